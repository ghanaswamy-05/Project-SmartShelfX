000100*****************************************************************
000200* THIS PROGRAM APPLIES THE DAY'S PURCHASE ORDER MAINTENANCE
000300*    REQUESTS AGAINST THE PURCHASE ORDER FILE - CREATE A MANUAL
000400*    ORDER, APPROVE A PENDING ORDER, OR PROCESS (COMPLETE) AN
000500*    APPROVED ORDER.  REPLACES THE OLD SCREEN-DRIVEN ONE-RECORD-
000600*    AT-A-TIME UPDATE WITH A BATCH REQUEST FEED KEYED DURING THE
000700*    DAY BY THE ORDER DESK - SEE PMREQ.cpy.
000800*
000900* USED FILES
001000*    - PO MAINTENANCE REQUESTS  : PO-MAINT-IN
001100*    - PRODUCT MASTER (IN/OUT)  : PRODUCT-MASTER-IN/-OUT
001200*    - BUYER MASTER (IN)        : BUYER-MASTER-IN
001300*    - PURCHASE ORDER (IN/OUT)  : PURCHASE-ORDER-IN/-OUT
001400*    - ID CONTROL (IN/OUT)      : ID-CONTROL-IN/-OUT
001500*    - TRANSACTION HISTORY (OUT): TRANSACTION-HISTORY (EXTEND)
001600*    - MAINTENANCE RUN LOG      : PMAINT-LOG-OUT
001700*
001800* THIS RUN IS THE THIRD LEG OF THE NIGHTLY WAREHOUSE CYCLE, AFTER
001900*    SALES-POST AND BEFORE REPL-SWEEP - IT MUST SEE THE PRODUCT
002000*    MASTER AS SALES-POST LEFT IT AND MUST HAND REPL-SWEEP A
002100*    PRODUCT MASTER AND PURCHASE ORDER FILE THAT ALREADY REFLECT
002200*    TODAY'S MANUAL ORDER DESK ACTIVITY.  RUN ORDER IS FIXED BY
002300*    THE NIGHTLY JCL STREAM, NOT BY ANYTHING IN THIS COMPILE UNIT.
002400*****************************************************************
002500 IDENTIFICATION              DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 PO-MAINTENANCE.
002800 AUTHOR.                     ARADHITA MOHANTY,
002900                             BYUNG SEON KIM,
003000                             ELENA SVESHNIKOVA,
003100                             KARADJORDJE DABIC,
003200                             NADIA CHUBAREV.
003300 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
003400 DATE-WRITTEN.               JUNE 30, 1997.
003500 DATE-COMPILED.
003600 SECURITY.                   COMPANY CONFIDENTIAL.
003700*-----------------------------------------------------------------
003800* CHANGE ACTIVITY :
003900*   DATE       PGMR   TICKET     DESCRIPTION
004000*   ---------- ------ ---------- -------------------------------
004100*   06/30/97   AHM    WH-0116    ORIGINAL PROGRAM - SCREEN-DRIVEN
004200*                                PART-NUMBER/TRANSACTION-CODE
004300*                                PROMPT AGAINST THE INDEXED
004400*                                INVENTORY MASTER.
004500*   07/14/98   BSK    WH-0151    REWORKED AS A BATCH PROGRAM - THE
004600*                                ORDER DESK NO LONGER SITS AT A
004700*                                3270 SESSION ALL DAY, THEY KEY
004800*                                REQUESTS INTO PO-MAINT-IN AND
004900*                                THIS RUNS THEM OVERNIGHT.  SCREEN
005000*                                SECTION REMOVED ENTIRELY.
005100*   01/14/99   EVS    WH-0177    Y2K - ORDER/COMPLETION DATES
005200*                                CARRIED CCYYMMDD.
005300*   03/30/01   AHM    WH-0206    ADDED THE MAINTENANCE RUN LOG TO
005400*                                MATCH THE SUMMARY REPORTS ADDED
005500*                                TO SALES-POST AND REPL-SWEEP.
005600*   09/18/02   NCH    WH-0231    CREATE REQUESTS NOW EXIT EARLY ON
005700*                                A BAD PRODUCT OR A BAD BUYER
005800*                                RATHER THAN NESTING THE TWO TESTS
005900*                                THREE LEVELS DEEP - SEE THE NOTE
006000*                                AT 300-CREATE-MANUAL-PO.
006100*-----------------------------------------------------------------
006200 ENVIRONMENT                 DIVISION.
006300*-----------------------------------------------------------------
006400* CONFIGURATION SECTION - C01 DRIVES THE TOP-OF-FORM SKIP ON THE
006500*    MAINTENANCE RUN LOG PRINTED AT 300-PRINT-RUN-LOG.  NO CLASS
006600*    OR UPSI SWITCHES ARE NEEDED IN THIS COMPILE UNIT.
006700*-----------------------------------------------------------------
006800 CONFIGURATION               SECTION.
006900 SOURCE-COMPUTER.            IBM-370.
007000 OBJECT-COMPUTER.            IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*-----------------------------------------------------------------
007400* INPUT-OUTPUT SECTION - ALL NINE FILES ARE LINE SEQUENTIAL, IN
007500*    KEEPING WITH THE REST OF THE NIGHTLY STREAM.  THE PRODUCT
007600*    MASTER, BUYER MASTER AND PURCHASE ORDER FILES ARE LOADED
007700*    ENTIRELY INTO WORKING-STORAGE TABLES AT OPEN TIME AND
007800*    RE-WRITTEN IN FULL AT CLOSE TIME - THIS PROGRAM DOES NOT
007900*    HOLD ANY OF THE THREE FILES OPEN FOR RANDOM ACCESS.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT                SECTION.
008200 FILE-CONTROL.
008300*        MAINTENANCE REQUEST FEED KEYED BY THE ORDER DESK DURING
008400*        THE BUSINESS DAY - SEE PMREQ.cpy FOR THE REQUEST CODES.
008500     SELECT  PO-MAINT-IN
008600             ASSIGN TO "PMIN"
008700             ORGANIZATION IS LINE SEQUENTIAL.
008800 
008900*        PRODUCT MASTER AS LEFT BY SALES-POST.
009000     SELECT  PRODUCT-MASTER-IN
009100             ASSIGN TO "PRODIN"
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300 
009400*        PRODUCT MASTER AS UPDATED BY THIS RUN'S COMPLETIONS.
009500     SELECT  PRODUCT-MASTER-OUT
009600             ASSIGN TO "PRODOUT"
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800 
009900*        BUYER MASTER - READ ONLY, USED TO VALIDATE THE BUYER-ID
010000*        ON A CREATE REQUEST CARRIES ROLE BUYER.
010100     SELECT  BUYER-MASTER-IN
010200             ASSIGN TO "BUYERIN"
010300             ORGANIZATION IS LINE SEQUENTIAL.
010400 
010500*        PURCHASE ORDER FILE AS LEFT BY SALES-POST'S AUTO-TRIGGER
010600*        RUN AND YESTERDAY'S PO-MAINTENANCE RUN.
010700     SELECT  PURCHASE-ORDER-IN
010800             ASSIGN TO "POIN"
010900             ORGANIZATION IS LINE SEQUENTIAL.
011000 
011100*        PURCHASE ORDER FILE AS UPDATED BY TODAY'S CREATE, APPROVE
011200*        AND PROCESS REQUESTS.
011300     SELECT  PURCHASE-ORDER-OUT
011400             ASSIGN TO "POOUT"
011500             ORGANIZATION IS LINE SEQUENTIAL.
011600 
011700*        NEXT-TXN-ID / NEXT-PO-ID CARRY-FORWARD COUNTERS, SHARED
011800*        ACROSS SALES-POST, PO-MAINTENANCE AND REPL-SWEEP.
011900     SELECT  ID-CONTROL-IN
012000             ASSIGN TO "IDCIN"
012100             ORGANIZATION IS LINE SEQUENTIAL.
012200 
012300     SELECT  ID-CONTROL-OUT
012400             ASSIGN TO "IDCOUT"
012500             ORGANIZATION IS LINE SEQUENTIAL.
012600 
012700*        SHARED SALES/SHIPMENT/RETURN HISTORY FILE - THIS PROGRAM
012800*        EXTENDS IT WITH ONE "SHIPMENT" RECORD PER PO COMPLETION.
012900     SELECT  TRANSACTION-HISTORY
013000             ASSIGN TO "TXNHIST"
013100             ORGANIZATION IS LINE SEQUENTIAL.
013200 
013300*        PRINTED MAINTENANCE RUN LOG - COUNTS OF CREATED, APPROVED,
013400*        COMPLETED AND REJECTED REQUESTS FOR THE NIGHT'S RUN.
013500     SELECT  PMAINT-LOG-OUT
013600             ASSIGN TO "PMAINTLG"
013700             ORGANIZATION IS LINE SEQUENTIAL.
013800*****************************************************************
013900 DATA                        DIVISION.
014000*-----------------------------------------------------------------
014100 FILE                        SECTION.
014200*        MAINTENANCE REQUEST RECORD - SEE PMREQ.cpy FOR THE FULL
014300*        LAYOUT (REQUEST CODE, PRODUCT-ID, BUYER-ID, PO-ID,
014400*        QUANTITY).
014500 FD  PO-MAINT-IN
014600     RECORD CONTAINS 45 CHARACTERS
014700     DATA RECORD IS PO-MAINT-REQUEST.
014800     COPY "C:\Copybooks\PMREQ.cpy".
014900 
015000*        INBOUND PRODUCT MASTER - SAME 172-BYTE LAYOUT SALES-POST
015100*        AND REPL-SWEEP CARRY.  NOT COPYBOOK'D HERE BECAUSE THE
015200*        IN AND OUT SIDES NEED SEPARATE 01-LEVELS FOR THE REWRITE.
015300 FD  PRODUCT-MASTER-IN
015400     RECORD CONTAINS 172 CHARACTERS
015500     DATA RECORD IS PRODUCT-RECORD-IN.
015600 01  PRODUCT-RECORD-IN.
015700     05  PROD-ID-IN                PIC 9(09).
015800     05  PROD-NAME-IN              PIC X(40).
015900     05  PROD-DESC-IN              PIC X(80).
016000     05  PROD-QUANTITY-IN          PIC S9(07).
016100     05  PROD-THRESHOLD-IN         PIC S9(07).
016200     05  PROD-PRICE-IN             PIC S9(07)V99.
016300     05  FILLER                    PIC X(20).
016400 
016500*        OUTBOUND PRODUCT MASTER - REWRITTEN IN FULL FROM THE
016600*        WORKING-STORAGE TABLE AT 300-DUMP-PRODUCT-TABLE, WITH
016700*        ANY QUANTITY UPDATES FROM TODAY'S COMPLETIONS APPLIED.
016800 FD  PRODUCT-MASTER-OUT
016900     RECORD CONTAINS 172 CHARACTERS
017000     DATA RECORD IS PRODUCT-RECORD-OUT.
017100 01  PRODUCT-RECORD-OUT.
017200     05  PROD-ID-OUT                PIC 9(09).
017300     05  PROD-NAME-OUT              PIC X(40).
017400     05  PROD-DESC-OUT              PIC X(80).
017500     05  PROD-QUANTITY-OUT          PIC S9(07).
017600     05  PROD-THRESHOLD-OUT         PIC S9(07).
017700     05  PROD-PRICE-OUT             PIC S9(07)V99.
017800     05  FILLER                     PIC X(20)   VALUE SPACES.
017900 
018000*        BUYER MASTER, READ ONLY - SEE BUYERMST.cpy.
018100 FD  BUYER-MASTER-IN
018200     RECORD CONTAINS 25 CHARACTERS
018300     DATA RECORD IS BUYER-RECORD.
018400     COPY "C:\Copybooks\BUYERMST.cpy".
018500 
018600*        INBOUND PURCHASE ORDER FILE.
018700 FD  PURCHASE-ORDER-IN
018800     RECORD CONTAINS 91 CHARACTERS
018900     DATA RECORD IS PO-RECORD-IN.
019000 01  PO-RECORD-IN.
019100     05  PO-ID-IN                  PIC 9(09).
019200     05  PO-PRODUCT-ID-IN          PIC 9(09).
019300     05  PO-BUYER-ID-IN            PIC 9(09).
019400     05  PO-QUANTITY-IN            PIC S9(07).
019500     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
019600     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
019700     05  PO-STATUS-IN              PIC X(10).
019800     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
019900     05  PO-ORDER-DATE-IN          PIC 9(08).
020000     05  PO-COMPLETION-DATE-IN     PIC 9(08).
020100     05  FILLER                    PIC X(10).
020200 
020300*        OUTBOUND PURCHASE ORDER FILE - SAME LAYOUT AS THE INBOUND
020400*        SIDE, COPYBOOK'D HERE SINCE THE LAYOUT IS SHARED WITH
020500*        REPL-SWEEP'S OWN AUTO-TRIGGERED-ORDER APPEND.
020600 FD  PURCHASE-ORDER-OUT
020700     RECORD CONTAINS 91 CHARACTERS
020800     DATA RECORD IS PURCHASE-ORDER-RECORD.
020900     COPY "C:\Copybooks\PURCHORD.cpy".
021000 
021100*        ID CONTROL CARRY-FORWARD, INBOUND SIDE.
021200 FD  ID-CONTROL-IN
021300     RECORD CONTAINS 28 CHARACTERS
021400     DATA RECORD IS ID-CONTROL-RECORD-IN.
021500 01  ID-CONTROL-RECORD-IN.
021600     05  NEXT-TXN-ID-IN            PIC 9(09).
021700     05  NEXT-PO-ID-IN             PIC 9(09).
021800     05  FILLER                    PIC X(10).
021900 
022000*        ID CONTROL CARRY-FORWARD, OUTBOUND SIDE - SEE IDCTL.cpy.
022100 FD  ID-CONTROL-OUT
022200     RECORD CONTAINS 28 CHARACTERS
022300     DATA RECORD IS ID-CONTROL-RECORD.
022400     COPY "C:\Copybooks\IDCTL.cpy".
022500 
022600*        SHARED HISTORY FILE, EXTENDED WITH ONE SHIPMENT RECORD
022700*        PER PO COMPLETION - SEE SALESREC.cpy.
022800 FD  TRANSACTION-HISTORY
022900     RECORD CONTAINS 112 CHARACTERS
023000     DATA RECORD IS SALES-RECORD.
023100     COPY "C:\Copybooks\SALESREC.cpy".
023200 
023300*        PRINTED MAINTENANCE RUN LOG LINE - 80-BYTE PRINT LINE,
023400*        BUILT FROM THE WS-LOG-LINES GROUP BELOW.
023500 FD  PMAINT-LOG-OUT
023600     RECORD CONTAINS 80 CHARACTERS
023700     DATA RECORD IS LOG-LINE.
023800 01  LOG-LINE.
023900     05  FILLER                    PIC X(80).
024000*-----------------------------------------------------------------
024100 WORKING-STORAGE             SECTION.
024200*-----------------------------------------------------------------
024300* END-OF-FILE SWITCHES, FOUND SWITCHES AND RUN COUNTERS - ONE
024400*    88-LEVEL PER SWITCH, ONE COMP COUNTER PER RUN LOG LINE.
024500*-----------------------------------------------------------------
024600 01  SWITCHES-AND-COUNTERS.
024700     05  REQUEST-EOF-SW            PIC X(01).
024800         88  REQUEST-EOF               VALUE "Y".
024900     05  PRODUCT-EOF-SW            PIC X(01).
025000         88  PRODUCT-EOF               VALUE "Y".
025100     05  BUYER-EOF-SW              PIC X(01).
025200         88  BUYER-EOF                 VALUE "Y".
025300     05  PO-EOF-SW                 PIC X(01).
025400         88  PO-EOF                    VALUE "Y".
025500     05  WS-PRODUCT-FOUND-SW       PIC X(01).
025600         88  WS-PRODUCT-FOUND          VALUE "Y".
025700     05  WS-BUYER-FOUND-SW         PIC X(01).
025800         88  WS-BUYER-FOUND            VALUE "Y".
025900     05  WS-PO-FOUND-SW            PIC X(01).
026000         88  WS-PO-FOUND               VALUE "Y".
026100*        RUN LOG COUNTERS - PRINTED AT 300-PRINT-RUN-LOG.
026200     05  WS-CREATED-CNT            PIC 9(07)   COMP.
026300     05  WS-APPROVED-CNT           PIC 9(07)   COMP.
026400     05  WS-COMPLETED-CNT          PIC 9(07)   COMP.
026500     05  WS-REJECTED-CNT           PIC 9(07)   COMP.
026600     05  FILLER                    PIC X(05)   VALUE SPACES.
026700*-----------------------------------------------------------------
026800* PRODUCT TABLE - LOADED IN FULL AT OPEN TIME, SEARCHED BY
026900*    PRODUCT-ID ON EVERY CREATE OR COMPLETE REQUEST, AND DUMPED
027000*    BACK OUT IN FULL AT CLOSE TIME.  SORTED ASCENDING BY
027100*    PRODUCT-ID SO SEARCH ALL CAN BE USED - SEE 400-FIND-PRODUCT.
027200*    WS-PRICE-EDIT REDEFINES THE PRICE FOR DISPLAY/AUDIT USE.
027300*-----------------------------------------------------------------
027400 01  WS-PRODUCT-TABLE-AREA.
027500     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
027600     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
027700             DEPENDING ON WS-PRODUCT-COUNT
027800             ASCENDING KEY IS WS-PRODUCT-ID
027900             INDEXED BY PRD-IDX.
028000         10  WS-PRODUCT-ID             PIC 9(09).
028100         10  WS-PRODUCT-NAME           PIC X(40).
028200         10  WS-PRODUCT-DESC           PIC X(80).
028300         10  WS-PRODUCT-QUANTITY       PIC S9(07).
028400         10  WS-REORDER-THRESHOLD      PIC S9(07).
028500         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
028600         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
028700             15  WS-PRICE-DOLLARS          PIC 9(07).
028800             15  WS-PRICE-CENTS            PIC 9(02).
028900         10  FILLER                    PIC X(20)   VALUE SPACES.
029000*-----------------------------------------------------------------
029100* BUYER TABLE - LOADED IN FULL AT OPEN TIME, READ ONLY.  A CREATE
029200*    REQUEST IS REJECTED UNLESS THE BUYER-ID IS ON FILE WITH ROLE
029300*    BUYER - SEE 400-FIND-BUYER AND WS-BUYER-IS-BUYER BELOW.
029400*-----------------------------------------------------------------
029500 01  WS-BUYER-TABLE-AREA.
029600     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
029700     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
029800             DEPENDING ON WS-BUYER-COUNT
029900             ASCENDING KEY IS WS-BUYER-ID
030000             INDEXED BY BYR-IDX.
030100         10  WS-BUYER-ID               PIC 9(09).
030200         10  WS-BUYER-ROLE             PIC X(08).
030300             88  WS-BUYER-IS-BUYER         VALUE "BUYER   ".
030400         10  FILLER                    PIC X(08)   VALUE SPACES.
030500*-----------------------------------------------------------------
030600* PURCHASE ORDER TABLE - LOADED IN FULL AT OPEN TIME, GROWN BY
030700*    CREATE REQUESTS, UPDATED IN PLACE BY APPROVE AND PROCESS
030800*    REQUESTS, AND DUMPED BACK OUT IN FULL AT CLOSE TIME.  THE
030900*    THREE 88-LEVELS ON WS-PO-STATUS DRIVE THE APPROVE/PROCESS
031000*    STATE-MACHINE GUARDS - SEE 300-APPROVE-PO AND 300-COMPLETE-PO.
031100*-----------------------------------------------------------------
031200 01  WS-PO-TABLE-AREA.
031300     05  WS-PO-COUNT               PIC 9(05)   COMP.
031400     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
031500             DEPENDING ON WS-PO-COUNT
031600             ASCENDING KEY IS WS-PO-ID
031700             INDEXED BY POT-IDX.
031800         10  WS-PO-ID                  PIC 9(09).
031900         10  WS-PO-PRODUCT-ID          PIC 9(09).
032000         10  WS-PO-BUYER-ID            PIC 9(09).
032100         10  WS-PO-QUANTITY            PIC S9(07).
032200         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
032300         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
032400         10  WS-PO-STATUS              PIC X(10).
032500             88  WS-PO-IS-PENDING          VALUE "PENDING   ".
032600             88  WS-PO-IS-APPROVED         VALUE "APPROVED  ".
032700             88  WS-PO-IS-COMPLETED        VALUE "COMPLETED ".
032800         10  WS-PO-AUTO-TRIGGERED      PIC X(01).
032900         10  WS-PO-ORDER-DATE          PIC 9(08).
033000         10  WS-PO-COMPLETION-DATE     PIC 9(08).
033100         10  FILLER                    PIC X(10)   VALUE SPACES.
033200*-----------------------------------------------------------------
033300* CARRY-FORWARD ID COUNTERS, READ AT OPEN, INCREMENTED AS EACH
033400*    NEW TRANSACTION-HISTORY OR PURCHASE-ORDER RECORD IS BUILT,
033500*    AND WRITTEN BACK OUT AT 300-WRITE-ID-CONTROL.
033600*-----------------------------------------------------------------
033700 01  WS-ID-CONTROL-AREA.
033800     05  WS-NEXT-TXN-ID            PIC 9(09).
033900     05  WS-NEXT-PO-ID             PIC 9(09).
034000     05  FILLER                    PIC X(10)   VALUE SPACES.
034100*-----------------------------------------------------------------
034200* RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT OPEN TIME AND
034300*    STAMPED ON EVERY PO ORDER-DATE AND COMPLETION-DATE AND ON
034400*    THE MAINTENANCE RUN LOG.  WS-RUN-DATE-R REDEFINES THE PACKED
034500*    CCYYMMDD FOR THE Y2K-ERA COMPONENT BREAKOUT.
034600*-----------------------------------------------------------------
034700 01  WS-DATE-AREA.
034800     05  WS-RUN-DATE               PIC 9(08).
034900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
035000         10  WS-RUN-CCYY               PIC 9(04).
035100         10  WS-RUN-MM                 PIC 9(02).
035200         10  WS-RUN-DD                 PIC 9(02).
035300     05  FILLER                    PIC X(05)   VALUE SPACES.
035400*-----------------------------------------------------------------
035500* SCRATCH ACCUMULATOR FOR THE SHIPMENT HISTORY RECORD'S TOTAL
035600*    AMOUNT - SEE 400-WRITE-COMPLETION-HISTORY.
035700*-----------------------------------------------------------------
035800 01  WS-WORK-FIELDS.
035900     05  WS-TXN-TOTAL-AMOUNT       PIC S9(09)V99.
036000     05  FILLER                    PIC X(05)   VALUE SPACES.
036100*-----------------------------------------------------------------
036200* MAINTENANCE RUN LOG PRINT LINES - TITLE, RUN DATE AND FOUR
036300*    COUNT LINES (CREATED/APPROVED/COMPLETED/REJECTED), ADDED
036400*    UNDER WH-0206 TO MATCH THE SUMMARY REPORTS SALES-POST AND
036500*    REPL-SWEEP ALREADY PRINT.
036600*-----------------------------------------------------------------
036700 01  WS-LOG-LINES.
036800     05  WS-LOG-TITLE.
036900         10  FILLER                PIC X(20)   VALUE SPACES.
037000         10  FILLER                PIC X(40)
037100             VALUE "PURCHASE ORDER MAINTENANCE RUN LOG".
037200         10  FILLER                PIC X(20)   VALUE SPACES.
037300     05  WS-LOG-DATE-LINE.
037400         10  FILLER                PIC X(10)   VALUE "RUN DATE  ".
037500         10  WS-LOG-DATE           PIC 9(08).
037600         10  FILLER                PIC X(62)   VALUE SPACES.
037700     05  WS-LOG-CREATED-LINE.
037800         10  FILLER                PIC X(30)
037900             VALUE "ORDERS CREATED . . . . . . . .".
038000         10  WS-LOG-CREATED        PIC ZZZ,ZZ9.
038100         10  FILLER                PIC X(43)   VALUE SPACES.
038200     05  WS-LOG-APPROVED-LINE.
038300         10  FILLER                PIC X(30)
038400             VALUE "ORDERS APPROVED  . . . . . . .".
038500         10  WS-LOG-APPROVED       PIC ZZZ,ZZ9.
038600         10  FILLER                PIC X(43)   VALUE SPACES.
038700     05  WS-LOG-COMPLETED-LINE.
038800         10  FILLER                PIC X(30)
038900             VALUE "ORDERS COMPLETED . . . . . . .".
039000         10  WS-LOG-COMPLETED      PIC ZZZ,ZZ9.
039100         10  FILLER                PIC X(43)   VALUE SPACES.
039200     05  WS-LOG-REJECTED-LINE.
039300         10  FILLER                PIC X(30)
039400             VALUE "REQUESTS REJECTED  . . . . . .".
039500         10  WS-LOG-REJECTED       PIC ZZZ,ZZ9.
039600         10  FILLER                PIC X(43)   VALUE SPACES.
039700*****************************************************************
039800 PROCEDURE          DIVISION.
039900*-----------------------------------------------------------------
040000* MAIN PROCEDURE - LOAD THE THREE TABLES, THEN DRIVE THE REQUEST
040100*    FEED ONE RECORD AT A TIME UNTIL END OF FILE, THEN DUMP THE
040200*    UPDATED TABLES AND PRINT THE RUN LOG.
040300*-----------------------------------------------------------------
040400 100-PO-MAINTENANCE.
040500     PERFORM 200-INITIATE-PO-MAINTENANCE.
040600     PERFORM 200-PROCEED-PO-MAINTENANCE
040700             UNTIL REQUEST-EOF.
040800     PERFORM 200-TERMINATE-PO-MAINTENANCE.
040900 
041000     STOP RUN.
041100*-----------------------------------------------------------------
041200* OPEN THE NINE FILES, ZERO THE COUNTERS, LOAD THE THREE TABLES
041300*    AND PRIME THE FIRST MAINTENANCE REQUEST RECORD.
041400*-----------------------------------------------------------------
041500 200-INITIATE-PO-MAINTENANCE.
041600     PERFORM 300-OPEN-ALL-FILES.
041700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
041800     PERFORM 300-LOAD-PRODUCT-TABLE.
041900     PERFORM 300-LOAD-BUYER-TABLE.
042000     PERFORM 300-LOAD-PO-TABLE.
042100     PERFORM 300-READ-ID-CONTROL.
042200     PERFORM 300-READ-PO-MAINT-IN.
042300*-----------------------------------------------------------------
042400* ONE PASS OF THE MAIN LOOP - DISPATCH ON THE REQUEST CODE, THEN
042500*    PRIME THE NEXT RECORD.  PM-REQUEST-CODE IS DEFINED IN
042600*    PMREQ.cpy (88-LEVELS PM-IS-CREATE / PM-IS-APPROVE /
042700*    PM-IS-PROCESS).
042800*-----------------------------------------------------------------
042900 200-PROCEED-PO-MAINTENANCE.
043000     EVALUATE TRUE
043100         WHEN PM-IS-CREATE
043200             PERFORM 300-CREATE-MANUAL-PO
043300                     THRU    300-CREATE-MANUAL-PO-EXIT
043400         WHEN PM-IS-APPROVE
043500             PERFORM 300-APPROVE-PO
043600         WHEN PM-IS-PROCESS
043700             PERFORM 300-COMPLETE-PO
043800         WHEN OTHER
043900             PERFORM 300-REJECT-UNKNOWN-REQUEST
044000     END-EVALUATE.
044100     PERFORM 300-READ-PO-MAINT-IN.
044200*-----------------------------------------------------------------
044300* DUMP THE UPDATED PRODUCT AND PO TABLES, WRITE THE ID CONTROL
044400*    CARRY-FORWARD, PRINT THE RUN LOG AND CLOSE EVERYTHING.
044500*-----------------------------------------------------------------
044600 200-TERMINATE-PO-MAINTENANCE.
044700     PERFORM 300-DUMP-PRODUCT-TABLE.
044800     PERFORM 300-DUMP-PO-TABLE.
044900     PERFORM 300-WRITE-ID-CONTROL.
045000     PERFORM 300-PRINT-RUN-LOG.
045100     PERFORM 300-CLOSE-ALL-FILES.
045200*****************************************************************
045300* OPEN - FIVE INPUT FILES, THREE OUTPUT FILES, ONE FILE EXTENDED
045400*    IN PLACE (TRANSACTION-HISTORY, SHARED WITH SALES-POST AND
045500*    REPL-SWEEP).
045600*-----------------------------------------------------------------
045700 300-OPEN-ALL-FILES.
045800     OPEN    INPUT   PO-MAINT-IN
045900             INPUT   PRODUCT-MASTER-IN
046000             INPUT   BUYER-MASTER-IN
046100             INPUT   PURCHASE-ORDER-IN
046200             INPUT   ID-CONTROL-IN
046300             OUTPUT  PRODUCT-MASTER-OUT
046400             OUTPUT  PURCHASE-ORDER-OUT
046500             OUTPUT  ID-CONTROL-OUT
046600             OUTPUT  PMAINT-LOG-OUT
046700             EXTEND  TRANSACTION-HISTORY.
046800*-----------------------------------------------------------------
046900* CLEAR ALL SWITCHES AND COUNTERS AND STAMP THE RUN DATE.
047000*-----------------------------------------------------------------
047100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
047200     INITIALIZE SWITCHES-AND-COUNTERS.
047300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
047400*-----------------------------------------------------------------
047500* LOAD THE FULL PRODUCT MASTER INTO WS-PRODUCT-TABLE-AREA.
047600*-----------------------------------------------------------------
047700 300-LOAD-PRODUCT-TABLE.
047800     MOVE 0 TO WS-PRODUCT-COUNT.
047900     PERFORM 400-READ-PRODUCT-MASTER-IN
048000             UNTIL PRODUCT-EOF.
048100*-----------------------------------------------------------------
048200* LOAD THE FULL BUYER MASTER INTO WS-BUYER-TABLE-AREA.
048300*-----------------------------------------------------------------
048400 300-LOAD-BUYER-TABLE.
048500     MOVE 0 TO WS-BUYER-COUNT.
048600     PERFORM 400-READ-BUYER-MASTER-IN
048700             UNTIL BUYER-EOF.
048800*-----------------------------------------------------------------
048900* LOAD THE FULL PURCHASE ORDER FILE INTO WS-PO-TABLE-AREA.
049000*-----------------------------------------------------------------
049100 300-LOAD-PO-TABLE.
049200     MOVE 0 TO WS-PO-COUNT.
049300     PERFORM 400-READ-PURCHASE-ORDER-IN
049400             UNTIL PO-EOF.
049500*-----------------------------------------------------------------
049600* READ THE CARRY-FORWARD COUNTERS.  A MISSING FILE (FIRST RUN OF
049700*    THE SYSTEM) DEFAULTS BOTH COUNTERS TO 1, SAME AS SALES-POST
049800*    AND REPL-SWEEP DO ON THEIR OWN 300-READ-ID-CONTROL.
049900*-----------------------------------------------------------------
050000 300-READ-ID-CONTROL.
050100     READ ID-CONTROL-IN
050200             AT END      MOVE 1 TO NEXT-TXN-ID-IN
050300                         MOVE 1 TO NEXT-PO-ID-IN
050400     END-READ.
050500     MOVE NEXT-TXN-ID-IN TO WS-NEXT-TXN-ID.
050600     MOVE NEXT-PO-ID-IN  TO WS-NEXT-PO-ID.
050700*-----------------------------------------------------------------
050800* PRIME THE NEXT MAINTENANCE REQUEST RECORD OR SET END OF FILE.
050900*-----------------------------------------------------------------
051000 300-READ-PO-MAINT-IN.
051100     READ PO-MAINT-IN
051200             AT END      MOVE "Y" TO REQUEST-EOF-SW
051300     END-READ.
051400*-----------------------------------------------------------------
051500* CREATE - BUYER MUST HAVE ROLE BUYER, ELSE REJECT.  UNIT PRICE
051600* 80 PERCENT OF LIST, STATUS PENDING - SEE BUSINESS RULES,
051700* PURCHASE ORDERS SECTION.  UNDER WH-0231 THE PRODUCT AND BUYER
051800* CHECKS EACH EXIT EARLY ON FAILURE SO ONLY ONE OF THE TWO REJECT
051900* PARAGRAPHS OR THE BUILD PARAGRAPH EVER FIRES FOR A GIVEN
052000* REQUEST - THE OLD THREE-LEVEL-DEEP IF/ELSE/IF/ELSE WAS HARD TO
052100* READ AND HARDER TO ADD A THIRD CHECK TO.  THIS PARAGRAPH IS
052200* ENTERED VIA PERFORM ... THRU ... AT THE CALL SITE IN
052300* 200-PROCEED-PO-MAINTENANCE, SO THE GO TO'S BELOW LAND CLEANLY
052400* ON THE EXIT PARAGRAPH RATHER THAN FALLING INTO WHATEVER
052500* PARAGRAPH HAPPENS TO FOLLOW NEXT IN THE LISTING.
052600*-----------------------------------------------------------------
052700 300-CREATE-MANUAL-PO.
052800     PERFORM 400-FIND-PRODUCT.
052900     IF NOT WS-PRODUCT-FOUND
053000             PERFORM 400-REJECT-CREATE-BAD-PRODUCT
053100             GO TO 300-CREATE-MANUAL-PO-EXIT
053200     END-IF.
053300     PERFORM 400-FIND-BUYER.
053400     IF NOT WS-BUYER-FOUND OR NOT WS-BUYER-IS-BUYER (BYR-IDX)
053500             PERFORM 400-REJECT-CREATE-BAD-BUYER
053600             GO TO 300-CREATE-MANUAL-PO-EXIT
053700     END-IF.
053800     PERFORM 400-BUILD-NEW-PO-ENTRY.
053900 300-CREATE-MANUAL-PO-EXIT.
054000     EXIT.
054100*-----------------------------------------------------------------
054200* SEARCH ALL REQUIRES THE PRODUCT TABLE STAY IN ASCENDING
054300*    PRODUCT-ID ORDER - IT IS LOADED THAT WAY FROM THE INPUT FILE
054400*    AND NEVER RE-SORTED IN THIS PROGRAM.
054500*-----------------------------------------------------------------
054600 400-FIND-PRODUCT.
054700     MOVE "N" TO WS-PRODUCT-FOUND-SW.
054800     SEARCH ALL WS-PRODUCT-ENTRY
054900             AT END
055000                 CONTINUE
055100             WHEN WS-PRODUCT-ID (PRD-IDX) = PM-PRODUCT-ID
055200                 MOVE "Y" TO WS-PRODUCT-FOUND-SW
055300     END-SEARCH.
055400*-----------------------------------------------------------------
055500* SAME SEARCH-ALL PATTERN AS 400-FIND-PRODUCT, AGAINST THE BUYER
055600*    TABLE - ROLE IS CHECKED SEPARATELY BY THE CALLER.
055700*-----------------------------------------------------------------
055800 400-FIND-BUYER.
055900     MOVE "N" TO WS-BUYER-FOUND-SW.
056000     SEARCH ALL WS-BUYER-ENTRY
056100             AT END
056200                 CONTINUE
056300             WHEN WS-BUYER-ID (BYR-IDX) = PM-BUYER-ID
056400                 MOVE "Y" TO WS-BUYER-FOUND-SW
056500     END-SEARCH.
056600*-----------------------------------------------------------------
056700* REJECT AND COUNT - UNKNOWN PRODUCT-ID ON A CREATE REQUEST.
056800*-----------------------------------------------------------------
056900 400-REJECT-CREATE-BAD-PRODUCT.
057000     DISPLAY "PO-MAINTENANCE - UNKNOWN PRODUCT ON CREATE REQUEST - "
057100             PM-PRODUCT-ID.
057200     ADD 1 TO WS-REJECTED-CNT.
057300*-----------------------------------------------------------------
057400* REJECT AND COUNT - BUYER-ID EITHER NOT ON FILE OR NOT ROLE
057500*    BUYER.  DOES NOT DISTINGUISH THE TWO CASES IN THE DISPLAY -
057600*    THE ORDER DESK GETS A SINGLE MESSAGE EITHER WAY.
057700*-----------------------------------------------------------------
057800 400-REJECT-CREATE-BAD-BUYER.
057900     DISPLAY "PO-MAINTENANCE - BUYER NOT ON FILE OR NOT ROLE BUYER - "
058000             PM-BUYER-ID.
058100     ADD 1 TO WS-REJECTED-CNT.
058200*-----------------------------------------------------------------
058300* BUILD THE NEW PO TABLE ENTRY - NEXT-PO-ID FROM THE CARRY-
058400*    FORWARD COUNTER, UNIT PRICE 80% OF LIST (ROUNDED), STATUS
058500*    PENDING, NOT AUTO-TRIGGERED, COMPLETION DATE ZERO UNTIL
058600*    300-COMPLETE-PO FILLS IT IN.
058700*-----------------------------------------------------------------
058800 400-BUILD-NEW-PO-ENTRY.
058900     ADD 1 TO WS-PO-COUNT.
059000     MOVE WS-NEXT-PO-ID TO WS-PO-ID (WS-PO-COUNT).
059100     ADD 1 TO WS-NEXT-PO-ID.
059200     MOVE PM-PRODUCT-ID TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
059300     MOVE PM-BUYER-ID   TO WS-PO-BUYER-ID (WS-PO-COUNT).
059400     MOVE PM-QUANTITY   TO WS-PO-QUANTITY (WS-PO-COUNT).
059500     COMPUTE WS-PO-UNIT-PRICE (WS-PO-COUNT) ROUNDED =
059600             WS-PRODUCT-PRICE (PRD-IDX) * 0.8.
059700     COMPUTE WS-PO-TOTAL-AMOUNT (WS-PO-COUNT) ROUNDED =
059800             WS-PO-UNIT-PRICE (WS-PO-COUNT) * PM-QUANTITY.
059900     MOVE "N"          TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
060000     MOVE WS-RUN-DATE  TO WS-PO-ORDER-DATE (WS-PO-COUNT).
060100     MOVE 0            TO WS-PO-COMPLETION-DATE (WS-PO-COUNT).
060200     MOVE "PENDING   " TO WS-PO-STATUS (WS-PO-COUNT).
060300     ADD 1 TO WS-CREATED-CNT.
060400*-----------------------------------------------------------------
060500* APPROVE - LOOK UP THE ORDER BY ID AND SET STATUS APPROVED, NO
060600*    GUARD ON THE CURRENT STATUS (SEE BUSINESS RULES, PURCHASE
060700*    ORDERS).  NO EFFECT ON THE PRODUCT MASTER OR TRANSACTION
060800*    HISTORY UNTIL PROCESS (COMPLETE) RUNS AGAINST THE SAME ORDER
060900*    ON A LATER NIGHT.
061000*-----------------------------------------------------------------
061100 300-APPROVE-PO.
061200     PERFORM 400-FIND-PO.
061300     IF NOT WS-PO-FOUND
061400             PERFORM 400-REJECT-UNKNOWN-PO
061500     ELSE
061600             MOVE "APPROVED  " TO WS-PO-STATUS (POT-IDX)
061700             ADD 1 TO WS-APPROVED-CNT
061800     END-IF.
061900*-----------------------------------------------------------------
062000* SAME SEARCH-ALL PATTERN AS 400-FIND-PRODUCT, AGAINST THE PO
062100*    TABLE - USED BY BOTH APPROVE AND PROCESS REQUESTS.
062200*-----------------------------------------------------------------
062300 400-FIND-PO.
062400     MOVE "N" TO WS-PO-FOUND-SW.
062500     SEARCH ALL WS-PO-ENTRY
062600             AT END
062700                 CONTINUE
062800             WHEN WS-PO-ID (POT-IDX) = PM-PO-ID
062900                 MOVE "Y" TO WS-PO-FOUND-SW
063000     END-SEARCH.
063100*-----------------------------------------------------------------
063200* REJECT AND COUNT - PO-ID NOT ON FILE, ON EITHER AN APPROVE OR
063300*    PROCESS REQUEST.
063400*-----------------------------------------------------------------
063500 400-REJECT-UNKNOWN-PO.
063600     DISPLAY "PO-MAINTENANCE - UNKNOWN PO-ID ON REQUEST - " PM-PO-ID.
063700     ADD 1 TO WS-REJECTED-CNT.
063800*-----------------------------------------------------------------
063900* PROCESS (COMPLETE) - IDEMPOTENT GUARD: ONLY ACTS WHEN THE ORDER
064000*    IS APPROVED.  A PENDING ORDER HAS NOT BEEN SIGNED OFF YET AND
064100*    AN ALREADY-COMPLETED ORDER HAS ALREADY RECEIVED ITS QUANTITY
064200*    AND WRITTEN ITS HISTORY RECORD - RUNNING PROCESS TWICE AGAINST
064300*    THE SAME PO MUST NOT DOUBLE-RECEIVE THE STOCK, SO BOTH OF
064400*    THOSE STATUSES ARE LEFT UNTOUCHED HERE, NOT REJECTED - SEE
064500*    BUSINESS RULES, PURCHASE ORDERS.
064600*-----------------------------------------------------------------
064700 300-COMPLETE-PO.
064800     PERFORM 400-FIND-PO.
064900     IF NOT WS-PO-FOUND
065000             PERFORM 400-REJECT-UNKNOWN-PO
065100     ELSE
065200             IF WS-PO-IS-APPROVED (POT-IDX)
065300                     PERFORM 400-APPLY-PO-COMPLETION
065400             END-IF
065500     END-IF.
065600*-----------------------------------------------------------------
065700* MARK THE ORDER COMPLETED, STAMP THE COMPLETION DATE, RECEIVE
065800*    THE QUANTITY INTO THE PRODUCT MASTER AND WRITE THE SHIPMENT
065900*    HISTORY RECORD - SEE BUSINESS RULES, PURCHASE ORDERS.  IF THE
066000*    PO'S PRODUCT-ID NO LONGER MATCHES ANY TABLE ENTRY (SHOULD NOT
066100*    HAPPEN IN PRACTICE - PRODUCTS ARE NOT DELETED FROM THE MASTER)
066200*    THE STATUS AND COMPLETION DATE STILL UPDATE BUT THE QUANTITY
066300*    RECEIPT IS SKIPPED RATHER THAN ABENDING THE RUN.
066400*-----------------------------------------------------------------
066500 400-APPLY-PO-COMPLETION.
066600     MOVE "COMPLETED " TO WS-PO-STATUS (POT-IDX).
066700     MOVE WS-RUN-DATE  TO WS-PO-COMPLETION-DATE (POT-IDX).
066800     PERFORM 400-FIND-PRODUCT-FOR-PO.
066900     IF WS-PRODUCT-FOUND
067000             ADD WS-PO-QUANTITY (POT-IDX)
067100                     TO WS-PRODUCT-QUANTITY (PRD-IDX)
067200     END-IF.
067300     PERFORM 400-WRITE-COMPLETION-HISTORY.
067400     ADD 1 TO WS-COMPLETED-CNT.
067500*-----------------------------------------------------------------
067600* SAME SEARCH-ALL PATTERN AGAIN, THIS TIME LOOKING UP THE
067700*    PRODUCT BEHIND A PO'S PRODUCT-ID SO THE COMPLETION CAN
067800*    RECEIVE THE QUANTITY INTO THE RIGHT TABLE ENTRY.
067900*-----------------------------------------------------------------
068000 400-FIND-PRODUCT-FOR-PO.
068100     MOVE "N" TO WS-PRODUCT-FOUND-SW.
068200     SEARCH ALL WS-PRODUCT-ENTRY
068300             AT END
068400                 CONTINUE
068500             WHEN WS-PRODUCT-ID (PRD-IDX) = WS-PO-PRODUCT-ID (POT-IDX)
068600                 MOVE "Y" TO WS-PRODUCT-FOUND-SW
068700     END-SEARCH.
068800*-----------------------------------------------------------------
068900* WRITE THE SHIPMENT HISTORY RECORD FOR A COMPLETED PO - TYPE
069000*    "SHIPMENT", HANDLER "AUTO-BUYER SYSTEM" SINCE NO HUMAN
069100*    OPERATOR ID FLOWS THROUGH THE MAINTENANCE REQUEST RECORD.
069200*-----------------------------------------------------------------
069300 400-WRITE-COMPLETION-HISTORY.
069400     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
069500     ADD 1                 TO WS-NEXT-TXN-ID.
069600     MOVE WS-PO-PRODUCT-ID (POT-IDX) TO TXN-PRODUCT-ID.
069700     MOVE WS-PO-QUANTITY (POT-IDX)   TO TXN-QUANTITY.
069800     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
069900             WS-PO-QUANTITY (POT-IDX) * WS-PO-UNIT-PRICE (POT-IDX).
070000     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
070100     MOVE WS-RUN-DATE      TO TXN-SALE-DATE.
070200     MOVE "MAIN WAREHOUSE" TO TXN-WAREHOUSE.
070300     MOVE "AUTO-BUYER SYSTEM"
070400                           TO TXN-HANDLER.
070500     MOVE "SHIPMENT" TO TXN-TYPE.
070600     WRITE SALES-RECORD.
070700*-----------------------------------------------------------------
070800* REJECT AND COUNT - REQUEST CODE MATCHED NONE OF THE THREE
070900*    KNOWN VALUES IN PMREQ.cpy.
071000*-----------------------------------------------------------------
071100 300-REJECT-UNKNOWN-REQUEST.
071200     DISPLAY "PO-MAINTENANCE - UNKNOWN REQUEST CODE - "
071300             PM-REQUEST-CODE.
071400     ADD 1 TO WS-REJECTED-CNT.
071500*-----------------------------------------------------------------
071600* WRITE THE FULL PRODUCT TABLE BACK OUT, IN TABLE ORDER (WHICH
071700*    IS ASCENDING PRODUCT-ID SINCE THE TABLE IS NEVER RE-SORTED).
071800*-----------------------------------------------------------------
071900 300-DUMP-PRODUCT-TABLE.
072000     SET PRD-IDX TO 1.
072100     PERFORM WS-PRODUCT-COUNT TIMES
072200             PERFORM 400-WRITE-PRODUCT-MASTER-OUT
072300             SET PRD-IDX UP BY 1.
072400*-----------------------------------------------------------------
072500* MOVE ONE PRODUCT TABLE ENTRY OUT TO THE 172-BYTE OUTPUT LAYOUT
072600*    AND WRITE IT.
072700*-----------------------------------------------------------------
072800 400-WRITE-PRODUCT-MASTER-OUT.
072900     MOVE WS-PRODUCT-ID (PRD-IDX)        TO PROD-ID-OUT.
073000     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO PROD-NAME-OUT.
073100     MOVE WS-PRODUCT-DESC (PRD-IDX)      TO PROD-DESC-OUT.
073200     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO PROD-QUANTITY-OUT.
073300     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO PROD-THRESHOLD-OUT.
073400     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO PROD-PRICE-OUT.
073500     WRITE PRODUCT-RECORD-OUT.
073600*-----------------------------------------------------------------
073700* WRITE THE FULL PO TABLE BACK OUT, IN TABLE ORDER - INCLUDES
073800*    TODAY'S NEW CREATE ENTRIES APPENDED AT THE END OF THE TABLE.
073900*-----------------------------------------------------------------
074000 300-DUMP-PO-TABLE.
074100     SET POT-IDX TO 1.
074200     PERFORM WS-PO-COUNT TIMES
074300             PERFORM 400-WRITE-PURCHASE-ORDER-OUT
074400             SET POT-IDX UP BY 1.
074500*-----------------------------------------------------------------
074600* MOVE ONE PO TABLE ENTRY OUT TO THE 91-BYTE OUTPUT LAYOUT AND
074700*    WRITE IT.
074800*-----------------------------------------------------------------
074900 400-WRITE-PURCHASE-ORDER-OUT.
075000     MOVE WS-PO-ID (POT-IDX)              TO PO-ID.
075100     MOVE WS-PO-PRODUCT-ID (POT-IDX)      TO PO-PRODUCT-ID.
075200     MOVE WS-PO-BUYER-ID (POT-IDX)        TO PO-BUYER-ID.
075300     MOVE WS-PO-QUANTITY (POT-IDX)        TO PO-QUANTITY.
075400     MOVE WS-PO-UNIT-PRICE (POT-IDX)      TO PO-UNIT-PRICE.
075500     MOVE WS-PO-TOTAL-AMOUNT (POT-IDX)    TO PO-TOTAL-AMOUNT.
075600     MOVE WS-PO-STATUS (POT-IDX)          TO PO-STATUS.
075700     MOVE WS-PO-AUTO-TRIGGERED (POT-IDX)  TO PO-AUTO-TRIGGERED.
075800     MOVE WS-PO-ORDER-DATE (POT-IDX)      TO PO-ORDER-DATE.
075900     MOVE WS-PO-COMPLETION-DATE (POT-IDX) TO PO-COMPLETION-DATE.
076000     WRITE PURCHASE-ORDER-RECORD.
076100*-----------------------------------------------------------------
076200* WRITE THE UPDATED CARRY-FORWARD COUNTERS FOR TOMORROW'S RUN.
076300*-----------------------------------------------------------------
076400 300-WRITE-ID-CONTROL.
076500     MOVE WS-NEXT-TXN-ID TO NEXT-TXN-ID.
076600     MOVE WS-NEXT-PO-ID  TO NEXT-PO-ID.
076700     WRITE ID-CONTROL-RECORD.
076800*-----------------------------------------------------------------
076900* PRINT THE MAINTENANCE RUN LOG - TITLE ON A NEW PAGE, THEN THE
077000*    RUN DATE AND THE FOUR COUNT LINES - ADDED UNDER WH-0206.
077100*-----------------------------------------------------------------
077200 300-PRINT-RUN-LOG.
077300     MOVE WS-RUN-DATE      TO WS-LOG-DATE.
077400     MOVE WS-CREATED-CNT   TO WS-LOG-CREATED.
077500     MOVE WS-APPROVED-CNT  TO WS-LOG-APPROVED.
077600     MOVE WS-COMPLETED-CNT TO WS-LOG-COMPLETED.
077700     MOVE WS-REJECTED-CNT  TO WS-LOG-REJECTED.
077800     WRITE LOG-LINE FROM WS-LOG-TITLE
077900             AFTER ADVANCING TOP-OF-FORM.
078000     WRITE LOG-LINE FROM WS-LOG-DATE-LINE
078100             AFTER ADVANCING 2 LINES.
078200     WRITE LOG-LINE FROM WS-LOG-CREATED-LINE
078300             AFTER ADVANCING 2 LINES.
078400     WRITE LOG-LINE FROM WS-LOG-APPROVED-LINE
078500             AFTER ADVANCING 1 LINES.
078600     WRITE LOG-LINE FROM WS-LOG-COMPLETED-LINE
078700             AFTER ADVANCING 1 LINES.
078800     WRITE LOG-LINE FROM WS-LOG-REJECTED-LINE
078900             AFTER ADVANCING 1 LINES.
079000*-----------------------------------------------------------------
079100* CLOSE ALL NINE FILES.
079200*-----------------------------------------------------------------
079300 300-CLOSE-ALL-FILES.
079400     CLOSE   PO-MAINT-IN
079500             PRODUCT-MASTER-IN
079600             BUYER-MASTER-IN
079700             PURCHASE-ORDER-IN
079800             ID-CONTROL-IN
079900             PRODUCT-MASTER-OUT
080000             PURCHASE-ORDER-OUT
080100             ID-CONTROL-OUT
080200             PMAINT-LOG-OUT
080300             TRANSACTION-HISTORY.
080400*****************************************************************
080500* TABLE LOAD PARAGRAPHS - ONE READ PARAGRAPH AND ONE ADD-ENTRY
080600*    PARAGRAPH PER SOURCE FILE, SAME SHAPE AS SALES-POST AND
080700*    REPL-SWEEP USE FOR THEIR OWN OPEN-TIME TABLE LOADS.
080800*-----------------------------------------------------------------
080900 400-READ-PRODUCT-MASTER-IN.
081000     READ PRODUCT-MASTER-IN
081100             AT END      MOVE "Y" TO PRODUCT-EOF-SW
081200             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
081300     END-READ.
081400*-----------------------------------------------------------------
081500* MOVE ONE INBOUND PRODUCT RECORD INTO THE NEXT TABLE SLOT.
081600*-----------------------------------------------------------------
081700 500-ADD-PRODUCT-TABLE-ENTRY.
081800     ADD 1 TO WS-PRODUCT-COUNT.
081900     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
082000     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
082100     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
082200     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
082300     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
082400     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
082500*-----------------------------------------------------------------
082600* SAME READ-AND-LOAD SHAPE AS 400-READ-PRODUCT-MASTER-IN ABOVE.
082700*-----------------------------------------------------------------
082800 400-READ-BUYER-MASTER-IN.
082900     READ BUYER-MASTER-IN
083000             AT END      MOVE "Y" TO BUYER-EOF-SW
083100             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
083200     END-READ.
083300*-----------------------------------------------------------------
083400* MOVE ONE BUYER RECORD INTO THE NEXT TABLE SLOT - ONLY THE
083500*    BUYER-ID AND ROLE ARE NEEDED BY THIS PROGRAM.
083600*-----------------------------------------------------------------
083700 500-ADD-BUYER-TABLE-ENTRY.
083800     ADD 1 TO WS-BUYER-COUNT.
083900     MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT).
084000     MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT).
084100*-----------------------------------------------------------------
084200* SAME READ-AND-LOAD SHAPE AGAIN, THIS TIME FOR THE PURCHASE ORDER
084300*    HISTORY FILE.
084400*-----------------------------------------------------------------
084500 400-READ-PURCHASE-ORDER-IN.
084600     READ PURCHASE-ORDER-IN
084700             AT END      MOVE "Y" TO PO-EOF-SW
084800             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
084900     END-READ.
085000*-----------------------------------------------------------------
085100* MOVE ONE INBOUND PO RECORD INTO THE NEXT TABLE SLOT - INCLUDES
085200*    ORDERS AUTO-TRIGGERED BY SALES-POST THE SAME NIGHT.
085300*-----------------------------------------------------------------
085400 500-ADD-PO-TABLE-ENTRY.
085500     ADD 1 TO WS-PO-COUNT.
085600     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
085700     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
085800     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
085900     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
086000     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
086100     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
086200     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
086300     MOVE PO-AUTO-TRIGGERED-IN  TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
086400     MOVE PO-ORDER-DATE-IN      TO WS-PO-ORDER-DATE (WS-PO-COUNT).
086500     MOVE PO-COMPLETION-DATE-IN TO WS-PO-COMPLETION-DATE
086600             (WS-PO-COUNT).
