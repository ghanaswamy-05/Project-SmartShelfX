000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:  IDCTL                                           *
000400*   TITLE:     TRANSACTION / PURCHASE ORDER ID CONTROL RECORD  *
000500*                                                               *
000600*   DESCRIPTION:                                                *
000700*     ONE RECORD, CARRIED FORWARD FROM RUN TO RUN, HOLDING THE  *
000800*     NEXT TXN-ID AND PO-ID TO ASSIGN.  READ AT THE START OF    *
000900*     SALES-POST, REPL-SWEEP AND PO-MAINTENANCE, ADVANCED AS    *
001000*     EACH PROGRAM ASSIGNS NEW NUMBERS, AND REWRITTEN AT CLOSE  *
001100*     SO THE NEXT PROGRAM IN THE NIGHTLY RUN PICKS UP WHERE     *
001200*     THE LAST ONE LEFT OFF.  STANDS IN FOR THE AUTO-INCREMENT  *
001300*     PRIMARY KEYS THE WEB-SIDE DATABASE ASSIGNS.               *
001400*                                                               *
001500*   CHANGE ACTIVITY :                                           *
001600*     DATE     PGMR  TICKET    DESCRIPTION                      *
001700*     -------- ----- --------- ------------------------------   *
001800*     09/17/98 BSK   WH-0163   ORIGINAL COPYBOOK.                *
001900*****************************************************************
002000 01  ID-CONTROL-RECORD.
002100*        NEXT TXN-ID TO ASSIGN ON TRANSACTION-HISTORY
002200     05  NEXT-TXN-ID              PIC 9(09).
002300*        NEXT PO-ID TO ASSIGN ON PURCHASE-ORDER-FILE
002400     05  NEXT-PO-ID               PIC 9(09).
002500*        RESERVED FOR A FUTURE THIRD SEQUENCE
002600     05  FILLER                   PIC X(10)   VALUE SPACES.
