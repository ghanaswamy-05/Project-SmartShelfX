000100*****************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE A FALLBACK
000300*    REPLENISHMENT QUANTITY AND AUTO-TRIGGER ELIGIBILITY FOR
000400*    A GIVEN PRODUCT.  CALLED BY SALES-POST AFTER A SALE IS
000500*    POSTED AND BY REPL-SWEEP DURING THE NIGHTLY LOW-STOCK SCAN.
000600*
000700* NO FILES - LINKAGE PARAMETERS ONLY.
000800*****************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 REPL-QTY.
001200 AUTHOR.                     ARADHITA MOHANTY,
001300                             BYUNG SEON KIM,
001400                             ELENA SVESHNIKOVA,
001500                             KARADJORDJE DABIC,
001600                             NADIA CHUBAREV.
001700 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
001800 DATE-WRITTEN.               MARCH 12, 1985.
001900 DATE-COMPILED.
002000 SECURITY.                   COMPANY CONFIDENTIAL.
002100*-----------------------------------------------------------------
002200* CHANGE ACTIVITY :
002300*   DATE       PGMR   TICKET     DESCRIPTION
002400*   ---------- ------ ---------- -------------------------------
002500*   03/12/85   AHM    WH-0037    ORIGINAL PROGRAM - FALLBACK
002600*                                QUANTITY FORMULA FOR MANUAL
002700*                                REORDER WORKSHEET.
002800*   07/30/86   BSK    WH-0052    ADDED PRICE BREAKPOINTS (OVER
002900*                                $100 AND OVER $1000) PER BUYER
003000*                                DEPT REQUEST.
003100*   11/02/89   EVS    WH-0088    RAISED FLOOR ON HIGH-PRICE
003200*                                BREAKPOINT FROM 5 TO 10 UNITS -
003300*                                TOO MANY UNDERSIZED PO'S ON
003400*                                CAPITAL EQUIPMENT LINES.
003500*   02/14/94   KJD    WH-0119   ADDED LK-ELIGIBLE OUTPUT SO THE
003600*                                CALLER NO LONGER DUPLICATES THE
003700*                                THRESHOLD-MINUS-2 TEST.
003800*   01/09/99   NCH    WH-0177   Y2K REVIEW - NO DATE FIELDS IN
003900*                                THIS COMPILE UNIT, NO CHANGE
004000*                                REQUIRED, LOGGED FOR THE AUDIT.
004100*   06/21/02   AHM    WH-0221   ADDED DEBUG TRACE VIEWS UNDER
004200*                                UPSI-0 FOR THE REORDER-QUANTITY
004300*                                TUNING STUDY.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            IBM-370.
004900 OBJECT-COMPUTER.            IBM-370.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON WH-DEBUG-TRACE-ON
005200            OFF WH-DEBUG-TRACE-OFF.
005300*****************************************************************
005400 DATA                        DIVISION.
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE             SECTION.
005700*-----------------------------------------------------------------
005800 01  WS-WORK-AREAS.
005900     05  WS-BASE-QTY              PIC S9(07).
006000*        DEBUG TRACE VIEW OF THE RUNNING BASE QUANTITY - SEE
006100*        WH-0221, DUMPED ONLY WHEN WH-DEBUG-TRACE-ON.
006200     05  WS-BASE-QTY-EDIT REDEFINES WS-BASE-QTY.
006300         10  WS-BASE-QTY-HIGH         PIC 9(05).
006400         10  WS-BASE-QTY-LOW          PIC S9(02).
006500     05  FILLER                   PIC X(05)   VALUE SPACES.
006600*-----------------------------------------------------------------
006700 LINKAGE                     SECTION.
006800*-----------------------------------------------------------------
006900 01  LK-REPL-PARAMETERS.
007000*        CURRENT ON-HAND QUANTITY FOR THE PRODUCT
007100     05  LK-QUANTITY              PIC S9(07).
007200*        THE PRODUCT'S REORDER THRESHOLD
007300     05  LK-THRESHOLD             PIC S9(07).
007400*        CURRENT LIST PRICE, 2 DECIMALS
007500     05  LK-PRICE                 PIC S9(07)V99.
007600*        DEBUG TRACE VIEW OF THE INCOMING PRICE - SEE WH-0221
007700     05  LK-PRICE-EDIT REDEFINES LK-PRICE.
007800         10  LK-PRICE-DOLLARS         PIC 9(07).
007900         10  LK-PRICE-CENTS           PIC 9(02).
008000*        RETURNED - Y IF PRODUCT-QUANTITY <= THRESHOLD - 2
008100     05  LK-ELIGIBLE               PIC X(01).
008200         88  LK-IS-ELIGIBLE            VALUE "Y".
008300*        RETURNED - FALLBACK REPLENISHMENT QUANTITY
008400     05  LK-REPL-QTY               PIC S9(07).
008500*        DEBUG TRACE VIEW OF THE RETURNED QUANTITY - SEE WH-0221
008600     05  LK-REPL-QTY-EDIT REDEFINES LK-REPL-QTY.
008700         10  LK-REPL-QTY-HIGH          PIC 9(05).
008800         10  LK-REPL-QTY-LOW           PIC S9(02).
008900     05  FILLER                    PIC X(05).
009000*****************************************************************
009100 PROCEDURE          DIVISION    USING LK-REPL-PARAMETERS.
009200*-----------------------------------------------------------------
009300* MAIN PROCEDURE
009400*-----------------------------------------------------------------
009500 100-COMPUTE-REPL-QTY.
009600     PERFORM 200-SET-ELIGIBILITY.
009700     PERFORM 200-COMPUTE-BASE-QUANTITY.
009800     PERFORM 200-APPLY-PRICE-BREAKPOINTS
009900             THRU    200-APPLY-PRICE-BREAKPOINTS-EXIT.
010000     MOVE    WS-BASE-QTY          TO  LK-REPL-QTY.
010100     IF      WH-DEBUG-TRACE-ON
010200             DISPLAY "REPL-QTY TRACE - QTY=" LK-REPL-QTY-HIGH
010300                     " ELIGIBLE=" LK-ELIGIBLE.
010400 
010500     EXIT    PROGRAM.
010600*-----------------------------------------------------------------
010700* ELIGIBLE WHEN ON-HAND HAS FALLEN TO THRESHOLD - 2 OR BELOW -
010800* THE SAME NUMERIC TEST USED BY SALES-POST AND REPL-SWEEP, KEPT
010900* HERE SO THE THREE PROGRAMS NEVER DRIFT APART (SEE WH-0119).
011000*-----------------------------------------------------------------
011100 200-SET-ELIGIBILITY.
011200     IF      LK-QUANTITY <= LK-THRESHOLD - 2
011300             MOVE    "Y"          TO  LK-ELIGIBLE
011400     ELSE
011500             MOVE    "N"          TO  LK-ELIGIBLE
011600     END-IF.
011700*-----------------------------------------------------------------
011800* BASE = MAX(THRESHOLD + 25, 35)
011900*-----------------------------------------------------------------
012000 200-COMPUTE-BASE-QUANTITY.
012100     COMPUTE WS-BASE-QTY = LK-THRESHOLD + 25.
012200     IF      WS-BASE-QTY < 35
012300             MOVE    35           TO  WS-BASE-QTY.
012400*-----------------------------------------------------------------
012500* HIGH-PRICE LINES (OVER $1000) HALVE THE BASE, FLOOR OF 10, AND
012600* EXIT STRAIGHT AWAY - CAPITAL EQUIPMENT NEVER ALSO QUALIFIES FOR
012700* THE MID-PRICE FLOOR BELOW.  MID-PRICE LINES (OVER $100) ARE
012800* FLOORED AT 20.  LOW-PRICE LINES KEEP THE UNADJUSTED BASE.
012900*-----------------------------------------------------------------
013000 200-APPLY-PRICE-BREAKPOINTS.
013100     IF      LK-PRICE > 1000.00
013200             COMPUTE WS-BASE-QTY = WS-BASE-QTY / 2
013300             IF      WS-BASE-QTY < 10
013400                     MOVE    10       TO  WS-BASE-QTY
013500             END-IF
013600             GO TO   200-APPLY-PRICE-BREAKPOINTS-EXIT
013700     END-IF.
013800*        FALLS THROUGH TO HERE ONLY WHEN THE HIGH-PRICE TIER
013900*        ABOVE DID NOT APPLY.
014000     IF      LK-PRICE > 100.00
014100             IF      WS-BASE-QTY < 20
014200                     MOVE    20   TO  WS-BASE-QTY
014300             END-IF
014400     END-IF.
014500 200-APPLY-PRICE-BREAKPOINTS-EXIT.
014600     EXIT.
