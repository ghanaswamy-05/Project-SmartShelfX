000100*****************************************************************
000200* THIS PROGRAM BUILDS THE NIGHTLY ANALYTICS DASHBOARD - THE
000300*    INVENTORY SNAPSHOT, PER-WAREHOUSE REVENUE, CATEGORY
000400*    PERFORMANCE, BUYER SPENDING, AND TODAY'S TURNOVER BY
000500*    WAREHOUSE - FOR THE MORNING MANAGEMENT PACKET.  THIS IS A
000600*    NEW PROGRAM, NOT A CONVERSION OF AN EXISTING ONE, BUT IS
000700*    BUILT TO THE SAME PATTERN AS THE REST OF THE NIGHTLY CHAIN.
000800*
000900* USED FILES
001000*    - PRODUCT MASTER (IN)      : PRODUCT-MASTER-IN
001100*    - BUYER MASTER (IN)        : BUYER-MASTER-IN
001200*    - PURCHASE ORDER (IN)      : PURCHASE-ORDER-IN
001300*    - TRANSACTION HISTORY (IN) : TRANSACTION-HISTORY
001400*    - ANALYTICS REPORT (OUT)   : ANALYTIC-REPORT-OUT
001500*
001600* THIS RUN IS THE LAST LEG OF THE NIGHTLY CYCLE - IT READS THE
001700*    PRODUCT MASTER, BUYER MASTER AND PURCHASE ORDER FILE AS
001800*    LEFT BY REPL-SWEEP, AND THE FULL TRANSACTION HISTORY BUILT
001900*    UP BY SALES-POST AND PO-MAINTENANCE.  IT WRITES NOTHING
002000*    BACK TO ANY OF THOSE FILES - THIS IS A READ-ONLY REPORTING
002100*    PASS, NOT A MAINTENANCE RUN.
002200*****************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 ANALYTICS-DASHBOARD.
002600 AUTHOR.                     NADIA CHUBAREV,
002700                             ARADHITA MOHANTY,
002800                             ELENA SVESHNIKOVA.
002900 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
003000 DATE-WRITTEN.               MARCH 30, 2001.
003100 DATE-COMPILED.
003200 SECURITY.                   COMPANY CONFIDENTIAL.
003300*-----------------------------------------------------------------
003400* CHANGE ACTIVITY :
003500*   DATE       PGMR   TICKET     DESCRIPTION
003600*   ---------- ------ ---------- -------------------------------
003700*   03/30/01   NCH    WH-0207    ORIGINAL PROGRAM - MANAGEMENT
003800*                                WANTED ONE PACKET COVERING STOCK
003900*                                POSITION, WAREHOUSE REVENUE AND
004000*                                BUYER SPEND INSTEAD OF THREE
004100*                                SEPARATE REQUESTS EVERY MORNING.
004200*   09/17/01   AHM    WH-0219    ADDED CATEGORY PERFORMANCE BLOCK
004300*                                (KEYWORD MATCH ON PRODUCT NAME)
004400*                                AT MERCHANDISING'S REQUEST.
004500*   02/11/02   EVS    WH-0231    ADDED TODAY'S TURNOVER BLOCK FOR
004600*                                THE STORE MANAGERS - THEY WERE
004700*                                RE-KEYING IT BY HAND FROM THE
004800*                                POSTING REPORT EVERY MORNING.
004900*   05/06/03   NCH    WH-0244    THE CATEGORY KEYWORD SCAN NOW
005000*                                EXITS AS SOON AS A TIER MATCHES
005100*                                INSTEAD OF FALLING THROUGH TWO
005200*                                MORE IF TESTS EVERY TIME - NO
005300*                                BEHAVIOR CHANGE, JUST FEWER
005400*                                WASTED INSPECT STATEMENTS ON A
005500*                                BUSY OVERNIGHT RUN.
005600*   08/10/03   EVS    WH-0251    ADDED THE TOP-5 PRODUCTS BLOCK -
005700*                                MANAGEMENT WANTED A SHORT
005800*                                DASHBOARD-SIZED LIST TO SIT BESIDE
005900*                                THE FULL TOP-10 FAST-MOVER REPORT
006000*                                DEMAND-FORECAST ALREADY PRINTS.
006100*                                RANKED ON A NEW PER-PRODUCT
006200*                                TRAILING-30-DAY SALE-QUANTITY
006300*                                TOTAL, POSTED IN THE SAME PASS
006400*                                THAT FEEDS THE CATEGORY BLOCK.
006500*-----------------------------------------------------------------
006600 ENVIRONMENT                 DIVISION.
006700*-----------------------------------------------------------------
006800* C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF THE DASHBOARD TITLE
006900*    LINE - SEE 300-PRINT-TITLE.  NO CLASS OR UPSI SWITCHES ARE
007000*    NEEDED IN THIS COMPILE UNIT.
007100*-----------------------------------------------------------------
007200 CONFIGURATION               SECTION.
007300 SOURCE-COMPUTER.            IBM-370.
007400 OBJECT-COMPUTER.            IBM-370.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*-----------------------------------------------------------------
007800* FOUR INPUT FILES, ALL READ ONLY, AND ONE PRINTED REPORT.  ALL
007900*    FIVE ARE LINE SEQUENTIAL, MATCHING THE REST OF THE STREAM.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT                SECTION.
008200 FILE-CONTROL.
008300*        PRODUCT MASTER AS LEFT BY REPL-SWEEP.
008400     SELECT  PRODUCT-MASTER-IN
008500             ASSIGN TO "PRODIN"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700 
008800*        BUYER MASTER, USED TO BUILD THE BUYER DASHBOARD BLOCK.
008900     SELECT  BUYER-MASTER-IN
009000             ASSIGN TO "BUYERIN"
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200 
009300*        FULL PURCHASE ORDER FILE, USED TO COUNT AND SUM EACH
009400*        BUYER'S ORDERS FOR THE BUYER DASHBOARD BLOCK.
009500     SELECT  PURCHASE-ORDER-IN
009600             ASSIGN TO "POIN"
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800 
009900*        FULL SALES/SHIPMENT/RETURN HISTORY, SCANNED ONCE FOR THE
010000*        WAREHOUSE, CATEGORY AND TODAY'S-TURNOVER BLOCKS.
010100     SELECT  TRANSACTION-HISTORY
010200             ASSIGN TO "TXNHIST"
010300             ORGANIZATION IS LINE SEQUENTIAL.
010400 
010500*        PRINTED MORNING MANAGEMENT PACKET.
010600     SELECT  ANALYTIC-REPORT-OUT
010700             ASSIGN TO "ANALYTRP"
010800             ORGANIZATION IS LINE SEQUENTIAL.
010900*****************************************************************
011000 DATA                        DIVISION.
011100*-----------------------------------------------------------------
011200 FILE                        SECTION.
011300*        INBOUND PRODUCT MASTER - SAME 172-BYTE LAYOUT USED
011400*        ACROSS THE NIGHTLY CHAIN.
011500 FD  PRODUCT-MASTER-IN
011600     RECORD CONTAINS 172 CHARACTERS
011700     DATA RECORD IS PRODUCT-RECORD-IN.
011800 01  PRODUCT-RECORD-IN.
011900     05  PROD-ID-IN                PIC 9(09).
012000     05  PROD-NAME-IN              PIC X(40).
012100     05  PROD-DESC-IN              PIC X(80).
012200     05  PROD-QUANTITY-IN          PIC S9(07).
012300     05  PROD-THRESHOLD-IN         PIC S9(07).
012400     05  PROD-PRICE-IN             PIC S9(07)V99.
012500     05  FILLER                    PIC X(20).
012600 
012700*        BUYER MASTER - SEE BUYERMST.cpy.
012800 FD  BUYER-MASTER-IN
012900     RECORD CONTAINS 25 CHARACTERS
013000     DATA RECORD IS BUYER-RECORD.
013100     COPY "C:\Copybooks\BUYERMST.cpy".
013200 
013300*        FULL PURCHASE ORDER FILE, ALL STATUSES.
013400 FD  PURCHASE-ORDER-IN
013500     RECORD CONTAINS 91 CHARACTERS
013600     DATA RECORD IS PO-RECORD-IN.
013700 01  PO-RECORD-IN.
013800     05  PO-ID-IN                  PIC 9(09).
013900     05  PO-PRODUCT-ID-IN          PIC 9(09).
014000     05  PO-BUYER-ID-IN            PIC 9(09).
014100     05  PO-QUANTITY-IN            PIC S9(07).
014200     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
014300     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
014400     05  PO-STATUS-IN              PIC X(10).
014500     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
014600     05  PO-ORDER-DATE-IN          PIC 9(08).
014700     05  PO-COMPLETION-DATE-IN     PIC 9(08).
014800     05  FILLER                    PIC X(10).
014900 
015000*        SHARED HISTORY FILE - SEE SALESREC.cpy.  ONLY SALE-TYPE
015100*        RECORDS DRIVE THE ANALYTICS BLOCKS - SHIPMENTS AND
015200*        RETURNS ARE SKIPPED AT 500-APPLY-ONE-TRANSACTION.
015300 FD  TRANSACTION-HISTORY
015400     RECORD CONTAINS 112 CHARACTERS
015500     DATA RECORD IS SALES-RECORD.
015600     COPY "C:\Copybooks\SALESREC.cpy".
015700 
015800*        PRINTED DASHBOARD LINE, 80-BYTE PRINT LINE.
015900 FD  ANALYTIC-REPORT-OUT
016000     RECORD CONTAINS 80 CHARACTERS
016100     DATA RECORD IS ANALYTIC-PRINT-LINE.
016200 01  ANALYTIC-PRINT-LINE.
016300     05  FILLER                    PIC X(80).
016400*-----------------------------------------------------------------
016500 WORKING-STORAGE             SECTION.
016600*-----------------------------------------------------------------
016700* END-OF-FILE SWITCHES, THE CATEGORY-MATCH SWITCH USED BY THE
016800*    KEYWORD SCAN, AND THE THREE INVENTORY SNAPSHOT COUNTERS.
016900*-----------------------------------------------------------------
017000 01  SWITCHES-AND-COUNTERS.
017100     05  PRODUCT-EOF-SW            PIC X(01).
017200         88  PRODUCT-EOF               VALUE "Y".
017300     05  BUYER-EOF-SW              PIC X(01).
017400         88  BUYER-EOF                 VALUE "Y".
017500     05  PO-EOF-SW                 PIC X(01).
017600         88  PO-EOF                    VALUE "Y".
017700     05  TXN-EOF-SW                PIC X(01).
017800         88  TXN-EOF                   VALUE "Y".
017900*        SET "Y" BY 800-TEST-xxxxxxx WHEN A KEYWORD MATCHES -
018000*        TESTED BY 700-CLASSIFY-CATEGORY TO SKIP REMAINING TIERS.
018100     05  WS-CAT-MATCH-SW           PIC X(01).
018200     05  WS-TOTAL-PRODUCTS-CNT     PIC 9(07)   COMP.
018300     05  WS-LOW-STOCK-CNT          PIC 9(07)   COMP.
018400     05  WS-OUT-OF-STOCK-CNT       PIC 9(07)   COMP.
018500     05  FILLER                    PIC X(05)   VALUE SPACES.
018600*-----------------------------------------------------------------
018700* TRAILING-WINDOW SIZE FOR THE WAREHOUSE AND CATEGORY BLOCKS -
018800*    30 DAYS, SEE BUSINESS RULES, ANALYTICS.  KEPT AS A NAMED
018900*    CONSTANT RATHER THAN A LITERAL IN 500-APPLY-ONE-TRANSACTION
019000*    SO A FUTURE CHANGE TO THE WINDOW IS A ONE-LINE FIX.
019100*-----------------------------------------------------------------
019200 01  WS-ANALYTICS-CONSTANTS.
019300     05  WS-WINDOW-DAYS            PIC 9(03)   COMP VALUE 30.
019400*        HOW MANY LINES THE TOP PRODUCTS BLOCK PRINTS - WH-0251.
019500*        THE FAST-MOVER LISTING IN DEMAND-FORECAST PRINTS TEN;
019600*        THIS IS THE SHORTER DASHBOARD-SIZED VERSION.
019700     05  WS-TOPPROD-TOP-N          PIC 9(03)   COMP VALUE 5.
019800     05  FILLER                    PIC X(05)   VALUE SPACES.
019900*-----------------------------------------------------------------
020000* PRODUCT TABLE - LOADED IN FULL AT OPEN TIME AND SCANNED ONCE
020100*    FOR THE INVENTORY SNAPSHOT BLOCK, THEN SEARCHED BY PRODUCT-
020200*    ID DURING THE HISTORY SCAN TO RESOLVE EACH SALE'S CATEGORY.
020300*    SORTED ASCENDING BY PRODUCT-ID FOR SEARCH ALL.
020400*-----------------------------------------------------------------
020500 01  WS-PRODUCT-TABLE-AREA.
020600     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
020700     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
020800             DEPENDING ON WS-PRODUCT-COUNT
020900             ASCENDING KEY IS WS-PRODUCT-ID
021000             INDEXED BY PRD-IDX.
021100         10  WS-PRODUCT-ID             PIC 9(09).
021200         10  WS-PRODUCT-NAME           PIC X(40).
021300         10  WS-PRODUCT-DESC           PIC X(80).
021400         10  WS-PRODUCT-QUANTITY       PIC S9(07).
021500*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
021600*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
021700*            FROM THIS COMPILE UNIT TODAY.
021800         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
021900             15  WS-QTY-HIGH               PIC 9(05).
022000             15  WS-QTY-LOW                PIC S9(02).
022100         10  WS-REORDER-THRESHOLD      PIC S9(07).
022200         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
022300         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
022400             15  WS-PRICE-DOLLARS          PIC 9(07).
022500             15  WS-PRICE-CENTS            PIC 9(02).
022600*            TRAILING-30-DAY SALE QUANTITY, POSTED ALONGSIDE THE
022700*            CATEGORY REVENUE AT 600-POST-TO-CATEGORY - DRIVES THE
022800*            TOP PRODUCTS BLOCK - WH-0251.
022900         10  WS-PROD-SALE-QTY-SUM      PIC S9(09)  COMP.
023000         10  FILLER                    PIC X(20)   VALUE SPACES.
023100*-----------------------------------------------------------------
023200* BUYER TABLE - LOADED IN FULL AT OPEN TIME.  UNLIKE THE OTHER
023300*    PROGRAMS' BUYER TABLES, THIS ONE CARRIES RUNNING ORDER
023400*    COUNTS AND SPEND, ACCUMULATED AS THE PO TABLE IS SCANNED AT
023500*    200-COMPUTE-BUYER-DASHBOARD - SEE 300-ACCUMULATE-ONE-PO-TO-
023600*    BUYER.
023700*-----------------------------------------------------------------
023800 01  WS-BUYER-TABLE-AREA.
023900     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
024000     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
024100             DEPENDING ON WS-BUYER-COUNT
024200             ASCENDING KEY IS WS-BUYER-ID
024300             INDEXED BY BYR-IDX.
024400         10  WS-BUYER-ID               PIC 9(09).
024500         10  WS-BUYER-ROLE             PIC X(08).
024600             88  WS-BUYER-IS-BUYER         VALUE "BUYER   ".
024700         10  WS-BYR-TOTAL-CNT          PIC 9(05)   COMP.
024800         10  WS-BYR-PENDING-CNT        PIC 9(05)   COMP.
024900         10  WS-BYR-COMPLETED-CNT      PIC 9(05)   COMP.
025000         10  WS-BYR-TOTAL-SPENT        PIC S9(09)V99.
025100         10  FILLER                    PIC X(08).
025200*-----------------------------------------------------------------
025300* PURCHASE ORDER TABLE - LOADED IN FULL, READ ONLY.  NOT KEPT IN
025400*    KEY ORDER (NO ASCENDING KEY CLAUSE) SINCE THIS PROGRAM
025500*    SCANS IT ONCE STRAIGHT THROUGH RATHER THAN SEARCHING IT.
025600*-----------------------------------------------------------------
025700 01  WS-PO-TABLE-AREA.
025800     05  WS-PO-COUNT               PIC 9(05)   COMP.
025900     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
026000             DEPENDING ON WS-PO-COUNT
026100             INDEXED BY POT-IDX.
026200         10  WS-PO-ID                  PIC 9(09).
026300         10  WS-PO-PRODUCT-ID          PIC 9(09).
026400         10  WS-PO-BUYER-ID            PIC 9(09).
026500         10  WS-PO-QUANTITY            PIC S9(07).
026600         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
026700         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
026800         10  WS-PO-STATUS              PIC X(10).
026900             88  WS-PO-IS-PENDING          VALUE "PENDING   ".
027000             88  WS-PO-IS-COMPLETED        VALUE "COMPLETED ".
027100         10  FILLER                    PIC X(05).
027200*-----------------------------------------------------------------
027300* THREE-WAREHOUSE SHOP LIST - THE NAMES ARE MOVED IN AT
027400* INITIALIZATION TIME (300-INITIALIZE-SWITCHES-AND-COUNTERS)
027500* RATHER THAN CARRIED AS OCCURS-TABLE VALUE CLAUSES, SINCE EACH
027600* ENTRY ALSO CARRIES A RUNNING TOTAL THAT CHANGES DURING THE RUN.
027700*    WS-WH-REVENUE IS THE TRAILING-30-DAY TOTAL, WS-WH-TODAY-
027800*    REVENUE IS TODAY ONLY - SEE 600-POST-TO-WAREHOUSE AND
027900*    600-POST-TO-TODAY-TURNOVER.
028000*-----------------------------------------------------------------
028100 01  WS-WAREHOUSE-TABLE-AREA.
028200     05  WS-WH-ENTRY OCCURS 3 TIMES
028300             INDEXED BY WH-IDX.
028400         10  WS-WH-NAME                PIC X(20).
028500         10  WS-WH-REVENUE             PIC S9(09)V99.
028600         10  WS-WH-TXN-CNT             PIC 9(07)   COMP.
028700         10  WS-WH-TODAY-REVENUE       PIC S9(09)V99.
028800         10  FILLER                    PIC X(05).
028900*-----------------------------------------------------------------
029000* FIVE-CATEGORY SHOP LIST, SAME TECHNIQUE - ELECTRONICS,
029100*    CLOTHING, FOOD, HOME, OTHER, IN THE FIXED ORDER THE
029200*    KEYWORD SCAN AT 700-CLASSIFY-CATEGORY TESTS THEM.
029300*-----------------------------------------------------------------
029400 01  WS-CATEGORY-TABLE-AREA.
029500     05  WS-CAT-ENTRY OCCURS 5 TIMES
029600             INDEXED BY CAT-IDX.
029700         10  WS-CAT-NAME               PIC X(12).
029800         10  WS-CAT-REVENUE            PIC S9(09)V99.
029900         10  FILLER                    PIC X(05).
030000*-----------------------------------------------------------------
030100* TOP PRODUCTS POINTER TABLE - HOLDS ONLY THE SORT KEY AND A
030200*    POINTER BACK TO THE PRODUCT ENTRY, SAME SHAPE AS DEMAND-
030300*    FORECAST'S WS-FASTMOVE-SORT-TABLE-AREA - ADDED UNDER WH-0251.
030400*-----------------------------------------------------------------
030500 01  WS-TOPPROD-SORT-TABLE-AREA.
030600     05  WS-TP-SORT-ENTRY OCCURS 1 TO 5000 TIMES
030700             DEPENDING ON WS-PRODUCT-COUNT
030800             INDEXED BY TPS-IDX.
030900         10  WS-TP-SORT-QTY            PIC S9(09)  COMP.
031000         10  WS-TP-SORT-PRD-IDX        PIC 9(05)   COMP.
031100         10  FILLER                    PIC X(02).
031200*-----------------------------------------------------------------
031300* RUN DATE AND ITS SERIAL-DAY-NUMBER FORM - THE SERIAL IS USED
031400*    TO TELL HOW MANY CALENDAR DAYS OLD A GIVEN SALE IS WITHOUT
031500*    RESORTING TO INTRINSIC DATE FUNCTIONS (NONE ARE USED IN
031600*    THIS COMPILE UNIT, PER SHOP STANDARD).  A 360-DAY YEAR AND
031700*    30-DAY MONTH ARE CLOSE ENOUGH FOR A ROLLING 30-DAY WINDOW -
031800*    SEE 500-APPLY-ONE-TRANSACTION.
031900*-----------------------------------------------------------------
032000 01  WS-DATE-AREA.
032100     05  WS-RUN-DATE               PIC 9(08).
032200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
032300         10  WS-RUN-CCYY               PIC 9(04).
032400         10  WS-RUN-MM                 PIC 9(02).
032500         10  WS-RUN-DD                 PIC 9(02).
032600     05  WS-RUN-SERIAL             PIC 9(07)   COMP.
032700     05  FILLER                    PIC X(05)   VALUE SPACES.
032800*-----------------------------------------------------------------
032900* SCRATCH FIELDS FOR THE HISTORY SCAN - THE TRANSACTION'S OWN
033000*    SERIAL-DAY-NUMBER, THE AGE COMPUTED FROM IT, THE UPPERCASED
033100*    PRODUCT NAME USED FOR KEYWORD MATCHING, THE RUNNING KEYWORD
033200*    HIT COUNT, THE RESOLVED CATEGORY SUBSCRIPT, AND THE FOUND
033300*    SWITCH FOR THE PRODUCT LOOKUP BEHIND EACH SALE.
033400*-----------------------------------------------------------------
033500 01  WS-WORK-FIELDS.
033600     05  WS-TXN-SERIAL             PIC 9(07)   COMP.
033700     05  WS-DAYS-SINCE-TXN         PIC S9(07)  COMP.
033800     05  WS-NAME-UPPER             PIC X(40).
033900     05  WS-KEYWORD-CNT            PIC 9(03)   COMP.
034000     05  WS-CAT-SUB                PIC 9(01)   COMP.
034100     05  WS-TXN-PRD-FOUND-SW       PIC X(01).
034200         88  WS-TXN-PRD-FOUND          VALUE "Y".
034300     05  WS-INVENTORY-VALUE        PIC S9(11)V99.
034400*        TOP PRODUCTS INSERTION SORT WORK FIELDS - SAME NAMES AND
034500*        SHAPE AS DEMAND-FORECAST'S FAST-MOVER SORT - WH-0251.
034600     05  WS-SUBSCRIPT              PIC 9(05)   COMP.
034700     05  WS-SCAN-SUB               PIC 9(05)   COMP.
034800     05  WS-HOLD-QTY               PIC S9(09)  COMP.
034900     05  WS-HOLD-PRD-IDX           PIC 9(05)   COMP.
035000     05  WS-TP-PRINT-LIMIT         PIC 9(05)   COMP.
035100     05  WS-TP-RANK                PIC 9(02)   COMP.
035200     05  FILLER                    PIC X(05)   VALUE SPACES.
035300*-----------------------------------------------------------------
035400* PRINT LINE LAYOUTS - ONE 01-GROUP PER REPORT BLOCK, EACH WITH
035500*    ITS OWN FILLER PADDING TO THE 80-BYTE PRINT WIDTH.  THE
035600*    TITLE LINE CARRIES A GENERIC BANNER, NOT A PRODUCT NAME -
035700*    WH-0207.
035800*-----------------------------------------------------------------
035900 01  WS-REPORT-LINES.
036000     05  WS-TITLE-LINE.
036100         10  FILLER                PIC X(18)   VALUE SPACES.
036200         10  FILLER                PIC X(44)
036300             VALUE "WAREHOUSE ANALYTICS DASHBOARD".
036400         10  FILLER                PIC X(10)   VALUE "RUN DATE".
036500         10  WS-TL-RUN-DATE        PIC 9(08).
036600     05  WS-BLOCK-HEADER-LINE.
036700         10  FILLER                PIC X(05)   VALUE SPACES.
036800         10  WS-BH-TEXT            PIC X(60).
036900         10  FILLER                PIC X(15)   VALUE SPACES.
037000     05  WS-SNAPSHOT-LINE.
037100         10  FILLER                PIC X(10)   VALUE SPACES.
037200         10  WS-SN-LABEL           PIC X(30).
037300         10  WS-SN-VALUE           PIC $$$,$$$,$$9.99.
037400         10  FILLER                PIC X(25)   VALUE SPACES.
037500     05  WS-SNAPSHOT-COUNT-LINE.
037600         10  FILLER                PIC X(10)   VALUE SPACES.
037700         10  WS-SC-LABEL           PIC X(30).
037800         10  WS-SC-VALUE           PIC ZZZ,ZZ9.
037900         10  FILLER                PIC X(31)   VALUE SPACES.
038000     05  WS-WAREHOUSE-LINE.
038100         10  FILLER                PIC X(10)   VALUE SPACES.
038200         10  WS-WH-LINE-NAME       PIC X(20).
038300         10  WS-WH-LINE-REVENUE    PIC $$$,$$$,$$9.99.
038400         10  FILLER                PIC X(03)   VALUE SPACES.
038500         10  WS-WH-LINE-CNT        PIC ZZZ,ZZ9.
038600         10  FILLER                PIC X(12)   VALUE SPACES.
038700     05  WS-CATEGORY-LINE.
038800         10  FILLER                PIC X(10)   VALUE SPACES.
038900         10  WS-CAT-LINE-NAME      PIC X(12).
039000         10  WS-CAT-LINE-REVENUE   PIC $$$,$$$,$$9.99.
039100         10  FILLER                PIC X(31)   VALUE SPACES.
039200     05  WS-BUYER-LINE.
039300         10  FILLER                PIC X(08)   VALUE SPACES.
039400         10  WS-BY-LINE-ID         PIC 9(09).
039500         10  FILLER                PIC X(02)   VALUE SPACES.
039600         10  WS-BY-LINE-TOTAL      PIC ZZ9.
039700         10  FILLER                PIC X(02)   VALUE SPACES.
039800         10  WS-BY-LINE-PENDING    PIC ZZ9.
039900         10  FILLER                PIC X(02)   VALUE SPACES.
040000         10  WS-BY-LINE-COMPLETED  PIC ZZ9.
040100         10  FILLER                PIC X(02)   VALUE SPACES.
040200         10  WS-BY-LINE-SPENT      PIC $$$,$$$,$$9.99.
040300         10  FILLER                PIC X(19)   VALUE SPACES.
040400     05  WS-TURNOVER-LINE.
040500         10  FILLER                PIC X(10)   VALUE SPACES.
040600         10  WS-TO-LINE-NAME       PIC X(20).
040700         10  WS-TO-LINE-REVENUE    PIC $$$,$$$,$$9.99.
040800         10  FILLER                PIC X(35)   VALUE SPACES.
040900*            TOP PRODUCTS DASHBOARD LINE - RANK, PRODUCT, NAME AND
041000*            TRAILING-30-DAY UNITS SOLD - ADDED UNDER WH-0251.
041100     05  WS-TOPPROD-LINE.
041200         10  FILLER                PIC X(10)   VALUE SPACES.
041300         10  WS-TP-LINE-RANK       PIC Z9.
041400         10  FILLER                PIC X(02)   VALUE SPACES.
041500         10  WS-TP-LINE-PRODUCT-ID PIC 9(09).
041600         10  FILLER                PIC X(02)   VALUE SPACES.
041700         10  WS-TP-LINE-NAME       PIC X(22).
041800         10  FILLER                PIC X(02)   VALUE SPACES.
041900         10  WS-TP-LINE-QTY        PIC ZZZZZZ9.
042000         10  FILLER                PIC X(10)   VALUE SPACES.
042100*****************************************************************
042200 PROCEDURE          DIVISION.
042300*-----------------------------------------------------------------
042400* MAIN PROCEDURE - LOAD THE TABLES, SCAN THE HISTORY FILE ONCE,
042500*    COMPUTE THE TWO PER-PRODUCT/PER-PO ROLL-UPS, THEN PRINT THE
042600*    SIX REPORT BLOCKS IN ORDER.
042700*-----------------------------------------------------------------
042800 100-ANALYTICS-DASHBOARD.
042900     PERFORM 200-INITIATE-ANALYTICS.
043000     PERFORM 200-COMPUTE-INVENTORY-SNAPSHOT.
043100     PERFORM 200-COMPUTE-BUYER-DASHBOARD.
043200     PERFORM 200-RANK-TOP-PRODUCTS.
043300     PERFORM 200-PRINT-REPORT.
043400     PERFORM 200-TERMINATE-ANALYTICS.
043500 
043600     STOP RUN.
043700*-----------------------------------------------------------------
043800* OPEN THE FIVE FILES, CLEAR THE COUNTERS AND SHOP-LIST TABLES,
043900*    LOAD THE THREE MASTER TABLES AND SCAN THE FULL HISTORY FILE
044000*    ONCE TO POST THE WAREHOUSE, CATEGORY AND TURNOVER TOTALS.
044100*-----------------------------------------------------------------
044200 200-INITIATE-ANALYTICS.
044300     PERFORM 300-OPEN-ALL-FILES.
044400     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
044500     PERFORM 300-LOAD-PRODUCT-TABLE.
044600     PERFORM 300-LOAD-BUYER-TABLE.
044700     PERFORM 300-LOAD-PO-TABLE.
044800     PERFORM 300-SCAN-TRANSACTION-HISTORY.
044900*-----------------------------------------------------------------
045000* ONE PASS OVER THE PRODUCT TABLE FOR THE LOW-STOCK / OUT-OF-
045100*    STOCK COUNTS AND THE TOTAL INVENTORY VALUE.
045200*-----------------------------------------------------------------
045300 200-COMPUTE-INVENTORY-SNAPSHOT.
045400     SET PRD-IDX TO 1.
045500     PERFORM WS-PRODUCT-COUNT TIMES
045600             PERFORM 300-CLASSIFY-ONE-PRODUCT-STOCK
045700             SET PRD-IDX UP BY 1.
045800*-----------------------------------------------------------------
045900* ONE PASS OVER THE PO TABLE, ROLLING EACH ORDER UP TO ITS OWN
046000*    BUYER'S COUNTS AND SPEND FOR THE BUYER DASHBOARD BLOCK.
046100*-----------------------------------------------------------------
046200 200-COMPUTE-BUYER-DASHBOARD.
046300     SET POT-IDX TO 1.
046400     PERFORM WS-PO-COUNT TIMES
046500             PERFORM 300-ACCUMULATE-ONE-PO-TO-BUYER
046600             SET POT-IDX UP BY 1.
046700*-----------------------------------------------------------------
046800* BUILD AND SORT THE TOP PRODUCTS POINTER TABLE, DESCENDING ON
046900*    TRAILING-30-DAY SALE QUANTITY - ADDED UNDER WH-0251.
047000*-----------------------------------------------------------------
047100 200-RANK-TOP-PRODUCTS.
047200     PERFORM 500-BUILD-TOP-PRODUCTS-TABLE.
047300     PERFORM 500-SORT-TOP-PRODUCTS-TABLE.
047400*-----------------------------------------------------------------
047500* PRINT THE SEVEN REPORT BLOCKS, IN THE ORDER MANAGEMENT ASKED
047600*    FOR THEM (WH-0207, WH-0219, WH-0231, WH-0251).
047700*-----------------------------------------------------------------
047800 200-PRINT-REPORT.
047900     PERFORM 300-PRINT-TITLE.
048000     PERFORM 300-PRINT-INVENTORY-SNAPSHOT.
048100     PERFORM 300-PRINT-WAREHOUSE-ANALYSIS.
048200     PERFORM 300-PRINT-CATEGORY-PERFORMANCE.
048300     PERFORM 300-PRINT-BUYER-DASHBOARD.
048400     PERFORM 300-PRINT-DAILY-TURNOVER.
048500     PERFORM 500-PRINT-TOP-PRODUCTS.
048600*-----------------------------------------------------------------
048700* CLOSE ALL FIVE FILES - NOTHING ELSE TO DO, THIS RUN NEVER
048800*    WRITES BACK TO ANY MASTER OR HISTORY FILE.
048900*-----------------------------------------------------------------
049000 200-TERMINATE-ANALYTICS.
049100     PERFORM 300-CLOSE-ALL-FILES.
049200*****************************************************************
049300* OPEN - FOUR INPUT FILES, ONE OUTPUT REPORT.
049400*-----------------------------------------------------------------
049500 300-OPEN-ALL-FILES.
049600     OPEN    INPUT   PRODUCT-MASTER-IN
049700             INPUT   BUYER-MASTER-IN
049800             INPUT   PURCHASE-ORDER-IN
049900             INPUT   TRANSACTION-HISTORY
050000             OUTPUT  ANALYTIC-REPORT-OUT.
050100*-----------------------------------------------------------------
050200* CLEAR SWITCHES/COUNTERS AND BOTH SHOP-LIST TABLES, STAMP THE
050300*    RUN DATE, COMPUTE ITS SERIAL DAY NUMBER, AND LOAD THE THREE
050400*    WAREHOUSE NAMES AND FIVE CATEGORY NAMES - SEE BUSINESS
050500*    RULES, ANALYTICS FOR WHY THESE ARE FIXED SHOP LISTS RATHER
050600*    THAN DATA READ FROM A FILE.
050700*-----------------------------------------------------------------
050800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
050900     INITIALIZE SWITCHES-AND-COUNTERS
051000                WS-WAREHOUSE-TABLE-AREA
051100                WS-CATEGORY-TABLE-AREA.
051200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
051300     COMPUTE WS-RUN-SERIAL =
051400             (WS-RUN-CCYY * 360) + (WS-RUN-MM * 30) + WS-RUN-DD.
051500     MOVE "MAIN WAREHOUSE" TO WS-WH-NAME (1).
051600     MOVE "EAST WAREHOUSE" TO WS-WH-NAME (2).
051700     MOVE "WEST WAREHOUSE" TO WS-WH-NAME (3).
051800     MOVE "ELECTRONICS" TO WS-CAT-NAME (1).
051900     MOVE "CLOTHING"    TO WS-CAT-NAME (2).
052000     MOVE "FOOD"         TO WS-CAT-NAME (3).
052100     MOVE "HOME"         TO WS-CAT-NAME (4).
052200     MOVE "OTHER"        TO WS-CAT-NAME (5).
052300*-----------------------------------------------------------------
052400* LOAD THE FULL PRODUCT MASTER INTO WS-PRODUCT-TABLE-AREA.
052500*-----------------------------------------------------------------
052600 300-LOAD-PRODUCT-TABLE.
052700     MOVE 0 TO WS-PRODUCT-COUNT.
052800     PERFORM 400-READ-PRODUCT-MASTER-IN
052900             UNTIL PRODUCT-EOF.
053000*-----------------------------------------------------------------
053100* LOAD THE FULL BUYER MASTER INTO WS-BUYER-TABLE-AREA, ZEROING
053200*    EACH BUYER'S RUNNING COUNTS AND SPEND AS IT IS LOADED.
053300*-----------------------------------------------------------------
053400 300-LOAD-BUYER-TABLE.
053500     MOVE 0 TO WS-BUYER-COUNT.
053600     PERFORM 400-READ-BUYER-MASTER-IN
053700             UNTIL BUYER-EOF.
053800*-----------------------------------------------------------------
053900* LOAD THE FULL PURCHASE ORDER FILE INTO WS-PO-TABLE-AREA.
054000*-----------------------------------------------------------------
054100 300-LOAD-PO-TABLE.
054200     MOVE 0 TO WS-PO-COUNT.
054300     PERFORM 400-READ-PURCHASE-ORDER-IN
054400             UNTIL PO-EOF.
054500*-----------------------------------------------------------------
054600* SCAN THE FULL TRANSACTION HISTORY FILE ONE RECORD AT A TIME -
054700*    THIS IS THE ONE PASS THAT POSTS THE WAREHOUSE, CATEGORY AND
054800*    TODAY'S-TURNOVER TOTALS - SEE 500-APPLY-ONE-TRANSACTION.
054900*-----------------------------------------------------------------
055000 300-SCAN-TRANSACTION-HISTORY.
055100     PERFORM 400-READ-TRANSACTION-HISTORY
055200             UNTIL TXN-EOF.
055300*-----------------------------------------------------------------
055400* INVENTORY SNAPSHOT - LOW STOCK / OUT OF STOCK COUNTS AND TOTAL
055500* INVENTORY VALUE.  SEE BUSINESS RULES, ANALYTICS.
055600*-----------------------------------------------------------------
055700 300-CLASSIFY-ONE-PRODUCT-STOCK.
055800     ADD 1 TO WS-TOTAL-PRODUCTS-CNT.
055900     IF WS-PRODUCT-QUANTITY (PRD-IDX) = 0
056000             ADD 1 TO WS-OUT-OF-STOCK-CNT
056100     ELSE
056200             IF WS-PRODUCT-QUANTITY (PRD-IDX) <=
056300                     WS-REORDER-THRESHOLD (PRD-IDX)
056400                     ADD 1 TO WS-LOW-STOCK-CNT
056500             END-IF
056600     END-IF.
056700     COMPUTE WS-INVENTORY-VALUE ROUNDED = WS-INVENTORY-VALUE +
056800             (WS-PRODUCT-PRICE (PRD-IDX) *
056900                     WS-PRODUCT-QUANTITY (PRD-IDX)).
057000*-----------------------------------------------------------------
057100* BUYER DASHBOARD - COUNT TOTAL/PENDING/COMPLETED ORDERS AND SUM
057200* COMPLETED-ORDER SPEND, PER BUYER.
057300*-----------------------------------------------------------------
057400 300-ACCUMULATE-ONE-PO-TO-BUYER.
057500     SEARCH ALL WS-BUYER-ENTRY
057600             AT END
057700                 CONTINUE
057800             WHEN WS-BUYER-ID (BYR-IDX) = WS-PO-BUYER-ID (POT-IDX)
057900                 ADD 1 TO WS-BYR-TOTAL-CNT (BYR-IDX)
058000                 IF WS-PO-IS-PENDING (POT-IDX)
058100                     ADD 1 TO WS-BYR-PENDING-CNT (BYR-IDX)
058200                 END-IF
058300                 IF WS-PO-IS-COMPLETED (POT-IDX)
058400                     ADD 1 TO WS-BYR-COMPLETED-CNT (BYR-IDX)
058500                     ADD WS-PO-TOTAL-AMOUNT (POT-IDX)
058600                             TO WS-BYR-TOTAL-SPENT (BYR-IDX)
058700                 END-IF
058800     END-SEARCH.
058900*-----------------------------------------------------------------
059000* PRINT THE TITLE LINE - NEW PAGE, RUN DATE STAMPED ON THE SAME
059100*    LINE AS THE BANNER TEXT.
059200*-----------------------------------------------------------------
059300 300-PRINT-TITLE.
059400     MOVE WS-RUN-DATE TO WS-TL-RUN-DATE.
059500     WRITE ANALYTIC-PRINT-LINE FROM WS-TITLE-LINE
059600             AFTER ADVANCING TOP-OF-FORM.
059700*-----------------------------------------------------------------
059800* PRINT THE INVENTORY SNAPSHOT BLOCK - TOTAL PRODUCTS, LOW STOCK,
059900*    OUT OF STOCK AND TOTAL INVENTORY VALUE.
060000*-----------------------------------------------------------------
060100 300-PRINT-INVENTORY-SNAPSHOT.
060200     MOVE "INVENTORY SNAPSHOT" TO WS-BH-TEXT.
060300     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
060400             AFTER ADVANCING 3 LINES.
060500     MOVE "TOTAL PRODUCTS . . . . . . . ." TO WS-SC-LABEL.
060600     MOVE WS-TOTAL-PRODUCTS-CNT TO WS-SC-VALUE.
060700     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-COUNT-LINE
060800             AFTER ADVANCING 2 LINES.
060900     MOVE "LOW STOCK PRODUCTS . . . . . ." TO WS-SC-LABEL.
061000     MOVE WS-LOW-STOCK-CNT TO WS-SC-VALUE.
061100     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-COUNT-LINE
061200             AFTER ADVANCING 1 LINES.
061300     MOVE "OUT OF STOCK PRODUCTS  . . . ." TO WS-SC-LABEL.
061400     MOVE WS-OUT-OF-STOCK-CNT TO WS-SC-VALUE.
061500     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-COUNT-LINE
061600             AFTER ADVANCING 1 LINES.
061700     MOVE "TOTAL INVENTORY VALUE  . . . ." TO WS-SN-LABEL.
061800     MOVE WS-INVENTORY-VALUE TO WS-SN-VALUE.
061900     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-LINE
062000             AFTER ADVANCING 1 LINES.
062100*-----------------------------------------------------------------
062200* PRINT THE WAREHOUSE ANALYSIS BLOCK - TRAILING 30-DAY REVENUE
062300*    AND TRANSACTION COUNT, ONE LINE PER WAREHOUSE, FIXED ORDER.
062400*-----------------------------------------------------------------
062500 300-PRINT-WAREHOUSE-ANALYSIS.
062600     MOVE "WAREHOUSE ANALYSIS - TRAILING 30 DAYS" TO WS-BH-TEXT.
062700     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
062800             AFTER ADVANCING 3 LINES.
062900     SET WH-IDX TO 1.
063000     PERFORM 3 TIMES
063100             PERFORM 400-PRINT-ONE-WAREHOUSE-LINE
063200             SET WH-IDX UP BY 1.
063300*-----------------------------------------------------------------
063400* MOVE ONE WAREHOUSE TABLE ENTRY TO THE PRINT LINE AND WRITE IT.
063500*-----------------------------------------------------------------
063600 400-PRINT-ONE-WAREHOUSE-LINE.
063700     MOVE WS-WH-NAME (WH-IDX)         TO WS-WH-LINE-NAME.
063800     MOVE WS-WH-REVENUE (WH-IDX)      TO WS-WH-LINE-REVENUE.
063900     MOVE WS-WH-TXN-CNT (WH-IDX)      TO WS-WH-LINE-CNT.
064000     WRITE ANALYTIC-PRINT-LINE FROM WS-WAREHOUSE-LINE
064100             AFTER ADVANCING 1 LINES.
064200*-----------------------------------------------------------------
064300* PRINT THE CATEGORY PERFORMANCE BLOCK - TRAILING 30-DAY REVENUE
064400*    PER CATEGORY, FIXED ORDER - ADDED UNDER WH-0219.
064500*-----------------------------------------------------------------
064600 300-PRINT-CATEGORY-PERFORMANCE.
064700     MOVE "CATEGORY PERFORMANCE - TRAILING 30 DAYS" TO WS-BH-TEXT.
064800     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
064900             AFTER ADVANCING 3 LINES.
065000     SET CAT-IDX TO 1.
065100     PERFORM 5 TIMES
065200             PERFORM 400-PRINT-ONE-CATEGORY-LINE
065300             SET CAT-IDX UP BY 1.
065400*-----------------------------------------------------------------
065500* MOVE ONE CATEGORY TABLE ENTRY TO THE PRINT LINE AND WRITE IT.
065600*-----------------------------------------------------------------
065700 400-PRINT-ONE-CATEGORY-LINE.
065800     MOVE WS-CAT-NAME (CAT-IDX)       TO WS-CAT-LINE-NAME.
065900     MOVE WS-CAT-REVENUE (CAT-IDX)    TO WS-CAT-LINE-REVENUE.
066000     WRITE ANALYTIC-PRINT-LINE FROM WS-CATEGORY-LINE
066100             AFTER ADVANCING 1 LINES.
066200*-----------------------------------------------------------------
066300* PRINT THE BUYER DASHBOARD BLOCK - ONE LINE PER BUYER-ROLE
066400*    ENTRY, SKIPPING ANY BUYER-MASTER ENTRY THAT IS NOT ROLE
066500*    BUYER (SEE 400-PRINT-ONE-BUYER-LINE'S GUARD).
066600*-----------------------------------------------------------------
066700 300-PRINT-BUYER-DASHBOARD.
066800     MOVE "BUYER DASHBOARD" TO WS-BH-TEXT.
066900     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
067000             AFTER ADVANCING 3 LINES.
067100     SET BYR-IDX TO 1.
067200     PERFORM WS-BUYER-COUNT TIMES
067300             PERFORM 400-PRINT-ONE-BUYER-LINE
067400             SET BYR-IDX UP BY 1.
067500*-----------------------------------------------------------------
067600* PRINT ONE BUYER LINE, ONLY WHEN THE TABLE ENTRY IS ROLE BUYER -
067700*    THE BUYER MASTER CAN CARRY OTHER ROLES NOT RELEVANT HERE.
067800*-----------------------------------------------------------------
067900 400-PRINT-ONE-BUYER-LINE.
068000     IF WS-BUYER-IS-BUYER (BYR-IDX)
068100             MOVE WS-BUYER-ID (BYR-IDX)         TO WS-BY-LINE-ID
068200             MOVE WS-BYR-TOTAL-CNT (BYR-IDX)    TO WS-BY-LINE-TOTAL
068300             MOVE WS-BYR-PENDING-CNT (BYR-IDX)  TO WS-BY-LINE-PENDING
068400             MOVE WS-BYR-COMPLETED-CNT (BYR-IDX)
068500                     TO WS-BY-LINE-COMPLETED
068600             MOVE WS-BYR-TOTAL-SPENT (BYR-IDX)  TO WS-BY-LINE-SPENT
068700             WRITE ANALYTIC-PRINT-LINE FROM WS-BUYER-LINE
068800                     AFTER ADVANCING 1 LINES
068900     END-IF.
069000*-----------------------------------------------------------------
069100* PRINT THE DAILY TURNOVER BLOCK - TODAY-ONLY REVENUE PER
069200*    WAREHOUSE, ADDED UNDER WH-0231 SO THE STORE MANAGERS STOP
069300*    RE-KEYING IT BY HAND FROM THE POSTING REPORT.
069400*-----------------------------------------------------------------
069500 300-PRINT-DAILY-TURNOVER.
069600     MOVE "DAILY TURNOVER BY WAREHOUSE - TODAY" TO WS-BH-TEXT.
069700     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
069800             AFTER ADVANCING 3 LINES.
069900     SET WH-IDX TO 1.
070000     PERFORM 3 TIMES
070100             PERFORM 400-PRINT-ONE-TURNOVER-LINE
070200             SET WH-IDX UP BY 1.
070300*-----------------------------------------------------------------
070400* MOVE ONE WAREHOUSE'S TODAY-ONLY REVENUE TO THE PRINT LINE AND
070500*    WRITE IT.
070600*-----------------------------------------------------------------
070700 400-PRINT-ONE-TURNOVER-LINE.
070800     MOVE WS-WH-NAME (WH-IDX)              TO WS-TO-LINE-NAME.
070900     MOVE WS-WH-TODAY-REVENUE (WH-IDX)     TO WS-TO-LINE-REVENUE.
071000     WRITE ANALYTIC-PRINT-LINE FROM WS-TURNOVER-LINE
071100             AFTER ADVANCING 1 LINES.
071200*****************************************************************
071300* TOP PRODUCTS RANKING - SAME INSERTION-SORT IDIOM AS DEMAND-
071400*    FORECAST'S FAST-MOVER LISTING AND REPL-SWEEP'S LOW-STOCK
071500*    LISTING.  THE PRODUCT TABLE ITSELF IS NEVER REORDERED - ONLY
071600*    THE SMALL POINTER TABLE MOVES DURING THE SORT.  ADDED UNDER
071700*    WH-0251.
071800*-----------------------------------------------------------------
071900 500-BUILD-TOP-PRODUCTS-TABLE.
072000     SET TPS-IDX TO 1.
072100     PERFORM WS-PRODUCT-COUNT TIMES
072200             SET PRD-IDX TO TPS-IDX
072300             MOVE WS-PROD-SALE-QTY-SUM (PRD-IDX)
072400                     TO WS-TP-SORT-QTY (TPS-IDX)
072500             MOVE TPS-IDX TO WS-TP-SORT-PRD-IDX (TPS-IDX)
072600             SET TPS-IDX UP BY 1.
072700*-----------------------------------------------------------------
072800 500-SORT-TOP-PRODUCTS-TABLE.
072900     PERFORM VARYING WS-SUBSCRIPT FROM 2 BY 1
073000             UNTIL WS-SUBSCRIPT > WS-PRODUCT-COUNT
073100             PERFORM 600-INSERT-TOP-PRODUCT-ENTRY.
073200*-----------------------------------------------------------------
073300* SLIDE ONE ENTRY LEFTWARD UNTIL THE ENTRY TO ITS LEFT HAS A SALE
073400*    QUANTITY AT LEAST AS HIGH, THEN DROP IT IN PLACE - SAME
073500*    SLIDE-LEFT LOGIC AS DEMAND-FORECAST'S 400-INSERT-FASTMOVE-
073600*    ENTRY.
073700*-----------------------------------------------------------------
073800 600-INSERT-TOP-PRODUCT-ENTRY.
073900     MOVE WS-TP-SORT-QTY (WS-SUBSCRIPT)     TO WS-HOLD-QTY.
074000     MOVE WS-TP-SORT-PRD-IDX (WS-SUBSCRIPT) TO WS-HOLD-PRD-IDX.
074100     MOVE WS-SUBSCRIPT TO WS-SCAN-SUB.
074200     PERFORM UNTIL WS-SCAN-SUB <= 1 OR
074300             WS-TP-SORT-QTY (WS-SCAN-SUB - 1) >= WS-HOLD-QTY
074400             MOVE WS-TP-SORT-QTY (WS-SCAN-SUB - 1)
074500                     TO WS-TP-SORT-QTY (WS-SCAN-SUB)
074600             MOVE WS-TP-SORT-PRD-IDX (WS-SCAN-SUB - 1)
074700                     TO WS-TP-SORT-PRD-IDX (WS-SCAN-SUB)
074800             SUBTRACT 1 FROM WS-SCAN-SUB.
074900     MOVE WS-HOLD-QTY     TO WS-TP-SORT-QTY (WS-SCAN-SUB).
075000     MOVE WS-HOLD-PRD-IDX TO WS-TP-SORT-PRD-IDX (WS-SCAN-SUB).
075100*-----------------------------------------------------------------
075200* PRINT ONLY THE TOP N (WS-TOPPROD-TOP-N) ENTRIES, OR FEWER IF THE
075300*    CATALOG DOES NOT HAVE THAT MANY PRODUCTS - SAME GUARD AS
075400*    DEMAND-FORECAST'S 300-PRINT-FASTMOVE-REPORT.
075500*-----------------------------------------------------------------
075600 500-PRINT-TOP-PRODUCTS.
075700     MOVE "TOP 5 PRODUCTS - TRAILING 30 DAYS" TO WS-BH-TEXT.
075800     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
075900             AFTER ADVANCING 3 LINES.
076000     MOVE WS-PRODUCT-COUNT TO WS-TP-PRINT-LIMIT.
076100     IF WS-TP-PRINT-LIMIT > WS-TOPPROD-TOP-N
076200             MOVE WS-TOPPROD-TOP-N TO WS-TP-PRINT-LIMIT
076300     END-IF.
076400     SET TPS-IDX TO 1.
076500     MOVE 1 TO WS-TP-RANK.
076600     PERFORM WS-TP-PRINT-LIMIT TIMES
076700             SET PRD-IDX TO WS-TP-SORT-PRD-IDX (TPS-IDX)
076800             PERFORM 400-PRINT-ONE-TOP-PRODUCT-LINE
076900             ADD 1 TO WS-TP-RANK
077000             SET TPS-IDX UP BY 1.
077100*-----------------------------------------------------------------
077200* MOVE ONE PRODUCT'S RANK, ID, NAME AND TRAILING-30-DAY UNITS SOLD
077300*    TO THE PRINT LINE AND WRITE IT.  PRD-IDX IS SET BY THE
077400*    CALLING PERFORM.
077500*-----------------------------------------------------------------
077600 400-PRINT-ONE-TOP-PRODUCT-LINE.
077700     MOVE WS-TP-RANK                     TO WS-TP-LINE-RANK.
077800     MOVE WS-PRODUCT-ID (PRD-IDX)        TO WS-TP-LINE-PRODUCT-ID.
077900     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO WS-TP-LINE-NAME.
078000     MOVE WS-PROD-SALE-QTY-SUM (PRD-IDX) TO WS-TP-LINE-QTY.
078100     WRITE ANALYTIC-PRINT-LINE FROM WS-TOPPROD-LINE
078200             AFTER ADVANCING 1 LINES.
078300*-----------------------------------------------------------------
078400* CLOSE ALL FIVE FILES.
078500*-----------------------------------------------------------------
078600 300-CLOSE-ALL-FILES.
078700     CLOSE   PRODUCT-MASTER-IN
078800             BUYER-MASTER-IN
078900             PURCHASE-ORDER-IN
079000             TRANSACTION-HISTORY
079100             ANALYTIC-REPORT-OUT.
079200*****************************************************************
079300* TABLE LOAD PARAGRAPHS - ONE READ PARAGRAPH AND ONE ADD-ENTRY
079400*    PARAGRAPH PER SOURCE FILE, SAME SHAPE AS THE OTHER FOUR
079500*    PROGRAMS IN THE NIGHTLY CHAIN.
079600*-----------------------------------------------------------------
079700 400-READ-PRODUCT-MASTER-IN.
079800     READ PRODUCT-MASTER-IN
079900             AT END      MOVE "Y" TO PRODUCT-EOF-SW
080000             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
080100     END-READ.
080200*-----------------------------------------------------------------
080300* MOVE ONE INBOUND PRODUCT RECORD INTO THE NEXT TABLE SLOT.
080400*-----------------------------------------------------------------
080500 500-ADD-PRODUCT-TABLE-ENTRY.
080600     ADD 1 TO WS-PRODUCT-COUNT.
080700     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
080800     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
080900     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
081000     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
081100     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
081200     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
081300     MOVE 0 TO WS-PROD-SALE-QTY-SUM (WS-PRODUCT-COUNT).
081400*-----------------------------------------------------------------
081500 400-READ-BUYER-MASTER-IN.
081600     READ BUYER-MASTER-IN
081700             AT END      MOVE "Y" TO BUYER-EOF-SW
081800             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
081900     END-READ.
082000*-----------------------------------------------------------------
082100* MOVE ONE BUYER RECORD INTO THE NEXT TABLE SLOT AND ZERO ITS
082200*    RUNNING ORDER COUNTS AND SPEND.
082300*-----------------------------------------------------------------
082400 500-ADD-BUYER-TABLE-ENTRY.
082500     ADD 1 TO WS-BUYER-COUNT.
082600     MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT).
082700     MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT).
082800     MOVE 0 TO WS-BYR-TOTAL-CNT (WS-BUYER-COUNT)
082900               WS-BYR-PENDING-CNT (WS-BUYER-COUNT)
083000               WS-BYR-COMPLETED-CNT (WS-BUYER-COUNT).
083100     MOVE 0 TO WS-BYR-TOTAL-SPENT (WS-BUYER-COUNT).
083200*-----------------------------------------------------------------
083300 400-READ-PURCHASE-ORDER-IN.
083400     READ PURCHASE-ORDER-IN
083500             AT END      MOVE "Y" TO PO-EOF-SW
083600             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
083700     END-READ.
083800*-----------------------------------------------------------------
083900* MOVE ONE PO RECORD INTO THE NEXT TABLE SLOT - AUTO-TRIGGERED
084000*    FLAG AND DATES ARE NOT NEEDED BY THIS PROGRAM SO THEY ARE
084100*    NOT CARRIED IN THE TABLE.
084200*-----------------------------------------------------------------
084300 500-ADD-PO-TABLE-ENTRY.
084400     ADD 1 TO WS-PO-COUNT.
084500     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
084600     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
084700     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
084800     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
084900     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
085000     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
085100     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
085200*-----------------------------------------------------------------
085300 400-READ-TRANSACTION-HISTORY.
085400     READ TRANSACTION-HISTORY
085500             AT END      MOVE "Y" TO TXN-EOF-SW
085600             NOT AT END  PERFORM 500-APPLY-ONE-TRANSACTION
085700     END-READ.
085800*-----------------------------------------------------------------
085900* ONE HISTORY RECORD - ONLY SALE-TYPE RECORDS ARE ANALYZED.
086000*    TRAILING-30-DAY POSTING (WAREHOUSE AND CATEGORY BLOCKS) USES
086100*    THE SERIAL-DAY-NUMBER AGE TEST; TODAY'S TURNOVER USES A
086200*    STRAIGHT DATE COMPARE SINCE IT ONLY EVER NEEDS TODAY.
086300*-----------------------------------------------------------------
086400 500-APPLY-ONE-TRANSACTION.
086500     IF TXN-IS-SALE
086600             COMPUTE WS-TXN-SERIAL =
086700                     (TXN-SALE-CCYY * 360) + (TXN-SALE-MM * 30)
086800                                            + TXN-SALE-DD
086900             COMPUTE WS-DAYS-SINCE-TXN =
087000                     WS-RUN-SERIAL - WS-TXN-SERIAL
087100             IF WS-DAYS-SINCE-TXN >= 0 AND
087200                     WS-DAYS-SINCE-TXN <= WS-WINDOW-DAYS
087300                     PERFORM 600-POST-TO-WAREHOUSE
087400                     PERFORM 600-POST-TO-CATEGORY
087500             END-IF
087600             IF TXN-SALE-DATE = WS-RUN-DATE
087700                     PERFORM 600-POST-TO-TODAY-TURNOVER
087800             END-IF
087900     END-IF.
088000*-----------------------------------------------------------------
088100* POST ONE SALE'S AMOUNT TO ITS WAREHOUSE'S TRAILING-30-DAY
088200*    REVENUE AND TRANSACTION COUNT.
088300*-----------------------------------------------------------------
088400 600-POST-TO-WAREHOUSE.
088500     SET WH-IDX TO 1.
088600     SEARCH WS-WH-ENTRY
088700             AT END
088800                 CONTINUE
088900             WHEN WS-WH-NAME (WH-IDX) = TXN-WAREHOUSE
089000                 ADD TXN-TOTAL-AMOUNT TO WS-WH-REVENUE (WH-IDX)
089100                 ADD 1 TO WS-WH-TXN-CNT (WH-IDX)
089200     END-SEARCH.
089300*-----------------------------------------------------------------
089400* POST ONE SALE'S AMOUNT TO ITS WAREHOUSE'S TODAY-ONLY REVENUE -
089500*    SAME SEARCH PATTERN AS 600-POST-TO-WAREHOUSE, SEPARATE
089600*    TOTAL FIELD - ADDED UNDER WH-0231.
089700*-----------------------------------------------------------------
089800 600-POST-TO-TODAY-TURNOVER.
089900     SET WH-IDX TO 1.
090000     SEARCH WS-WH-ENTRY
090100             AT END
090200                 CONTINUE
090300             WHEN WS-WH-NAME (WH-IDX) = TXN-WAREHOUSE
090400                 ADD TXN-TOTAL-AMOUNT
090500                         TO WS-WH-TODAY-REVENUE (WH-IDX)
090600     END-SEARCH.
090700*-----------------------------------------------------------------
090800* RESOLVE THE PRODUCT BEHIND THIS SALE, UPPERCASE ITS NAME, RUN
090900*    THE KEYWORD SCAN TO PICK A CATEGORY, AND POST THE SALE
091000*    AMOUNT TO THAT CATEGORY'S REVENUE - ADDED UNDER WH-0219.
091100*-----------------------------------------------------------------
091200 600-POST-TO-CATEGORY.
091300     MOVE "N" TO WS-TXN-PRD-FOUND-SW.
091400     SEARCH ALL WS-PRODUCT-ENTRY
091500             AT END
091600                 CONTINUE
091700             WHEN WS-PRODUCT-ID (PRD-IDX) = TXN-PRODUCT-ID
091800                 MOVE "Y" TO WS-TXN-PRD-FOUND-SW
091900     END-SEARCH.
092000     IF WS-TXN-PRD-FOUND
092100             MOVE WS-PRODUCT-NAME (PRD-IDX) TO WS-NAME-UPPER
092200             INSPECT WS-NAME-UPPER CONVERTING
092300                 "abcdefghijklmnopqrstuvwxyz"
092400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
092500             PERFORM 700-CLASSIFY-CATEGORY
092600                     THRU    700-CLASSIFY-CATEGORY-EXIT
092700             ADD TXN-TOTAL-AMOUNT
092800                     TO WS-CAT-REVENUE (WS-CAT-SUB)
092900             ADD TXN-QUANTITY
093000                     TO WS-PROD-SALE-QTY-SUM (PRD-IDX)
093100     END-IF.
093200*-----------------------------------------------------------------
093300* CATEGORY CLASSIFICATION - FIRST MATCH WINS, ELECTRONICS THEN
093400* CLOTHING THEN FOOD THEN HOME, OTHERWISE OTHER.  SEE BUSINESS
093500* RULES, ANALYTICS.  UNDER WH-0244 EACH TIER TEST NOW EXITS THE
093600* PARAGRAPH THE MOMENT IT MATCHES INSTEAD OF SETTING THE SWITCH
093700* AND LETTING THREE MORE IF TESTS RUN ANYWAY - THIS PARAGRAPH IS
093800* ALWAYS ENTERED VIA PERFORM ... THRU ... (SEE 600-POST-TO-
093900* CATEGORY) SO THE GO TO'S BELOW ARE SAFE.
094000*-----------------------------------------------------------------
094100 700-CLASSIFY-CATEGORY.
094200     MOVE 5 TO WS-CAT-SUB.
094300     PERFORM 800-TEST-ELECTRONICS.
094400     IF WS-CAT-MATCH-SW = "Y"
094500             GO TO 700-CLASSIFY-CATEGORY-EXIT
094600     END-IF.
094700     PERFORM 800-TEST-CLOTHING.
094800     IF WS-CAT-MATCH-SW = "Y"
094900             GO TO 700-CLASSIFY-CATEGORY-EXIT
095000     END-IF.
095100     PERFORM 800-TEST-FOOD.
095200     IF WS-CAT-MATCH-SW = "Y"
095300             GO TO 700-CLASSIFY-CATEGORY-EXIT
095400     END-IF.
095500     PERFORM 800-TEST-HOME.
095600 700-CLASSIFY-CATEGORY-EXIT.
095700     EXIT.
095800*-----------------------------------------------------------------
095900* ELECTRONICS TIER - LAPTOP, COMPUTER, PHONE, TABLET.  FIRST
096000*    KEYWORD THAT TALLIES ABOVE ZERO WINS; THE REMAINING INSPECT
096100*    STATEMENTS ARE SKIPPED ONCE ONE HITS.
096200*-----------------------------------------------------------------
096300 800-TEST-ELECTRONICS.
096400     MOVE "N" TO WS-CAT-MATCH-SW.
096500     MOVE 0 TO WS-KEYWORD-CNT.
096600     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT FOR ALL "LAPTOP".
096700     IF WS-KEYWORD-CNT = 0
096800         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
096900                 FOR ALL "COMPUTER"
097000     END-IF.
097100     IF WS-KEYWORD-CNT = 0
097200         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
097300                 FOR ALL "PHONE"
097400     END-IF.
097500     IF WS-KEYWORD-CNT = 0
097600         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
097700                 FOR ALL "TABLET"
097800     END-IF.
097900     IF WS-KEYWORD-CNT > 0
098000         MOVE 1 TO WS-CAT-SUB
098100         MOVE "Y" TO WS-CAT-MATCH-SW
098200     END-IF.
098300*-----------------------------------------------------------------
098400* CLOTHING TIER - SHIRT, PANT, DRESS, SHOE.
098500*-----------------------------------------------------------------
098600 800-TEST-CLOTHING.
098700     MOVE "N" TO WS-CAT-MATCH-SW.
098800     MOVE 0 TO WS-KEYWORD-CNT.
098900     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT FOR ALL "SHIRT".
099000     IF WS-KEYWORD-CNT = 0
099100         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
099200                 FOR ALL "PANT"
099300     END-IF.
099400     IF WS-KEYWORD-CNT = 0
099500         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
099600                 FOR ALL "DRESS"
099700     END-IF.
099800     IF WS-KEYWORD-CNT = 0
099900         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
100000                 FOR ALL "SHOE"
100100     END-IF.
100200     IF WS-KEYWORD-CNT > 0
100300         MOVE 2 TO WS-CAT-SUB
100400         MOVE "Y" TO WS-CAT-MATCH-SW
100500     END-IF.
100600*-----------------------------------------------------------------
100700* FOOD TIER - FOOD, FRUIT, VEGETABLE, SNACK.
100800*-----------------------------------------------------------------
100900 800-TEST-FOOD.
101000     MOVE "N" TO WS-CAT-MATCH-SW.
101100     MOVE 0 TO WS-KEYWORD-CNT.
101200     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT FOR ALL "FOOD".
101300     IF WS-KEYWORD-CNT = 0
101400         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
101500                 FOR ALL "FRUIT"
101600     END-IF.
101700     IF WS-KEYWORD-CNT = 0
101800         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
101900                 FOR ALL "VEGETABLE"
102000     END-IF.
102100     IF WS-KEYWORD-CNT = 0
102200         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
102300                 FOR ALL "SNACK"
102400     END-IF.
102500     IF WS-KEYWORD-CNT > 0
102600         MOVE 3 TO WS-CAT-SUB
102700         MOVE "Y" TO WS-CAT-MATCH-SW
102800     END-IF.
102900*-----------------------------------------------------------------
103000* HOME TIER - FURNITURE, HOME, DECOR.  NO MATCH IN ANY OF THE
103100*    FOUR TIERS LEAVES WS-CAT-SUB AT 5 (OTHER), SET BY THE
103200*    CALLING PARAGRAPH BEFORE ANY TIER RUNS.
103300*-----------------------------------------------------------------
103400 800-TEST-HOME.
103500     MOVE "N" TO WS-CAT-MATCH-SW.
103600     MOVE 0 TO WS-KEYWORD-CNT.
103700     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
103800             FOR ALL "FURNITURE".
103900     IF WS-KEYWORD-CNT = 0
104000         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
104100                 FOR ALL "HOME"
104200     END-IF.
104300     IF WS-KEYWORD-CNT = 0
104400         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
104500                 FOR ALL "DECOR"
104600     END-IF.
104700     IF WS-KEYWORD-CNT > 0
104800         MOVE 4 TO WS-CAT-SUB
104900         MOVE "Y" TO WS-CAT-MATCH-SW
105000     END-IF.
