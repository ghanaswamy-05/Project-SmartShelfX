000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:  BUYERMST                                        *
000400*   TITLE:     BUYER MASTER RECORD LAYOUT                      *
000500*                                                               *
000600*   DESCRIPTION:                                                *
000700*     ONE ENTRY PER USER WHO CAN OWN A PURCHASE ORDER.  ONLY    *
000800*     THE ROLE FACT IS CARRIED HERE - LOGIN, PASSWORD AND THE   *
000900*     REST OF THE USER PROFILE LIVE ON THE WEB SIDE AND NEVER   *
001000*     REACH THE BATCH SUITE.  BUILT INTO A SEARCH ALL TABLE AT  *
001100*     THE START OF EACH RUN THAT NEEDS TO VALIDATE A BUYER.     *
001200*                                                               *
001300*   CHANGE ACTIVITY :                                           *
001400*     DATE     PGMR  TICKET    DESCRIPTION                      *
001500*     -------- ----- --------- ------------------------------   *
001600*     02/03/98 KJD   WH-0139   ORIGINAL COPYBOOK - SPLIT OFF THE *
001700*                              USER TABLE SO PO-MAINTENANCE AND  *
001800*                              SALES-POST COULD SHARE ONE LAYOUT.*
001900*****************************************************************
002000 01  BUYER-RECORD.
002100*        FK TO THE WEB-SIDE USER TABLE - UNIQUE HERE AS WELL
002200     05  BUYER-ID                 PIC 9(09).
002300*        BUYER IS THE ONLY ROLE THIS SUITE CARES ABOUT
002400     05  BUYER-ROLE               PIC X(08).
002500         88  BUYER-IS-BUYER           VALUE "BUYER   ".
002600*        RESERVED FOR FUTURE APPROVAL-LIMIT EXPANSION
002700     05  FILLER                   PIC X(08)   VALUE SPACES.
