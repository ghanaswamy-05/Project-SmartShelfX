000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:  PMREQ                                           *
000400*   TITLE:     PURCHASE ORDER MAINTENANCE REQUEST LAYOUT       *
000500*                                                               *
000600*   DESCRIPTION:                                                *
000700*     ONE MAINTENANCE REQUEST PER RECORD ON PO-MAINT-IN - THE   *
000800*     BATCH REPLACEMENT FOR THE OLD SCREEN-DRIVEN PART-NUMBER/  *
000900*     TRANSACTION-CODE PROMPT.  THE BUYER'S ORDER DESK KEYS      *
001000*     THESE DURING THE DAY; PO-MAINTENANCE APPLIES THEM AT       *
001100*     NIGHT THE SAME WAY THE OLD PROGRAM APPLIED ITS SCREEN      *
001200*     ENTRIES ONE AT A TIME.                                     *
001300*                                                               *
001400*   CHANGE ACTIVITY :                                           *
001500*     DATE     PGMR  TICKET    DESCRIPTION                      *
001600*     -------- ----- --------- ------------------------------   *
001700*     07/14/98 BSK   WH-0151   ORIGINAL COPYBOOK - REPLACED THE  *
001800*                              SCREEN SECTION PROMPT WITH A       *
001900*                              BATCH REQUEST FEED SO THE ORDER    *
002000*                              DESK NO LONGER NEEDS A 3270          *
002100*                              SESSION OPEN AGAINST THE MASTER.   *
002200*****************************************************************
002300 01  PO-MAINT-REQUEST.
002400*        C = CREATE, A = APPROVE, P = PROCESS (COMPLETE)
002500     05  PM-REQUEST-CODE          PIC X(01).
002600         88  PM-IS-CREATE             VALUE "C".
002700         88  PM-IS-APPROVE             VALUE "A".
002800         88  PM-IS-PROCESS             VALUE "P".
002900*        PO-ID - REQUIRED ON APPROVE/PROCESS, ZERO ON CREATE
003000     05  PM-PO-ID                 PIC 9(09).
003100*        FK TO PRODUCT-ID - REQUIRED ON CREATE ONLY
003200     05  PM-PRODUCT-ID             PIC 9(09).
003300*        FK TO BUYER-ID - REQUIRED ON CREATE ONLY
003400     05  PM-BUYER-ID               PIC 9(09).
003500*        QUANTITY REQUESTED - REQUIRED ON CREATE ONLY
003600     05  PM-QUANTITY               PIC S9(07).
003700*        RESERVED FOR FUTURE REQUEST-TYPE EXPANSION
003800     05  FILLER                    PIC X(10)   VALUE SPACES.
