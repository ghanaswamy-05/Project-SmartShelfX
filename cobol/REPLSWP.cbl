000100*****************************************************************
000200* THIS PROGRAM IS THE NIGHTLY LOW-STOCK SWEEP.  IT SCANS THE
000300*    ENTIRE PRODUCT MASTER FOR PRODUCTS AT OR NEAR THEIR REORDER
000400*    THRESHOLD, CALLS REPL-QTY FOR EACH ONE TO DECIDE ELIGIBILITY
000500*    AND FALLBACK QUANTITY, AND AUTO-CUTS + COMPLETES A PURCHASE
000600*    ORDER FOR EVERY ELIGIBLE PRODUCT WHEN A BUYER IS ON FILE.
000700*    RUNS AFTER SALES-POST IN THE NIGHTLY CHAIN AS A SAFETY NET
000800*    FOR PRODUCTS THE POST-SALE TRIGGER DID NOT CATCH (SHIPMENTS,
000900*    RETURNS, OR PRODUCTS THAT DRIFTED LOW WITHOUT A SALE).
001000*
001100* USED FILES
001200*    - PRODUCT MASTER (IN/OUT)   : PRODUCT-MASTER-IN/-OUT
001300*    - BUYER MASTER (IN)         : BUYER-MASTER-IN
001400*    - PURCHASE ORDER (IN/OUT)   : PURCHASE-ORDER-IN/-OUT
001500*    - ID CONTROL (IN/OUT)       : ID-CONTROL-IN/-OUT
001600*    - TRANSACTION HISTORY (OUT) : TRANSACTION-HISTORY (EXTEND)
001700*    - RUN SUMMARY (OUT)         : SWEEP-SUMMARY-OUT
001800*
001900* CALLS REPL-QTY ONCE PER FLAGGED PRODUCT.
002000*****************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 REPL-SWEEP.
002400 AUTHOR.                     ARADHITA MOHANTY,
002500                             BYUNG SEON KIM,
002600                             ELENA SVESHNIKOVA,
002700                             KARADJORDJE DABIC,
002800                             NADIA CHUBAREV.
002900 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
003000 DATE-WRITTEN.               MAY 5, 1997.
003100 DATE-COMPILED.
003200 SECURITY.                   COMPANY CONFIDENTIAL.
003300*-----------------------------------------------------------------
003400* CHANGE ACTIVITY :
003500*   DATE       PGMR   TICKET     DESCRIPTION
003600*   ---------- ------ ---------- -------------------------------
003700*   05/05/97   BSK    WH-0114    ORIGINAL PROGRAM - REPLACED THE
003800*                                WEEKLY MANUAL REORDER WORKSHEET
003900*                                REVIEW WITH A NIGHTLY FULL-MASTER
004000*                                SCAN.  AT THIS POINT THE PROGRAM
004100*                                STILL ONLY BUILT THE INDEXED
004200*                                MASTER USED BY THE MORNING REPORT.
004300*   02/03/98   KJD    WH-0139    REWORKED TO CALL REPL-QTY PER
004400*                                FLAGGED PRODUCT AND AUTO-CUT +
004500*                                COMPLETE PURCHASE ORDERS - THE
004600*                                INDEXED-CONVERSION STEP IS GONE,
004700*                                THIS IS NOW THE REPLENISHMENT
004800*                                SWEEP ITSELF.
004900*   01/14/99   EVS    WH-0177    Y2K - RUN DATE PULLED FROM ACCEPT
005000*                                FROM DATE YYYYMMDD.
005100*   03/30/01   AHM    WH-0206    ADDED THE SWEEP SUMMARY REPORT TO
005200*                                MATCH THE ONE ADDED TO SALES-POST.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT                 DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION               SECTION.
005700 SOURCE-COMPUTER.            IBM-370.
005800 OBJECT-COMPUTER.            IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400*        LAST NIGHT'S PRODUCT MASTER, READ WHOLE INTO
006500*        WS-PRODUCT-TABLE-AREA AND SCANNED STRAIGHT THROUGH BELOW.
006600     SELECT  PRODUCT-MASTER-IN
006700             ASSIGN TO "PRODIN"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900 
007000*        TONIGHT'S PRODUCT MASTER - EVERY ENTRY REWRITTEN, TOUCHED
007100*        OR NOT, SO QUANTITIES BUMPED BY AN AUTO-PO CARRY FORWARD.
007200     SELECT  PRODUCT-MASTER-OUT
007300             ASSIGN TO "PRODOUT"
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500 
007600*        BUYER ROSTER - ONLY BUYER-ROLE ENTRIES ARE KEPT, SEE
007700*        500-ADD-BUYER-TABLE-ENTRY.
007800     SELECT  BUYER-MASTER-IN
007900             ASSIGN TO "BUYERIN"
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100 
008200*        PRIOR RUNS' PURCHASE ORDER HISTORY, CARRIED FORWARD AND
008300*        APPENDED TO WHEN THIS RUN AUTO-CUTS A NEW ONE.
008400     SELECT  PURCHASE-ORDER-IN
008500             ASSIGN TO "POIN"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700 
008800*        FULL PURCHASE ORDER HISTORY AS OF TONIGHT, DUMPED WHOLE
008900*        AT CLOSE FROM WS-PO-TABLE-AREA.
009000     SELECT  PURCHASE-ORDER-OUT
009100             ASSIGN TO "POOUT"
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300 
009400*        INCOMING RUNNING TXN-ID/PO-ID SEQUENCES, SHARED WITH
009500*        SALES-POST SO NEITHER PROGRAM DUPLICATES A NUMBER.
009600     SELECT  ID-CONTROL-IN
009700             ASSIGN TO "IDCIN"
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900 
010000*        OUTGOING RUNNING TXN-ID/PO-ID SEQUENCES FOR TOMORROW'S
010100*        NIGHTLY CHAIN.
010200     SELECT  ID-CONTROL-OUT
010300             ASSIGN TO "IDCOUT"
010400             ORGANIZATION IS LINE SEQUENTIAL.
010500 
010600*        SHARED SALES/SHIPMENT HISTORY FILE - THIS PROGRAM APPENDS
010700*        AN AUTO-REPLENISHMENT ENTRY FOR EVERY PO IT COMPLETES.
010800     SELECT  TRANSACTION-HISTORY
010900             ASSIGN TO "TXNHIST"
011000             ORGANIZATION IS LINE SEQUENTIAL.
011100 
011200*        NIGHTLY SWEEP SUMMARY REPORT - ADDED PER WH-0206.
011300     SELECT  SWEEP-SUMMARY-OUT
011400             ASSIGN TO "SWEEPSUM"
011500             ORGANIZATION IS LINE SEQUENTIAL.
011600*****************************************************************
011700 DATA                        DIVISION.
011800*-----------------------------------------------------------------
011900 FILE                        SECTION.
012000* SAME LOCAL-FD LAYOUT HABIT AS SALES-POST - NOT A SHARED
012100* COPYBOOK.
012200*        INBOUND PRODUCT MASTER - LOADED INTO THE TABLE BY
012300*        400-READ-PRODUCT-MASTER-IN/500-ADD-PRODUCT-TABLE-ENTRY.
012400 FD  PRODUCT-MASTER-IN
012500     RECORD CONTAINS 172 CHARACTERS
012600     DATA RECORD IS PRODUCT-RECORD-IN.
012700 01  PRODUCT-RECORD-IN.
012800     05  PROD-ID-IN               PIC 9(09).
012900     05  PROD-NAME-IN             PIC X(40).
013000     05  PROD-DESC-IN             PIC X(80).
013100     05  PROD-QUANTITY-IN         PIC S9(07).
013200     05  PROD-THRESHOLD-IN        PIC S9(07).
013300     05  PROD-PRICE-IN            PIC S9(07)V99.
013400     05  FILLER                   PIC X(20).
013500 
013600*        OUTBOUND PRODUCT MASTER - DUMPED WHOLE FROM THE TABLE BY
013700*        300-DUMP-PRODUCT-TABLE/400-WRITE-PRODUCT-MASTER-OUT.
013800 FD  PRODUCT-MASTER-OUT
013900     RECORD CONTAINS 172 CHARACTERS
014000     DATA RECORD IS PRODUCT-RECORD-OUT.
014100 01  PRODUCT-RECORD-OUT.
014200     05  PROD-ID-OUT               PIC 9(09).
014300     05  PROD-NAME-OUT             PIC X(40).
014400     05  PROD-DESC-OUT             PIC X(80).
014500     05  PROD-QUANTITY-OUT         PIC S9(07).
014600     05  PROD-THRESHOLD-OUT        PIC S9(07).
014700     05  PROD-PRICE-OUT            PIC S9(07)V99.
014800     05  FILLER                    PIC X(20)   VALUE SPACES.
014900 
015000*        BUYER ROSTER - SHARED COPYBOOK WITH SALES-POST.
015100 FD  BUYER-MASTER-IN
015200     RECORD CONTAINS 25 CHARACTERS
015300     DATA RECORD IS BUYER-RECORD.
015400     COPY "C:\Copybooks\BUYERMST.cpy".
015500 
015600*        INBOUND PURCHASE ORDER HISTORY - LOADED INTO THE TABLE BY
015700*        400-READ-PURCHASE-ORDER-IN/500-ADD-PO-TABLE-ENTRY.
015800 FD  PURCHASE-ORDER-IN
015900     RECORD CONTAINS 91 CHARACTERS
016000     DATA RECORD IS PO-RECORD-IN.
016100 01  PO-RECORD-IN.
016200     05  PO-ID-IN                  PIC 9(09).
016300     05  PO-PRODUCT-ID-IN          PIC 9(09).
016400     05  PO-BUYER-ID-IN            PIC 9(09).
016500     05  PO-QUANTITY-IN            PIC S9(07).
016600     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
016700     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
016800     05  PO-STATUS-IN              PIC X(10).
016900     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
017000     05  PO-ORDER-DATE-IN          PIC 9(08).
017100     05  PO-COMPLETION-DATE-IN     PIC 9(08).
017200     05  FILLER                    PIC X(10).
017300 
017400*        OUTBOUND PURCHASE ORDER HISTORY - SHARED COPYBOOK WITH
017500*        SALES-POST.
017600 FD  PURCHASE-ORDER-OUT
017700     RECORD CONTAINS 91 CHARACTERS
017800     DATA RECORD IS PURCHASE-ORDER-RECORD.
017900     COPY "C:\Copybooks\PURCHORD.cpy".
018000 
018100*        INCOMING ID CONTROL RECORD - COLD-START HANDLING IS IN
018200*        300-READ-ID-CONTROL BELOW.
018300 FD  ID-CONTROL-IN
018400     RECORD CONTAINS 28 CHARACTERS
018500     DATA RECORD IS ID-CONTROL-RECORD-IN.
018600 01  ID-CONTROL-RECORD-IN.
018700     05  NEXT-TXN-ID-IN            PIC 9(09).
018800     05  NEXT-PO-ID-IN             PIC 9(09).
018900     05  FILLER                    PIC X(10).
019000 
019100*        OUTGOING ID CONTROL RECORD - SHARED COPYBOOK WITH
019200*        SALES-POST.
019300 FD  ID-CONTROL-OUT
019400     RECORD CONTAINS 28 CHARACTERS
019500     DATA RECORD IS ID-CONTROL-RECORD.
019600     COPY "C:\Copybooks\IDCTL.cpy".
019700 
019800*        SHARED SALES/SHIPMENT HISTORY - SHARED COPYBOOK WITH
019900*        SALES-POST.
020000 FD  TRANSACTION-HISTORY
020100     RECORD CONTAINS 112 CHARACTERS
020200     DATA RECORD IS SALES-RECORD.
020300     COPY "C:\Copybooks\SALESREC.cpy".
020400 
020500*        PLAIN PRINT LINE FOR THE NIGHTLY SWEEP SUMMARY REPORT -
020600*        MOVED INTO FROM THE WS-SUMMARY-LINES GROUP BELOW.
020700 FD  SWEEP-SUMMARY-OUT
020800     RECORD CONTAINS 80 CHARACTERS
020900     DATA RECORD IS SUMMARY-LINE.
021000 01  SUMMARY-LINE.
021100     05  FILLER                    PIC X(80).
021200*-----------------------------------------------------------------
021300 WORKING-STORAGE             SECTION.
021400*-----------------------------------------------------------------
021500 01  SWITCHES-AND-COUNTERS.
021600     05  PRODUCT-EOF-SW            PIC X(01).
021700         88  PRODUCT-EOF               VALUE "Y".
021800     05  BUYER-EOF-SW              PIC X(01).
021900         88  BUYER-EOF                 VALUE "Y".
022000     05  PO-EOF-SW                 PIC X(01).
022100         88  PO-EOF                    VALUE "Y".
022200*        WS-CHECKED-CNT COUNTS EVERY PRODUCT SCANNED, WS-FLAGGED-
022300*        CNT COUNTS ONLY THOSE AT OR BELOW THE FLAG LINE - THE
022400*        SUMMARY REPORT PRINTS BOTH SO WAREHOUSE ACCTG CAN SEE
022500*        WHAT FRACTION OF THE MASTER TRIPPED THE SCAN.
022600     05  WS-CHECKED-CNT            PIC 9(07)   COMP.
022700     05  WS-FLAGGED-CNT            PIC 9(07)   COMP.
022800     05  WS-AUTO-REPL-CNT          PIC 9(07)   COMP.
022900     05  FILLER                    PIC X(05)   VALUE SPACES.
023000*-----------------------------------------------------------------
023100* PRODUCT MASTER TABLE - SAME LAYOUT SALES-POST BUILDS, SEE THAT
023200* PROGRAM'S COMMENTS.  SCANNED WHOLE HERE RATHER THAN SEARCHED.
023300*-----------------------------------------------------------------
023400 01  WS-PRODUCT-TABLE-AREA.
023500     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
023600     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
023700             DEPENDING ON WS-PRODUCT-COUNT
023800             ASCENDING KEY IS WS-PRODUCT-ID
023900             INDEXED BY PRD-IDX.
024000         10  WS-PRODUCT-ID             PIC 9(09).
024100         10  WS-PRODUCT-NAME           PIC X(40).
024200         10  WS-PRODUCT-DESC           PIC X(80).
024300         10  WS-PRODUCT-QUANTITY       PIC S9(07).
024400*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
024500*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
024600*            FROM THIS COMPILE UNIT TODAY.
024700         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
024800             15  WS-QTY-HIGH               PIC 9(05).
024900             15  WS-QTY-LOW                PIC S9(02).
025000         10  WS-REORDER-THRESHOLD      PIC S9(07).
025100         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
025200         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
025300             15  WS-PRICE-DOLLARS          PIC 9(07).
025400             15  WS-PRICE-CENTS            PIC 9(02).
025500         10  FILLER                    PIC X(20)   VALUE SPACES.
025600* WS-BUYER-COUNT > 0 IS THE "AT LEAST ONE BUYER EXISTS" TEST,
025700* CHECKED BY 400-RUN-REPL-QTY-CHECK BEFORE CUTTING A PO.
025800*-----------------------------------------------------------------
025900 01  WS-BUYER-TABLE-AREA.
026000     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
026100     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
026200             DEPENDING ON WS-BUYER-COUNT
026300             ASCENDING KEY IS WS-BUYER-ID
026400             INDEXED BY BYR-IDX.
026500         10  WS-BUYER-ID               PIC 9(09).
026600         10  WS-BUYER-ROLE             PIC X(08).
026700         10  FILLER                    PIC X(08)   VALUE SPACES.
026800*-----------------------------------------------------------------
026900* CARRIED FORWARD RUN TO RUN AND APPENDED TO BY 500-CREATE-AND-
027000* COMPLETE-PO BELOW.
027100*-----------------------------------------------------------------
027200 01  WS-PO-TABLE-AREA.
027300     05  WS-PO-COUNT               PIC 9(05)   COMP.
027400     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
027500             DEPENDING ON WS-PO-COUNT
027600             INDEXED BY POT-IDX.
027700         10  WS-PO-ID                  PIC 9(09).
027800         10  WS-PO-PRODUCT-ID          PIC 9(09).
027900         10  WS-PO-BUYER-ID            PIC 9(09).
028000         10  WS-PO-QUANTITY            PIC S9(07).
028100         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
028200         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
028300         10  WS-PO-STATUS              PIC X(10).
028400         10  WS-PO-AUTO-TRIGGERED      PIC X(01).
028500         10  WS-PO-ORDER-DATE          PIC 9(08).
028600         10  WS-PO-COMPLETION-DATE     PIC 9(08).
028700         10  FILLER                    PIC X(10)   VALUE SPACES.
028800* SAME TWO RUNNING SEQUENCES AS SALES-POST, SHARED ACROSS BOTH
028900* PROGRAMS VIA THE ID-CONTROL FILE SO NEITHER PROGRAM EVER
029000* HANDS OUT A DUPLICATE TXN-ID OR PO-ID.
029100*-----------------------------------------------------------------
029200 01  WS-ID-CONTROL-AREA.
029300     05  WS-NEXT-TXN-ID            PIC 9(09).
029400     05  WS-NEXT-PO-ID             PIC 9(09).
029500     05  FILLER                    PIC X(10)   VALUE SPACES.
029600*-----------------------------------------------------------------
029700 01  WS-DATE-AREA.
029800     05  WS-RUN-DATE               PIC 9(08).
029900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
030000         10  WS-RUN-CCYY               PIC 9(04).
030100         10  WS-RUN-MM                 PIC 9(02).
030200         10  WS-RUN-DD                 PIC 9(02).
030300     05  FILLER                    PIC X(05)   VALUE SPACES.
030400*-----------------------------------------------------------------
030500* SCRATCH TOTAL FOR THE AUTO-PO HISTORY RECORD ONLY - THIS
030600* PROGRAM NEVER POSTS A SALE, SO THERE IS ONLY ONE WRITER.
030700*-----------------------------------------------------------------
030800 01  WS-WORK-FIELDS.
030900     05  WS-TXN-TOTAL-AMOUNT       PIC S9(09)V99.
031000     05  FILLER                    PIC X(05)   VALUE SPACES.
031100*-----------------------------------------------------------------
031200* LINKAGE-SHAPED WORK AREA PASSED TO REPL-QTY - SAME SHAPE AS
031300* SALES-POST'S OWN COPY OF THIS GROUP.
031400*-----------------------------------------------------------------
031500 01  LK-REPL-PARAMETERS.
031600     05  LK-QUANTITY               PIC S9(07).
031700     05  LK-THRESHOLD              PIC S9(07).
031800     05  LK-PRICE                  PIC S9(07)V99.
031900     05  LK-ELIGIBLE               PIC X(01).
032000         88  LK-IS-ELIGIBLE            VALUE "Y".
032100     05  LK-REPL-QTY               PIC S9(07).
032200     05  FILLER                    PIC X(05)   VALUE SPACES.
032300*-----------------------------------------------------------------
032400 01  WS-SUMMARY-LINES.
032500     05  WS-SUM-TITLE.
032600         10  FILLER                PIC X(20)   VALUE SPACES.
032700         10  FILLER                PIC X(40)
032800             VALUE "NIGHTLY REPLENISHMENT SWEEP SUMMARY".
032900         10  FILLER                PIC X(20)   VALUE SPACES.
033000     05  WS-SUM-DATE-LINE.
033100         10  FILLER                PIC X(10)   VALUE "RUN DATE  ".
033200         10  WS-SUM-DATE           PIC 9(08).
033300         10  FILLER                PIC X(62)   VALUE SPACES.
033400     05  WS-SUM-CHECKED-LINE.
033500         10  FILLER                PIC X(30)
033600             VALUE "PRODUCTS CHECKED . . . . . . .".
033700         10  WS-SUM-CHECKED        PIC ZZZ,ZZ9.
033800         10  FILLER                PIC X(43)   VALUE SPACES.
033900     05  WS-SUM-FLAGGED-LINE.
034000         10  FILLER                PIC X(30)
034100             VALUE "PRODUCTS FLAGGED LOW-STOCK . .".
034200         10  WS-SUM-FLAGGED        PIC ZZZ,ZZ9.
034300         10  FILLER                PIC X(43)   VALUE SPACES.
034400     05  WS-SUM-AUTO-REPL-LINE.
034500         10  FILLER                PIC X(30)
034600             VALUE "AUTO-REPLENISHMENT POS CUT . .".
034700         10  WS-SUM-AUTO-REPL      PIC ZZZ,ZZ9.
034800         10  FILLER                PIC X(43)   VALUE SPACES.
034900*****************************************************************
035000 PROCEDURE          DIVISION.
035100*-----------------------------------------------------------------
035200* MAIN PROCEDURE
035300*-----------------------------------------------------------------
035400 100-REPL-SWEEP.
035500     PERFORM 200-INITIATE-REPL-SWEEP.
035600     PERFORM 200-SCAN-PRODUCT-TABLE.
035700     PERFORM 200-TERMINATE-REPL-SWEEP.
035800 
035900     STOP RUN.
036000*-----------------------------------------------------------------
036100* OPENS FILES, ZEROES THE COUNTERS AND LOADS ALL THREE WORKING
036200* TABLES BEFORE THE MAIN SCAN BEGINS.
036300*-----------------------------------------------------------------
036400 200-INITIATE-REPL-SWEEP.
036500     PERFORM 300-OPEN-ALL-FILES.
036600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
036700     PERFORM 300-LOAD-PRODUCT-TABLE.
036800     PERFORM 300-LOAD-BUYER-TABLE.
036900     PERFORM 300-LOAD-PO-TABLE.
037000     PERFORM 300-READ-ID-CONTROL.
037100*-----------------------------------------------------------------
037200* ONE PASS OVER THE WHOLE PRODUCT TABLE - SEE BUSINESS RULE
037300* "LOW-STOCK SCAN FILTER" (THRESHOLD + 10) FOR THE FLAG TEST.
037400*-----------------------------------------------------------------
037500 200-SCAN-PRODUCT-TABLE.
037600     SET PRD-IDX TO 1.
037700     PERFORM WS-PRODUCT-COUNT TIMES
037800             PERFORM 300-CHECK-ONE-PRODUCT
037900                     THRU    300-CHECK-ONE-PRODUCT-EXIT
038000             SET PRD-IDX UP BY 1.
038100*-----------------------------------------------------------------
038200* DUMPS THE TABLES BACK OUT, REWRITES THE ID CONTROL RECORD SO
038300* THE NEXT PROGRAM IN THE CHAIN PICKS UP CLEAN SEQUENCES, PRINTS
038400* THE SUMMARY, CLOSES DOWN.
038500*-----------------------------------------------------------------
038600 200-TERMINATE-REPL-SWEEP.
038700     PERFORM 300-DUMP-PRODUCT-TABLE.
038800     PERFORM 300-DUMP-PO-TABLE.
038900     PERFORM 300-WRITE-ID-CONTROL.
039000     PERFORM 300-PRINT-RUN-SUMMARY.
039100     PERFORM 300-CLOSE-ALL-FILES.
039200*****************************************************************
039300* SAME EIGHT-FILE OPEN HABIT AS SALES-POST - THE THREE MASTER-
039400* STYLE FILES ARE LOADED WHOLE INTO TABLES AND REWRITTEN WHOLE
039500* AT CLOSE.
039600*-----------------------------------------------------------------
039700 300-OPEN-ALL-FILES.
039800     OPEN    INPUT   PRODUCT-MASTER-IN
039900             INPUT   BUYER-MASTER-IN
040000             INPUT   PURCHASE-ORDER-IN
040100             INPUT   ID-CONTROL-IN
040200             OUTPUT  PRODUCT-MASTER-OUT
040300             OUTPUT  PURCHASE-ORDER-OUT
040400             OUTPUT  ID-CONTROL-OUT
040500             OUTPUT  SWEEP-SUMMARY-OUT
040600             EXTEND  TRANSACTION-HISTORY.
040700*-----------------------------------------------------------------
040800* Y2K FIX PER WH-0177 - RUN DATE COMES FROM ACCEPT FROM DATE
040900* YYYYMMDD, NOT A TWO-DIGIT YEAR FIELD.
041000*-----------------------------------------------------------------
041100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
041200     INITIALIZE SWITCHES-AND-COUNTERS.
041300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
041400*-----------------------------------------------------------------
041500* SAME TABLE LOAD AS SALES-POST - LOADED ASCENDING BY PRODUCT ID
041600* THOUGH THIS PROGRAM NEVER SEARCHES IT, ONLY SCANS IT STRAIGHT
041700* THROUGH IN 200-SCAN-PRODUCT-TABLE.
041800*-----------------------------------------------------------------
041900 300-LOAD-PRODUCT-TABLE.
042000     MOVE 0 TO WS-PRODUCT-COUNT.
042100     PERFORM 400-READ-PRODUCT-MASTER-IN
042200             UNTIL PRODUCT-EOF.
042300*-----------------------------------------------------------------
042400* SAME BUYER FILTER AS SALES-POST - ONLY BUYER-ROLE RECORDS LAND
042500* IN THE TABLE, EVERYONE ELSE ON THE FILE IS SKIPPED.
042600*-----------------------------------------------------------------
042700 300-LOAD-BUYER-TABLE.
042800     MOVE 0 TO WS-BUYER-COUNT.
042900     PERFORM 400-READ-BUYER-MASTER-IN
043000             UNTIL BUYER-EOF.
043100*-----------------------------------------------------------------
043200* PRIOR RUNS' ORDERS CARRY FORWARD THE SAME AS SALES-POST, SO
043300* THE OUTPUT FILE DUMPED AT CLOSE HOLDS THE FULL PO HISTORY.
043400*-----------------------------------------------------------------
043500 300-LOAD-PO-TABLE.
043600     MOVE 0 TO WS-PO-COUNT.
043700     PERFORM 400-READ-PURCHASE-ORDER-IN
043800             UNTIL PO-EOF.
043900*-----------------------------------------------------------------
044000* SAME COLD-START HANDLING AS SALES-POST - MISSING RECORD
044100* STARTS BOTH SEQUENCES AT 1.
044200*-----------------------------------------------------------------
044300 300-READ-ID-CONTROL.
044400     READ ID-CONTROL-IN
044500             AT END      MOVE 1 TO NEXT-TXN-ID-IN
044600                         MOVE 1 TO NEXT-PO-ID-IN
044700     END-READ.
044800     MOVE NEXT-TXN-ID-IN TO WS-NEXT-TXN-ID.
044900     MOVE NEXT-PO-ID-IN  TO WS-NEXT-PO-ID.
045000*-----------------------------------------------------------------
045100* FLAG, ELIGIBILITY-CHECK AND (IF ELIGIBLE) AUTO-REPLENISH ONE
045200* PRODUCT TABLE ENTRY.  PRD-IDX IS SET BY THE CALLING PERFORM.
045300* MOST PRODUCTS ARE WELL ABOVE THE FLAG LINE ON ANY GIVEN NIGHT,
045400* SO THE GO TO SKIPS THE REPL-QTY CALL FOR THE COMMON CASE
045500* RATHER THAN NESTING THE WHOLE REST OF THE PARAGRAPH IN AN IF.
045600*-----------------------------------------------------------------
045700 300-CHECK-ONE-PRODUCT.
045800     ADD 1 TO WS-CHECKED-CNT.
045900     IF WS-PRODUCT-QUANTITY (PRD-IDX) >
046000             WS-REORDER-THRESHOLD (PRD-IDX) + 10
046100             GO TO 300-CHECK-ONE-PRODUCT-EXIT
046200     END-IF.
046300     ADD 1 TO WS-FLAGGED-CNT.
046400     PERFORM 400-RUN-REPL-QTY-CHECK.
046500 300-CHECK-ONE-PRODUCT-EXIT.
046600     EXIT.
046700*-----------------------------------------------------------------
046800* RUNS REPL-QTY FOR ONE FLAGGED PRODUCT AND CUTS THE AUTO PO
046900* WHEN BOTH THE ELIGIBLE FLAG COMES BACK Y AND THE WAREHOUSE
047000* HAS AT LEAST ONE BUYER ON FILE TO OWN THE ORDER.
047100*-----------------------------------------------------------------
047200 400-RUN-REPL-QTY-CHECK.
047300     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO LK-QUANTITY.
047400     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO LK-THRESHOLD.
047500     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO LK-PRICE.
047600     CALL "REPL-QTY" USING LK-REPL-PARAMETERS.
047700     IF LK-IS-ELIGIBLE AND WS-BUYER-COUNT > 0
047800             PERFORM 500-CREATE-AND-COMPLETE-PO
047900     END-IF.
048000*-----------------------------------------------------------------
048100* SAME AUTO-CUT-AND-COMPLETE LOGIC AS SALES-POST 500-CREATE-AND-
048200* COMPLETE-PO, BUT SIZED BY REPL-QTY'S FALLBACK FORMULA RATHER
048300* THAN THE FLAT THRESHOLD+10 (THIS IS THE SMARTREPLENISHMENT-
048400* SERVICE SIZING PATH, NOT THE STOCK-POSTING TRIGGER - SEE WH-0139
048500* ON SALES-POST).
048600*-----------------------------------------------------------------
048700 500-CREATE-AND-COMPLETE-PO.
048800     ADD 1 TO WS-PO-COUNT.
048900     MOVE WS-NEXT-PO-ID TO WS-PO-ID (WS-PO-COUNT).
049000     ADD 1 TO WS-NEXT-PO-ID.
049100     MOVE WS-PRODUCT-ID (PRD-IDX)  TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
049200     MOVE WS-BUYER-ID (1)          TO WS-PO-BUYER-ID (WS-PO-COUNT).
049300     MOVE LK-REPL-QTY              TO WS-PO-QUANTITY (WS-PO-COUNT).
049400     COMPUTE WS-PO-UNIT-PRICE (WS-PO-COUNT) ROUNDED =
049500             WS-PRODUCT-PRICE (PRD-IDX) * 0.8.
049600     COMPUTE WS-PO-TOTAL-AMOUNT (WS-PO-COUNT) ROUNDED =
049700             WS-PO-UNIT-PRICE (WS-PO-COUNT) * LK-REPL-QTY.
049800     MOVE "Y"          TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
049900     MOVE WS-RUN-DATE  TO WS-PO-ORDER-DATE (WS-PO-COUNT).
050000     MOVE WS-RUN-DATE  TO WS-PO-COMPLETION-DATE (WS-PO-COUNT).
050100     MOVE "COMPLETED " TO WS-PO-STATUS (WS-PO-COUNT).
050200     ADD LK-REPL-QTY   TO WS-PRODUCT-QUANTITY (PRD-IDX).
050300     PERFORM 600-WRITE-AUTO-PO-HISTORY.
050400     ADD 1 TO WS-AUTO-REPL-CNT.
050500*-----------------------------------------------------------------
050600 600-WRITE-AUTO-PO-HISTORY.
050700     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
050800     ADD 1                 TO WS-NEXT-TXN-ID.
050900     MOVE WS-PRODUCT-ID (PRD-IDX) TO TXN-PRODUCT-ID.
051000     MOVE LK-REPL-QTY      TO TXN-QUANTITY.
051100     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
051200             LK-REPL-QTY * WS-PO-UNIT-PRICE (WS-PO-COUNT).
051300     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
051400     MOVE WS-RUN-DATE      TO TXN-SALE-DATE.
051500     MOVE "MAIN WAREHOUSE" TO TXN-WAREHOUSE.
051600     MOVE "AUTO-BUYER SYSTEM"
051700                           TO TXN-HANDLER.
051800     MOVE "SHIPMENT" TO TXN-TYPE.
051900     WRITE SALES-RECORD.
052000* WRITES BACK EVERY PRODUCT ENTRY WHETHER TOUCHED TONIGHT OR
052100* NOT, SAME HABIT AS SALES-POST.
052200*-----------------------------------------------------------------
052300 300-DUMP-PRODUCT-TABLE.
052400     SET PRD-IDX TO 1.
052500     PERFORM WS-PRODUCT-COUNT TIMES
052600             PERFORM 400-WRITE-PRODUCT-MASTER-OUT
052700             SET PRD-IDX UP BY 1.
052800*-----------------------------------------------------------------
052900* SAME WHOLE-TABLE DUMP AS 300-DUMP-PRODUCT-TABLE ABOVE, BUT FOR
053000* THE PURCHASE ORDER HISTORY TABLE - INDEXED BY POT-IDX, NOT
053100* PRD-IDX.
053200*-----------------------------------------------------------------
053300 300-DUMP-PO-TABLE.
053400     SET POT-IDX TO 1.
053500     PERFORM WS-PO-COUNT TIMES
053600             PERFORM 400-WRITE-PURCHASE-ORDER-OUT
053700             SET POT-IDX UP BY 1.
053800*-----------------------------------------------------------------
053900* HANDS THE UPDATED TXN-ID/PO-ID SEQUENCES FORWARD TO WHATEVER
054000* PROGRAM RUNS NEXT IN THE NIGHTLY CHAIN.
054100*-----------------------------------------------------------------
054200 300-WRITE-ID-CONTROL.
054300     MOVE WS-NEXT-TXN-ID TO NEXT-TXN-ID.
054400     MOVE WS-NEXT-PO-ID  TO NEXT-PO-ID.
054500     WRITE ID-CONTROL-RECORD.
054600*-----------------------------------------------------------------
054700* ADDED PER WH-0206 TO MATCH THE SALES-POST RUN SUMMARY.
054800*-----------------------------------------------------------------
054900 300-PRINT-RUN-SUMMARY.
055000     MOVE WS-RUN-DATE      TO WS-SUM-DATE.
055100     MOVE WS-CHECKED-CNT   TO WS-SUM-CHECKED.
055200     MOVE WS-FLAGGED-CNT   TO WS-SUM-FLAGGED.
055300     MOVE WS-AUTO-REPL-CNT TO WS-SUM-AUTO-REPL.
055400     WRITE SUMMARY-LINE FROM WS-SUM-TITLE
055500             AFTER ADVANCING TOP-OF-FORM.
055600     WRITE SUMMARY-LINE FROM WS-SUM-DATE-LINE
055700             AFTER ADVANCING 2 LINES.
055800     WRITE SUMMARY-LINE FROM WS-SUM-CHECKED-LINE
055900             AFTER ADVANCING 2 LINES.
056000     WRITE SUMMARY-LINE FROM WS-SUM-FLAGGED-LINE
056100             AFTER ADVANCING 1 LINES.
056200     WRITE SUMMARY-LINE FROM WS-SUM-AUTO-REPL-LINE
056300             AFTER ADVANCING 1 LINES.
056400*-----------------------------------------------------------------
056500* NORMAL END-OF-RUN CLOSE - ALL EIGHT SELECTS PLUS THE SUMMARY
056600* REPORT COME DOWN TOGETHER.
056700*-----------------------------------------------------------------
056800 300-CLOSE-ALL-FILES.
056900     CLOSE   PRODUCT-MASTER-IN
057000             BUYER-MASTER-IN
057100             PURCHASE-ORDER-IN
057200             ID-CONTROL-IN
057300             PRODUCT-MASTER-OUT
057400             PURCHASE-ORDER-OUT
057500             ID-CONTROL-OUT
057600             SWEEP-SUMMARY-OUT
057700             TRANSACTION-HISTORY.
057800*****************************************************************
057900* SAME READ-AND-LOAD SHAPE AS SALES-POST'S 400/500 PAIRS.
058000*-----------------------------------------------------------------
058100 400-READ-PRODUCT-MASTER-IN.
058200     READ PRODUCT-MASTER-IN
058300             AT END      MOVE "Y" TO PRODUCT-EOF-SW
058400             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
058500     END-READ.
058600*-----------------------------------------------------------------
058700* APPENDS ONE ENTRY TO THE PRODUCT TABLE - CALLED ONCE PER INBOUND
058800* RECORD, NEVER DIRECTLY.
058900*-----------------------------------------------------------------
059000 500-ADD-PRODUCT-TABLE-ENTRY.
059100     ADD 1 TO WS-PRODUCT-COUNT.
059200     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
059300     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
059400     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
059500     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
059600     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
059700     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
059800*-----------------------------------------------------------------
059900* SAME READ-AND-LOAD SHAPE AS 400-READ-PRODUCT-MASTER-IN ABOVE.
060000*-----------------------------------------------------------------
060100 400-READ-BUYER-MASTER-IN.
060200     READ BUYER-MASTER-IN
060300             AT END      MOVE "Y" TO BUYER-EOF-SW
060400             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
060500     END-READ.
060600* ONLY BUYER-ROLE RECORDS MAKE IT INTO THE TABLE, SAME FILTER AS
060700* SALES-POST.
060800*-----------------------------------------------------------------
060900 500-ADD-BUYER-TABLE-ENTRY.
061000     IF BUYER-IS-BUYER
061100             ADD 1 TO WS-BUYER-COUNT
061200             MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT)
061300             MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT)
061400     END-IF.
061500*-----------------------------------------------------------------
061600* SAME READ-AND-LOAD SHAPE AGAIN, THIS TIME FOR THE PURCHASE ORDER
061700* HISTORY FILE.
061800*-----------------------------------------------------------------
061900 400-READ-PURCHASE-ORDER-IN.
062000     READ PURCHASE-ORDER-IN
062100             AT END      MOVE "Y" TO PO-EOF-SW
062200             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
062300     END-READ.
062400*-----------------------------------------------------------------
062500* APPENDS ONE ENTRY TO THE PO HISTORY TABLE - FIELD ORDER MUST
062600* MATCH PO-RECORD-IN ABOVE.
062700*-----------------------------------------------------------------
062800 500-ADD-PO-TABLE-ENTRY.
062900     ADD 1 TO WS-PO-COUNT.
063000     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
063100     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
063200     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
063300     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
063400     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
063500     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
063600     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
063700     MOVE PO-AUTO-TRIGGERED-IN  TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
063800     MOVE PO-ORDER-DATE-IN      TO WS-PO-ORDER-DATE (WS-PO-COUNT).
063900     MOVE PO-COMPLETION-DATE-IN TO WS-PO-COMPLETION-DATE
064000             (WS-PO-COUNT).
064100* FIELD ORDER MUST MATCH PRODUCT-RECORD-IN ABOVE - SEE SALES-
064200* POST FOR THE SAME NOTE.
064300*-----------------------------------------------------------------
064400 400-WRITE-PRODUCT-MASTER-OUT.
064500     MOVE WS-PRODUCT-ID (PRD-IDX)        TO PROD-ID-OUT.
064600     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO PROD-NAME-OUT.
064700     MOVE WS-PRODUCT-DESC (PRD-IDX)      TO PROD-DESC-OUT.
064800     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO PROD-QUANTITY-OUT.
064900     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO PROD-THRESHOLD-OUT.
065000     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO PROD-PRICE-OUT.
065100     WRITE PRODUCT-RECORD-OUT.
065200*-----------------------------------------------------------------
065300* LAST PARAGRAPH IN THE PROGRAM - MOVES ONE PO TABLE ENTRY TO THE
065400* SHARED PURCHASE-ORDER-RECORD COPYBOOK LAYOUT AND WRITES IT.
065500*-----------------------------------------------------------------
065600 400-WRITE-PURCHASE-ORDER-OUT.
065700     MOVE WS-PO-ID (POT-IDX)              TO PO-ID.
065800     MOVE WS-PO-PRODUCT-ID (POT-IDX)      TO PO-PRODUCT-ID.
065900     MOVE WS-PO-BUYER-ID (POT-IDX)        TO PO-BUYER-ID.
066000     MOVE WS-PO-QUANTITY (POT-IDX)        TO PO-QUANTITY.
066100     MOVE WS-PO-UNIT-PRICE (POT-IDX)      TO PO-UNIT-PRICE.
066200     MOVE WS-PO-TOTAL-AMOUNT (POT-IDX)    TO PO-TOTAL-AMOUNT.
066300     MOVE WS-PO-STATUS (POT-IDX)          TO PO-STATUS.
066400     MOVE WS-PO-AUTO-TRIGGERED (POT-IDX)  TO PO-AUTO-TRIGGERED.
066500     MOVE WS-PO-ORDER-DATE (POT-IDX)      TO PO-ORDER-DATE.
066600     MOVE WS-PO-COMPLETION-DATE (POT-IDX) TO PO-COMPLETION-DATE.
066700     WRITE PURCHASE-ORDER-RECORD.
