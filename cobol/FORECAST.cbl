000100*****************************************************************
000200* THIS PROGRAM PRINTS THE DEMAND FORECAST REPORT AND THE FAST-
000300*    MOVING PRODUCT REPORT.  FOR EVERY PRODUCT IT LOOKS BACK OVER
000400*    THE TRAILING 90 DAYS OF SALE HISTORY, WORKS OUT AN AVERAGE
000500*    DAILY SALES RATE AND A TREND, PROJECTS DAYS OF STOCK LEFT AND
000600*    A FORECASTED DEMAND, AND CLASSIFIES THE PRODUCT'S RISK LEVEL.
000700*    THE FORECAST LISTING IS PRINTED RISK-DESCENDING.  A SECOND
000800*    LISTING RANKS THE TOP TEN FASTEST-MOVING PRODUCTS OVER A
000900*    TRAILING 30 DAYS.
001000*
001100* USED FILES
001200*    - PRODUCT MASTER (IN)       : PRODUCT-MASTER-IN
001300*    - TRANSACTION HISTORY (IN)  : TRANSACTION-HISTORY
001400*    - DEMAND FORECAST REPORT    : FORECAST-REPORT-OUT
001500*    - FAST-MOVER REPORT         : FASTMOVE-REPORT-OUT
001600*
001700* NEITHER RANKING USES THE SORT VERB - BOTH ARE BUILT WITH A
001800*    STRAIGHT INSERTION SORT OVER A WORK TABLE, THE SAME AS EVERY
001900*    OTHER RANKED LISTING IN THIS SUITE.  SEE REPL-SWEEP FOR THE
002000*    SAME IDIOM APPLIED TO THE LOW-STOCK LISTING.
002100*****************************************************************
002200 IDENTIFICATION              DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.                 DEMAND-FORECAST.
002500 AUTHOR.                     ARADHITA MOHANTY,
002600                             BYUNG SEON KIM,
002700                             ELENA SVESHNIKOVA,
002800                             KARADJORDJE DABIC,
002900                             NADIA CHUBAREV.
003000 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
003100 DATE-WRITTEN.               NOVEMBER 24, 1997.
003200 DATE-COMPILED.
003300 SECURITY.                   COMPANY CONFIDENTIAL.
003400*-----------------------------------------------------------------
003500* CHANGE ACTIVITY :
003600*   DATE       PGMR   TICKET     DESCRIPTION
003700*   ---------- ------ ---------- -------------------------------
003800*   11/24/97   AHM    WH-0119    ORIGINAL PROGRAM - REPLACED THE
003900*                                OLD INVENTORY-VALUE/REORDER-POINT
004000*                                LISTING WITH THE 90-DAY DEMAND
004100*                                FORECAST REPORT.
004200*   06/02/98   KJD    WH-0148    ADDED RISK-LEVEL CLASSIFICATION
004300*                                AND THE RISK-DESCENDING RANKING.
004400*   01/14/99   EVS    WH-0177    Y2K - RUN DATE AND SALE DATE MATH
004500*                                REWORKED ONTO A SERIAL-DAY FIELD,
004600*                                NO MORE 2-DIGIT YEAR COMPARISONS.
004700*   10/06/99   NCH    WH-0184    ADDED THE FAST-MOVER LISTING AND
004800*                                THE 30-DAY SALE-QTY WORK FIELDS
004900*                                THAT DRIVE IT.
005000*   03/09/00   BSK    WH-0201    HIGH-RISK-COUNT FOOTER WAS PICKING
005100*                                UP THE CRITICAL TIER TOO. CRITICAL
005200*                                NOW ONLY DRIVES THE SORT RANK, NOT
005300*                                THE COUNT.
005400*   08/10/00   NCH    WH-0262    ADDED ON-HAND STOCK AND REORDER
005500*                                THRESHOLD TO THE FORECAST DETAIL
005600*                                LINE - MERCHANDISING WANTED THE
005700*                                STOCK POSITION ON THE SAME LINE AS
005800*                                THE FORECAST INSTEAD OF HAVING TO
005900*                                CROSS-REFERENCE THE PRODUCT MASTER
006000*                                LISTING BY HAND.  REPORT WIDENED
006100*                                FROM 80 TO 96 BYTES TO CARRY BOTH.
006200*-----------------------------------------------------------------
006300 ENVIRONMENT                 DIVISION.
006400*-----------------------------------------------------------------
006500* C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF BOTH REPORT TITLES -
006600*    SEE 300-PRINT-FORECAST-REPORT AND 300-PRINT-FASTMOVE-REPORT.
006700*-----------------------------------------------------------------
006800 CONFIGURATION               SECTION.
006900 SOURCE-COMPUTER.            IBM-370.
007000 OBJECT-COMPUTER.            IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*-----------------------------------------------------------------
007400* FOUR FILES - TWO INPUT MASTERS AND TWO PRINTED REPORTS, ALL
007500*    LINE SEQUENTIAL.  BOTH INPUTS ARE READ ONLY - THIS PROGRAM
007600*    NEVER REWRITES THE PRODUCT MASTER OR THE HISTORY FILE.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT                SECTION.
007900 FILE-CONTROL.
008000*        PRODUCT MASTER AS LEFT BY THE NIGHTLY REPLENISHMENT RUN.
008100     SELECT  PRODUCT-MASTER-IN
008200             ASSIGN TO "PRODIN"
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400 
008500*        FULL SALES/SHIPMENT/RETURN HISTORY - ONLY SALE-TYPE
008600*        RECORDS ARE ANALYZED - SEE 500-APPLY-ONE-TRANSACTION.
008700     SELECT  TRANSACTION-HISTORY
008800             ASSIGN TO "TXNHIST"
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000 
009100*        RISK-DESCENDING DEMAND FORECAST LISTING.
009200     SELECT  FORECAST-REPORT-OUT
009300             ASSIGN TO "FCSTRPT"
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500 
009600*        TOP-10 FAST-MOVER LISTING - ADDED UNDER WH-0184.
009700     SELECT  FASTMOVE-REPORT-OUT
009800             ASSIGN TO "FASTMOVE"
009900             ORGANIZATION IS LINE SEQUENTIAL.
010000*****************************************************************
010100 DATA                        DIVISION.
010200*-----------------------------------------------------------------
010300 FILE                        SECTION.
010400*        INBOUND PRODUCT MASTER - SAME 172-BYTE LAYOUT USED
010500*        THROUGHOUT THE NIGHTLY CHAIN.
010600 FD  PRODUCT-MASTER-IN
010700     RECORD CONTAINS 172 CHARACTERS
010800     DATA RECORD IS PRODUCT-RECORD-IN.
010900 01  PRODUCT-RECORD-IN.
011000     05  PROD-ID-IN                PIC 9(09).
011100     05  PROD-NAME-IN              PIC X(40).
011200     05  PROD-DESC-IN              PIC X(80).
011300     05  PROD-QUANTITY-IN          PIC S9(07).
011400     05  PROD-THRESHOLD-IN         PIC S9(07).
011500     05  PROD-PRICE-IN             PIC S9(07)V99.
011600     05  FILLER                    PIC X(20).
011700 
011800*        SHARED HISTORY FILE - SEE SALESREC.cpy FOR THE FULL
011900*        LAYOUT.  ONLY THE SALE-TYPE FIELDS ARE USED HERE.
012000 FD  TRANSACTION-HISTORY
012100     RECORD CONTAINS 112 CHARACTERS
012200     DATA RECORD IS SALES-RECORD.
012300     COPY "C:\Copybooks\SALESREC.cpy".
012400 
012500*        PRINTED FORECAST LISTING, 96-BYTE PRINT LINE - WIDENED
012600*        UNDER WH-0262 TO CARRY THE ON-HAND/THRESHOLD PAIR MERCH-
012700*        ANDISING ASKED FOR ALONGSIDE THE FORECAST COLUMNS.
012800 FD  FORECAST-REPORT-OUT
012900     RECORD CONTAINS 96 CHARACTERS
013000     DATA RECORD IS FORECAST-LINE.
013100 01  FORECAST-LINE.
013200     05  FILLER                    PIC X(96).
013300 
013400*        PRINTED FAST-MOVER LISTING, 80-BYTE PRINT LINE.
013500 FD  FASTMOVE-REPORT-OUT
013600     RECORD CONTAINS 80 CHARACTERS
013700     DATA RECORD IS FASTMOVE-LINE.
013800 01  FASTMOVE-LINE.
013900     05  FILLER                    PIC X(80).
014000*-----------------------------------------------------------------
014100 WORKING-STORAGE             SECTION.
014200*-----------------------------------------------------------------
014300* END-OF-FILE SWITCHES FOR THE TWO LOAD LOOPS AND THE THREE
014400*    FOOTER COUNTERS PRINTED ON THE FORECAST REPORT.
014500*-----------------------------------------------------------------
014600 01  SWITCHES-AND-COUNTERS.
014700     05  PRODUCT-EOF-SW             PIC X(01).
014800         88  PRODUCT-EOF                VALUE "Y".
014900     05  TXN-EOF-SW                PIC X(01).
015000         88  TXN-EOF                   VALUE "Y".
015100     05  WS-TOTAL-PRODUCTS-CNT      PIC 9(05)   COMP.
015200     05  WS-HIGH-RISK-CNT           PIC 9(05)   COMP.
015300     05  WS-MEDIUM-RISK-CNT         PIC 9(05)   COMP.
015400     05  FILLER                     PIC X(05)   VALUE SPACES.
015500*-----------------------------------------------------------------
015600* FORECAST HORIZON AND FAST-MOVER WINDOW - BATCH DEFAULTS, THERE
015700* IS NO OPERATOR PROMPT IN AN OVERNIGHT RUN.  SEE BUSINESS RULES,
015800* DEMAND FORECASTING FOR WHERE EACH OF THESE FOUR NUMBERS COMES
015900* FROM.
016000*-----------------------------------------------------------------
016100 01  WS-FORECAST-CONSTANTS.
016200     05  WS-SALES-WINDOW-DAYS       PIC 9(03)   COMP    VALUE 90.
016300     05  WS-FASTMOVE-WINDOW-DAYS    PIC 9(03)   COMP    VALUE 30.
016400     05  WS-DAYS-TO-FORECAST        PIC 9(03)   COMP    VALUE 30.
016500     05  WS-FASTMOVE-TOP-N          PIC 9(03)   COMP    VALUE 10.
016600     05  FILLER                     PIC X(05)   VALUE SPACES.
016700*-----------------------------------------------------------------
016800* PRODUCT MASTER TABLE, WITH THE FORECAST WORK FIELDS AND THE
016900* TRAILING-90-DAY SALE-DETAIL LIST CARRIED RIGHT IN THE ENTRY SO
017000* THE WHOLE FORECAST CAN BE COMPUTED IN ONE PASS OVER THE HISTORY.
017100* SORTED ASCENDING BY PRODUCT-ID FOR SEARCH ALL AT 600-APPLY-SALE-
017200* TO-PRODUCT.
017300*-----------------------------------------------------------------
017400 01  WS-PRODUCT-TABLE-AREA.
017500     05  WS-PRODUCT-COUNT           PIC 9(05)   COMP.
017600     05  WS-PRODUCT-ENTRY OCCURS 1 TO 2000 TIMES
017700             DEPENDING ON WS-PRODUCT-COUNT
017800             ASCENDING KEY IS WS-PRODUCT-ID
017900             INDEXED BY PRD-IDX.
018000         10  WS-PRODUCT-ID              PIC 9(09).
018100         10  WS-PRODUCT-NAME            PIC X(40).
018200         10  WS-PRODUCT-QUANTITY        PIC S9(07).
018300*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
018400*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
018500*            FROM THIS COMPILE UNIT TODAY.
018600         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
018700             15  WS-QTY-HIGH                PIC 9(05).
018800             15  WS-QTY-LOW                 PIC S9(02).
018900         10  WS-REORDER-THRESHOLD       PIC S9(07).
019000         10  WS-PRODUCT-PRICE           PIC S9(07)V99.
019100*            REDEFINITION KEPT FOR THE PRICE-BREAKPOINT DEBUG
019200*            STUDY - SEE REPL-QTY WH-0221 - THIS PROGRAM DOES NOT
019300*            DISPLAY IT BUT CARRIES THE SAME VIEW FOR CONSISTENCY
019400*            WHEN THE TWO PROGRAMS ARE READ SIDE BY SIDE.
019500         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
019600             15  WS-PRICE-DOLLARS           PIC 9(07).
019700             15  WS-PRICE-CENTS             PIC 9(02).
019800*            RUNNING TOTALS OVER THE 90-DAY SALES WINDOW
019900         10  WS-FC-SALE-COUNT           PIC 9(05)   COMP.
020000         10  WS-FC-SALE-QTY-SUM         PIC S9(09)  COMP.
020100         10  WS-FC-FIRST-SERIAL         PIC 9(07)   COMP.
020200         10  WS-FC-LAST-SERIAL          PIC 9(07)   COMP.
020300*            RUNNING TOTAL OVER THE 30-DAY FAST-MOVER WINDOW
020400         10  WS-FM-SALE-QTY-SUM         PIC S9(09)  COMP.
020500*            UP TO THE LAST 100 IN-WINDOW SALES, OLDEST FIRST, FOR
020600*            THE FIRST-HALF/SECOND-HALF TREND SPLIT.  A PRODUCT
020700*            SELLING MORE THAN 100 TIMES IN 90 DAYS IS A RARE
020800*            FAST-MOVER - THE TREND ON SUCH A PRODUCT IS ALREADY
020900*            LOW-RISK, SO THE CAP DOES NOT MATTER TO THE REPORT.
021000         10  WS-FC-DETAIL-COUNT         PIC 9(03)   COMP.
021100         10  WS-FC-DETAIL OCCURS 100 TIMES.
021200             15  WS-FC-DETAIL-QTY           PIC S9(07).
021300*            FORECAST RESULT FIELDS, COMPUTED AFTER THE HISTORY
021400*            PASS AND CARRIED IN THE ENTRY UNTIL THE REPORT PRINTS.
021500         10  WS-FC-AVG-DAILY-SALES      PIC S9(05)V99.
021600         10  WS-FC-SALES-TREND-PCT      PIC S9(05)V99.
021700         10  WS-FC-DAYS-STOCK-LEFT      PIC 9(05).
021800         10  WS-FC-FORECASTED-DEMAND    PIC 9(07).
021900         10  WS-FC-RISK-LEVEL           PIC X(08).
022000             88  FC-RISK-CRITICAL           VALUE "CRITICAL".
022100             88  FC-RISK-HIGH               VALUE "HIGH    ".
022200             88  FC-RISK-MEDIUM             VALUE "MEDIUM  ".
022300             88  FC-RISK-LOW                VALUE "LOW     ".
022400             88  FC-RISK-SAFE               VALUE "SAFE    ".
022500         10  WS-FC-RISK-RANK            PIC 9(01)   COMP.
022600         10  WS-FC-ACTION-QTY           PIC 9(07).
022700         10  FILLER                     PIC X(08)   VALUE SPACES.
022800*-----------------------------------------------------------------
022900* RANKING TABLES - HOLD ONLY THE SORT KEY AND A POINTER BACK TO
023000* THE PRODUCT ENTRY, SO THE INSERTION SORT SWAPS SMALL ENTRIES
023100* RATHER THAN THE WHOLE WIDE PRODUCT ROW.
023200*-----------------------------------------------------------------
023300 01  WS-RISK-SORT-TABLE-AREA.
023400     05  WS-RISK-SORT-ENTRY OCCURS 2000 TIMES
023500             INDEXED BY RSK-IDX.
023600         10  WS-RISK-SORT-RANK          PIC 9(01)   COMP.
023700         10  WS-RISK-SORT-PRD-IDX       PIC 9(05)   COMP.
023800         10  FILLER                     PIC X(02).
023900 
024000*        SAME SHAPE, KEYED ON THE 30-DAY SALE QUANTITY INSTEAD OF
024100*        RISK RANK - ADDED UNDER WH-0184.
024200 01  WS-FASTMOVE-SORT-TABLE-AREA.
024300     05  WS-FM-SORT-ENTRY OCCURS 2000 TIMES
024400             INDEXED BY FMS-IDX.
024500         10  WS-FM-SORT-QTY             PIC S9(09)  COMP.
024600         10  WS-FM-SORT-PRD-IDX         PIC 9(05)   COMP.
024700         10  FILLER                     PIC X(02).
024800*-----------------------------------------------------------------
024900* RUN DATE AND ITS SERIAL-DAY-NUMBER FORM - THE SERIAL DRIVES THE
025000* 90-DAY AND 30-DAY WINDOW TESTS WITHOUT ANY INTRINSIC DATE
025100* FUNCTION, PER SHOP STANDARD (SEE WH-0177 - Y2K REWORK).
025200*-----------------------------------------------------------------
025300 01  WS-DATE-AREA.
025400     05  WS-RUN-DATE                PIC 9(08).
025500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
025600         10  WS-RUN-CCYY                PIC 9(04).
025700         10  WS-RUN-MM                  PIC 9(02).
025800         10  WS-RUN-DD                  PIC 9(02).
025900     05  WS-RUN-SERIAL              PIC 9(07)   COMP.
026000     05  FILLER                     PIC X(05)   VALUE SPACES.
026100*-----------------------------------------------------------------
026200* SCRATCH FIELDS SHARED ACROSS THE HISTORY SCAN, THE TREND SPLIT
026300* AND BOTH INSERTION SORTS.  NONE OF THESE CARRY VALUE ACROSS
026400* PARAGRAPHS EXCEPT WITHIN A SINGLE PERFORM RANGE - THEY ARE
026500* SCRATCH, NOT STATE.
026600*-----------------------------------------------------------------
026700 01  WS-WORK-FIELDS.
026800     05  WS-TXN-SERIAL              PIC 9(07)   COMP.
026900     05  WS-DAYS-SINCE-SALE         PIC S9(07)  COMP.
027000     05  WS-DAYS-SPAN               PIC S9(07)  COMP.
027100     05  WS-HALF-COUNT              PIC 9(05)   COMP.
027200     05  WS-1ST-HALF-QTY            PIC S9(09)  COMP.
027300     05  WS-2ND-HALF-QTY            PIC S9(09)  COMP.
027400     05  WS-1ST-HALF-AVG            PIC S9(07)V9999.
027500     05  WS-2ND-HALF-AVG            PIC S9(07)V9999.
027600     05  WS-WORK-CHECK              PIC S9(07)V99.
027700     05  WS-SUBSCRIPT               PIC 9(05)   COMP.
027800     05  WS-SCAN-SUB                PIC 9(05)   COMP.
027900     05  WS-HOLD-RANK               PIC 9(01)   COMP.
028000     05  WS-HOLD-QTY                PIC S9(09)  COMP.
028100     05  WS-HOLD-PRD-IDX            PIC 9(05)   COMP.
028200     05  WS-FM-PRINT-LIMIT          PIC 9(05)   COMP.
028300     05  FILLER                     PIC X(05)   VALUE SPACES.
028400*-----------------------------------------------------------------
028500* PRINT LINE LAYOUTS - ONE 01-GROUP PER REPORT LINE, EACH WITH
028600* ITS OWN FILLER PADDING TO THE 80-BYTE PRINT WIDTH.
028700*-----------------------------------------------------------------
028800 01  WS-REPORT-LINES.
028900     05  WS-FCST-TITLE.
029000         10  FILLER                 PIC X(20)   VALUE SPACES.
029100         10  FILLER                 PIC X(40)
029200             VALUE "DEMAND FORECAST REPORT".
029300         10  FILLER                 PIC X(20)   VALUE SPACES.
029400     05  WS-FCST-HEADER.
029500         10  FILLER                 PIC X(01)   VALUE SPACES.
029600         10  FILLER                 PIC X(10)   VALUE "PRODUCT".
029700         10  FILLER                 PIC X(22)   VALUE "NAME".
029800         10  FILLER                 PIC X(08)   VALUE "STOCK".
029900         10  FILLER                 PIC X(08)   VALUE "THRESH".
030000         10  FILLER                 PIC X(06)   VALUE "AVG/D".
030100         10  FILLER                 PIC X(07)   VALUE "TREND%".
030200         10  FILLER                 PIC X(06)   VALUE "DAYS".
030300         10  FILLER                 PIC X(08)   VALUE "DEMAND".
030400         10  FILLER                 PIC X(10)   VALUE "RISK".
030500         10  FILLER                 PIC X(10)   VALUE "ACTION QTY".
030600*            WH-0262 - CUR-STOCK AND THRESHOLD ADDED BETWEEN NAME
030700*            AND AVG/D SO THE LINE READS IN THE SAME COLUMN ORDER
030800*            MERCHANDISING ASKED FOR.
030900     05  WS-FCST-DETAIL.
031000         10  FILLER                 PIC X(01)   VALUE SPACES.
031100         10  WS-FCD-PRODUCT-ID      PIC 9(09).
031200         10  FILLER                 PIC X(01)   VALUE SPACES.
031300         10  WS-FCD-PRODUCT-NAME    PIC X(22).
031400         10  WS-FCD-CUR-STOCK       PIC ZZZZZZ9.
031500         10  FILLER                 PIC X(01)   VALUE SPACES.
031600         10  WS-FCD-THRESHOLD       PIC ZZZZZZ9.
031700         10  FILLER                 PIC X(01)   VALUE SPACES.
031800         10  WS-FCD-AVG-DAILY       PIC ZZZ9.99.
031900         10  FILLER                 PIC X(01)   VALUE SPACES.
032000         10  WS-FCD-TREND-PCT       PIC -ZZZ9.99.
032100         10  FILLER                 PIC X(01)   VALUE SPACES.
032200         10  WS-FCD-DAYS-LEFT       PIC ZZZZ9.
032300         10  FILLER                 PIC X(01)   VALUE SPACES.
032400         10  WS-FCD-DEMAND          PIC ZZZZZZ9.
032500         10  FILLER                 PIC X(01)   VALUE SPACES.
032600         10  WS-FCD-RISK            PIC X(08).
032700         10  FILLER                 PIC X(01)   VALUE SPACES.
032800         10  WS-FCD-ACTION-QTY      PIC ZZZZZZ9.
032900     05  WS-FCST-TOTAL.
033000         10  FILLER                 PIC X(02)   VALUE SPACES.
033100         10  FILLER                 PIC X(24)
033200             VALUE "TOTAL PRODUCTS FORECAST".
033300         10  WS-FCST-TOTAL-PRODUCTS PIC ZZZ,ZZ9.
033400         10  FILLER                 PIC X(43)   VALUE SPACES.
033500     05  WS-FCST-HIGH-RISK.
033600         10  FILLER                 PIC X(02)   VALUE SPACES.
033700         10  FILLER                 PIC X(24)
033800             VALUE "HIGH-RISK PRODUCT COUNT ".
033900         10  WS-FCST-HIGH-CNT       PIC ZZZ,ZZ9.
034000         10  FILLER                 PIC X(43)   VALUE SPACES.
034100     05  WS-FCST-MEDIUM-RISK.
034200         10  FILLER                 PIC X(02)   VALUE SPACES.
034300         10  FILLER                 PIC X(24)
034400             VALUE "MEDIUM-RISK PRODUCT CNT ".
034500         10  WS-FCST-MEDIUM-CNT     PIC ZZZ,ZZ9.
034600         10  FILLER                 PIC X(43)   VALUE SPACES.
034700     05  WS-FM-TITLE.
034800         10  FILLER                 PIC X(20)   VALUE SPACES.
034900         10  FILLER                 PIC X(40)
035000             VALUE "TOP 10 FAST-MOVING PRODUCTS - 30 DAYS".
035100         10  FILLER                 PIC X(20)   VALUE SPACES.
035200     05  WS-FM-HEADER.
035300         10  FILLER                 PIC X(01)   VALUE SPACES.
035400         10  FILLER                 PIC X(10)   VALUE "PRODUCT".
035500         10  FILLER                 PIC X(22)   VALUE "NAME".
035600         10  FILLER                 PIC X(10)   VALUE "UNITS SOLD".
035700         10  FILLER                 PIC X(12)   VALUE "REVENUE".
035800     05  WS-FM-DETAIL.
035900         10  FILLER                 PIC X(01)   VALUE SPACES.
036000         10  WS-FMD-PRODUCT-ID      PIC 9(09).
036100         10  FILLER                 PIC X(01)   VALUE SPACES.
036200         10  WS-FMD-PRODUCT-NAME    PIC X(22).
036300         10  WS-FMD-UNITS-SOLD      PIC ZZZZZZ9.
036400         10  FILLER                 PIC X(02)   VALUE SPACES.
036500         10  WS-FMD-REVENUE         PIC $$$,$$$,$$9.99.
036600*****************************************************************
036700 PROCEDURE          DIVISION.
036800*-----------------------------------------------------------------
036900* MAIN PROCEDURE - LOAD, COMPUTE, RANK AND PRINT BOTH LISTINGS.
037000*-----------------------------------------------------------------
037100 100-DEMAND-FORECAST.
037200     PERFORM 200-INITIATE-DEMAND-FORECAST.
037300     PERFORM 200-COMPUTE-ALL-FORECASTS.
037400     PERFORM 200-RANK-AND-PRINT-FORECAST.
037500     PERFORM 200-RANK-AND-PRINT-FASTMOVE.
037600     PERFORM 200-TERMINATE-DEMAND-FORECAST.
037700 
037800     STOP RUN.
037900*-----------------------------------------------------------------
038000* OPEN THE FILES, CLEAR THE COUNTERS, STAMP THE RUN DATE, AND
038100* LOAD THE PRODUCT MASTER AND THE 90-DAY SLICE OF HISTORY.
038200*-----------------------------------------------------------------
038300 200-INITIATE-DEMAND-FORECAST.
038400     PERFORM 300-OPEN-ALL-FILES.
038500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
038600     PERFORM 300-LOAD-PRODUCT-TABLE.
038700     PERFORM 300-LOAD-SALES-WINDOW.
038800*-----------------------------------------------------------------
038900* WALK THE FULL PRODUCT TABLE COMPUTING EACH PRODUCT'S FORECAST -
039000* SEE 300-COMPUTE-ONE-FORECAST FOR THE SIX-STEP SEQUENCE.
039100*-----------------------------------------------------------------
039200 200-COMPUTE-ALL-FORECASTS.
039300     SET PRD-IDX TO 1.
039400     PERFORM WS-PRODUCT-COUNT TIMES
039500             PERFORM 300-COMPUTE-ONE-FORECAST
039600             SET PRD-IDX UP BY 1.
039700*-----------------------------------------------------------------
039800* BUILD AND SORT THE RISK-RANK POINTER TABLE, THEN PRINT THE
039900* FORECAST LISTING IN RISK-DESCENDING ORDER.
040000*-----------------------------------------------------------------
040100 200-RANK-AND-PRINT-FORECAST.
040200     PERFORM 300-BUILD-RISK-SORT-TABLE.
040300     PERFORM 300-SORT-RISK-TABLE.
040400     PERFORM 300-PRINT-FORECAST-REPORT.
040500*-----------------------------------------------------------------
040600* BUILD AND SORT THE FAST-MOVER POINTER TABLE, THEN PRINT THE
040700* TOP-10 LISTING - ADDED UNDER WH-0184.
040800*-----------------------------------------------------------------
040900 200-RANK-AND-PRINT-FASTMOVE.
041000     PERFORM 300-BUILD-FASTMOVE-SORT-TABLE.
041100     PERFORM 300-SORT-FASTMOVE-TABLE.
041200     PERFORM 300-PRINT-FASTMOVE-REPORT.
041300*-----------------------------------------------------------------
041400* CLOSE ALL FOUR FILES.
041500*-----------------------------------------------------------------
041600 200-TERMINATE-DEMAND-FORECAST.
041700     PERFORM 300-CLOSE-ALL-FILES.
041800*****************************************************************
041900* OPEN - TWO INPUTS, TWO OUTPUTS.
042000*-----------------------------------------------------------------
042100 300-OPEN-ALL-FILES.
042200     OPEN    INPUT   PRODUCT-MASTER-IN
042300             INPUT   TRANSACTION-HISTORY
042400             OUTPUT  FORECAST-REPORT-OUT
042500             OUTPUT  FASTMOVE-REPORT-OUT.
042600*-----------------------------------------------------------------
042700* CLEAR THE FOOTER COUNTERS AND STAMP TODAY'S SERIAL DAY NUMBER -
042800* SEE WH-0177 FOR WHY THIS IS A SERIAL RATHER THAN A RAW DATE
042900* COMPARE.
043000*-----------------------------------------------------------------
043100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
043200     INITIALIZE SWITCHES-AND-COUNTERS.
043300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
043400     COMPUTE WS-RUN-SERIAL =
043500             (WS-RUN-CCYY * 360) + (WS-RUN-MM * 30) + WS-RUN-DD.
043600*-----------------------------------------------------------------
043700* LOAD THE FULL PRODUCT MASTER INTO WS-PRODUCT-TABLE-AREA.
043800*-----------------------------------------------------------------
043900 300-LOAD-PRODUCT-TABLE.
044000     MOVE 0 TO WS-PRODUCT-COUNT.
044100     PERFORM 400-READ-PRODUCT-MASTER-IN
044200             UNTIL PRODUCT-EOF.
044300*-----------------------------------------------------------------
044400* THE PRODUCT-EOF-SW LIVES HERE, NOT IN SWITCHES-AND-COUNTERS -
044500* IT ONLY SERVES THE LOAD LOOP ABOVE.
044600*-----------------------------------------------------------------
044700 400-READ-PRODUCT-MASTER-IN.
044800     READ PRODUCT-MASTER-IN
044900             AT END      MOVE "Y" TO PRODUCT-EOF-SW
045000             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
045100     END-READ.
045200*-----------------------------------------------------------------
045300* MOVE ONE INBOUND PRODUCT RECORD INTO THE NEXT TABLE SLOT AND
045400* ZERO OUT EVERY RUNNING FORECAST WORK FIELD FOR IT.
045500*-----------------------------------------------------------------
045600 500-ADD-PRODUCT-TABLE-ENTRY.
045700     ADD 1 TO WS-PRODUCT-COUNT.
045800     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
045900     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
046000     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
046100     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
046200     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
046300     MOVE 0 TO WS-FC-SALE-COUNT (WS-PRODUCT-COUNT).
046400     MOVE 0 TO WS-FC-SALE-QTY-SUM (WS-PRODUCT-COUNT).
046500     MOVE 0 TO WS-FC-FIRST-SERIAL (WS-PRODUCT-COUNT).
046600     MOVE 0 TO WS-FC-LAST-SERIAL (WS-PRODUCT-COUNT).
046700     MOVE 0 TO WS-FM-SALE-QTY-SUM (WS-PRODUCT-COUNT).
046800     MOVE 0 TO WS-FC-DETAIL-COUNT (WS-PRODUCT-COUNT).
046900*-----------------------------------------------------------------
047000* ONE PASS OVER THE WHOLE POSTED HISTORY.  TRANSACTIONS ARE
047100* WRITTEN IN DATE ORDER AS THEY ARE POSTED, SO THE FILE IS ALREADY
047200* IN ASCENDING TXN-SALE-DATE ORDER - NO SORT NEEDED.
047300*-----------------------------------------------------------------
047400 300-LOAD-SALES-WINDOW.
047500     PERFORM 400-READ-TRANSACTION-HISTORY
047600             UNTIL TXN-EOF.
047700*-----------------------------------------------------------------
047800 400-READ-TRANSACTION-HISTORY.
047900     READ TRANSACTION-HISTORY
048000             AT END      MOVE "Y" TO TXN-EOF-SW
048100             NOT AT END  PERFORM 500-APPLY-ONE-TRANSACTION
048200     END-READ.
048300*-----------------------------------------------------------------
048400* ONLY SALE RECORDS ARE ANALYZED - SHIPMENTS AND RETURNS DO NOT
048500* FEED THE FORECAST.  A SALE OLDER THAN THE 90-DAY WINDOW IS
048600* SKIPPED ENTIRELY, NOT JUST EXCLUDED FROM THE SUMS.
048700*-----------------------------------------------------------------
048800 500-APPLY-ONE-TRANSACTION.
048900     IF TXN-IS-SALE
049000             COMPUTE WS-TXN-SERIAL =
049100                     (TXN-SALE-CCYY * 360) + (TXN-SALE-MM * 30)
049200                                            + TXN-SALE-DD
049300             COMPUTE WS-DAYS-SINCE-SALE =
049400                     WS-RUN-SERIAL - WS-TXN-SERIAL
049500             IF WS-DAYS-SINCE-SALE >= 0 AND
049600                     WS-DAYS-SINCE-SALE <= WS-SALES-WINDOW-DAYS
049700                     PERFORM 600-APPLY-SALE-TO-PRODUCT
049800             END-IF
049900     END-IF.
050000*-----------------------------------------------------------------
050100* LOOK UP THE SOLD PRODUCT BY BINARY SEARCH AND POST THE SALE TO
050200* ITS RUNNING TOTALS.  A SALE FOR A PRODUCT NOT IN THE MASTER
050300* (DELETED SINCE THE SALE POSTED) IS SILENTLY DROPPED - THE SAME
050400* TREATMENT USED BY THE OTHER PROGRAMS IN THIS CHAIN.
050500*-----------------------------------------------------------------
050600 600-APPLY-SALE-TO-PRODUCT.
050700     SEARCH ALL WS-PRODUCT-ENTRY
050800             AT END
050900                 CONTINUE
051000             WHEN WS-PRODUCT-ID (PRD-IDX) = TXN-PRODUCT-ID
051100                 PERFORM 700-POST-SALE-TO-ENTRY
051200     END-SEARCH.
051300*-----------------------------------------------------------------
051400* POST ONE SALE TO ITS PRODUCT'S 90-DAY TOTALS, DETAIL LIST AND -
051500* WHEN IT FALLS WITHIN THE LAST 30 DAYS - ITS FAST-MOVER TOTAL.
051600*-----------------------------------------------------------------
051700 700-POST-SALE-TO-ENTRY.
051800     ADD 1              TO WS-FC-SALE-COUNT (PRD-IDX).
051900     ADD TXN-QUANTITY   TO WS-FC-SALE-QTY-SUM (PRD-IDX).
052000     IF WS-FC-FIRST-SERIAL (PRD-IDX) = 0
052100             MOVE WS-TXN-SERIAL TO WS-FC-FIRST-SERIAL (PRD-IDX)
052200     END-IF.
052300     MOVE WS-TXN-SERIAL TO WS-FC-LAST-SERIAL (PRD-IDX).
052400     IF WS-FC-DETAIL-COUNT (PRD-IDX) < 100
052500             ADD 1 TO WS-FC-DETAIL-COUNT (PRD-IDX)
052600             MOVE WS-FC-DETAIL-COUNT (PRD-IDX) TO WS-SUBSCRIPT
052700             MOVE TXN-QUANTITY TO
052800                     WS-FC-DETAIL-QTY (PRD-IDX, WS-SUBSCRIPT)
052900     END-IF.
053000     IF WS-DAYS-SINCE-SALE <= WS-FASTMOVE-WINDOW-DAYS
053100             ADD TXN-QUANTITY TO WS-FM-SALE-QTY-SUM (PRD-IDX)
053200     END-IF.
053300*-----------------------------------------------------------------
053400* COMPUTE ONE PRODUCT'S FORECAST - SEE BUSINESS RULES, DEMAND
053500* FORECASTING SECTION.  PRD-IDX IS SET BY THE CALLING PERFORM AT
053600* 200-COMPUTE-ALL-FORECASTS.  THE SIX STEPS BELOW RUN IN A FIXED
053700* ORDER BECAUSE EACH LATER STEP DEPENDS ON AN EARLIER ONE'S
053800* RESULT (RISK LEVEL NEEDS DAYS-STOCK-LEFT, ACTION QTY NEEDS
053900* BOTH THE RISK LEVEL AND THE FORECASTED DEMAND).
054000*-----------------------------------------------------------------
054100 300-COMPUTE-ONE-FORECAST.
054200     ADD 1 TO WS-TOTAL-PRODUCTS-CNT.
054300     PERFORM 400-COMPUTE-AVG-DAILY-SALES.
054400     PERFORM 400-COMPUTE-SALES-TREND
054500             THRU 400-COMPUTE-SALES-TREND-EXIT.
054600     PERFORM 400-COMPUTE-DAYS-STOCK-LEFT.
054700     PERFORM 400-COMPUTE-FORECASTED-DEMAND.
054800     PERFORM 400-CLASSIFY-RISK-LEVEL.
054900     PERFORM 400-COMPUTE-ACTION-QTY.
055000*-----------------------------------------------------------------
055100* AVG DAILY SALES = TOTAL QTY SOLD / DAYS BETWEEN FIRST AND LAST
055200* SALE IN THE WINDOW.  A PRODUCT WITH NO SALES GETS ZERO; A
055300* PRODUCT WITH ONE SALE OR A ZERO-DAY SPAN (ALL SALES ON ONE DAY)
055400* USES THE RAW QUANTITY SOLD RATHER THAN DIVIDING BY ZERO.
055500*-----------------------------------------------------------------
055600 400-COMPUTE-AVG-DAILY-SALES.
055700     COMPUTE WS-DAYS-SPAN =
055800             WS-FC-LAST-SERIAL (PRD-IDX) - WS-FC-FIRST-SERIAL
055900                                                        (PRD-IDX).
056000     IF WS-FC-SALE-COUNT (PRD-IDX) = 0
056100             MOVE 0 TO WS-FC-AVG-DAILY-SALES (PRD-IDX)
056200     ELSE
056300             IF WS-FC-SALE-COUNT (PRD-IDX) < 2 OR WS-DAYS-SPAN < 1
056400                     MOVE WS-FC-SALE-QTY-SUM (PRD-IDX)
056500                             TO WS-FC-AVG-DAILY-SALES (PRD-IDX)
056600             ELSE
056700                     COMPUTE WS-FC-AVG-DAILY-SALES (PRD-IDX)
056800                             ROUNDED =
056900                             WS-FC-SALE-QTY-SUM (PRD-IDX) /
057000                             WS-DAYS-SPAN
057100             END-IF
057200     END-IF.
057300*-----------------------------------------------------------------
057400* SPLIT THE STORED SALE-DETAIL LIST INTO AN EARLIER HALF AND A
057500* LATER HALF BY RECORD COUNT (MIDPOINT = COUNT / 2, INTEGER), AND
057600* EXPRESS THE CHANGE FROM THE FIRST HALF'S AVERAGE TO THE SECOND
057700* HALF'S AVERAGE AS A PERCENT.  FEWER THAN TWO DETAIL ENTRIES, OR
057800* A ZERO FIRST-HALF AVERAGE, LEAVES THE TREND AT ZERO RATHER THAN
057900* DIVIDING BY ZERO - BOTH EXITS USE GO TO SINCE THIS PARAGRAPH IS
058000* ALWAYS ENTERED VIA PERFORM ... THRU ... (SEE 300-COMPUTE-ONE-
058100* FORECAST).
058200*-----------------------------------------------------------------
058300 400-COMPUTE-SALES-TREND.
058400     MOVE 0 TO WS-1ST-HALF-QTY  WS-2ND-HALF-QTY.
058500     MOVE 0 TO WS-FC-SALES-TREND-PCT (PRD-IDX).
058600     IF WS-FC-DETAIL-COUNT (PRD-IDX) < 2
058700             GO TO 400-COMPUTE-SALES-TREND-EXIT
058800     END-IF.
058900     COMPUTE WS-HALF-COUNT = WS-FC-DETAIL-COUNT (PRD-IDX) / 2.
059000     PERFORM VARYING WS-SUBSCRIPT FROM 1 BY 1
059100             UNTIL WS-SUBSCRIPT > WS-FC-DETAIL-COUNT (PRD-IDX)
059200             IF WS-SUBSCRIPT <= WS-HALF-COUNT
059300                     ADD WS-FC-DETAIL-QTY (PRD-IDX, WS-SUBSCRIPT)
059400                             TO WS-1ST-HALF-QTY
059500             ELSE
059600                     ADD WS-FC-DETAIL-QTY (PRD-IDX, WS-SUBSCRIPT)
059700                             TO WS-2ND-HALF-QTY
059800             END-IF.
059900     COMPUTE WS-1ST-HALF-AVG ROUNDED = WS-1ST-HALF-QTY /
060000             WS-HALF-COUNT.
060100     IF WS-1ST-HALF-AVG = 0
060200             GO TO 400-COMPUTE-SALES-TREND-EXIT
060300     END-IF.
060400     COMPUTE WS-2ND-HALF-AVG ROUNDED = WS-2ND-HALF-QTY /
060500             (WS-FC-DETAIL-COUNT (PRD-IDX) - WS-HALF-COUNT).
060600     COMPUTE WS-FC-SALES-TREND-PCT (PRD-IDX) ROUNDED =
060700             ((WS-2ND-HALF-AVG - WS-1ST-HALF-AVG) /
060800                     WS-1ST-HALF-AVG) * 100.
060900 400-COMPUTE-SALES-TREND-EXIT.
061000     EXIT.
061100*-----------------------------------------------------------------
061200* DAYS OF STOCK LEFT = ON-HAND / AVG DAILY SALES.  A PRODUCT WITH
061300* NO MEASURABLE DAILY RATE IS TREATED AS EFFECTIVELY INFINITE
061400* STOCK (99999) RATHER THAN DIVIDING BY ZERO - SUCH A PRODUCT
061500* FALLS OUT AS SAFE OR LOW RISK AT 400-CLASSIFY-RISK-LEVEL BELOW
061600* UNLESS ITS ON-HAND IS ALREADY ZERO, WHICH IS CAUGHT FIRST.
061700*-----------------------------------------------------------------
061800 400-COMPUTE-DAYS-STOCK-LEFT.
061900     IF WS-FC-AVG-DAILY-SALES (PRD-IDX) NOT GREATER THAN 0
062000             MOVE 99999 TO WS-FC-DAYS-STOCK-LEFT (PRD-IDX)
062100     ELSE
062200             COMPUTE WS-FC-DAYS-STOCK-LEFT (PRD-IDX) =
062300                     WS-PRODUCT-QUANTITY (PRD-IDX) /
062400                     WS-FC-AVG-DAILY-SALES (PRD-IDX)
062500     END-IF.
062600*-----------------------------------------------------------------
062700* CEILING(AVG * (1 + TREND/100) * HORIZON) - THE COMPUTE TRUNCATES
062800* SO 1 IS ADDED WHENEVER THE TRUE RESULT HAS A REMAINDER.  THE
062900* SAME EXPRESSION IS RECOMPUTED ROUNDED INTO WS-WORK-CHECK PURELY
063000* TO DETECT THAT REMAINDER - THERE IS NO INTRINSIC CEILING
063100* FUNCTION AVAILABLE IN THIS COMPILE ENVIRONMENT.
063200*-----------------------------------------------------------------
063300 400-COMPUTE-FORECASTED-DEMAND.
063400     COMPUTE WS-FC-FORECASTED-DEMAND (PRD-IDX) =
063500             WS-FC-AVG-DAILY-SALES (PRD-IDX) *
063600             (1 + (WS-FC-SALES-TREND-PCT (PRD-IDX) / 100)) *
063700             WS-DAYS-TO-FORECAST.
063800     COMPUTE WS-WORK-CHECK ROUNDED =
063900             WS-FC-AVG-DAILY-SALES (PRD-IDX) *
064000             (1 + (WS-FC-SALES-TREND-PCT (PRD-IDX) / 100)) *
064100             WS-DAYS-TO-FORECAST.
064200     IF WS-WORK-CHECK > WS-FC-FORECASTED-DEMAND (PRD-IDX)
064300             ADD 1 TO WS-FC-FORECASTED-DEMAND (PRD-IDX)
064400     END-IF.
064500*-----------------------------------------------------------------
064600* FIVE-TIER RISK CLASSIFICATION, ZERO ON HAND OUTRANKING EVERY
064700* OTHER TEST.  NOTE - THE CRITICAL TIER OUTRANKS HIGH FOR SORTING
064800* PURPOSES BUT DOES NOT ADD INTO THE HIGH-RISK-COUNT FOOTER TOTAL
064900* - THAT TOTAL COUNTS THE HIGH TIER ONLY, PER WH-0201 (THE
065000* FOOTER ONCE DOUBLE-COUNTED CRITICAL PRODUCTS AS BOTH TIERS).
065100*-----------------------------------------------------------------
065200 400-CLASSIFY-RISK-LEVEL.
065300     EVALUATE TRUE
065400         WHEN WS-PRODUCT-QUANTITY (PRD-IDX) = 0
065500             MOVE "CRITICAL" TO WS-FC-RISK-LEVEL (PRD-IDX)
065600             MOVE 4          TO WS-FC-RISK-RANK (PRD-IDX)
065700         WHEN WS-FC-DAYS-STOCK-LEFT (PRD-IDX) <= 3
065800             MOVE "HIGH    " TO WS-FC-RISK-LEVEL (PRD-IDX)
065900             MOVE 3          TO WS-FC-RISK-RANK (PRD-IDX)
066000             ADD 1 TO WS-HIGH-RISK-CNT
066100         WHEN WS-FC-DAYS-STOCK-LEFT (PRD-IDX) <= 7
066200             MOVE "MEDIUM  " TO WS-FC-RISK-LEVEL (PRD-IDX)
066300             MOVE 2          TO WS-FC-RISK-RANK (PRD-IDX)
066400             ADD 1 TO WS-MEDIUM-RISK-CNT
066500         WHEN WS-FC-DAYS-STOCK-LEFT (PRD-IDX) <=
066600                     WS-REORDER-THRESHOLD (PRD-IDX)
066700             MOVE "LOW     " TO WS-FC-RISK-LEVEL (PRD-IDX)
066800             MOVE 1          TO WS-FC-RISK-RANK (PRD-IDX)
066900         WHEN OTHER
067000             MOVE "SAFE    " TO WS-FC-RISK-LEVEL (PRD-IDX)
067100             MOVE 0          TO WS-FC-RISK-RANK (PRD-IDX)
067200     END-EVALUATE.
067300*-----------------------------------------------------------------
067400* ACTION QUANTITY - HOW MUCH TO ORDER GIVEN THE FORECAST AND THE
067500* RISK TIER.  CRITICAL DOUBLES THE FORECAST; HIGH, MEDIUM AND LOW
067600* USE THE RAW FORECAST, EACH WITH ITS OWN MINIMUM FLOOR TIED TO
067700* THE REORDER THRESHOLD SO A THIN FORECAST NEVER PRODUCES A
067800* TRIVIALLY SMALL ACTION QUANTITY ON A RISKY PRODUCT.  SAFE
067900* PRODUCTS GET ZERO - NO ACTION IS CALLED FOR.
068000*-----------------------------------------------------------------
068100 400-COMPUTE-ACTION-QTY.
068200     EVALUATE TRUE
068300         WHEN FC-RISK-CRITICAL (PRD-IDX)
068400             COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
068500                     WS-FC-FORECASTED-DEMAND (PRD-IDX) * 2
068600             IF WS-REORDER-THRESHOLD (PRD-IDX) + 20 >
068700                     WS-FC-ACTION-QTY (PRD-IDX)
068800                     COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
068900                             WS-REORDER-THRESHOLD (PRD-IDX) + 20
069000             END-IF
069100         WHEN FC-RISK-HIGH (PRD-IDX)
069200             MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX)
069300                     TO WS-FC-ACTION-QTY (PRD-IDX)
069400             IF WS-REORDER-THRESHOLD (PRD-IDX) + 15 >
069500                     WS-FC-ACTION-QTY (PRD-IDX)
069600                     COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
069700                             WS-REORDER-THRESHOLD (PRD-IDX) + 15
069800             END-IF
069900         WHEN FC-RISK-MEDIUM (PRD-IDX)
070000             MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX)
070100                     TO WS-FC-ACTION-QTY (PRD-IDX)
070200             IF WS-REORDER-THRESHOLD (PRD-IDX) + 10 >
070300                     WS-FC-ACTION-QTY (PRD-IDX)
070400                     COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
070500                             WS-REORDER-THRESHOLD (PRD-IDX) + 10
070600             END-IF
070700         WHEN FC-RISK-LOW (PRD-IDX)
070800             MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX)
070900                     TO WS-FC-ACTION-QTY (PRD-IDX)
071000         WHEN OTHER
071100             MOVE 0 TO WS-FC-ACTION-QTY (PRD-IDX)
071200     END-EVALUATE.
071300*****************************************************************
071400* RISK-DESCENDING RANKING - INSERTION SORT OVER THE POINTER TABLE.
071500* THE PRODUCT TABLE ITSELF IS NEVER REORDERED - ONLY THE SMALL
071600* POINTER TABLE MOVES DURING THE SORT.
071700*-----------------------------------------------------------------
071800 300-BUILD-RISK-SORT-TABLE.
071900     SET RSK-IDX TO 1.
072000     PERFORM WS-PRODUCT-COUNT TIMES
072100             SET PRD-IDX TO RSK-IDX
072200             MOVE WS-FC-RISK-RANK (PRD-IDX)
072300                     TO WS-RISK-SORT-RANK (RSK-IDX)
072400             MOVE RSK-IDX TO WS-RISK-SORT-PRD-IDX (RSK-IDX)
072500             SET RSK-IDX UP BY 1.
072600*-----------------------------------------------------------------
072700* CLASSIC INSERTION SORT - EACH NEW ENTRY IS SLID LEFT PAST ANY
072800* LOWER-RANKED ENTRY UNTIL IT FINDS ITS PLACE.  FINE FOR THE
072900* PRODUCT-COUNT SIZES THIS SHOP RUNS; NOT INTENDED FOR A LARGE
073000* CATALOG.
073100*-----------------------------------------------------------------
073200 300-SORT-RISK-TABLE.
073300     PERFORM VARYING WS-SUBSCRIPT FROM 2 BY 1
073400             UNTIL WS-SUBSCRIPT > WS-PRODUCT-COUNT
073500             PERFORM 400-INSERT-RISK-ENTRY.
073600*-----------------------------------------------------------------
073700* SLIDE ONE ENTRY LEFTWARD UNTIL THE ENTRY TO ITS LEFT HAS A RANK
073800* AT LEAST AS HIGH, THEN DROP IT IN PLACE.
073900*-----------------------------------------------------------------
074000 400-INSERT-RISK-ENTRY.
074100     MOVE WS-RISK-SORT-RANK (WS-SUBSCRIPT)    TO WS-HOLD-RANK.
074200     MOVE WS-RISK-SORT-PRD-IDX (WS-SUBSCRIPT) TO WS-HOLD-PRD-IDX.
074300     MOVE WS-SUBSCRIPT TO WS-SCAN-SUB.
074400     PERFORM UNTIL WS-SCAN-SUB <= 1 OR
074500             WS-RISK-SORT-RANK (WS-SCAN-SUB - 1) >= WS-HOLD-RANK
074600             MOVE WS-RISK-SORT-RANK (WS-SCAN-SUB - 1)
074700                     TO WS-RISK-SORT-RANK (WS-SCAN-SUB)
074800             MOVE WS-RISK-SORT-PRD-IDX (WS-SCAN-SUB - 1)
074900                     TO WS-RISK-SORT-PRD-IDX (WS-SCAN-SUB)
075000             SUBTRACT 1 FROM WS-SCAN-SUB.
075100     MOVE WS-HOLD-RANK    TO WS-RISK-SORT-RANK (WS-SCAN-SUB).
075200     MOVE WS-HOLD-PRD-IDX TO WS-RISK-SORT-PRD-IDX (WS-SCAN-SUB).
075300*-----------------------------------------------------------------
075400* PRINT THE FORECAST LISTING - RANK 1 (HIGHEST) FIRST, WALKING
075500* THE POINTER TABLE BACKWARD SINCE THE INSERTION SORT LEAVES IT
075600* ASCENDING.  FOOTER LINES CARRY THE TOTAL PRODUCTS FORECAST AND
075700* THE HIGH- AND MEDIUM-RISK COUNTS.
075800*-----------------------------------------------------------------
075900 300-PRINT-FORECAST-REPORT.
076000     WRITE FORECAST-LINE FROM WS-FCST-TITLE
076100             AFTER ADVANCING TOP-OF-FORM.
076200     WRITE FORECAST-LINE FROM WS-FCST-HEADER
076300             AFTER ADVANCING 2 LINES.
076400     SET WS-SUBSCRIPT TO WS-PRODUCT-COUNT.
076500     PERFORM WS-PRODUCT-COUNT TIMES
076600             SET RSK-IDX TO WS-SUBSCRIPT
076700             SET PRD-IDX TO WS-RISK-SORT-PRD-IDX (RSK-IDX)
076800             PERFORM 400-PRINT-ONE-FORECAST-LINE
076900             SUBTRACT 1 FROM WS-SUBSCRIPT.
077000     MOVE WS-TOTAL-PRODUCTS-CNT TO WS-FCST-TOTAL-PRODUCTS.
077100     WRITE FORECAST-LINE FROM WS-FCST-TOTAL
077200             AFTER ADVANCING 2 LINES.
077300     MOVE WS-HIGH-RISK-CNT   TO WS-FCST-HIGH-CNT.
077400     WRITE FORECAST-LINE FROM WS-FCST-HIGH-RISK
077500             AFTER ADVANCING 1 LINES.
077600     MOVE WS-MEDIUM-RISK-CNT TO WS-FCST-MEDIUM-CNT.
077700     WRITE FORECAST-LINE FROM WS-FCST-MEDIUM-RISK
077800             AFTER ADVANCING 1 LINES.
077900*-----------------------------------------------------------------
078000* MOVE ONE PRODUCT'S FORECAST FIELDS TO THE DETAIL LINE AND
078100* WRITE IT.  PRD-IDX IS SET BY THE CALLING PERFORM.  CUR-STOCK AND
078200* THRESHOLD COME STRAIGHT OFF THE PRODUCT TABLE ENTRY, NOT OFF ANY
078300* FORECAST WORK FIELD - ADDED UNDER WH-0262.
078400*-----------------------------------------------------------------
078500 400-PRINT-ONE-FORECAST-LINE.
078600     MOVE WS-PRODUCT-ID (PRD-IDX)          TO WS-FCD-PRODUCT-ID.
078700     MOVE WS-PRODUCT-NAME (PRD-IDX)        TO WS-FCD-PRODUCT-NAME.
078800     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)    TO WS-FCD-CUR-STOCK.
078900     MOVE WS-REORDER-THRESHOLD (PRD-IDX)   TO WS-FCD-THRESHOLD.
079000     MOVE WS-FC-AVG-DAILY-SALES (PRD-IDX)  TO WS-FCD-AVG-DAILY.
079100     MOVE WS-FC-SALES-TREND-PCT (PRD-IDX)  TO WS-FCD-TREND-PCT.
079200     MOVE WS-FC-DAYS-STOCK-LEFT (PRD-IDX)  TO WS-FCD-DAYS-LEFT.
079300     MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX) TO WS-FCD-DEMAND.
079400     MOVE WS-FC-RISK-LEVEL (PRD-IDX)       TO WS-FCD-RISK.
079500     MOVE WS-FC-ACTION-QTY (PRD-IDX)       TO WS-FCD-ACTION-QTY.
079600     WRITE FORECAST-LINE FROM WS-FCST-DETAIL
079700             AFTER ADVANCING 1 LINES.
079800*****************************************************************
079900* FAST-MOVER RANKING - SAME INSERTION-SORT IDIOM, KEYED ON THE
080000* 30-DAY SALE QUANTITY DESCENDING.  ADDED UNDER WH-0184.
080100*-----------------------------------------------------------------
080200 300-BUILD-FASTMOVE-SORT-TABLE.
080300     SET FMS-IDX TO 1.
080400     PERFORM WS-PRODUCT-COUNT TIMES
080500             SET PRD-IDX TO FMS-IDX
080600             MOVE WS-FM-SALE-QTY-SUM (PRD-IDX)
080700                     TO WS-FM-SORT-QTY (FMS-IDX)
080800             MOVE FMS-IDX TO WS-FM-SORT-PRD-IDX (FMS-IDX)
080900             SET FMS-IDX UP BY 1.
081000*-----------------------------------------------------------------
081100 300-SORT-FASTMOVE-TABLE.
081200     PERFORM VARYING WS-SUBSCRIPT FROM 2 BY 1
081300             UNTIL WS-SUBSCRIPT > WS-PRODUCT-COUNT
081400             PERFORM 400-INSERT-FASTMOVE-ENTRY.
081500*-----------------------------------------------------------------
081600* SAME SLIDE-LEFT INSERTION LOGIC AS 400-INSERT-RISK-ENTRY,
081700* KEYED ON SALE QUANTITY INSTEAD OF RISK RANK.
081800*-----------------------------------------------------------------
081900 400-INSERT-FASTMOVE-ENTRY.
082000     MOVE WS-FM-SORT-QTY (WS-SUBSCRIPT)     TO WS-HOLD-QTY.
082100     MOVE WS-FM-SORT-PRD-IDX (WS-SUBSCRIPT) TO WS-HOLD-PRD-IDX.
082200     MOVE WS-SUBSCRIPT TO WS-SCAN-SUB.
082300     PERFORM UNTIL WS-SCAN-SUB <= 1 OR
082400             WS-FM-SORT-QTY (WS-SCAN-SUB - 1) >= WS-HOLD-QTY
082500             MOVE WS-FM-SORT-QTY (WS-SCAN-SUB - 1)
082600                     TO WS-FM-SORT-QTY (WS-SCAN-SUB)
082700             MOVE WS-FM-SORT-PRD-IDX (WS-SCAN-SUB - 1)
082800                     TO WS-FM-SORT-PRD-IDX (WS-SCAN-SUB)
082900             SUBTRACT 1 FROM WS-SCAN-SUB.
083000     MOVE WS-HOLD-QTY     TO WS-FM-SORT-QTY (WS-SCAN-SUB).
083100     MOVE WS-HOLD-PRD-IDX TO WS-FM-SORT-PRD-IDX (WS-SCAN-SUB).
083200*-----------------------------------------------------------------
083300* PRINT ONLY THE TOP N (WS-FASTMOVE-TOP-N) ENTRIES, OR FEWER IF
083400* THE CATALOG DOES NOT HAVE THAT MANY PRODUCTS.
083500*-----------------------------------------------------------------
083600 300-PRINT-FASTMOVE-REPORT.
083700     WRITE FASTMOVE-LINE FROM WS-FM-TITLE
083800             AFTER ADVANCING TOP-OF-FORM.
083900     WRITE FASTMOVE-LINE FROM WS-FM-HEADER
084000             AFTER ADVANCING 2 LINES.
084100     MOVE WS-PRODUCT-COUNT TO WS-FM-PRINT-LIMIT.
084200     IF WS-FM-PRINT-LIMIT > WS-FASTMOVE-TOP-N
084300             MOVE WS-FASTMOVE-TOP-N TO WS-FM-PRINT-LIMIT
084400     END-IF.
084500     SET FMS-IDX TO 1.
084600     PERFORM WS-FM-PRINT-LIMIT TIMES
084700             SET PRD-IDX TO WS-FM-SORT-PRD-IDX (FMS-IDX)
084800             PERFORM 400-PRINT-ONE-FASTMOVE-LINE
084900             SET FMS-IDX UP BY 1.
085000*-----------------------------------------------------------------
085100* MOVE ONE PRODUCT'S UNITS SOLD AND COMPUTED REVENUE TO THE
085200* DETAIL LINE AND WRITE IT.  REVENUE IS UNITS SOLD TIMES CURRENT
085300* LIST PRICE - NOT THE ACTUAL SALE PRICE HISTORY, WHICH THIS
085400* PROGRAM DOES NOT CARRY.
085500*-----------------------------------------------------------------
085600 400-PRINT-ONE-FASTMOVE-LINE.
085700     MOVE WS-PRODUCT-ID (PRD-IDX)     TO WS-FMD-PRODUCT-ID.
085800     MOVE WS-PRODUCT-NAME (PRD-IDX)   TO WS-FMD-PRODUCT-NAME.
085900     MOVE WS-FM-SALE-QTY-SUM (PRD-IDX) TO WS-FMD-UNITS-SOLD.
086000     COMPUTE WS-FMD-REVENUE ROUNDED =
086100             WS-FM-SALE-QTY-SUM (PRD-IDX) *
086200             WS-PRODUCT-PRICE (PRD-IDX).
086300     WRITE FASTMOVE-LINE FROM WS-FM-DETAIL
086400             AFTER ADVANCING 1 LINES.
086500*-----------------------------------------------------------------
086600* CLOSE ALL FOUR FILES.
086700*-----------------------------------------------------------------
086800 300-CLOSE-ALL-FILES.
086900     CLOSE   PRODUCT-MASTER-IN
087000             TRANSACTION-HISTORY
087100             FORECAST-REPORT-OUT
087200             FASTMOVE-REPORT-OUT.
