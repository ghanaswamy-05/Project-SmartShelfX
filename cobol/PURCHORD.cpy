000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:  PURCHORD                                        *
000400*   TITLE:     PURCHASE ORDER RECORD LAYOUT                    *
000500*                                                               *
000600*   DESCRIPTION:                                                *
000700*     ONE PURCHASE ORDER PER RECORD ON PURCHASE-ORDER-FILE,     *
000800*     MANUAL OR SYSTEM AUTO-TRIGGERED.  CARRIED AS A LINE       *
000900*     SEQUENTIAL GENERATION FILE, LOADED WHOLE INTO A TABLE     *
001000*     EACH RUN AND REWRITTEN IN FULL AS STATUS MOVES PENDING -> *
001010*     APPROVED -> COMPLETED, SINCE ISAM SUPPORT IS NOT ON THIS  *
001020*     BOX EITHER.                                               *
001100*                                                               *
001200*   CHANGE ACTIVITY :                                           *
001300*     DATE     PGMR  TICKET    DESCRIPTION                      *
001400*     -------- ----- --------- ------------------------------   *
001500*     05/19/97 AHM   WH-0111   ORIGINAL COPYBOOK.                *
001600*     02/03/98 KJD   WH-0139   ADDED PO-AUTO-TRIGGERED SO THE    *
001700*                              NIGHTLY REPLENISHMENT SWEEP CAN   *
001800*                              BE TOLD APART FROM BUYER ORDERS.  *
001900*     01/14/99 EVS   WH-0177   Y2K - ORDER DATE REDEFINED INTO   *
002000*                              CENTURY YEAR/MONTH/DAY GROUP.     *
002100*****************************************************************
002200 01  PURCHASE-ORDER-RECORD.
002300*        UNIQUE PURCHASE ORDER IDENTIFIER - ASCENDING TABLE KEY
002400     05  PO-ID                    PIC 9(09).
002500*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
002600     05  PO-PRODUCT-ID            PIC 9(09).
002700*        FK TO BUYER-ID ON THE BUYER MASTER
002800     05  PO-BUYER-ID              PIC 9(09).
002900*        QUANTITY ORDERED
003000     05  PO-QUANTITY              PIC S9(07).
003100*        80 PERCENT OF PRODUCT LIST PRICE - BULK DISCOUNT
003200     05  PO-UNIT-PRICE            PIC S9(07)V99.
003300*        PO-UNIT-PRICE TIMES PO-QUANTITY
003400     05  PO-TOTAL-AMOUNT          PIC S9(09)V99.
003500*        PENDING / APPROVED / COMPLETED / CANCELLED
003600     05  PO-STATUS                PIC X(10).
003700         88  PO-IS-PENDING            VALUE "PENDING   ".
003800         88  PO-IS-APPROVED           VALUE "APPROVED  ".
003900         88  PO-IS-COMPLETED          VALUE "COMPLETED ".
004000         88  PO-IS-CANCELLED          VALUE "CANCELLED ".
004100*        Y/N - SYSTEM GENERATED FLAG
004200     05  PO-AUTO-TRIGGERED        PIC X(01).
004300         88  PO-WAS-AUTO-TRIGGERED    VALUE "Y".
004400*        CCYYMMDD ORDER CREATION DATE
004500     05  PO-ORDER-DATE            PIC 9(08).
004600*        Y2K CENTURY BREAKOUT - SEE WH-0177
004700     05  PO-ORDER-DATE-R REDEFINES PO-ORDER-DATE.
004800         10  PO-ORDER-CCYY            PIC 9(04).
004900         10  PO-ORDER-MM              PIC 9(02).
005000         10  PO-ORDER-DD              PIC 9(02).
005100*        CCYYMMDD COMPLETION DATE, ZERO WHILE NOT COMPLETED
005200     05  PO-COMPLETION-DATE       PIC 9(08).
005300*        RESERVED FOR FUTURE APPROVAL-CHAIN EXPANSION
005400     05  FILLER                   PIC X(10)   VALUE SPACES.
