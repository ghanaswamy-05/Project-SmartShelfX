000100*****************************************************************
000200* THIS PROGRAM IS TO POST SHIPMENT, SALE AND RETURN MOVEMENTS
000300*    AGAINST THE PRODUCT MASTER AND TO TRIGGER AUTOMATIC
000400*    REPLENISHMENT PURCHASE ORDERS WHEN A SALE DRIVES A PRODUCT
000500*    DOWN TO ITS REORDER THRESHOLD.
000600*
000700* USED FILES
000800*    - PRODUCT MASTER (IN/OUT)   : PRODUCT-MASTER-IN/-OUT
000900*    - MOVEMENT FEED (IN)        : MOVEMENT-IN
001000*    - BUYER MASTER (IN)         : BUYER-MASTER-IN
001100*    - PURCHASE ORDER (IN/OUT)   : PURCHASE-ORDER-IN/-OUT
001200*    - ID CONTROL (IN/OUT)       : ID-CONTROL-IN/-OUT
001300*    - TRANSACTION HISTORY (OUT) : TRANSACTION-HISTORY (EXTEND)
001400*    - RUN SUMMARY (OUT)         : SALES-SUMMARY-OUT
001500*
001600* CALLS REPL-QTY TO DECIDE AUTO-REPLENISHMENT ELIGIBILITY AND THE
001700*    FALLBACK ORDER QUANTITY WHEN A SALE IS POSTED.
001800*****************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 SALES-POST.
002200 AUTHOR.                     ARADHITA MOHANTY,
002300                             BYUNG SEON KIM,
002400                             ELENA SVESHNIKOVA,
002500                             KARADJORDJE DABIC,
002600                             NADIA CHUBAREV.
002700 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
002800 DATE-WRITTEN.               APRIL 2, 1997.
002900 DATE-COMPILED.
003000 SECURITY.                   COMPANY CONFIDENTIAL.
003100*-----------------------------------------------------------------
003200* CHANGE ACTIVITY :
003300*   DATE       PGMR   TICKET     DESCRIPTION
003400*   ---------- ------ ---------- -------------------------------
003500*   04/02/97   AHM    WH-0105    ORIGINAL PROGRAM - REPLACED THE
003600*                                OVERNIGHT KEYPUNCH RECONCILE WITH
003700*                                A DAILY MOVEMENT FEED POSTING RUN.
003800*   09/17/98   BSK    WH-0163    ADDED TXN-ID ASSIGNMENT FROM THE
003900*                                NEW ID CONTROL RECORD FOR THE
004000*                                WAREHOUSE ACCTG AUDIT TRAIL.
004100*   02/03/98   KJD    WH-0139    ADDED AUTO-REPLENISHMENT - CALLS
004200*                                REPL-QTY AFTER EVERY POSTED SALE
004300*                                AND WRITES + COMPLETES THE PO
004400*                                ITSELF WHEN A BUYER EXISTS.
004500*   01/14/99   EVS    WH-0177    Y2K - MASTER AND HISTORY DATES
004600*                                CARRIED CCYYMMDD THROUGHOUT, RUN
004700*                                DATE PULLED FROM ACCEPT FROM DATE
004800*                                YYYYMMDD, NOT THE 2-DIGIT CLOCK.
004900*   11/09/99   NCH    WH-0182    REPLACED THE OLD BALANCE-LINE
005000*                                MERGE AGAINST A SORTED TRANSACTION
005100*                                FILE WITH A SINGLE MOVEMENT-DRIVEN
005200*                                LOOP AND RANDOM TABLE LOOKUP - THE
005300*                                WEB ORDER FEED CANNOT GUARANTEE
005400*                                THE FILE COMES IN PART-NUMBER
005500*                                ORDER ANY LONGER.
005600*   03/30/01   AHM    WH-0206    ADDED THE RUN SUMMARY REPORT AT
005700*                                WAREHOUSE ACCTG'S REQUEST - THEY
005800*                                WERE COUNTING REJECTS BY HAND.
005900*-----------------------------------------------------------------
006000 ENVIRONMENT                 DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION               SECTION.
006300 SOURCE-COMPUTER.            IBM-370.
006400 OBJECT-COMPUTER.            IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT                SECTION.
006900 FILE-CONTROL.
007000*        DAILY MOVEMENT FEED FROM THE WEB ORDER SYSTEM - SHIPMENT,
007100*        SALE OR RETURN RECORDS, NOT NECESSARILY IN PART-NUMBER
007200*        ORDER - SEE WH-0182.
007300     SELECT  MOVEMENT-IN
007400             ASSIGN TO "MOVEIN"
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600 
007700*        YESTERDAY'S CLOSING PRODUCT MASTER.
007800     SELECT  PRODUCT-MASTER-IN
007900             ASSIGN TO "PRODIN"
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100 
008200*        TONIGHT'S CLOSING PRODUCT MASTER - REWRITTEN WHOLE AT
008300*        300-DUMP-PRODUCT-TABLE.
008400     SELECT  PRODUCT-MASTER-OUT
008500             ASSIGN TO "PRODOUT"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700 
008800*        BUYER MASTER, USED TO PICK THE FIRST BUYER ON FILE FOR AN
008900*        AUTO-TRIGGERED PO - SEE 500-CREATE-AND-COMPLETE-PO.
009000     SELECT  BUYER-MASTER-IN
009100             ASSIGN TO "BUYERIN"
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300 
009400*        PRIOR RUNS' PURCHASE ORDERS, CARRIED FORWARD.
009500     SELECT  PURCHASE-ORDER-IN
009600             ASSIGN TO "POIN"
009700             ORGANIZATION IS LINE SEQUENTIAL.
009800 
009900*        TONIGHT'S CLOSING PURCHASE ORDER FILE - PRIOR ORDERS PLUS
010000*        ANY AUTO-TRIGGERED BY THIS RUN.
010100     SELECT  PURCHASE-ORDER-OUT
010200             ASSIGN TO "POOUT"
010300             ORGANIZATION IS LINE SEQUENTIAL.
010400 
010500*        YESTERDAY'S CLOSING NEXT-TXN-ID / NEXT-PO-ID SEQUENCES.
010600     SELECT  ID-CONTROL-IN
010700             ASSIGN TO "IDCIN"
010800             ORGANIZATION IS LINE SEQUENTIAL.
010900 
011000*        TONIGHT'S CLOSING SEQUENCES - SEE 300-WRITE-ID-CONTROL.
011100     SELECT  ID-CONTROL-OUT
011200             ASSIGN TO "IDCOUT"
011300             ORGANIZATION IS LINE SEQUENTIAL.
011400 
011500*        SHARED HISTORY FILE - OPENED EXTEND SO TODAY'S POSTINGS
011600*        LAND AFTER WHATEVER IS ALREADY THERE.
011700     SELECT  TRANSACTION-HISTORY
011800             ASSIGN TO "TXNHIST"
011900             ORGANIZATION IS LINE SEQUENTIAL.
012000 
012100*        RUN SUMMARY REPORT - ADDED PER WH-0206.
012200     SELECT  SALES-SUMMARY-OUT
012300             ASSIGN TO "SALESSUM"
012400             ORGANIZATION IS LINE SEQUENTIAL.
012500*****************************************************************
012600 DATA                        DIVISION.
012700*-----------------------------------------------------------------
012800 FILE                        SECTION.
012900*        DAILY MOVEMENT FEED - SEE MOVEREC.cpy FOR THE FULL LAYOUT
013000*        INCLUDING THE MV-IS-SHIPMENT/SALE/RETURN 88-LEVELS TESTED
013100*        AT 200-PROCEED-SALES-POST.
013200 FD  MOVEMENT-IN
013300     RECORD CONTAINS 79 CHARACTERS
013400     DATA RECORD IS MOVEMENT-RECORD.
013500     COPY "C:\Copybooks\MOVEREC.cpy".
013600 
013700* THE PRODUCT MASTER LAYOUT IS KEPT LOCAL TO EACH PROGRAM'S FD
013800* RATHER THAN A SHARED COPYBOOK - SAME HABIT THE OLD BALANCE-
013900* LINE MASTER UPDATE USED FOR ITS OWN MASTER RECORD.
014000 FD  PRODUCT-MASTER-IN
014100     RECORD CONTAINS 172 CHARACTERS
014200     DATA RECORD IS PRODUCT-RECORD-IN.
014300 01  PRODUCT-RECORD-IN.
014400     05  PROD-ID-IN               PIC 9(09).
014500     05  PROD-NAME-IN             PIC X(40).
014600     05  PROD-DESC-IN             PIC X(80).
014700     05  PROD-QUANTITY-IN         PIC S9(07).
014800     05  PROD-THRESHOLD-IN        PIC S9(07).
014900     05  PROD-PRICE-IN            PIC S9(07)V99.
015000     05  FILLER                   PIC X(20).
015100 
015200 FD  PRODUCT-MASTER-OUT
015300     RECORD CONTAINS 172 CHARACTERS
015400     DATA RECORD IS PRODUCT-RECORD-OUT.
015500 01  PRODUCT-RECORD-OUT.
015600     05  PROD-ID-OUT               PIC 9(09).
015700     05  PROD-NAME-OUT             PIC X(40).
015800     05  PROD-DESC-OUT             PIC X(80).
015900     05  PROD-QUANTITY-OUT         PIC S9(07).
016000     05  PROD-THRESHOLD-OUT        PIC S9(07).
016100     05  PROD-PRICE-OUT            PIC S9(07)V99.
016200     05  FILLER                    PIC X(20)   VALUE SPACES.
016300 
016400*        BUYER MASTER - SEE BUYERMST.cpy.
016500 FD  BUYER-MASTER-IN
016600     RECORD CONTAINS 25 CHARACTERS
016700     DATA RECORD IS BUYER-RECORD.
016800     COPY "C:\Copybooks\BUYERMST.cpy".
016900 
017000* PO-RECORD-IN IS THE READ-BACK VIEW OF LAST RUN'S PURCHASE
017100* ORDER OUTPUT - PURCHASE-ORDER-OUT USES THE SHARED PURCHORD.CPY
017200* COPYBOOK BELOW SO POMAINT'S FIELD NAMES STAY THE SAME LAYOUT.
017300 FD  PURCHASE-ORDER-IN
017400     RECORD CONTAINS 91 CHARACTERS
017500     DATA RECORD IS PO-RECORD-IN.
017600 01  PO-RECORD-IN.
017700     05  PO-ID-IN                  PIC 9(09).
017800     05  PO-PRODUCT-ID-IN          PIC 9(09).
017900     05  PO-BUYER-ID-IN            PIC 9(09).
018000     05  PO-QUANTITY-IN            PIC S9(07).
018100     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
018200     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
018300     05  PO-STATUS-IN              PIC X(10).
018400     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
018500     05  PO-ORDER-DATE-IN          PIC 9(08).
018600     05  PO-COMPLETION-DATE-IN     PIC 9(08).
018700     05  FILLER                    PIC X(10).
018800 
018900 FD  PURCHASE-ORDER-OUT
019000     RECORD CONTAINS 91 CHARACTERS
019100     DATA RECORD IS PURCHASE-ORDER-RECORD.
019200     COPY "C:\Copybooks\PURCHORD.cpy".
019300 
019400*        ONE-RECORD CONTROL FILE HOLDING THE TWO RUNNING ID
019500*        SEQUENCES SHARED ACROSS SALES-POST AND PO-MAINTENANCE.
019600 FD  ID-CONTROL-IN
019700     RECORD CONTAINS 28 CHARACTERS
019800     DATA RECORD IS ID-CONTROL-RECORD-IN.
019900 01  ID-CONTROL-RECORD-IN.
020000     05  NEXT-TXN-ID-IN            PIC 9(09).
020100     05  NEXT-PO-ID-IN             PIC 9(09).
020200     05  FILLER                    PIC X(10).
020300 
020400*        REWRITTEN CONTROL RECORD - SEE IDCTL.cpy.
020500 FD  ID-CONTROL-OUT
020600     RECORD CONTAINS 28 CHARACTERS
020700     DATA RECORD IS ID-CONTROL-RECORD.
020800     COPY "C:\Copybooks\IDCTL.cpy".
020900 
021000*        SHARED HISTORY FILE - SEE SALESREC.cpy.
021100 FD  TRANSACTION-HISTORY
021200     RECORD CONTAINS 112 CHARACTERS
021300     DATA RECORD IS SALES-RECORD.
021400     COPY "C:\Copybooks\SALESREC.cpy".
021500 
021600*        PRINTED RUN SUMMARY, 80-BYTE PRINT LINE.
021700 FD  SALES-SUMMARY-OUT
021800     RECORD CONTAINS 80 CHARACTERS
021900     DATA RECORD IS SUMMARY-LINE.
022000 01  SUMMARY-LINE.
022100     05  FILLER                    PIC X(80).
022200*-----------------------------------------------------------------
022300 WORKING-STORAGE             SECTION.
022400*-----------------------------------------------------------------
022500* END-OF-FILE SWITCHES FOR THE FOUR LOAD LOOPS, THE FOUND SWITCH
022600* USED BY 300-FIND-PRODUCT, AND THE THREE RUN-SUMMARY COUNTERS
022700* PRINTED AT CLOSE (SEE WH-0206).
022800*-----------------------------------------------------------------
022900 01  SWITCHES-AND-COUNTERS.
023000     05  MOVEMENT-EOF-SW           PIC X(01).
023100         88  MOVEMENT-EOF              VALUE "Y".
023200     05  PRODUCT-EOF-SW            PIC X(01).
023300         88  PRODUCT-EOF               VALUE "Y".
023400     05  BUYER-EOF-SW              PIC X(01).
023500         88  BUYER-EOF                 VALUE "Y".
023600     05  PO-EOF-SW                 PIC X(01).
023700         88  PO-EOF                    VALUE "Y".
023800     05  PRODUCT-FOUND-SW          PIC X(01).
023900         88  PRODUCT-FOUND             VALUE "Y".
024000         88  PRODUCT-NOT-FOUND         VALUE "N".
024100     05  WS-TXN-POSTED-CNT         PIC 9(07)   COMP.
024200     05  WS-TXN-REJECTED-CNT       PIC 9(07)   COMP.
024300     05  WS-AUTO-REPL-CNT          PIC 9(07)   COMP.
024400* THE POST-SALE TRIGGER SIZES ITS OWN AUTO-PO AT A FLAT
024500* THRESHOLD-PLUS-10, NOT REPL-QTY'S PRICE-BREAK FORMULA - THAT
024600* FORMULA IS RESERVED FOR REPL-SWEEP'S NIGHTLY FULL-MASTER SCAN.
024700* SEE 500-CREATE-AND-COMPLETE-PO.
024800     05  WS-AUTO-REPL-QTY          PIC S9(07).
024900     05  FILLER                    PIC X(05)   VALUE SPACES.
025000*-----------------------------------------------------------------
025100* PRODUCT MASTER TABLE - LOADED FROM PRODUCT-MASTER-IN, ASCENDING
025200* BY PRODUCT ID, SEARCHED AT RANDOM BY 400-FIND-PRODUCT, DUMPED
025300* BACK OUT WHOLE BY 300-DUMP-PRODUCT-TABLE.
025400*-----------------------------------------------------------------
025500 01  WS-PRODUCT-TABLE-AREA.
025600     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
025700     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
025800             DEPENDING ON WS-PRODUCT-COUNT
025900             ASCENDING KEY IS WS-PRODUCT-ID
026000             INDEXED BY PRD-IDX.
026100         10  WS-PRODUCT-ID             PIC 9(09).
026200         10  WS-PRODUCT-NAME           PIC X(40).
026300         10  WS-PRODUCT-DESC           PIC X(80).
026400         10  WS-PRODUCT-QUANTITY       PIC S9(07).
026500*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
026600*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
026700*            FROM THIS COMPILE UNIT TODAY.
026800         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
026900             15  WS-QTY-HIGH               PIC 9(05).
027000             15  WS-QTY-LOW                PIC S9(02).
027100         10  WS-REORDER-THRESHOLD      PIC S9(07).
027200         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
027300*            80 PERCENT DISCOUNT EDIT VIEW - SEE 400-CREATE-PO
027400         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
027500             15  WS-PRICE-DOLLARS          PIC 9(07).
027600             15  WS-PRICE-CENTS            PIC 9(02).
027700         10  FILLER                    PIC X(20)   VALUE SPACES.
027800*-----------------------------------------------------------------
027900* BUYER TABLE - LOADED FROM BUYER-MASTER-IN, ASCENDING BY BUYER ID.
028000* WS-BUYER-COUNT > 0 IS THE "AT LEAST ONE BUYER EXISTS" TEST.
028100*-----------------------------------------------------------------
028200 01  WS-BUYER-TABLE-AREA.
028300     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
028400     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
028500             DEPENDING ON WS-BUYER-COUNT
028600             ASCENDING KEY IS WS-BUYER-ID
028700             INDEXED BY BYR-IDX.
028800         10  WS-BUYER-ID               PIC 9(09).
028900         10  WS-BUYER-ROLE             PIC X(08).
029000         10  FILLER                    PIC X(08)   VALUE SPACES.
029100*-----------------------------------------------------------------
029200* PURCHASE ORDER TABLE - LOADED FROM PURCHASE-ORDER-IN, APPENDED
029300* TO BY 400-CREATE-AND-COMPLETE-PO, DUMPED BACK OUT WHOLE.
029400*-----------------------------------------------------------------
029500 01  WS-PO-TABLE-AREA.
029600     05  WS-PO-COUNT               PIC 9(05)   COMP.
029700     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
029800             DEPENDING ON WS-PO-COUNT
029900             INDEXED BY POT-IDX.
030000         10  WS-PO-ID                  PIC 9(09).
030100         10  WS-PO-PRODUCT-ID          PIC 9(09).
030200         10  WS-PO-BUYER-ID            PIC 9(09).
030300         10  WS-PO-QUANTITY            PIC S9(07).
030400         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
030500         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
030600         10  WS-PO-STATUS              PIC X(10).
030700         10  WS-PO-AUTO-TRIGGERED      PIC X(01).
030800         10  WS-PO-ORDER-DATE          PIC 9(08).
030900         10  WS-PO-COMPLETION-DATE     PIC 9(08).
031000         10  FILLER                    PIC X(10)   VALUE SPACES.
031100* HOLDS THE ID CONTROL RECORD'S TWO RUNNING SEQUENCES IN CORE
031200* FOR THE WHOLE RUN - MOVED BACK OUT TO THE FD ONLY ONCE, AT
031300* CLOSE, BY 300-WRITE-ID-CONTROL.
031400*-----------------------------------------------------------------
031500 01  WS-ID-CONTROL-AREA.
031600     05  WS-NEXT-TXN-ID            PIC 9(09).
031700     05  WS-NEXT-PO-ID             PIC 9(09).
031800     05  FILLER                    PIC X(10)   VALUE SPACES.
031900*-----------------------------------------------------------------
032000* RUN DATE PULLED ONCE AT STARTUP AND STAMPED ON EVERY HISTORY
032100* AND PO RECORD WRITTEN THIS RUN.
032200*-----------------------------------------------------------------
032300 01  WS-DATE-AREA.
032400     05  WS-RUN-DATE               PIC 9(08).
032500*        RUN-DATE BROKEN OUT FOR THE HISTORY RECORD MOVE-CORR
032600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
032700         10  WS-RUN-CCYY               PIC 9(04).
032800         10  WS-RUN-MM                 PIC 9(02).
032900         10  WS-RUN-DD                 PIC 9(02).
033000     05  FILLER                    PIC X(05)   VALUE SPACES.
033100*-----------------------------------------------------------------
033200* SCRATCH TOTAL SHARED BY 400-BUILD-HISTORY-RECORD AND
033300* 600-WRITE-AUTO-PO-HISTORY - NOT CARRIED ACROSS PARAGRAPHS
033400* BEYOND THE ONE MOVE TO THE HISTORY RECORD.
033500*-----------------------------------------------------------------
033600 01  WS-WORK-FIELDS.
033700     05  WS-TXN-TOTAL-AMOUNT       PIC S9(09)V99.
033800     05  FILLER                    PIC X(05)   VALUE SPACES.
033900*-----------------------------------------------------------------
034000* LINKAGE-SHAPED WORK AREA PASSED TO REPL-QTY
034100*-----------------------------------------------------------------
034200 01  LK-REPL-PARAMETERS.
034300     05  LK-QUANTITY               PIC S9(07).
034400     05  LK-THRESHOLD              PIC S9(07).
034500     05  LK-PRICE                 PIC S9(07)V99.
034600     05  LK-ELIGIBLE               PIC X(01).
034700         88  LK-IS-ELIGIBLE            VALUE "Y".
034800     05  LK-REPL-QTY               PIC S9(07).
034900     05  FILLER                    PIC X(05)   VALUE SPACES.
035000*-----------------------------------------------------------------
035100* PRINT LINES FOR THE RUN SUMMARY REPORT - LAID OUT ONE GROUP
035200* PER LINE, SAME HABIT AS THE FORECAST AND ANALYTICS REPORT
035300* LINES IN THE REST OF THIS SUITE.
035400*-----------------------------------------------------------------
035500 01  WS-SUMMARY-LINES.
035600     05  WS-SUM-TITLE.
035700         10  FILLER                PIC X(20)   VALUE SPACES.
035800         10  FILLER                PIC X(40)
035900             VALUE "TRANSACTION POSTING RUN SUMMARY".
036000         10  FILLER                PIC X(20)   VALUE SPACES.
036100     05  WS-SUM-DATE-LINE.
036200         10  FILLER                PIC X(10)   VALUE "RUN DATE  ".
036300         10  WS-SUM-DATE           PIC 9(08).
036400         10  FILLER                PIC X(62)   VALUE SPACES.
036500     05  WS-SUM-POSTED-LINE.
036600         10  FILLER                PIC X(30)
036700             VALUE "TRANSACTIONS POSTED . . . . .".
036800         10  WS-SUM-POSTED         PIC ZZZ,ZZ9.
036900         10  FILLER                PIC X(43)   VALUE SPACES.
037000     05  WS-SUM-REJECTED-LINE.
037100         10  FILLER                PIC X(30)
037200             VALUE "TRANSACTIONS REJECTED  . . . .".
037300         10  WS-SUM-REJECTED       PIC ZZZ,ZZ9.
037400         10  FILLER                PIC X(43)   VALUE SPACES.
037500     05  WS-SUM-AUTO-REPL-LINE.
037600         10  FILLER                PIC X(30)
037700             VALUE "AUTO-REPLENISHMENT POS CUT . .".
037800         10  WS-SUM-AUTO-REPL      PIC ZZZ,ZZ9.
037900         10  FILLER                PIC X(43)   VALUE SPACES.
038000*****************************************************************
038100 PROCEDURE          DIVISION.
038200*-----------------------------------------------------------------
038300* MAIN PROCEDURE
038400*-----------------------------------------------------------------
038500 100-SALES-POST.
038600*        STANDARD THREE-STEP SHAPE - INITIATE, MAIN LOOP UNTIL
038700*        THE MOVEMENT FEED IS EXHAUSTED, TERMINATE.
038800     PERFORM 200-INITIATE-SALES-POST.
038900     PERFORM 200-PROCEED-SALES-POST
039000                             UNTIL MOVEMENT-EOF.
039100     PERFORM 200-TERMINATE-SALES-POST.
039200 
039300     STOP RUN.
039400*-----------------------------------------------------------------
039500* OPEN FILES, LOAD THE PRODUCT, BUYER AND PO TABLES, READ THE
039600* ID CONTROL RECORD, PRIME THE MOVEMENT FEED.
039700*-----------------------------------------------------------------
039800 200-INITIATE-SALES-POST.
039900     PERFORM 300-OPEN-ALL-FILES.
040000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
040100     PERFORM 300-LOAD-PRODUCT-TABLE.
040200     PERFORM 300-LOAD-BUYER-TABLE.
040300     PERFORM 300-LOAD-PO-TABLE.
040400     PERFORM 300-READ-ID-CONTROL.
040500     PERFORM 300-READ-MOVEMENT-IN.
040600*-----------------------------------------------------------------
040700* ONE MOVEMENT PER PASS - SHIPMENT ADDS STOCK, SALE SUBTRACTS
040800* AND CHECKS AUTO-REPLENISHMENT, RETURN ADDS STOCK BACK.
040900*-----------------------------------------------------------------
041000 200-PROCEED-SALES-POST.
041100     PERFORM 300-FIND-PRODUCT.
041200     EVALUATE TRUE
041300         WHEN PRODUCT-NOT-FOUND
041400             PERFORM 300-REJECT-UNKNOWN-PRODUCT
041500         WHEN MV-IS-SHIPMENT
041600             PERFORM 300-PROCESS-SHIPMENT
041700         WHEN MV-IS-SALE
041800             PERFORM 300-PROCESS-SALE
041900                     THRU    300-PROCESS-SALE-EXIT
042000         WHEN MV-IS-RETURN
042100             PERFORM 300-PROCESS-RETURN
042200         WHEN OTHER
042300             PERFORM 300-REJECT-UNKNOWN-TYPE
042400     END-EVALUATE.
042500     PERFORM 300-READ-MOVEMENT-IN.
042600*-----------------------------------------------------------------
042700* DUMP THE UPDATED PRODUCT AND PO TABLES, REWRITE THE ID CONTROL
042800* RECORD, PRINT THE RUN SUMMARY, CLOSE EVERYTHING DOWN.
042900*-----------------------------------------------------------------
043000 200-TERMINATE-SALES-POST.
043100     PERFORM 300-DUMP-PRODUCT-TABLE.
043200     PERFORM 300-DUMP-PO-TABLE.
043300     PERFORM 300-WRITE-ID-CONTROL.
043400     PERFORM 300-PRINT-RUN-SUMMARY.
043500     PERFORM 300-CLOSE-ALL-FILES.
043600*****************************************************************
043700* ALL NINE FILES ARE OPEN FOR THE WHOLE RUN - THE THREE MASTER-
043800* STYLE FILES (PRODUCT, PO, ID CONTROL) ARE READ WHOLE INTO
043900* TABLES UP FRONT AND REWRITTEN WHOLE AT CLOSE, THE SAME
044000* GENERATION-FILE HABIT THIS SHOP HAS USED SINCE THE OLD
044100* BALANCE-LINE MASTER UPDATE.
044200*-----------------------------------------------------------------
044300 300-OPEN-ALL-FILES.
044400     OPEN    INPUT   MOVEMENT-IN
044500             INPUT   PRODUCT-MASTER-IN
044600             INPUT   BUYER-MASTER-IN
044700             INPUT   PURCHASE-ORDER-IN
044800             INPUT   ID-CONTROL-IN
044900             OUTPUT  PRODUCT-MASTER-OUT
045000             OUTPUT  PURCHASE-ORDER-OUT
045100             OUTPUT  ID-CONTROL-OUT
045200             OUTPUT  SALES-SUMMARY-OUT
045300             EXTEND  TRANSACTION-HISTORY.
045400*-----------------------------------------------------------------
045500* WORKING-STORAGE 88-LEVELS DEFAULT TO SPACE/FALSE ON INITIALIZE,
045600* THE SAME AS COBOL'S OWN IMPLICIT WORKING-STORAGE DEFAULT - THIS
045700* IS HERE ONLY SO THE EOF SWITCHES ARE CLEARED ON A COLD START
045800* AND NOT LEFT OVER FROM A PRIOR ABENDED RUN'S CORE IMAGE.
045900*-----------------------------------------------------------------
046000 300-INITIALIZE-SWITCHES-AND-COUNTERS.
046100     INITIALIZE SWITCHES-AND-COUNTERS.
046200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
046300*-----------------------------------------------------------------
046400* PRODUCT MASTER IS SMALL ENOUGH TO SIT IN CORE FOR THE WHOLE
046500* RUN - SEE THE WH-0182 CHANGE NOTE ABOVE FOR WHY THIS REPLACED
046600* THE OLD SORTED-MERGE APPROACH.
046700*-----------------------------------------------------------------
046800 300-LOAD-PRODUCT-TABLE.
046900     MOVE 0 TO WS-PRODUCT-COUNT.
047000     PERFORM 400-READ-PRODUCT-MASTER-IN
047100             UNTIL PRODUCT-EOF.
047200*-----------------------------------------------------------------
047300* ONLY RECORDS CODED ROLE = BUYER MAKE IT INTO THE TABLE - SEE
047400* 500-ADD-BUYER-TABLE-ENTRY.
047500*-----------------------------------------------------------------
047600 300-LOAD-BUYER-TABLE.
047700     MOVE 0 TO WS-BUYER-COUNT.
047800     PERFORM 400-READ-BUYER-MASTER-IN
047900             UNTIL BUYER-EOF.
048000*-----------------------------------------------------------------
048100* PRIOR RUNS' PURCHASE ORDERS ARE CARRIED FORWARD SO THE OUTPUT
048200* FILE DUMPED AT CLOSE TIME (300-DUMP-PO-TABLE) HAS THE FULL
048300* HISTORY, NOT JUST TODAY'S AUTO-TRIGGERED ORDERS.
048400*-----------------------------------------------------------------
048500 300-LOAD-PO-TABLE.
048600     MOVE 0 TO WS-PO-COUNT.
048700     PERFORM 400-READ-PURCHASE-ORDER-IN
048800             UNTIL PO-EOF.
048900*-----------------------------------------------------------------
049000* A MISSING ID CONTROL RECORD (FIRST RUN EVER) STARTS BOTH
049100* SEQUENCES AT 1 RATHER THAN ABENDING THE RUN.
049200*-----------------------------------------------------------------
049300 300-READ-ID-CONTROL.
049400     READ ID-CONTROL-IN
049500             AT END      MOVE 1 TO NEXT-TXN-ID-IN
049600                         MOVE 1 TO NEXT-PO-ID-IN
049700     END-READ.
049800     MOVE NEXT-TXN-ID-IN TO WS-NEXT-TXN-ID.
049900     MOVE NEXT-PO-ID-IN  TO WS-NEXT-PO-ID.
050000*-----------------------------------------------------------------
050100* PRIMES THE MAIN LOOP ONCE AT STARTUP AND IS PERFORMED AGAIN
050200* AT THE BOTTOM OF EVERY PASS - STANDARD READ-AHEAD.
050300*-----------------------------------------------------------------
050400 300-READ-MOVEMENT-IN.
050500     READ MOVEMENT-IN
050600             AT END      MOVE "Y"    TO MOVEMENT-EOF-SW
050700     END-READ.
050800*-----------------------------------------------------------------
050900* SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING KEY ORDER,
051000* WHICH IT IS BECAUSE PRODUCT-MASTER-IN COMES IN THAT ORDER AND
051100* 500-ADD-PRODUCT-TABLE-ENTRY LOADS IT STRAIGHT THROUGH.
051200*-----------------------------------------------------------------
051300 300-FIND-PRODUCT.
051400     MOVE "N" TO PRODUCT-FOUND-SW.
051500     SET PRD-IDX TO 1.
051600     SEARCH ALL WS-PRODUCT-ENTRY
051700             AT END      MOVE "N" TO PRODUCT-FOUND-SW
051800             WHEN WS-PRODUCT-ID (PRD-IDX) = MV-PRODUCT-ID
051900                         MOVE "Y" TO PRODUCT-FOUND-SW
052000     END-SEARCH.
052100*-----------------------------------------------------------------
052200* SHIPMENT MOVEMENTS ADD STOCK IN - NO REJECT PATH, NO
052300* AUTO-REPLENISHMENT CHECK, THE PRODUCT IS ONLY GAINING STOCK.
052400*-----------------------------------------------------------------
052500 300-PROCESS-SHIPMENT.
052600     ADD MV-QUANTITY TO WS-PRODUCT-QUANTITY (PRD-IDX).
052700     PERFORM 400-BUILD-HISTORY-RECORD.
052800     MOVE "SHIPMENT" TO TXN-TYPE.
052900     PERFORM 400-WRITE-HISTORY-RECORD.
053000     ADD 1 TO WS-TXN-POSTED-CNT.
053100* A SALE THAT CANNOT BE COVERED BY ON-HAND STOCK IS REJECTED
053200* OUTRIGHT - THIS SHOP DOES NOT BACKORDER AT THE POSTING STEP,
053300* THE WEB SIDE IS EXPECTED TO HAVE ALREADY CHECKED AVAILABILITY.
053400* THE GO TO BELOW SKIPS STRAIGHT PAST THE POSTING LOGIC WHEN
053500* STOCK IS SHORT - PERFORM ... THRU AT THE CALL SITE MAKES THAT
053600* SAFE (SEE 200-PROCEED-SALES-POST).
053700*-----------------------------------------------------------------
053800 300-PROCESS-SALE.
053900     IF WS-PRODUCT-QUANTITY (PRD-IDX) < MV-QUANTITY
054000             PERFORM 300-REJECT-INSUFFICIENT-STOCK
054100             GO TO 300-PROCESS-SALE-EXIT
054200     END-IF.
054300     SUBTRACT MV-QUANTITY FROM WS-PRODUCT-QUANTITY (PRD-IDX).
054400     PERFORM 400-BUILD-HISTORY-RECORD.
054500     MOVE "SALE    " TO TXN-TYPE.
054600     PERFORM 400-WRITE-HISTORY-RECORD.
054700     ADD 1 TO WS-TXN-POSTED-CNT.
054800*        A SALE IS THE ONLY MOVEMENT TYPE THAT CAN DRIVE A
054900*        PRODUCT DOWN TO ITS REORDER THRESHOLD, SO THE
055000*        AUTO-REPLENISHMENT CHECK ONLY RUNS FROM THIS BRANCH.
055100     PERFORM 400-CHECK-AUTO-REPLENISH.
055200 300-PROCESS-SALE-EXIT.
055300     EXIT.
055400* RETURN MOVEMENTS PUT STOCK BACK ON THE SHELF - TREATED THE
055500* SAME AS A SHIPMENT FOR POSTING PURPOSES, JUST A DIFFERENT
055600* TXN-TYPE LITERAL ON THE HISTORY RECORD.
055700*-----------------------------------------------------------------
055800 300-PROCESS-RETURN.
055900     ADD MV-QUANTITY TO WS-PRODUCT-QUANTITY (PRD-IDX).
056000     PERFORM 400-BUILD-HISTORY-RECORD.
056100     MOVE "RETURN  " TO TXN-TYPE.
056200     PERFORM 400-WRITE-HISTORY-RECORD.
056300     ADD 1 TO WS-TXN-POSTED-CNT.
056400*-----------------------------------------------------------------
056500* NO MATCHING ENTRY IN THE PRODUCT TABLE - LOGGED TO THE
056600* CONSOLE AND COUNTED, NOT ABENDED, SO ONE BAD FEED RECORD
056700* DOES NOT TAKE THE WHOLE NIGHTLY RUN DOWN.
056800*-----------------------------------------------------------------
056900 300-REJECT-UNKNOWN-PRODUCT.
057000     DISPLAY "SALES-POST REJECT - UNKNOWN PRODUCT "
057100             MV-PRODUCT-ID.
057200     ADD 1 TO WS-TXN-REJECTED-CNT.
057300*-----------------------------------------------------------------
057400* CALLED FROM 300-PROCESS-SALE WHEN ON-HAND CANNOT COVER THE
057500* REQUESTED QUANTITY - SEE THE BANNER ABOVE THAT PARAGRAPH.
057600*-----------------------------------------------------------------
057700 300-REJECT-INSUFFICIENT-STOCK.
057800     DISPLAY "SALES-POST REJECT - INSUFFICIENT STOCK "
057900             MV-PRODUCT-ID.
058000     ADD 1 TO WS-TXN-REJECTED-CNT.
058100*-----------------------------------------------------------------
058200* THE MOVEMENT FEED IS EXPECTED TO CARRY ONLY SHIPMENT, SALE OR
058300* RETURN - ANYTHING ELSE IS A FEED-GENERATION BUG UPSTREAM.
058400*-----------------------------------------------------------------
058500 300-REJECT-UNKNOWN-TYPE.
058600     DISPLAY "SALES-POST REJECT - UNKNOWN TXN TYPE "
058700             MV-TXN-TYPE.
058800     ADD 1 TO WS-TXN-REJECTED-CNT.
058900*-----------------------------------------------------------------
059000* WRITES BACK EVERY PRODUCT ENTRY, UPDATED OR NOT, SO
059100* PRODUCT-MASTER-OUT IS A COMPLETE MASTER FOR TOMORROW'S RUN -
059200* NOT JUST THE PRODUCTS TOUCHED TODAY.
059300*-----------------------------------------------------------------
059400 300-DUMP-PRODUCT-TABLE.
059500     SET PRD-IDX TO 1.
059600     PERFORM WS-PRODUCT-COUNT TIMES
059700             PERFORM 400-WRITE-PRODUCT-MASTER-OUT
059800             SET PRD-IDX UP BY 1.
059900*-----------------------------------------------------------------
060000* SAME WHOLE-TABLE DUMP HABIT AS THE PRODUCT MASTER ABOVE -
060100* CARRIES FORWARD EVERY PO, INCLUDING THE ONES JUST CREATED BY
060200* 500-CREATE-AND-COMPLETE-PO THIS RUN.
060300*-----------------------------------------------------------------
060400 300-DUMP-PO-TABLE.
060500     SET POT-IDX TO 1.
060600     PERFORM WS-PO-COUNT TIMES
060700             PERFORM 400-WRITE-PURCHASE-ORDER-OUT
060800             SET POT-IDX UP BY 1.
060900*-----------------------------------------------------------------
061000* THE NEXT RUN'S SALES-POST, REPL-SWEEP OR PO-MAINTENANCE PICKS
061100* UP THESE TWO COUNTERS WHERE THIS RUN LEFT OFF.
061200*-----------------------------------------------------------------
061300 300-WRITE-ID-CONTROL.
061400     MOVE WS-NEXT-TXN-ID TO NEXT-TXN-ID.
061500     MOVE WS-NEXT-PO-ID  TO NEXT-PO-ID.
061600     WRITE ID-CONTROL-RECORD.
061700*-----------------------------------------------------------------
061800* ADDED PER WH-0206 SO WAREHOUSE ACCTG STOPS COUNTING REJECTS
061900* OFF THE CONSOLE LOG BY HAND.
062000*-----------------------------------------------------------------
062100 300-PRINT-RUN-SUMMARY.
062200     MOVE WS-RUN-DATE     TO WS-SUM-DATE.
062300     MOVE WS-TXN-POSTED-CNT   TO WS-SUM-POSTED.
062400     MOVE WS-TXN-REJECTED-CNT TO WS-SUM-REJECTED.
062500     MOVE WS-AUTO-REPL-CNT    TO WS-SUM-AUTO-REPL.
062600     WRITE SUMMARY-LINE FROM WS-SUM-TITLE
062700             AFTER ADVANCING TOP-OF-FORM.
062800     WRITE SUMMARY-LINE FROM WS-SUM-DATE-LINE
062900             AFTER ADVANCING 2 LINES.
063000     WRITE SUMMARY-LINE FROM WS-SUM-POSTED-LINE
063100             AFTER ADVANCING 2 LINES.
063200     WRITE SUMMARY-LINE FROM WS-SUM-REJECTED-LINE
063300             AFTER ADVANCING 1 LINES.
063400     WRITE SUMMARY-LINE FROM WS-SUM-AUTO-REPL-LINE
063500             AFTER ADVANCING 1 LINES.
063600*-----------------------------------------------------------------
063700* CLOSE ORDER DOES NOT MATTER TO THE COMPILER BUT THIS SHOP
063800* CLOSES INPUTS BEFORE OUTPUTS OUT OF HABIT - SAME ORDER AS THE
063900* OPEN STATEMENT ABOVE.
064000*-----------------------------------------------------------------
064100 300-CLOSE-ALL-FILES.
064200     CLOSE   MOVEMENT-IN
064300             PRODUCT-MASTER-IN
064400             BUYER-MASTER-IN
064500             PURCHASE-ORDER-IN
064600             ID-CONTROL-IN
064700             PRODUCT-MASTER-OUT
064800             PURCHASE-ORDER-OUT
064900             ID-CONTROL-OUT
065000             SALES-SUMMARY-OUT
065100             TRANSACTION-HISTORY.
065200*****************************************************************
065300* THE FOUR 400/500 READ-AND-LOAD PAIRS BELOW ALL FOLLOW THE SAME
065400* SHAPE - READ, AND ON NOT-AT-END PERFORM A SEPARATE PARAGRAPH TO
065500* MOVE THE FD FIELDS INTO THE NEXT TABLE SLOT.  KEPT AS SEPARATE
065600* PARAGRAPHS RATHER THAN INLINE SO EACH TABLE'S FIELD LIST READS
065700* ON ITS OWN, THE SAME SPLIT THE OLD BALANCE-LINE PROGRAM USED
065800* FOR ITS MASTER AND TRANSACTION READS.
065900*-----------------------------------------------------------------
066000 400-READ-PRODUCT-MASTER-IN.
066100     READ PRODUCT-MASTER-IN
066200             AT END      MOVE "Y" TO PRODUCT-EOF-SW
066300             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
066400     END-READ.
066500*-----------------------------------------------------------------
066600 500-ADD-PRODUCT-TABLE-ENTRY.
066700     ADD 1 TO WS-PRODUCT-COUNT.
066800     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
066900     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
067000     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
067100     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
067200     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
067300     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
067400*-----------------------------------------------------------------
067500* READ-AND-LOAD PAIR FOR THE BUYER MASTER - SEE 500-ADD-BUYER-
067600* TABLE-ENTRY FOR THE ROLE-CODE FILTER.
067700*-----------------------------------------------------------------
067800 400-READ-BUYER-MASTER-IN.
067900     READ BUYER-MASTER-IN
068000             AT END      MOVE "Y" TO BUYER-EOF-SW
068100             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
068200     END-READ.
068300*-----------------------------------------------------------------
068400* NON-BUYER ROLE CODES (WAREHOUSE STAFF, CLERK, ETC.) ARE READ
068500* AND DISCARDED - ONLY BUYERS ARE ELIGIBLE TO OWN A PURCHASE
068600* ORDER, AUTO-TRIGGERED OR OTHERWISE.
068700*-----------------------------------------------------------------
068800 500-ADD-BUYER-TABLE-ENTRY.
068900     IF BUYER-IS-BUYER
069000             ADD 1 TO WS-BUYER-COUNT
069100             MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT)
069200             MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT)
069300     END-IF.
069400*-----------------------------------------------------------------
069500* READ-AND-LOAD PAIR FOR THE CARRIED-FORWARD PURCHASE ORDER FILE.
069600*-----------------------------------------------------------------
069700 400-READ-PURCHASE-ORDER-IN.
069800     READ PURCHASE-ORDER-IN
069900             AT END      MOVE "Y" TO PO-EOF-SW
070000             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
070100     END-READ.
070200*-----------------------------------------------------------------
070300* NO ASCENDING-KEY CLAUSE ON THIS TABLE - PO'S ARE NEVER RANDOM
070400* LOOKED UP BY SALES-POST, ONLY CARRIED FORWARD AND APPENDED TO,
070500* SO PLAIN FILE ORDER IS FINE.
070600*-----------------------------------------------------------------
070700 500-ADD-PO-TABLE-ENTRY.
070800     ADD 1 TO WS-PO-COUNT.
070900     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
071000     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
071100     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
071200     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
071300     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
071400     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
071500     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
071600     MOVE PO-AUTO-TRIGGERED-IN  TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
071700     MOVE PO-ORDER-DATE-IN      TO WS-PO-ORDER-DATE (WS-PO-COUNT).
071800     MOVE PO-COMPLETION-DATE-IN TO WS-PO-COMPLETION-DATE
071900             (WS-PO-COUNT).
072000* SHARED BY ALL THREE MOVEMENT TYPES - THE ONLY FIELD THAT
072100* DIFFERS BETWEEN THEM IS TXN-TYPE, MOVED BY THE CALLING
072200* PARAGRAPH RIGHT AFTER THIS PERFORM RETURNS.
072300*-----------------------------------------------------------------
072400 400-BUILD-HISTORY-RECORD.
072500     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
072600             MV-QUANTITY * WS-PRODUCT-PRICE (PRD-IDX).
072700     MOVE WS-NEXT-TXN-ID     TO TXN-ID.
072800     ADD 1                   TO WS-NEXT-TXN-ID.
072900     MOVE MV-PRODUCT-ID      TO TXN-PRODUCT-ID.
073000     MOVE MV-QUANTITY        TO TXN-QUANTITY.
073100     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
073200     MOVE WS-RUN-DATE        TO TXN-SALE-DATE.
073300     MOVE MV-WAREHOUSE       TO TXN-WAREHOUSE.
073400     MOVE MV-HANDLER         TO TXN-HANDLER.
073500*-----------------------------------------------------------------
073600* TRANSACTION-HISTORY IS OPENED EXTEND SO THIS RUN'S POSTINGS
073700* LAND AFTER WHATEVER REPL-SWEEP OR A PRIOR SALES-POST RUN
073800* ALREADY WROTE TODAY - NOBODY'S HISTORY GETS TRUNCATED.
073900*-----------------------------------------------------------------
074000 400-WRITE-HISTORY-RECORD.
074100     WRITE SALES-RECORD.
074200*-----------------------------------------------------------------
074300* ELIGIBLE WHEN ON-HAND HAS FALLEN TO THRESHOLD - 2 OR BELOW - SEE
074400* REPL-QTY 200-SET-ELIGIBILITY FOR THE SAME NUMERIC TEST APPLIED
074500* BY REPL-SWEEP'S NIGHTLY FULL-MASTER SCAN. ONLY THE ELIGIBLE
074600* FLAG COMES BACK OUT OF THIS CALL - THE QUANTITY REPL-QTY HANDS
074700* BACK IS THE SWEEP-SIZED FALLBACK AND IS NOT USED HERE.
074800*-----------------------------------------------------------------
074900 400-CHECK-AUTO-REPLENISH.
075000     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO LK-QUANTITY.
075100     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO LK-THRESHOLD.
075200     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO LK-PRICE.
075300     CALL "REPL-QTY" USING LK-REPL-PARAMETERS.
075400     IF LK-IS-ELIGIBLE AND WS-BUYER-COUNT > 0
075500             PERFORM 500-CREATE-AND-COMPLETE-PO
075600     END-IF.
075700*-----------------------------------------------------------------
075800* CUTS AN AUTO-TRIGGERED PO AT 80 PERCENT OF LIST PRICE, ASSIGNS
075900* IT TO THE FIRST BUYER ON FILE, AND COMPLETES IT ON THE SPOT -
076000* WAREHOUSE ACCTG DOES NOT WANT AUTO ORDERS SITTING PENDING.
076100* QUANTITY IS THE FLAT REORDER THRESHOLD PLUS 10 - THIS IS A
076200* SMALLER, QUICKER TOP-OFF THAN THE PRICE-BREAK FORMULA REPL-QTY
076300* HANDS BACK TO REPL-SWEEP'S NIGHTLY SCAN, SINCE THE POINT HERE
076400* IS JUST TO CLEAR THE LOW-STOCK CONDITION THIS ONE SALE CAUSED.
076500*-----------------------------------------------------------------
076600 500-CREATE-AND-COMPLETE-PO.
076700     COMPUTE WS-AUTO-REPL-QTY = WS-REORDER-THRESHOLD (PRD-IDX) + 10.
076800     ADD 1 TO WS-PO-COUNT.
076900     MOVE WS-NEXT-PO-ID TO WS-PO-ID (WS-PO-COUNT).
077000     ADD 1 TO WS-NEXT-PO-ID.
077100     MOVE WS-PRODUCT-ID (PRD-IDX)  TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
077200     MOVE WS-BUYER-ID (1)          TO WS-PO-BUYER-ID (WS-PO-COUNT).
077300     MOVE WS-AUTO-REPL-QTY         TO WS-PO-QUANTITY (WS-PO-COUNT).
077400     COMPUTE WS-PO-UNIT-PRICE (WS-PO-COUNT) ROUNDED =
077500             WS-PRODUCT-PRICE (PRD-IDX) * 0.8.
077600     COMPUTE WS-PO-TOTAL-AMOUNT (WS-PO-COUNT) ROUNDED =
077700             WS-PO-UNIT-PRICE (WS-PO-COUNT) * WS-AUTO-REPL-QTY.
077800     MOVE "Y"          TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
077900     MOVE WS-RUN-DATE  TO WS-PO-ORDER-DATE (WS-PO-COUNT).
078000     MOVE WS-RUN-DATE  TO WS-PO-COMPLETION-DATE (WS-PO-COUNT).
078100     MOVE "COMPLETED " TO WS-PO-STATUS (WS-PO-COUNT).
078200     ADD WS-AUTO-REPL-QTY TO WS-PRODUCT-QUANTITY (PRD-IDX).
078300     PERFORM 600-WRITE-AUTO-PO-HISTORY.
078400     ADD 1 TO WS-AUTO-REPL-CNT.
078500*-----------------------------------------------------------------
078600* THE AUTO-TRIGGERED PO IS ALSO LOGGED TO HISTORY AS A SHIPMENT -
078700* THE STOCK IT ADDS BACK IS JUST AS REAL AS A TRUCK DELIVERY, SO
078800* IT GETS THE SAME TXN-TYPE, HANDLED BY A SYNTHETIC HANDLER NAME
078900* SINCE NO WAREHOUSE STAFFER TOUCHED IT.
079000*-----------------------------------------------------------------
079100 600-WRITE-AUTO-PO-HISTORY.
079200     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
079300     ADD 1                 TO WS-NEXT-TXN-ID.
079400     MOVE WS-PRODUCT-ID (PRD-IDX) TO TXN-PRODUCT-ID.
079500     MOVE WS-AUTO-REPL-QTY TO TXN-QUANTITY.
079600     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
079700             WS-AUTO-REPL-QTY * WS-PO-UNIT-PRICE (WS-PO-COUNT).
079800     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
079900     MOVE WS-RUN-DATE      TO TXN-SALE-DATE.
080000     MOVE "MAIN WAREHOUSE" TO TXN-WAREHOUSE.
080100     MOVE "AUTO-BUYER SYSTEM"
080200                           TO TXN-HANDLER.
080300     MOVE "SHIPMENT" TO TXN-TYPE.
080400     WRITE SALES-RECORD.
080500*-----------------------------------------------------------------
080600* ONE OUTPUT RECORD PER PRODUCT, RE-WRITTEN FROM THE TABLE - THE
080700* FIELD ORDER HERE MUST MATCH PRODUCT-RECORD-IN'S LAYOUT ABOVE
080800* SO NEXT RUN'S 400-READ-PRODUCT-MASTER-IN READS IT BACK CLEAN.
080900*-----------------------------------------------------------------
081000 400-WRITE-PRODUCT-MASTER-OUT.
081100     MOVE WS-PRODUCT-ID (PRD-IDX)        TO PROD-ID-OUT.
081200     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO PROD-NAME-OUT.
081300     MOVE WS-PRODUCT-DESC (PRD-IDX)      TO PROD-DESC-OUT.
081400     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO PROD-QUANTITY-OUT.
081500     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO PROD-THRESHOLD-OUT.
081600     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO PROD-PRICE-OUT.
081700     WRITE PRODUCT-RECORD-OUT.
081800*-----------------------------------------------------------------
081900* SAME WHOLE-TABLE REWRITE HABIT AS THE PRODUCT MASTER, THIS
082000* TIME AGAINST THE PURCHASE ORDER COPYBOOK LAYOUT.
082100*-----------------------------------------------------------------
082200 400-WRITE-PURCHASE-ORDER-OUT.
082300     MOVE WS-PO-ID (POT-IDX)              TO PO-ID.
082400     MOVE WS-PO-PRODUCT-ID (POT-IDX)      TO PO-PRODUCT-ID.
082500     MOVE WS-PO-BUYER-ID (POT-IDX)        TO PO-BUYER-ID.
082600     MOVE WS-PO-QUANTITY (POT-IDX)        TO PO-QUANTITY.
082700     MOVE WS-PO-UNIT-PRICE (POT-IDX)      TO PO-UNIT-PRICE.
082800     MOVE WS-PO-TOTAL-AMOUNT (POT-IDX)    TO PO-TOTAL-AMOUNT.
082900     MOVE WS-PO-STATUS (POT-IDX)          TO PO-STATUS.
083000     MOVE WS-PO-AUTO-TRIGGERED (POT-IDX)  TO PO-AUTO-TRIGGERED.
083100     MOVE WS-PO-ORDER-DATE (POT-IDX)      TO PO-ORDER-DATE.
083200     MOVE WS-PO-COMPLETION-DATE (POT-IDX) TO PO-COMPLETION-DATE.
083300     WRITE PURCHASE-ORDER-RECORD.
