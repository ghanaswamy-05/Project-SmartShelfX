000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:  MOVEREC                                         *
000400*   TITLE:     INVENTORY MOVEMENT INPUT RECORD LAYOUT          *
000500*                                                               *
000600*   DESCRIPTION:                                                *
000700*     ONE MOVEMENT PER RECORD ON MOVEMENT-IN.  RECORDS ARE      *
000800*     PROCESSED IN FILE ORDER - THE FEED IS NOT RESEQUENCED     *
000900*     BY PRODUCT ID BEFORE SALES-POST READS IT.                 *
001000*                                                               *
001100*   CHANGE ACTIVITY :                                           *
001200*     DATE     PGMR  TICKET    DESCRIPTION                      *
001300*     -------- ----- --------- ------------------------------   *
001400*     04/02/97 AHM   WH-0105   ORIGINAL COPYBOOK.                *
001500*     11/09/99 NCH   WH-0182   Y2K - HANDLER NAME WIDENED FROM   *
001600*                              20 TO 30 TO MATCH USER-ID BADGE   *
001700*                              STANDARD ADOPTED THIS YEAR.       *
001800*****************************************************************
001900 01  MOVEMENT-RECORD.
002000*        SHIPMENT / SALE / RETURN
002100     05  MV-TXN-TYPE             PIC X(08).
002200         88  MV-IS-SHIPMENT           VALUE "SHIPMENT".
002300         88  MV-IS-SALE               VALUE "SALE    ".
002400         88  MV-IS-RETURN             VALUE "RETURN  ".
002500*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
002600     05  MV-PRODUCT-ID            PIC 9(09).
002700*        UNITS MOVED - ALWAYS CARRIED POSITIVE ON THE FEED
002800     05  MV-QUANTITY              PIC S9(07).
002900*        WAREHOUSE LOCATION CODE
003000     05  MV-WAREHOUSE             PIC X(20).
003100*        NAME OF PERSON OR SYSTEM POSTING THE MOVEMENT
003200     05  MV-HANDLER               PIC X(30).
003300*        RESERVED FOR FUTURE FEED EXPANSION
003400     05  FILLER                   PIC X(05)   VALUE SPACES.
