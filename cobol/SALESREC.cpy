000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK:  SALESREC                                        *
000400*   TITLE:     TRANSACTION-HISTORY RECORD LAYOUT                *
000500*                                                               *
000600*   DESCRIPTION:                                                *
000700*     ONE POSTED MOVEMENT PER RECORD ON TRANSACTION-HISTORY -   *
000800*     EVERY SHIPMENT, SALE AND RETURN THAT SALES-POST ACCEPTS,  *
000900*     PLUS THE SHIPMENT LEG OF EVERY COMPLETED PURCHASE ORDER   *
001000*     (MANUAL OR AUTO-TRIGGERED).  READ BACK BY DEMAND-FORECAST *
001100*     AND ANALYTICS-DASHBOARD FOR THE TRAILING-WINDOW ROLLUPS.  *
001200*                                                               *
001300*   CHANGE ACTIVITY :                                           *
001400*     DATE     PGMR  TICKET    DESCRIPTION                      *
001500*     -------- ----- --------- ------------------------------   *
001600*     04/02/97 AHM   WH-0105   ORIGINAL COPYBOOK.                *
001700*     09/17/98 BSK   WH-0163   ADDED TXN-ID FOR THE AUDIT TRAIL  *
001800*                              REQUESTED BY WAREHOUSE ACCTG.     *
001900*     01/14/99 EVS   WH-0177   Y2K - DATE REDEFINED INTO CENTURY *
002000*                              YEAR/MONTH/DAY GROUP.             *
002100*****************************************************************
002200 01  SALES-RECORD.
002300*        UNIQUE TRANSACTION IDENTIFIER
002400     05  TXN-ID                   PIC 9(09).
002500*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
002600     05  TXN-PRODUCT-ID           PIC 9(09).
002700*        UNITS MOVED
002800     05  TXN-QUANTITY             PIC S9(07).
002900*        QUANTITY TIMES UNIT PRICE AT TIME OF POSTING
003000     05  TXN-TOTAL-AMOUNT         PIC S9(09)V99.
003100*        DATE OF THE TRANSACTION, CCYYMMDD
003200     05  TXN-SALE-DATE            PIC 9(08).
003300*        Y2K CENTURY BREAKOUT - SEE WH-0177
003400     05  TXN-SALE-DATE-R REDEFINES TXN-SALE-DATE.
003500         10  TXN-SALE-CCYY            PIC 9(04).
003600         10  TXN-SALE-MM              PIC 9(02).
003700         10  TXN-SALE-DD              PIC 9(02).
003800*        WAREHOUSE LOCATION CODE
003900     05  TXN-WAREHOUSE            PIC X(20).
004000*        SHIPMENT / SALE / RETURN
004100     05  TXN-TYPE                 PIC X(08).
004200         88  TXN-IS-SHIPMENT          VALUE "SHIPMENT".
004300         88  TXN-IS-SALE              VALUE "SALE    ".
004400         88  TXN-IS-RETURN            VALUE "RETURN  ".
004500*        NAME OF PERSON OR SYSTEM WHO POSTED THE MOVEMENT
004600     05  TXN-HANDLER              PIC X(30).
004700*        RESERVED FOR FUTURE AUDIT-TRAIL EXPANSION
004800     05  FILLER                   PIC X(10)   VALUE SPACES.
