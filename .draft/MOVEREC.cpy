*****************************************************************
*                                                               *
*   COPYBOOK:  MOVEREC                                         *
*   TITLE:     INVENTORY MOVEMENT INPUT RECORD LAYOUT          *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE MOVEMENT PER RECORD ON MOVEMENT-IN.  RECORDS ARE      *
*     PROCESSED IN FILE ORDER - THE FEED IS NOT RESEQUENCED     *
*     BY PRODUCT ID BEFORE SALES-POST READS IT.                 *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     04/02/97 AHM   WH-0105   ORIGINAL COPYBOOK.                *
*     11/09/99 NCH   WH-0182   Y2K - HANDLER NAME WIDENED FROM   *
*                              20 TO 30 TO MATCH USER-ID BADGE   *
*                              STANDARD ADOPTED THIS YEAR.       *
*****************************************************************
 01  MOVEMENT-RECORD.
*        SHIPMENT / SALE / RETURN
     05  MV-TXN-TYPE             PIC X(08).
         88  MV-IS-SHIPMENT           VALUE "SHIPMENT".
         88  MV-IS-SALE               VALUE "SALE    ".
         88  MV-IS-RETURN             VALUE "RETURN  ".
*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
     05  MV-PRODUCT-ID            PIC 9(09).
*        UNITS MOVED - ALWAYS CARRIED POSITIVE ON THE FEED
     05  MV-QUANTITY              PIC S9(07).
*        WAREHOUSE LOCATION CODE
     05  MV-WAREHOUSE             PIC X(20).
*        NAME OF PERSON OR SYSTEM POSTING THE MOVEMENT
     05  MV-HANDLER               PIC X(30).
*        RESERVED FOR FUTURE FEED EXPANSION
     05  FILLER                   PIC X(05)   VALUE SPACES.
