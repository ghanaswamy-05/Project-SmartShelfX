*****************************************************************
*                                                               *
*   COPYBOOK:  BUYERMST                                        *
*   TITLE:     BUYER MASTER RECORD LAYOUT                      *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE ENTRY PER USER WHO CAN OWN A PURCHASE ORDER.  ONLY    *
*     THE ROLE FACT IS CARRIED HERE - LOGIN, PASSWORD AND THE   *
*     REST OF THE USER PROFILE LIVE ON THE WEB SIDE AND NEVER   *
*     REACH THE BATCH SUITE.  BUILT INTO A SEARCH ALL TABLE AT  *
*     THE START OF EACH RUN THAT NEEDS TO VALIDATE A BUYER.     *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     02/03/98 KJD   WH-0139   ORIGINAL COPYBOOK - SPLIT OFF THE *
*                              USER TABLE SO PO-MAINTENANCE AND  *
*                              SALES-POST COULD SHARE ONE LAYOUT.*
*****************************************************************
 01  BUYER-RECORD.
*        FK TO THE WEB-SIDE USER TABLE - UNIQUE HERE AS WELL
     05  BUYER-ID                 PIC 9(09).
*        BUYER IS THE ONLY ROLE THIS SUITE CARES ABOUT
     05  BUYER-ROLE               PIC X(08).
         88  BUYER-IS-BUYER           VALUE "BUYER   ".
*        RESERVED FOR FUTURE APPROVAL-LIMIT EXPANSION
     05  FILLER                   PIC X(08)   VALUE SPACES.
