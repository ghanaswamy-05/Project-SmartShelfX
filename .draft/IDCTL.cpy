*****************************************************************
*                                                               *
*   COPYBOOK:  IDCTL                                           *
*   TITLE:     TRANSACTION / PURCHASE ORDER ID CONTROL RECORD  *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE RECORD, CARRIED FORWARD FROM RUN TO RUN, HOLDING THE  *
*     NEXT TXN-ID AND PO-ID TO ASSIGN.  READ AT THE START OF    *
*     SALES-POST, REPL-SWEEP AND PO-MAINTENANCE, ADVANCED AS    *
*     EACH PROGRAM ASSIGNS NEW NUMBERS, AND REWRITTEN AT CLOSE  *
*     SO THE NEXT PROGRAM IN THE NIGHTLY RUN PICKS UP WHERE     *
*     THE LAST ONE LEFT OFF.  STANDS IN FOR THE AUTO-INCREMENT  *
*     PRIMARY KEYS THE WEB-SIDE DATABASE ASSIGNS.               *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     09/17/98 BSK   WH-0163   ORIGINAL COPYBOOK.                *
*****************************************************************
 01  ID-CONTROL-RECORD.
*        NEXT TXN-ID TO ASSIGN ON TRANSACTION-HISTORY
     05  NEXT-TXN-ID              PIC 9(09).
*        NEXT PO-ID TO ASSIGN ON PURCHASE-ORDER-FILE
     05  NEXT-PO-ID               PIC 9(09).
*        RESERVED FOR A FUTURE THIRD SEQUENCE
     05  FILLER                   PIC X(10)   VALUE SPACES.
