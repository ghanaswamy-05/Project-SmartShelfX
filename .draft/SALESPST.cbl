*****************************************************************
* THIS PROGRAM IS TO POST SHIPMENT, SALE AND RETURN MOVEMENTS
*    AGAINST THE PRODUCT MASTER AND TO TRIGGER AUTOMATIC
*    REPLENISHMENT PURCHASE ORDERS WHEN A SALE DRIVES A PRODUCT
*    DOWN TO ITS REORDER THRESHOLD.
*
* USED FILES
*    - PRODUCT MASTER (IN/OUT)   : PRODUCT-MASTER-IN/-OUT
*    - MOVEMENT FEED (IN)        : MOVEMENT-IN
*    - BUYER MASTER (IN)         : BUYER-MASTER-IN
*    - PURCHASE ORDER (IN/OUT)   : PURCHASE-ORDER-IN/-OUT
*    - ID CONTROL (IN/OUT)       : ID-CONTROL-IN/-OUT
*    - TRANSACTION HISTORY (OUT) : TRANSACTION-HISTORY (EXTEND)
*    - RUN SUMMARY (OUT)         : SALES-SUMMARY-OUT
*
* CALLS REPL-QTY TO DECIDE AUTO-REPLENISHMENT ELIGIBILITY AND THE
*    FALLBACK ORDER QUANTITY WHEN A SALE IS POSTED.
*****************************************************************
 IDENTIFICATION              DIVISION.
*-----------------------------------------------------------------
 PROGRAM-ID.                 SALES-POST.
 AUTHOR.                     ARADHITA MOHANTY,
                             BYUNG SEON KIM,
                             ELENA SVESHNIKOVA,
                             KARADJORDJE DABIC,
                             NADIA CHUBAREV.
 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
 DATE-WRITTEN.               APRIL 2, 1997.
 DATE-COMPILED.
 SECURITY.                   COMPANY CONFIDENTIAL.
*-----------------------------------------------------------------
* CHANGE ACTIVITY :
*   DATE       PGMR   TICKET     DESCRIPTION
*   ---------- ------ ---------- -------------------------------
*   04/02/97   AHM    WH-0105    ORIGINAL PROGRAM - REPLACED THE
*                                OVERNIGHT KEYPUNCH RECONCILE WITH
*                                A DAILY MOVEMENT FEED POSTING RUN.
*   09/17/98   BSK    WH-0163    ADDED TXN-ID ASSIGNMENT FROM THE
*                                NEW ID CONTROL RECORD FOR THE
*                                WAREHOUSE ACCTG AUDIT TRAIL.
*   02/03/98   KJD    WH-0139    ADDED AUTO-REPLENISHMENT - CALLS
*                                REPL-QTY AFTER EVERY POSTED SALE
*                                AND WRITES + COMPLETES THE PO
*                                ITSELF WHEN A BUYER EXISTS.
*   01/14/99   EVS    WH-0177    Y2K - MASTER AND HISTORY DATES
*                                CARRIED CCYYMMDD THROUGHOUT, RUN
*                                DATE PULLED FROM ACCEPT FROM DATE
*                                YYYYMMDD, NOT THE 2-DIGIT CLOCK.
*   11/09/99   NCH    WH-0182    REPLACED THE OLD BALANCE-LINE
*                                MERGE AGAINST A SORTED TRANSACTION
*                                FILE WITH A SINGLE MOVEMENT-DRIVEN
*                                LOOP AND RANDOM TABLE LOOKUP - THE
*                                WEB ORDER FEED CANNOT GUARANTEE
*                                THE FILE COMES IN PART-NUMBER
*                                ORDER ANY LONGER.
*   03/30/01   AHM    WH-0206    ADDED THE RUN SUMMARY REPORT AT
*                                WAREHOUSE ACCTG'S REQUEST - THEY
*                                WERE COUNTING REJECTS BY HAND.
*-----------------------------------------------------------------
 ENVIRONMENT                 DIVISION.
*-----------------------------------------------------------------
 CONFIGURATION               SECTION.
 SOURCE-COMPUTER.            IBM-370.
 OBJECT-COMPUTER.            IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*-----------------------------------------------------------------
 INPUT-OUTPUT                SECTION.
 FILE-CONTROL.
*        DAILY MOVEMENT FEED FROM THE WEB ORDER SYSTEM - SHIPMENT,
*        SALE OR RETURN RECORDS, NOT NECESSARILY IN PART-NUMBER
*        ORDER - SEE WH-0182.
     SELECT  MOVEMENT-IN
             ASSIGN TO "MOVEIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        YESTERDAY'S CLOSING PRODUCT MASTER.
     SELECT  PRODUCT-MASTER-IN
             ASSIGN TO "PRODIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        TONIGHT'S CLOSING PRODUCT MASTER - REWRITTEN WHOLE AT
*        300-DUMP-PRODUCT-TABLE.
     SELECT  PRODUCT-MASTER-OUT
             ASSIGN TO "PRODOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        BUYER MASTER, USED TO PICK THE FIRST BUYER ON FILE FOR AN
*        AUTO-TRIGGERED PO - SEE 500-CREATE-AND-COMPLETE-PO.
     SELECT  BUYER-MASTER-IN
             ASSIGN TO "BUYERIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PRIOR RUNS' PURCHASE ORDERS, CARRIED FORWARD.
     SELECT  PURCHASE-ORDER-IN
             ASSIGN TO "POIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        TONIGHT'S CLOSING PURCHASE ORDER FILE - PRIOR ORDERS PLUS
*        ANY AUTO-TRIGGERED BY THIS RUN.
     SELECT  PURCHASE-ORDER-OUT
             ASSIGN TO "POOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        YESTERDAY'S CLOSING NEXT-TXN-ID / NEXT-PO-ID SEQUENCES.
     SELECT  ID-CONTROL-IN
             ASSIGN TO "IDCIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        TONIGHT'S CLOSING SEQUENCES - SEE 300-WRITE-ID-CONTROL.
     SELECT  ID-CONTROL-OUT
             ASSIGN TO "IDCOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        SHARED HISTORY FILE - OPENED EXTEND SO TODAY'S POSTINGS
*        LAND AFTER WHATEVER IS ALREADY THERE.
     SELECT  TRANSACTION-HISTORY
             ASSIGN TO "TXNHIST"
             ORGANIZATION IS LINE SEQUENTIAL.

*        RUN SUMMARY REPORT - ADDED PER WH-0206.
     SELECT  SALES-SUMMARY-OUT
             ASSIGN TO "SALESSUM"
             ORGANIZATION IS LINE SEQUENTIAL.
*****************************************************************
 DATA                        DIVISION.
*-----------------------------------------------------------------
 FILE                        SECTION.
*        DAILY MOVEMENT FEED - SEE MOVEREC.cpy FOR THE FULL LAYOUT
*        INCLUDING THE MV-IS-SHIPMENT/SALE/RETURN 88-LEVELS TESTED
*        AT 200-PROCEED-SALES-POST.
 FD  MOVEMENT-IN
     RECORD CONTAINS 79 CHARACTERS
     DATA RECORD IS MOVEMENT-RECORD.
     COPY "C:\Copybooks\MOVEREC.cpy".

* THE PRODUCT MASTER LAYOUT IS KEPT LOCAL TO EACH PROGRAM'S FD
* RATHER THAN A SHARED COPYBOOK - SAME HABIT THE OLD BALANCE-
* LINE MASTER UPDATE USED FOR ITS OWN MASTER RECORD.
 FD  PRODUCT-MASTER-IN
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-IN.
 01  PRODUCT-RECORD-IN.
     05  PROD-ID-IN               PIC 9(09).
     05  PROD-NAME-IN             PIC X(40).
     05  PROD-DESC-IN             PIC X(80).
     05  PROD-QUANTITY-IN         PIC S9(07).
     05  PROD-THRESHOLD-IN        PIC S9(07).
     05  PROD-PRICE-IN            PIC S9(07)V99.
     05  FILLER                   PIC X(20).

 FD  PRODUCT-MASTER-OUT
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-OUT.
 01  PRODUCT-RECORD-OUT.
     05  PROD-ID-OUT               PIC 9(09).
     05  PROD-NAME-OUT             PIC X(40).
     05  PROD-DESC-OUT             PIC X(80).
     05  PROD-QUANTITY-OUT         PIC S9(07).
     05  PROD-THRESHOLD-OUT        PIC S9(07).
     05  PROD-PRICE-OUT            PIC S9(07)V99.
     05  FILLER                    PIC X(20)   VALUE SPACES.

*        BUYER MASTER - SEE BUYERMST.cpy.
 FD  BUYER-MASTER-IN
     RECORD CONTAINS 25 CHARACTERS
     DATA RECORD IS BUYER-RECORD.
     COPY "C:\Copybooks\BUYERMST.cpy".

* PO-RECORD-IN IS THE READ-BACK VIEW OF LAST RUN'S PURCHASE
* ORDER OUTPUT - PURCHASE-ORDER-OUT USES THE SHARED PURCHORD.CPY
* COPYBOOK BELOW SO POMAINT'S FIELD NAMES STAY THE SAME LAYOUT.
 FD  PURCHASE-ORDER-IN
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PO-RECORD-IN.
 01  PO-RECORD-IN.
     05  PO-ID-IN                  PIC 9(09).
     05  PO-PRODUCT-ID-IN          PIC 9(09).
     05  PO-BUYER-ID-IN            PIC 9(09).
     05  PO-QUANTITY-IN            PIC S9(07).
     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
     05  PO-STATUS-IN              PIC X(10).
     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
     05  PO-ORDER-DATE-IN          PIC 9(08).
     05  PO-COMPLETION-DATE-IN     PIC 9(08).
     05  FILLER                    PIC X(10).

 FD  PURCHASE-ORDER-OUT
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PURCHASE-ORDER-RECORD.
     COPY "C:\Copybooks\PURCHORD.cpy".

*        ONE-RECORD CONTROL FILE HOLDING THE TWO RUNNING ID
*        SEQUENCES SHARED ACROSS SALES-POST AND PO-MAINTENANCE.
 FD  ID-CONTROL-IN
     RECORD CONTAINS 28 CHARACTERS
     DATA RECORD IS ID-CONTROL-RECORD-IN.
 01  ID-CONTROL-RECORD-IN.
     05  NEXT-TXN-ID-IN            PIC 9(09).
     05  NEXT-PO-ID-IN             PIC 9(09).
     05  FILLER                    PIC X(10).

*        REWRITTEN CONTROL RECORD - SEE IDCTL.cpy.
 FD  ID-CONTROL-OUT
     RECORD CONTAINS 28 CHARACTERS
     DATA RECORD IS ID-CONTROL-RECORD.
     COPY "C:\Copybooks\IDCTL.cpy".

*        SHARED HISTORY FILE - SEE SALESREC.cpy.
 FD  TRANSACTION-HISTORY
     RECORD CONTAINS 112 CHARACTERS
     DATA RECORD IS SALES-RECORD.
     COPY "C:\Copybooks\SALESREC.cpy".

*        PRINTED RUN SUMMARY, 80-BYTE PRINT LINE.
 FD  SALES-SUMMARY-OUT
     RECORD CONTAINS 80 CHARACTERS
     DATA RECORD IS SUMMARY-LINE.
 01  SUMMARY-LINE.
     05  FILLER                    PIC X(80).
*-----------------------------------------------------------------
 WORKING-STORAGE             SECTION.
*-----------------------------------------------------------------
* END-OF-FILE SWITCHES FOR THE FOUR LOAD LOOPS, THE FOUND SWITCH
* USED BY 300-FIND-PRODUCT, AND THE THREE RUN-SUMMARY COUNTERS
* PRINTED AT CLOSE (SEE WH-0206).
*-----------------------------------------------------------------
 01  SWITCHES-AND-COUNTERS.
     05  MOVEMENT-EOF-SW           PIC X(01).
         88  MOVEMENT-EOF              VALUE "Y".
     05  PRODUCT-EOF-SW            PIC X(01).
         88  PRODUCT-EOF               VALUE "Y".
     05  BUYER-EOF-SW              PIC X(01).
         88  BUYER-EOF                 VALUE "Y".
     05  PO-EOF-SW                 PIC X(01).
         88  PO-EOF                    VALUE "Y".
     05  PRODUCT-FOUND-SW          PIC X(01).
         88  PRODUCT-FOUND             VALUE "Y".
         88  PRODUCT-NOT-FOUND         VALUE "N".
     05  WS-TXN-POSTED-CNT         PIC 9(07)   COMP.
     05  WS-TXN-REJECTED-CNT       PIC 9(07)   COMP.
     05  WS-AUTO-REPL-CNT          PIC 9(07)   COMP.
* THE POST-SALE TRIGGER SIZES ITS OWN AUTO-PO AT A FLAT
* THRESHOLD-PLUS-10, NOT REPL-QTY'S PRICE-BREAK FORMULA - THAT
* FORMULA IS RESERVED FOR REPL-SWEEP'S NIGHTLY FULL-MASTER SCAN.
* SEE 500-CREATE-AND-COMPLETE-PO.
     05  WS-AUTO-REPL-QTY          PIC S9(07).
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRODUCT MASTER TABLE - LOADED FROM PRODUCT-MASTER-IN, ASCENDING
* BY PRODUCT ID, SEARCHED AT RANDOM BY 400-FIND-PRODUCT, DUMPED
* BACK OUT WHOLE BY 300-DUMP-PRODUCT-TABLE.
*-----------------------------------------------------------------
 01  WS-PRODUCT-TABLE-AREA.
     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PRODUCT-COUNT
             ASCENDING KEY IS WS-PRODUCT-ID
             INDEXED BY PRD-IDX.
         10  WS-PRODUCT-ID             PIC 9(09).
         10  WS-PRODUCT-NAME           PIC X(40).
         10  WS-PRODUCT-DESC           PIC X(80).
         10  WS-PRODUCT-QUANTITY       PIC S9(07).
*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
*            FROM THIS COMPILE UNIT TODAY.
         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
             15  WS-QTY-HIGH               PIC 9(05).
             15  WS-QTY-LOW                PIC S9(02).
         10  WS-REORDER-THRESHOLD      PIC S9(07).
         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
*            80 PERCENT DISCOUNT EDIT VIEW - SEE 400-CREATE-PO
         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
             15  WS-PRICE-DOLLARS          PIC 9(07).
             15  WS-PRICE-CENTS            PIC 9(02).
         10  FILLER                    PIC X(20)   VALUE SPACES.
*-----------------------------------------------------------------
* BUYER TABLE - LOADED FROM BUYER-MASTER-IN, ASCENDING BY BUYER ID.
* WS-BUYER-COUNT > 0 IS THE "AT LEAST ONE BUYER EXISTS" TEST.
*-----------------------------------------------------------------
 01  WS-BUYER-TABLE-AREA.
     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
             DEPENDING ON WS-BUYER-COUNT
             ASCENDING KEY IS WS-BUYER-ID
             INDEXED BY BYR-IDX.
         10  WS-BUYER-ID               PIC 9(09).
         10  WS-BUYER-ROLE             PIC X(08).
         10  FILLER                    PIC X(08)   VALUE SPACES.
*-----------------------------------------------------------------
* PURCHASE ORDER TABLE - LOADED FROM PURCHASE-ORDER-IN, APPENDED
* TO BY 400-CREATE-AND-COMPLETE-PO, DUMPED BACK OUT WHOLE.
*-----------------------------------------------------------------
 01  WS-PO-TABLE-AREA.
     05  WS-PO-COUNT               PIC 9(05)   COMP.
     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PO-COUNT
             INDEXED BY POT-IDX.
         10  WS-PO-ID                  PIC 9(09).
         10  WS-PO-PRODUCT-ID          PIC 9(09).
         10  WS-PO-BUYER-ID            PIC 9(09).
         10  WS-PO-QUANTITY            PIC S9(07).
         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
         10  WS-PO-STATUS              PIC X(10).
         10  WS-PO-AUTO-TRIGGERED      PIC X(01).
         10  WS-PO-ORDER-DATE          PIC 9(08).
         10  WS-PO-COMPLETION-DATE     PIC 9(08).
         10  FILLER                    PIC X(10)   VALUE SPACES.
* HOLDS THE ID CONTROL RECORD'S TWO RUNNING SEQUENCES IN CORE
* FOR THE WHOLE RUN - MOVED BACK OUT TO THE FD ONLY ONCE, AT
* CLOSE, BY 300-WRITE-ID-CONTROL.
*-----------------------------------------------------------------
 01  WS-ID-CONTROL-AREA.
     05  WS-NEXT-TXN-ID            PIC 9(09).
     05  WS-NEXT-PO-ID             PIC 9(09).
     05  FILLER                    PIC X(10)   VALUE SPACES.
*-----------------------------------------------------------------
* RUN DATE PULLED ONCE AT STARTUP AND STAMPED ON EVERY HISTORY
* AND PO RECORD WRITTEN THIS RUN.
*-----------------------------------------------------------------
 01  WS-DATE-AREA.
     05  WS-RUN-DATE               PIC 9(08).
*        RUN-DATE BROKEN OUT FOR THE HISTORY RECORD MOVE-CORR
     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
         10  WS-RUN-CCYY               PIC 9(04).
         10  WS-RUN-MM                 PIC 9(02).
         10  WS-RUN-DD                 PIC 9(02).
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* SCRATCH TOTAL SHARED BY 400-BUILD-HISTORY-RECORD AND
* 600-WRITE-AUTO-PO-HISTORY - NOT CARRIED ACROSS PARAGRAPHS
* BEYOND THE ONE MOVE TO THE HISTORY RECORD.
*-----------------------------------------------------------------
 01  WS-WORK-FIELDS.
     05  WS-TXN-TOTAL-AMOUNT       PIC S9(09)V99.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* LINKAGE-SHAPED WORK AREA PASSED TO REPL-QTY
*-----------------------------------------------------------------
 01  LK-REPL-PARAMETERS.
     05  LK-QUANTITY               PIC S9(07).
     05  LK-THRESHOLD              PIC S9(07).
     05  LK-PRICE                 PIC S9(07)V99.
     05  LK-ELIGIBLE               PIC X(01).
         88  LK-IS-ELIGIBLE            VALUE "Y".
     05  LK-REPL-QTY               PIC S9(07).
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRINT LINES FOR THE RUN SUMMARY REPORT - LAID OUT ONE GROUP
* PER LINE, SAME HABIT AS THE FORECAST AND ANALYTICS REPORT
* LINES IN THE REST OF THIS SUITE.
*-----------------------------------------------------------------
 01  WS-SUMMARY-LINES.
     05  WS-SUM-TITLE.
         10  FILLER                PIC X(20)   VALUE SPACES.
         10  FILLER                PIC X(40)
             VALUE "TRANSACTION POSTING RUN SUMMARY".
         10  FILLER                PIC X(20)   VALUE SPACES.
     05  WS-SUM-DATE-LINE.
         10  FILLER                PIC X(10)   VALUE "RUN DATE  ".
         10  WS-SUM-DATE           PIC 9(08).
         10  FILLER                PIC X(62)   VALUE SPACES.
     05  WS-SUM-POSTED-LINE.
         10  FILLER                PIC X(30)
             VALUE "TRANSACTIONS POSTED . . . . .".
         10  WS-SUM-POSTED         PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-SUM-REJECTED-LINE.
         10  FILLER                PIC X(30)
             VALUE "TRANSACTIONS REJECTED  . . . .".
         10  WS-SUM-REJECTED       PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-SUM-AUTO-REPL-LINE.
         10  FILLER                PIC X(30)
             VALUE "AUTO-REPLENISHMENT POS CUT . .".
         10  WS-SUM-AUTO-REPL      PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
*****************************************************************
 PROCEDURE          DIVISION.
*-----------------------------------------------------------------
* MAIN PROCEDURE
*-----------------------------------------------------------------
 100-SALES-POST.
*        STANDARD THREE-STEP SHAPE - INITIATE, MAIN LOOP UNTIL
*        THE MOVEMENT FEED IS EXHAUSTED, TERMINATE.
     PERFORM 200-INITIATE-SALES-POST.
     PERFORM 200-PROCEED-SALES-POST
                             UNTIL MOVEMENT-EOF.
     PERFORM 200-TERMINATE-SALES-POST.

     STOP RUN.
*-----------------------------------------------------------------
* OPEN FILES, LOAD THE PRODUCT, BUYER AND PO TABLES, READ THE
* ID CONTROL RECORD, PRIME THE MOVEMENT FEED.
*-----------------------------------------------------------------
 200-INITIATE-SALES-POST.
     PERFORM 300-OPEN-ALL-FILES.
     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     PERFORM 300-LOAD-PRODUCT-TABLE.
     PERFORM 300-LOAD-BUYER-TABLE.
     PERFORM 300-LOAD-PO-TABLE.
     PERFORM 300-READ-ID-CONTROL.
     PERFORM 300-READ-MOVEMENT-IN.
*-----------------------------------------------------------------
* ONE MOVEMENT PER PASS - SHIPMENT ADDS STOCK, SALE SUBTRACTS
* AND CHECKS AUTO-REPLENISHMENT, RETURN ADDS STOCK BACK.
*-----------------------------------------------------------------
 200-PROCEED-SALES-POST.
     PERFORM 300-FIND-PRODUCT.
     EVALUATE TRUE
         WHEN PRODUCT-NOT-FOUND
             PERFORM 300-REJECT-UNKNOWN-PRODUCT
         WHEN MV-IS-SHIPMENT
             PERFORM 300-PROCESS-SHIPMENT
         WHEN MV-IS-SALE
             PERFORM 300-PROCESS-SALE
                     THRU    300-PROCESS-SALE-EXIT
         WHEN MV-IS-RETURN
             PERFORM 300-PROCESS-RETURN
         WHEN OTHER
             PERFORM 300-REJECT-UNKNOWN-TYPE
     END-EVALUATE.
     PERFORM 300-READ-MOVEMENT-IN.
*-----------------------------------------------------------------
* DUMP THE UPDATED PRODUCT AND PO TABLES, REWRITE THE ID CONTROL
* RECORD, PRINT THE RUN SUMMARY, CLOSE EVERYTHING DOWN.
*-----------------------------------------------------------------
 200-TERMINATE-SALES-POST.
     PERFORM 300-DUMP-PRODUCT-TABLE.
     PERFORM 300-DUMP-PO-TABLE.
     PERFORM 300-WRITE-ID-CONTROL.
     PERFORM 300-PRINT-RUN-SUMMARY.
     PERFORM 300-CLOSE-ALL-FILES.
*****************************************************************
* ALL NINE FILES ARE OPEN FOR THE WHOLE RUN - THE THREE MASTER-
* STYLE FILES (PRODUCT, PO, ID CONTROL) ARE READ WHOLE INTO
* TABLES UP FRONT AND REWRITTEN WHOLE AT CLOSE, THE SAME
* GENERATION-FILE HABIT THIS SHOP HAS USED SINCE THE OLD
* BALANCE-LINE MASTER UPDATE.
*-----------------------------------------------------------------
 300-OPEN-ALL-FILES.
     OPEN    INPUT   MOVEMENT-IN
             INPUT   PRODUCT-MASTER-IN
             INPUT   BUYER-MASTER-IN
             INPUT   PURCHASE-ORDER-IN
             INPUT   ID-CONTROL-IN
             OUTPUT  PRODUCT-MASTER-OUT
             OUTPUT  PURCHASE-ORDER-OUT
             OUTPUT  ID-CONTROL-OUT
             OUTPUT  SALES-SUMMARY-OUT
             EXTEND  TRANSACTION-HISTORY.
*-----------------------------------------------------------------
* WORKING-STORAGE 88-LEVELS DEFAULT TO SPACE/FALSE ON INITIALIZE,
* THE SAME AS COBOL'S OWN IMPLICIT WORKING-STORAGE DEFAULT - THIS
* IS HERE ONLY SO THE EOF SWITCHES ARE CLEARED ON A COLD START
* AND NOT LEFT OVER FROM A PRIOR ABENDED RUN'S CORE IMAGE.
*-----------------------------------------------------------------
 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     INITIALIZE SWITCHES-AND-COUNTERS.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
*-----------------------------------------------------------------
* PRODUCT MASTER IS SMALL ENOUGH TO SIT IN CORE FOR THE WHOLE
* RUN - SEE THE WH-0182 CHANGE NOTE ABOVE FOR WHY THIS REPLACED
* THE OLD SORTED-MERGE APPROACH.
*-----------------------------------------------------------------
 300-LOAD-PRODUCT-TABLE.
     MOVE 0 TO WS-PRODUCT-COUNT.
     PERFORM 400-READ-PRODUCT-MASTER-IN
             UNTIL PRODUCT-EOF.
*-----------------------------------------------------------------
* ONLY RECORDS CODED ROLE = BUYER MAKE IT INTO THE TABLE - SEE
* 500-ADD-BUYER-TABLE-ENTRY.
*-----------------------------------------------------------------
 300-LOAD-BUYER-TABLE.
     MOVE 0 TO WS-BUYER-COUNT.
     PERFORM 400-READ-BUYER-MASTER-IN
             UNTIL BUYER-EOF.
*-----------------------------------------------------------------
* PRIOR RUNS' PURCHASE ORDERS ARE CARRIED FORWARD SO THE OUTPUT
* FILE DUMPED AT CLOSE TIME (300-DUMP-PO-TABLE) HAS THE FULL
* HISTORY, NOT JUST TODAY'S AUTO-TRIGGERED ORDERS.
*-----------------------------------------------------------------
 300-LOAD-PO-TABLE.
     MOVE 0 TO WS-PO-COUNT.
     PERFORM 400-READ-PURCHASE-ORDER-IN
             UNTIL PO-EOF.
*-----------------------------------------------------------------
* A MISSING ID CONTROL RECORD (FIRST RUN EVER) STARTS BOTH
* SEQUENCES AT 1 RATHER THAN ABENDING THE RUN.
*-----------------------------------------------------------------
 300-READ-ID-CONTROL.
     READ ID-CONTROL-IN
             AT END      MOVE 1 TO NEXT-TXN-ID-IN
                         MOVE 1 TO NEXT-PO-ID-IN
     END-READ.
     MOVE NEXT-TXN-ID-IN TO WS-NEXT-TXN-ID.
     MOVE NEXT-PO-ID-IN  TO WS-NEXT-PO-ID.
*-----------------------------------------------------------------
* PRIMES THE MAIN LOOP ONCE AT STARTUP AND IS PERFORMED AGAIN
* AT THE BOTTOM OF EVERY PASS - STANDARD READ-AHEAD.
*-----------------------------------------------------------------
 300-READ-MOVEMENT-IN.
     READ MOVEMENT-IN
             AT END      MOVE "Y"    TO MOVEMENT-EOF-SW
     END-READ.
*-----------------------------------------------------------------
* SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING KEY ORDER,
* WHICH IT IS BECAUSE PRODUCT-MASTER-IN COMES IN THAT ORDER AND
* 500-ADD-PRODUCT-TABLE-ENTRY LOADS IT STRAIGHT THROUGH.
*-----------------------------------------------------------------
 300-FIND-PRODUCT.
     MOVE "N" TO PRODUCT-FOUND-SW.
     SET PRD-IDX TO 1.
     SEARCH ALL WS-PRODUCT-ENTRY
             AT END      MOVE "N" TO PRODUCT-FOUND-SW
             WHEN WS-PRODUCT-ID (PRD-IDX) = MV-PRODUCT-ID
                         MOVE "Y" TO PRODUCT-FOUND-SW
     END-SEARCH.
*-----------------------------------------------------------------
* SHIPMENT MOVEMENTS ADD STOCK IN - NO REJECT PATH, NO
* AUTO-REPLENISHMENT CHECK, THE PRODUCT IS ONLY GAINING STOCK.
*-----------------------------------------------------------------
 300-PROCESS-SHIPMENT.
     ADD MV-QUANTITY TO WS-PRODUCT-QUANTITY (PRD-IDX).
     PERFORM 400-BUILD-HISTORY-RECORD.
     MOVE "SHIPMENT" TO TXN-TYPE.
     PERFORM 400-WRITE-HISTORY-RECORD.
     ADD 1 TO WS-TXN-POSTED-CNT.
* A SALE THAT CANNOT BE COVERED BY ON-HAND STOCK IS REJECTED
* OUTRIGHT - THIS SHOP DOES NOT BACKORDER AT THE POSTING STEP,
* THE WEB SIDE IS EXPECTED TO HAVE ALREADY CHECKED AVAILABILITY.
* THE GO TO BELOW SKIPS STRAIGHT PAST THE POSTING LOGIC WHEN
* STOCK IS SHORT - PERFORM ... THRU AT THE CALL SITE MAKES THAT
* SAFE (SEE 200-PROCEED-SALES-POST).
*-----------------------------------------------------------------
 300-PROCESS-SALE.
     IF WS-PRODUCT-QUANTITY (PRD-IDX) < MV-QUANTITY
             PERFORM 300-REJECT-INSUFFICIENT-STOCK
             GO TO 300-PROCESS-SALE-EXIT
     END-IF.
     SUBTRACT MV-QUANTITY FROM WS-PRODUCT-QUANTITY (PRD-IDX).
     PERFORM 400-BUILD-HISTORY-RECORD.
     MOVE "SALE    " TO TXN-TYPE.
     PERFORM 400-WRITE-HISTORY-RECORD.
     ADD 1 TO WS-TXN-POSTED-CNT.
*        A SALE IS THE ONLY MOVEMENT TYPE THAT CAN DRIVE A
*        PRODUCT DOWN TO ITS REORDER THRESHOLD, SO THE
*        AUTO-REPLENISHMENT CHECK ONLY RUNS FROM THIS BRANCH.
     PERFORM 400-CHECK-AUTO-REPLENISH.
 300-PROCESS-SALE-EXIT.
     EXIT.
* RETURN MOVEMENTS PUT STOCK BACK ON THE SHELF - TREATED THE
* SAME AS A SHIPMENT FOR POSTING PURPOSES, JUST A DIFFERENT
* TXN-TYPE LITERAL ON THE HISTORY RECORD.
*-----------------------------------------------------------------
 300-PROCESS-RETURN.
     ADD MV-QUANTITY TO WS-PRODUCT-QUANTITY (PRD-IDX).
     PERFORM 400-BUILD-HISTORY-RECORD.
     MOVE "RETURN  " TO TXN-TYPE.
     PERFORM 400-WRITE-HISTORY-RECORD.
     ADD 1 TO WS-TXN-POSTED-CNT.
*-----------------------------------------------------------------
* NO MATCHING ENTRY IN THE PRODUCT TABLE - LOGGED TO THE
* CONSOLE AND COUNTED, NOT ABENDED, SO ONE BAD FEED RECORD
* DOES NOT TAKE THE WHOLE NIGHTLY RUN DOWN.
*-----------------------------------------------------------------
 300-REJECT-UNKNOWN-PRODUCT.
     DISPLAY "SALES-POST REJECT - UNKNOWN PRODUCT "
             MV-PRODUCT-ID.
     ADD 1 TO WS-TXN-REJECTED-CNT.
*-----------------------------------------------------------------
* CALLED FROM 300-PROCESS-SALE WHEN ON-HAND CANNOT COVER THE
* REQUESTED QUANTITY - SEE THE BANNER ABOVE THAT PARAGRAPH.
*-----------------------------------------------------------------
 300-REJECT-INSUFFICIENT-STOCK.
     DISPLAY "SALES-POST REJECT - INSUFFICIENT STOCK "
             MV-PRODUCT-ID.
     ADD 1 TO WS-TXN-REJECTED-CNT.
*-----------------------------------------------------------------
* THE MOVEMENT FEED IS EXPECTED TO CARRY ONLY SHIPMENT, SALE OR
* RETURN - ANYTHING ELSE IS A FEED-GENERATION BUG UPSTREAM.
*-----------------------------------------------------------------
 300-REJECT-UNKNOWN-TYPE.
     DISPLAY "SALES-POST REJECT - UNKNOWN TXN TYPE "
             MV-TXN-TYPE.
     ADD 1 TO WS-TXN-REJECTED-CNT.
*-----------------------------------------------------------------
* WRITES BACK EVERY PRODUCT ENTRY, UPDATED OR NOT, SO
* PRODUCT-MASTER-OUT IS A COMPLETE MASTER FOR TOMORROW'S RUN -
* NOT JUST THE PRODUCTS TOUCHED TODAY.
*-----------------------------------------------------------------
 300-DUMP-PRODUCT-TABLE.
     SET PRD-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             PERFORM 400-WRITE-PRODUCT-MASTER-OUT
             SET PRD-IDX UP BY 1.
*-----------------------------------------------------------------
* SAME WHOLE-TABLE DUMP HABIT AS THE PRODUCT MASTER ABOVE -
* CARRIES FORWARD EVERY PO, INCLUDING THE ONES JUST CREATED BY
* 500-CREATE-AND-COMPLETE-PO THIS RUN.
*-----------------------------------------------------------------
 300-DUMP-PO-TABLE.
     SET POT-IDX TO 1.
     PERFORM WS-PO-COUNT TIMES
             PERFORM 400-WRITE-PURCHASE-ORDER-OUT
             SET POT-IDX UP BY 1.
*-----------------------------------------------------------------
* THE NEXT RUN'S SALES-POST, REPL-SWEEP OR PO-MAINTENANCE PICKS
* UP THESE TWO COUNTERS WHERE THIS RUN LEFT OFF.
*-----------------------------------------------------------------
 300-WRITE-ID-CONTROL.
     MOVE WS-NEXT-TXN-ID TO NEXT-TXN-ID.
     MOVE WS-NEXT-PO-ID  TO NEXT-PO-ID.
     WRITE ID-CONTROL-RECORD.
*-----------------------------------------------------------------
* ADDED PER WH-0206 SO WAREHOUSE ACCTG STOPS COUNTING REJECTS
* OFF THE CONSOLE LOG BY HAND.
*-----------------------------------------------------------------
 300-PRINT-RUN-SUMMARY.
     MOVE WS-RUN-DATE     TO WS-SUM-DATE.
     MOVE WS-TXN-POSTED-CNT   TO WS-SUM-POSTED.
     MOVE WS-TXN-REJECTED-CNT TO WS-SUM-REJECTED.
     MOVE WS-AUTO-REPL-CNT    TO WS-SUM-AUTO-REPL.
     WRITE SUMMARY-LINE FROM WS-SUM-TITLE
             AFTER ADVANCING TOP-OF-FORM.
     WRITE SUMMARY-LINE FROM WS-SUM-DATE-LINE
             AFTER ADVANCING 2 LINES.
     WRITE SUMMARY-LINE FROM WS-SUM-POSTED-LINE
             AFTER ADVANCING 2 LINES.
     WRITE SUMMARY-LINE FROM WS-SUM-REJECTED-LINE
             AFTER ADVANCING 1 LINES.
     WRITE SUMMARY-LINE FROM WS-SUM-AUTO-REPL-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* CLOSE ORDER DOES NOT MATTER TO THE COMPILER BUT THIS SHOP
* CLOSES INPUTS BEFORE OUTPUTS OUT OF HABIT - SAME ORDER AS THE
* OPEN STATEMENT ABOVE.
*-----------------------------------------------------------------
 300-CLOSE-ALL-FILES.
     CLOSE   MOVEMENT-IN
             PRODUCT-MASTER-IN
             BUYER-MASTER-IN
             PURCHASE-ORDER-IN
             ID-CONTROL-IN
             PRODUCT-MASTER-OUT
             PURCHASE-ORDER-OUT
             ID-CONTROL-OUT
             SALES-SUMMARY-OUT
             TRANSACTION-HISTORY.
*****************************************************************
* THE FOUR 400/500 READ-AND-LOAD PAIRS BELOW ALL FOLLOW THE SAME
* SHAPE - READ, AND ON NOT-AT-END PERFORM A SEPARATE PARAGRAPH TO
* MOVE THE FD FIELDS INTO THE NEXT TABLE SLOT.  KEPT AS SEPARATE
* PARAGRAPHS RATHER THAN INLINE SO EACH TABLE'S FIELD LIST READS
* ON ITS OWN, THE SAME SPLIT THE OLD BALANCE-LINE PROGRAM USED
* FOR ITS MASTER AND TRANSACTION READS.
*-----------------------------------------------------------------
 400-READ-PRODUCT-MASTER-IN.
     READ PRODUCT-MASTER-IN
             AT END      MOVE "Y" TO PRODUCT-EOF-SW
             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
 500-ADD-PRODUCT-TABLE-ENTRY.
     ADD 1 TO WS-PRODUCT-COUNT.
     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
*-----------------------------------------------------------------
* READ-AND-LOAD PAIR FOR THE BUYER MASTER - SEE 500-ADD-BUYER-
* TABLE-ENTRY FOR THE ROLE-CODE FILTER.
*-----------------------------------------------------------------
 400-READ-BUYER-MASTER-IN.
     READ BUYER-MASTER-IN
             AT END      MOVE "Y" TO BUYER-EOF-SW
             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* NON-BUYER ROLE CODES (WAREHOUSE STAFF, CLERK, ETC.) ARE READ
* AND DISCARDED - ONLY BUYERS ARE ELIGIBLE TO OWN A PURCHASE
* ORDER, AUTO-TRIGGERED OR OTHERWISE.
*-----------------------------------------------------------------
 500-ADD-BUYER-TABLE-ENTRY.
     IF BUYER-IS-BUYER
             ADD 1 TO WS-BUYER-COUNT
             MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT)
             MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT)
     END-IF.
*-----------------------------------------------------------------
* READ-AND-LOAD PAIR FOR THE CARRIED-FORWARD PURCHASE ORDER FILE.
*-----------------------------------------------------------------
 400-READ-PURCHASE-ORDER-IN.
     READ PURCHASE-ORDER-IN
             AT END      MOVE "Y" TO PO-EOF-SW
             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* NO ASCENDING-KEY CLAUSE ON THIS TABLE - PO'S ARE NEVER RANDOM
* LOOKED UP BY SALES-POST, ONLY CARRIED FORWARD AND APPENDED TO,
* SO PLAIN FILE ORDER IS FINE.
*-----------------------------------------------------------------
 500-ADD-PO-TABLE-ENTRY.
     ADD 1 TO WS-PO-COUNT.
     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
     MOVE PO-AUTO-TRIGGERED-IN  TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
     MOVE PO-ORDER-DATE-IN      TO WS-PO-ORDER-DATE (WS-PO-COUNT).
     MOVE PO-COMPLETION-DATE-IN TO WS-PO-COMPLETION-DATE
             (WS-PO-COUNT).
* SHARED BY ALL THREE MOVEMENT TYPES - THE ONLY FIELD THAT
* DIFFERS BETWEEN THEM IS TXN-TYPE, MOVED BY THE CALLING
* PARAGRAPH RIGHT AFTER THIS PERFORM RETURNS.
*-----------------------------------------------------------------
 400-BUILD-HISTORY-RECORD.
     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
             MV-QUANTITY * WS-PRODUCT-PRICE (PRD-IDX).
     MOVE WS-NEXT-TXN-ID     TO TXN-ID.
     ADD 1                   TO WS-NEXT-TXN-ID.
     MOVE MV-PRODUCT-ID      TO TXN-PRODUCT-ID.
     MOVE MV-QUANTITY        TO TXN-QUANTITY.
     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
     MOVE WS-RUN-DATE        TO TXN-SALE-DATE.
     MOVE MV-WAREHOUSE       TO TXN-WAREHOUSE.
     MOVE MV-HANDLER         TO TXN-HANDLER.
*-----------------------------------------------------------------
* TRANSACTION-HISTORY IS OPENED EXTEND SO THIS RUN'S POSTINGS
* LAND AFTER WHATEVER REPL-SWEEP OR A PRIOR SALES-POST RUN
* ALREADY WROTE TODAY - NOBODY'S HISTORY GETS TRUNCATED.
*-----------------------------------------------------------------
 400-WRITE-HISTORY-RECORD.
     WRITE SALES-RECORD.
*-----------------------------------------------------------------
* ELIGIBLE WHEN ON-HAND HAS FALLEN TO THRESHOLD - 2 OR BELOW - SEE
* REPL-QTY 200-SET-ELIGIBILITY FOR THE SAME NUMERIC TEST APPLIED
* BY REPL-SWEEP'S NIGHTLY FULL-MASTER SCAN. ONLY THE ELIGIBLE
* FLAG COMES BACK OUT OF THIS CALL - THE QUANTITY REPL-QTY HANDS
* BACK IS THE SWEEP-SIZED FALLBACK AND IS NOT USED HERE.
*-----------------------------------------------------------------
 400-CHECK-AUTO-REPLENISH.
     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO LK-QUANTITY.
     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO LK-THRESHOLD.
     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO LK-PRICE.
     CALL "REPL-QTY" USING LK-REPL-PARAMETERS.
     IF LK-IS-ELIGIBLE AND WS-BUYER-COUNT > 0
             PERFORM 500-CREATE-AND-COMPLETE-PO
     END-IF.
*-----------------------------------------------------------------
* CUTS AN AUTO-TRIGGERED PO AT 80 PERCENT OF LIST PRICE, ASSIGNS
* IT TO THE FIRST BUYER ON FILE, AND COMPLETES IT ON THE SPOT -
* WAREHOUSE ACCTG DOES NOT WANT AUTO ORDERS SITTING PENDING.
* QUANTITY IS THE FLAT REORDER THRESHOLD PLUS 10 - THIS IS A
* SMALLER, QUICKER TOP-OFF THAN THE PRICE-BREAK FORMULA REPL-QTY
* HANDS BACK TO REPL-SWEEP'S NIGHTLY SCAN, SINCE THE POINT HERE
* IS JUST TO CLEAR THE LOW-STOCK CONDITION THIS ONE SALE CAUSED.
*-----------------------------------------------------------------
 500-CREATE-AND-COMPLETE-PO.
     COMPUTE WS-AUTO-REPL-QTY = WS-REORDER-THRESHOLD (PRD-IDX) + 10.
     ADD 1 TO WS-PO-COUNT.
     MOVE WS-NEXT-PO-ID TO WS-PO-ID (WS-PO-COUNT).
     ADD 1 TO WS-NEXT-PO-ID.
     MOVE WS-PRODUCT-ID (PRD-IDX)  TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE WS-BUYER-ID (1)          TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE WS-AUTO-REPL-QTY         TO WS-PO-QUANTITY (WS-PO-COUNT).
     COMPUTE WS-PO-UNIT-PRICE (WS-PO-COUNT) ROUNDED =
             WS-PRODUCT-PRICE (PRD-IDX) * 0.8.
     COMPUTE WS-PO-TOTAL-AMOUNT (WS-PO-COUNT) ROUNDED =
             WS-PO-UNIT-PRICE (WS-PO-COUNT) * WS-AUTO-REPL-QTY.
     MOVE "Y"          TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
     MOVE WS-RUN-DATE  TO WS-PO-ORDER-DATE (WS-PO-COUNT).
     MOVE WS-RUN-DATE  TO WS-PO-COMPLETION-DATE (WS-PO-COUNT).
     MOVE "COMPLETED " TO WS-PO-STATUS (WS-PO-COUNT).
     ADD WS-AUTO-REPL-QTY TO WS-PRODUCT-QUANTITY (PRD-IDX).
     PERFORM 600-WRITE-AUTO-PO-HISTORY.
     ADD 1 TO WS-AUTO-REPL-CNT.
*-----------------------------------------------------------------
* THE AUTO-TRIGGERED PO IS ALSO LOGGED TO HISTORY AS A SHIPMENT -
* THE STOCK IT ADDS BACK IS JUST AS REAL AS A TRUCK DELIVERY, SO
* IT GETS THE SAME TXN-TYPE, HANDLED BY A SYNTHETIC HANDLER NAME
* SINCE NO WAREHOUSE STAFFER TOUCHED IT.
*-----------------------------------------------------------------
 600-WRITE-AUTO-PO-HISTORY.
     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
     ADD 1                 TO WS-NEXT-TXN-ID.
     MOVE WS-PRODUCT-ID (PRD-IDX) TO TXN-PRODUCT-ID.
     MOVE WS-AUTO-REPL-QTY TO TXN-QUANTITY.
     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
             WS-AUTO-REPL-QTY * WS-PO-UNIT-PRICE (WS-PO-COUNT).
     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
     MOVE WS-RUN-DATE      TO TXN-SALE-DATE.
     MOVE "MAIN WAREHOUSE" TO TXN-WAREHOUSE.
     MOVE "AUTO-BUYER SYSTEM"
                           TO TXN-HANDLER.
     MOVE "SHIPMENT" TO TXN-TYPE.
     WRITE SALES-RECORD.
*-----------------------------------------------------------------
* ONE OUTPUT RECORD PER PRODUCT, RE-WRITTEN FROM THE TABLE - THE
* FIELD ORDER HERE MUST MATCH PRODUCT-RECORD-IN'S LAYOUT ABOVE
* SO NEXT RUN'S 400-READ-PRODUCT-MASTER-IN READS IT BACK CLEAN.
*-----------------------------------------------------------------
 400-WRITE-PRODUCT-MASTER-OUT.
     MOVE WS-PRODUCT-ID (PRD-IDX)        TO PROD-ID-OUT.
     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO PROD-NAME-OUT.
     MOVE WS-PRODUCT-DESC (PRD-IDX)      TO PROD-DESC-OUT.
     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO PROD-QUANTITY-OUT.
     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO PROD-THRESHOLD-OUT.
     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO PROD-PRICE-OUT.
     WRITE PRODUCT-RECORD-OUT.
*-----------------------------------------------------------------
* SAME WHOLE-TABLE REWRITE HABIT AS THE PRODUCT MASTER, THIS
* TIME AGAINST THE PURCHASE ORDER COPYBOOK LAYOUT.
*-----------------------------------------------------------------
 400-WRITE-PURCHASE-ORDER-OUT.
     MOVE WS-PO-ID (POT-IDX)              TO PO-ID.
     MOVE WS-PO-PRODUCT-ID (POT-IDX)      TO PO-PRODUCT-ID.
     MOVE WS-PO-BUYER-ID (POT-IDX)        TO PO-BUYER-ID.
     MOVE WS-PO-QUANTITY (POT-IDX)        TO PO-QUANTITY.
     MOVE WS-PO-UNIT-PRICE (POT-IDX)      TO PO-UNIT-PRICE.
     MOVE WS-PO-TOTAL-AMOUNT (POT-IDX)    TO PO-TOTAL-AMOUNT.
     MOVE WS-PO-STATUS (POT-IDX)          TO PO-STATUS.
     MOVE WS-PO-AUTO-TRIGGERED (POT-IDX)  TO PO-AUTO-TRIGGERED.
     MOVE WS-PO-ORDER-DATE (POT-IDX)      TO PO-ORDER-DATE.
     MOVE WS-PO-COMPLETION-DATE (POT-IDX) TO PO-COMPLETION-DATE.
     WRITE PURCHASE-ORDER-RECORD.
