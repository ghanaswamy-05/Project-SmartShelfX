*****************************************************************
* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE A FALLBACK
*    REPLENISHMENT QUANTITY AND AUTO-TRIGGER ELIGIBILITY FOR
*    A GIVEN PRODUCT.  CALLED BY SALES-POST AFTER A SALE IS
*    POSTED AND BY REPL-SWEEP DURING THE NIGHTLY LOW-STOCK SCAN.
*
* NO FILES - LINKAGE PARAMETERS ONLY.
*****************************************************************
 IDENTIFICATION              DIVISION.
*-----------------------------------------------------------------
 PROGRAM-ID.                 REPL-QTY.
 AUTHOR.                     ARADHITA MOHANTY,
                             BYUNG SEON KIM,
                             ELENA SVESHNIKOVA,
                             KARADJORDJE DABIC,
                             NADIA CHUBAREV.
 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
 DATE-WRITTEN.               MARCH 12, 1985.
 DATE-COMPILED.
 SECURITY.                   COMPANY CONFIDENTIAL.
*-----------------------------------------------------------------
* CHANGE ACTIVITY :
*   DATE       PGMR   TICKET     DESCRIPTION
*   ---------- ------ ---------- -------------------------------
*   03/12/85   AHM    WH-0037    ORIGINAL PROGRAM - FALLBACK
*                                QUANTITY FORMULA FOR MANUAL
*                                REORDER WORKSHEET.
*   07/30/86   BSK    WH-0052    ADDED PRICE BREAKPOINTS (OVER
*                                $100 AND OVER $1000) PER BUYER
*                                DEPT REQUEST.
*   11/02/89   EVS    WH-0088    RAISED FLOOR ON HIGH-PRICE
*                                BREAKPOINT FROM 5 TO 10 UNITS -
*                                TOO MANY UNDERSIZED PO'S ON
*                                CAPITAL EQUIPMENT LINES.
*   02/14/94   KJD    WH-0119   ADDED LK-ELIGIBLE OUTPUT SO THE
*                                CALLER NO LONGER DUPLICATES THE
*                                THRESHOLD-MINUS-2 TEST.
*   01/09/99   NCH    WH-0177   Y2K REVIEW - NO DATE FIELDS IN
*                                THIS COMPILE UNIT, NO CHANGE
*                                REQUIRED, LOGGED FOR THE AUDIT.
*   06/21/02   AHM    WH-0221   ADDED DEBUG TRACE VIEWS UNDER
*                                UPSI-0 FOR THE REORDER-QUANTITY
*                                TUNING STUDY.
*-----------------------------------------------------------------
 ENVIRONMENT                 DIVISION.
*-----------------------------------------------------------------
 CONFIGURATION               SECTION.
 SOURCE-COMPUTER.            IBM-370.
 OBJECT-COMPUTER.            IBM-370.
 SPECIAL-NAMES.
     UPSI-0 ON WH-DEBUG-TRACE-ON
            OFF WH-DEBUG-TRACE-OFF.
*****************************************************************
 DATA                        DIVISION.
*-----------------------------------------------------------------
 WORKING-STORAGE             SECTION.
*-----------------------------------------------------------------
 01  WS-WORK-AREAS.
     05  WS-BASE-QTY              PIC S9(07).
*        DEBUG TRACE VIEW OF THE RUNNING BASE QUANTITY - SEE
*        WH-0221, DUMPED ONLY WHEN WH-DEBUG-TRACE-ON.
     05  WS-BASE-QTY-EDIT REDEFINES WS-BASE-QTY.
         10  WS-BASE-QTY-HIGH         PIC 9(05).
         10  WS-BASE-QTY-LOW          PIC S9(02).
     05  FILLER                   PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
 LINKAGE                     SECTION.
*-----------------------------------------------------------------
 01  LK-REPL-PARAMETERS.
*        CURRENT ON-HAND QUANTITY FOR THE PRODUCT
     05  LK-QUANTITY              PIC S9(07).
*        THE PRODUCT'S REORDER THRESHOLD
     05  LK-THRESHOLD             PIC S9(07).
*        CURRENT LIST PRICE, 2 DECIMALS
     05  LK-PRICE                 PIC S9(07)V99.
*        DEBUG TRACE VIEW OF THE INCOMING PRICE - SEE WH-0221
     05  LK-PRICE-EDIT REDEFINES LK-PRICE.
         10  LK-PRICE-DOLLARS         PIC 9(07).
         10  LK-PRICE-CENTS           PIC 9(02).
*        RETURNED - Y IF PRODUCT-QUANTITY <= THRESHOLD - 2
     05  LK-ELIGIBLE               PIC X(01).
         88  LK-IS-ELIGIBLE            VALUE "Y".
*        RETURNED - FALLBACK REPLENISHMENT QUANTITY
     05  LK-REPL-QTY               PIC S9(07).
*        DEBUG TRACE VIEW OF THE RETURNED QUANTITY - SEE WH-0221
     05  LK-REPL-QTY-EDIT REDEFINES LK-REPL-QTY.
         10  LK-REPL-QTY-HIGH          PIC 9(05).
         10  LK-REPL-QTY-LOW           PIC S9(02).
     05  FILLER                    PIC X(05).
*****************************************************************
 PROCEDURE          DIVISION    USING LK-REPL-PARAMETERS.
*-----------------------------------------------------------------
* MAIN PROCEDURE
*-----------------------------------------------------------------
 100-COMPUTE-REPL-QTY.
     PERFORM 200-SET-ELIGIBILITY.
     PERFORM 200-COMPUTE-BASE-QUANTITY.
     PERFORM 200-APPLY-PRICE-BREAKPOINTS
             THRU    200-APPLY-PRICE-BREAKPOINTS-EXIT.
     MOVE    WS-BASE-QTY          TO  LK-REPL-QTY.
     IF      WH-DEBUG-TRACE-ON
             DISPLAY "REPL-QTY TRACE - QTY=" LK-REPL-QTY-HIGH
                     " ELIGIBLE=" LK-ELIGIBLE.

     EXIT    PROGRAM.
*-----------------------------------------------------------------
* ELIGIBLE WHEN ON-HAND HAS FALLEN TO THRESHOLD - 2 OR BELOW -
* THE SAME NUMERIC TEST USED BY SALES-POST AND REPL-SWEEP, KEPT
* HERE SO THE THREE PROGRAMS NEVER DRIFT APART (SEE WH-0119).
*-----------------------------------------------------------------
 200-SET-ELIGIBILITY.
     IF      LK-QUANTITY <= LK-THRESHOLD - 2
             MOVE    "Y"          TO  LK-ELIGIBLE
     ELSE
             MOVE    "N"          TO  LK-ELIGIBLE
     END-IF.
*-----------------------------------------------------------------
* BASE = MAX(THRESHOLD + 25, 35)
*-----------------------------------------------------------------
 200-COMPUTE-BASE-QUANTITY.
     COMPUTE WS-BASE-QTY = LK-THRESHOLD + 25.
     IF      WS-BASE-QTY < 35
             MOVE    35           TO  WS-BASE-QTY.
*-----------------------------------------------------------------
* HIGH-PRICE LINES (OVER $1000) HALVE THE BASE, FLOOR OF 10, AND
* EXIT STRAIGHT AWAY - CAPITAL EQUIPMENT NEVER ALSO QUALIFIES FOR
* THE MID-PRICE FLOOR BELOW.  MID-PRICE LINES (OVER $100) ARE
* FLOORED AT 20.  LOW-PRICE LINES KEEP THE UNADJUSTED BASE.
*-----------------------------------------------------------------
 200-APPLY-PRICE-BREAKPOINTS.
     IF      LK-PRICE > 1000.00
             COMPUTE WS-BASE-QTY = WS-BASE-QTY / 2
             IF      WS-BASE-QTY < 10
                     MOVE    10       TO  WS-BASE-QTY
             END-IF
             GO TO   200-APPLY-PRICE-BREAKPOINTS-EXIT
     END-IF.
*        FALLS THROUGH TO HERE ONLY WHEN THE HIGH-PRICE TIER
*        ABOVE DID NOT APPLY.
     IF      LK-PRICE > 100.00
             IF      WS-BASE-QTY < 20
                     MOVE    20   TO  WS-BASE-QTY
             END-IF
     END-IF.
 200-APPLY-PRICE-BREAKPOINTS-EXIT.
     EXIT.
