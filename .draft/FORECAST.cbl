*****************************************************************
* THIS PROGRAM PRINTS THE DEMAND FORECAST REPORT AND THE FAST-
*    MOVING PRODUCT REPORT.  FOR EVERY PRODUCT IT LOOKS BACK OVER
*    THE TRAILING 90 DAYS OF SALE HISTORY, WORKS OUT AN AVERAGE
*    DAILY SALES RATE AND A TREND, PROJECTS DAYS OF STOCK LEFT AND
*    A FORECASTED DEMAND, AND CLASSIFIES THE PRODUCT'S RISK LEVEL.
*    THE FORECAST LISTING IS PRINTED RISK-DESCENDING.  A SECOND
*    LISTING RANKS THE TOP TEN FASTEST-MOVING PRODUCTS OVER A
*    TRAILING 30 DAYS.
*
* USED FILES
*    - PRODUCT MASTER (IN)       : PRODUCT-MASTER-IN
*    - TRANSACTION HISTORY (IN)  : TRANSACTION-HISTORY
*    - DEMAND FORECAST REPORT    : FORECAST-REPORT-OUT
*    - FAST-MOVER REPORT         : FASTMOVE-REPORT-OUT
*
* NEITHER RANKING USES THE SORT VERB - BOTH ARE BUILT WITH A
*    STRAIGHT INSERTION SORT OVER A WORK TABLE, THE SAME AS EVERY
*    OTHER RANKED LISTING IN THIS SUITE.  SEE REPL-SWEEP FOR THE
*    SAME IDIOM APPLIED TO THE LOW-STOCK LISTING.
*****************************************************************
 IDENTIFICATION              DIVISION.
*-----------------------------------------------------------------
 PROGRAM-ID.                 DEMAND-FORECAST.
 AUTHOR.                     ARADHITA MOHANTY,
                             BYUNG SEON KIM,
                             ELENA SVESHNIKOVA,
                             KARADJORDJE DABIC,
                             NADIA CHUBAREV.
 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
 DATE-WRITTEN.               NOVEMBER 24, 1997.
 DATE-COMPILED.
 SECURITY.                   COMPANY CONFIDENTIAL.
*-----------------------------------------------------------------
* CHANGE ACTIVITY :
*   DATE       PGMR   TICKET     DESCRIPTION
*   ---------- ------ ---------- -------------------------------
*   11/24/97   AHM    WH-0119    ORIGINAL PROGRAM - REPLACED THE
*                                OLD INVENTORY-VALUE/REORDER-POINT
*                                LISTING WITH THE 90-DAY DEMAND
*                                FORECAST REPORT.
*   06/02/98   KJD    WH-0148    ADDED RISK-LEVEL CLASSIFICATION
*                                AND THE RISK-DESCENDING RANKING.
*   01/14/99   EVS    WH-0177    Y2K - RUN DATE AND SALE DATE MATH
*                                REWORKED ONTO A SERIAL-DAY FIELD,
*                                NO MORE 2-DIGIT YEAR COMPARISONS.
*   10/06/99   NCH    WH-0184    ADDED THE FAST-MOVER LISTING AND
*                                THE 30-DAY SALE-QTY WORK FIELDS
*                                THAT DRIVE IT.
*   03/09/00   BSK    WH-0201    HIGH-RISK-COUNT FOOTER WAS PICKING
*                                UP THE CRITICAL TIER TOO. CRITICAL
*                                NOW ONLY DRIVES THE SORT RANK, NOT
*                                THE COUNT.
*   08/10/00   NCH    WH-0262    ADDED ON-HAND STOCK AND REORDER
*                                THRESHOLD TO THE FORECAST DETAIL
*                                LINE - MERCHANDISING WANTED THE
*                                STOCK POSITION ON THE SAME LINE AS
*                                THE FORECAST INSTEAD OF HAVING TO
*                                CROSS-REFERENCE THE PRODUCT MASTER
*                                LISTING BY HAND.  REPORT WIDENED
*                                FROM 80 TO 96 BYTES TO CARRY BOTH.
*-----------------------------------------------------------------
 ENVIRONMENT                 DIVISION.
*-----------------------------------------------------------------
* C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF BOTH REPORT TITLES -
*    SEE 300-PRINT-FORECAST-REPORT AND 300-PRINT-FASTMOVE-REPORT.
*-----------------------------------------------------------------
 CONFIGURATION               SECTION.
 SOURCE-COMPUTER.            IBM-370.
 OBJECT-COMPUTER.            IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*-----------------------------------------------------------------
* FOUR FILES - TWO INPUT MASTERS AND TWO PRINTED REPORTS, ALL
*    LINE SEQUENTIAL.  BOTH INPUTS ARE READ ONLY - THIS PROGRAM
*    NEVER REWRITES THE PRODUCT MASTER OR THE HISTORY FILE.
*-----------------------------------------------------------------
 INPUT-OUTPUT                SECTION.
 FILE-CONTROL.
*        PRODUCT MASTER AS LEFT BY THE NIGHTLY REPLENISHMENT RUN.
     SELECT  PRODUCT-MASTER-IN
             ASSIGN TO "PRODIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        FULL SALES/SHIPMENT/RETURN HISTORY - ONLY SALE-TYPE
*        RECORDS ARE ANALYZED - SEE 500-APPLY-ONE-TRANSACTION.
     SELECT  TRANSACTION-HISTORY
             ASSIGN TO "TXNHIST"
             ORGANIZATION IS LINE SEQUENTIAL.

*        RISK-DESCENDING DEMAND FORECAST LISTING.
     SELECT  FORECAST-REPORT-OUT
             ASSIGN TO "FCSTRPT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        TOP-10 FAST-MOVER LISTING - ADDED UNDER WH-0184.
     SELECT  FASTMOVE-REPORT-OUT
             ASSIGN TO "FASTMOVE"
             ORGANIZATION IS LINE SEQUENTIAL.
*****************************************************************
 DATA                        DIVISION.
*-----------------------------------------------------------------
 FILE                        SECTION.
*        INBOUND PRODUCT MASTER - SAME 172-BYTE LAYOUT USED
*        THROUGHOUT THE NIGHTLY CHAIN.
 FD  PRODUCT-MASTER-IN
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-IN.
 01  PRODUCT-RECORD-IN.
     05  PROD-ID-IN                PIC 9(09).
     05  PROD-NAME-IN              PIC X(40).
     05  PROD-DESC-IN              PIC X(80).
     05  PROD-QUANTITY-IN          PIC S9(07).
     05  PROD-THRESHOLD-IN         PIC S9(07).
     05  PROD-PRICE-IN             PIC S9(07)V99.
     05  FILLER                    PIC X(20).

*        SHARED HISTORY FILE - SEE SALESREC.cpy FOR THE FULL
*        LAYOUT.  ONLY THE SALE-TYPE FIELDS ARE USED HERE.
 FD  TRANSACTION-HISTORY
     RECORD CONTAINS 112 CHARACTERS
     DATA RECORD IS SALES-RECORD.
     COPY "C:\Copybooks\SALESREC.cpy".

*        PRINTED FORECAST LISTING, 96-BYTE PRINT LINE - WIDENED
*        UNDER WH-0262 TO CARRY THE ON-HAND/THRESHOLD PAIR MERCH-
*        ANDISING ASKED FOR ALONGSIDE THE FORECAST COLUMNS.
 FD  FORECAST-REPORT-OUT
     RECORD CONTAINS 96 CHARACTERS
     DATA RECORD IS FORECAST-LINE.
 01  FORECAST-LINE.
     05  FILLER                    PIC X(96).

*        PRINTED FAST-MOVER LISTING, 80-BYTE PRINT LINE.
 FD  FASTMOVE-REPORT-OUT
     RECORD CONTAINS 80 CHARACTERS
     DATA RECORD IS FASTMOVE-LINE.
 01  FASTMOVE-LINE.
     05  FILLER                    PIC X(80).
*-----------------------------------------------------------------
 WORKING-STORAGE             SECTION.
*-----------------------------------------------------------------
* END-OF-FILE SWITCHES FOR THE TWO LOAD LOOPS AND THE THREE
*    FOOTER COUNTERS PRINTED ON THE FORECAST REPORT.
*-----------------------------------------------------------------
 01  SWITCHES-AND-COUNTERS.
     05  PRODUCT-EOF-SW             PIC X(01).
         88  PRODUCT-EOF                VALUE "Y".
     05  TXN-EOF-SW                PIC X(01).
         88  TXN-EOF                   VALUE "Y".
     05  WS-TOTAL-PRODUCTS-CNT      PIC 9(05)   COMP.
     05  WS-HIGH-RISK-CNT           PIC 9(05)   COMP.
     05  WS-MEDIUM-RISK-CNT         PIC 9(05)   COMP.
     05  FILLER                     PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* FORECAST HORIZON AND FAST-MOVER WINDOW - BATCH DEFAULTS, THERE
* IS NO OPERATOR PROMPT IN AN OVERNIGHT RUN.  SEE BUSINESS RULES,
* DEMAND FORECASTING FOR WHERE EACH OF THESE FOUR NUMBERS COMES
* FROM.
*-----------------------------------------------------------------
 01  WS-FORECAST-CONSTANTS.
     05  WS-SALES-WINDOW-DAYS       PIC 9(03)   COMP    VALUE 90.
     05  WS-FASTMOVE-WINDOW-DAYS    PIC 9(03)   COMP    VALUE 30.
     05  WS-DAYS-TO-FORECAST        PIC 9(03)   COMP    VALUE 30.
     05  WS-FASTMOVE-TOP-N          PIC 9(03)   COMP    VALUE 10.
     05  FILLER                     PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRODUCT MASTER TABLE, WITH THE FORECAST WORK FIELDS AND THE
* TRAILING-90-DAY SALE-DETAIL LIST CARRIED RIGHT IN THE ENTRY SO
* THE WHOLE FORECAST CAN BE COMPUTED IN ONE PASS OVER THE HISTORY.
* SORTED ASCENDING BY PRODUCT-ID FOR SEARCH ALL AT 600-APPLY-SALE-
* TO-PRODUCT.
*-----------------------------------------------------------------
 01  WS-PRODUCT-TABLE-AREA.
     05  WS-PRODUCT-COUNT           PIC 9(05)   COMP.
     05  WS-PRODUCT-ENTRY OCCURS 1 TO 2000 TIMES
             DEPENDING ON WS-PRODUCT-COUNT
             ASCENDING KEY IS WS-PRODUCT-ID
             INDEXED BY PRD-IDX.
         10  WS-PRODUCT-ID              PIC 9(09).
         10  WS-PRODUCT-NAME            PIC X(40).
         10  WS-PRODUCT-QUANTITY        PIC S9(07).
*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
*            FROM THIS COMPILE UNIT TODAY.
         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
             15  WS-QTY-HIGH                PIC 9(05).
             15  WS-QTY-LOW                 PIC S9(02).
         10  WS-REORDER-THRESHOLD       PIC S9(07).
         10  WS-PRODUCT-PRICE           PIC S9(07)V99.
*            REDEFINITION KEPT FOR THE PRICE-BREAKPOINT DEBUG
*            STUDY - SEE REPL-QTY WH-0221 - THIS PROGRAM DOES NOT
*            DISPLAY IT BUT CARRIES THE SAME VIEW FOR CONSISTENCY
*            WHEN THE TWO PROGRAMS ARE READ SIDE BY SIDE.
         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
             15  WS-PRICE-DOLLARS           PIC 9(07).
             15  WS-PRICE-CENTS             PIC 9(02).
*            RUNNING TOTALS OVER THE 90-DAY SALES WINDOW
         10  WS-FC-SALE-COUNT           PIC 9(05)   COMP.
         10  WS-FC-SALE-QTY-SUM         PIC S9(09)  COMP.
         10  WS-FC-FIRST-SERIAL         PIC 9(07)   COMP.
         10  WS-FC-LAST-SERIAL          PIC 9(07)   COMP.
*            RUNNING TOTAL OVER THE 30-DAY FAST-MOVER WINDOW
         10  WS-FM-SALE-QTY-SUM         PIC S9(09)  COMP.
*            UP TO THE LAST 100 IN-WINDOW SALES, OLDEST FIRST, FOR
*            THE FIRST-HALF/SECOND-HALF TREND SPLIT.  A PRODUCT
*            SELLING MORE THAN 100 TIMES IN 90 DAYS IS A RARE
*            FAST-MOVER - THE TREND ON SUCH A PRODUCT IS ALREADY
*            LOW-RISK, SO THE CAP DOES NOT MATTER TO THE REPORT.
         10  WS-FC-DETAIL-COUNT         PIC 9(03)   COMP.
         10  WS-FC-DETAIL OCCURS 100 TIMES.
             15  WS-FC-DETAIL-QTY           PIC S9(07).
*            FORECAST RESULT FIELDS, COMPUTED AFTER THE HISTORY
*            PASS AND CARRIED IN THE ENTRY UNTIL THE REPORT PRINTS.
         10  WS-FC-AVG-DAILY-SALES      PIC S9(05)V99.
         10  WS-FC-SALES-TREND-PCT      PIC S9(05)V99.
         10  WS-FC-DAYS-STOCK-LEFT      PIC 9(05).
         10  WS-FC-FORECASTED-DEMAND    PIC 9(07).
         10  WS-FC-RISK-LEVEL           PIC X(08).
             88  FC-RISK-CRITICAL           VALUE "CRITICAL".
             88  FC-RISK-HIGH               VALUE "HIGH    ".
             88  FC-RISK-MEDIUM             VALUE "MEDIUM  ".
             88  FC-RISK-LOW                VALUE "LOW     ".
             88  FC-RISK-SAFE               VALUE "SAFE    ".
         10  WS-FC-RISK-RANK            PIC 9(01)   COMP.
         10  WS-FC-ACTION-QTY           PIC 9(07).
         10  FILLER                     PIC X(08)   VALUE SPACES.
*-----------------------------------------------------------------
* RANKING TABLES - HOLD ONLY THE SORT KEY AND A POINTER BACK TO
* THE PRODUCT ENTRY, SO THE INSERTION SORT SWAPS SMALL ENTRIES
* RATHER THAN THE WHOLE WIDE PRODUCT ROW.
*-----------------------------------------------------------------
 01  WS-RISK-SORT-TABLE-AREA.
     05  WS-RISK-SORT-ENTRY OCCURS 2000 TIMES
             INDEXED BY RSK-IDX.
         10  WS-RISK-SORT-RANK          PIC 9(01)   COMP.
         10  WS-RISK-SORT-PRD-IDX       PIC 9(05)   COMP.
         10  FILLER                     PIC X(02).

*        SAME SHAPE, KEYED ON THE 30-DAY SALE QUANTITY INSTEAD OF
*        RISK RANK - ADDED UNDER WH-0184.
 01  WS-FASTMOVE-SORT-TABLE-AREA.
     05  WS-FM-SORT-ENTRY OCCURS 2000 TIMES
             INDEXED BY FMS-IDX.
         10  WS-FM-SORT-QTY             PIC S9(09)  COMP.
         10  WS-FM-SORT-PRD-IDX         PIC 9(05)   COMP.
         10  FILLER                     PIC X(02).
*-----------------------------------------------------------------
* RUN DATE AND ITS SERIAL-DAY-NUMBER FORM - THE SERIAL DRIVES THE
* 90-DAY AND 30-DAY WINDOW TESTS WITHOUT ANY INTRINSIC DATE
* FUNCTION, PER SHOP STANDARD (SEE WH-0177 - Y2K REWORK).
*-----------------------------------------------------------------
 01  WS-DATE-AREA.
     05  WS-RUN-DATE                PIC 9(08).
     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
         10  WS-RUN-CCYY                PIC 9(04).
         10  WS-RUN-MM                  PIC 9(02).
         10  WS-RUN-DD                  PIC 9(02).
     05  WS-RUN-SERIAL              PIC 9(07)   COMP.
     05  FILLER                     PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* SCRATCH FIELDS SHARED ACROSS THE HISTORY SCAN, THE TREND SPLIT
* AND BOTH INSERTION SORTS.  NONE OF THESE CARRY VALUE ACROSS
* PARAGRAPHS EXCEPT WITHIN A SINGLE PERFORM RANGE - THEY ARE
* SCRATCH, NOT STATE.
*-----------------------------------------------------------------
 01  WS-WORK-FIELDS.
     05  WS-TXN-SERIAL              PIC 9(07)   COMP.
     05  WS-DAYS-SINCE-SALE         PIC S9(07)  COMP.
     05  WS-DAYS-SPAN               PIC S9(07)  COMP.
     05  WS-HALF-COUNT              PIC 9(05)   COMP.
     05  WS-1ST-HALF-QTY            PIC S9(09)  COMP.
     05  WS-2ND-HALF-QTY            PIC S9(09)  COMP.
     05  WS-1ST-HALF-AVG            PIC S9(07)V9999.
     05  WS-2ND-HALF-AVG            PIC S9(07)V9999.
     05  WS-WORK-CHECK              PIC S9(07)V99.
     05  WS-SUBSCRIPT               PIC 9(05)   COMP.
     05  WS-SCAN-SUB                PIC 9(05)   COMP.
     05  WS-HOLD-RANK               PIC 9(01)   COMP.
     05  WS-HOLD-QTY                PIC S9(09)  COMP.
     05  WS-HOLD-PRD-IDX            PIC 9(05)   COMP.
     05  WS-FM-PRINT-LIMIT          PIC 9(05)   COMP.
     05  FILLER                     PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRINT LINE LAYOUTS - ONE 01-GROUP PER REPORT LINE, EACH WITH
* ITS OWN FILLER PADDING TO THE 80-BYTE PRINT WIDTH.
*-----------------------------------------------------------------
 01  WS-REPORT-LINES.
     05  WS-FCST-TITLE.
         10  FILLER                 PIC X(20)   VALUE SPACES.
         10  FILLER                 PIC X(40)
             VALUE "DEMAND FORECAST REPORT".
         10  FILLER                 PIC X(20)   VALUE SPACES.
     05  WS-FCST-HEADER.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  FILLER                 PIC X(10)   VALUE "PRODUCT".
         10  FILLER                 PIC X(22)   VALUE "NAME".
         10  FILLER                 PIC X(08)   VALUE "STOCK".
         10  FILLER                 PIC X(08)   VALUE "THRESH".
         10  FILLER                 PIC X(06)   VALUE "AVG/D".
         10  FILLER                 PIC X(07)   VALUE "TREND%".
         10  FILLER                 PIC X(06)   VALUE "DAYS".
         10  FILLER                 PIC X(08)   VALUE "DEMAND".
         10  FILLER                 PIC X(10)   VALUE "RISK".
         10  FILLER                 PIC X(10)   VALUE "ACTION QTY".
*            WH-0262 - CUR-STOCK AND THRESHOLD ADDED BETWEEN NAME
*            AND AVG/D SO THE LINE READS IN THE SAME COLUMN ORDER
*            MERCHANDISING ASKED FOR.
     05  WS-FCST-DETAIL.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-PRODUCT-ID      PIC 9(09).
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-PRODUCT-NAME    PIC X(22).
         10  WS-FCD-CUR-STOCK       PIC ZZZZZZ9.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-THRESHOLD       PIC ZZZZZZ9.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-AVG-DAILY       PIC ZZZ9.99.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-TREND-PCT       PIC -ZZZ9.99.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-DAYS-LEFT       PIC ZZZZ9.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-DEMAND          PIC ZZZZZZ9.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-RISK            PIC X(08).
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FCD-ACTION-QTY      PIC ZZZZZZ9.
     05  WS-FCST-TOTAL.
         10  FILLER                 PIC X(02)   VALUE SPACES.
         10  FILLER                 PIC X(24)
             VALUE "TOTAL PRODUCTS FORECAST".
         10  WS-FCST-TOTAL-PRODUCTS PIC ZZZ,ZZ9.
         10  FILLER                 PIC X(43)   VALUE SPACES.
     05  WS-FCST-HIGH-RISK.
         10  FILLER                 PIC X(02)   VALUE SPACES.
         10  FILLER                 PIC X(24)
             VALUE "HIGH-RISK PRODUCT COUNT ".
         10  WS-FCST-HIGH-CNT       PIC ZZZ,ZZ9.
         10  FILLER                 PIC X(43)   VALUE SPACES.
     05  WS-FCST-MEDIUM-RISK.
         10  FILLER                 PIC X(02)   VALUE SPACES.
         10  FILLER                 PIC X(24)
             VALUE "MEDIUM-RISK PRODUCT CNT ".
         10  WS-FCST-MEDIUM-CNT     PIC ZZZ,ZZ9.
         10  FILLER                 PIC X(43)   VALUE SPACES.
     05  WS-FM-TITLE.
         10  FILLER                 PIC X(20)   VALUE SPACES.
         10  FILLER                 PIC X(40)
             VALUE "TOP 10 FAST-MOVING PRODUCTS - 30 DAYS".
         10  FILLER                 PIC X(20)   VALUE SPACES.
     05  WS-FM-HEADER.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  FILLER                 PIC X(10)   VALUE "PRODUCT".
         10  FILLER                 PIC X(22)   VALUE "NAME".
         10  FILLER                 PIC X(10)   VALUE "UNITS SOLD".
         10  FILLER                 PIC X(12)   VALUE "REVENUE".
     05  WS-FM-DETAIL.
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FMD-PRODUCT-ID      PIC 9(09).
         10  FILLER                 PIC X(01)   VALUE SPACES.
         10  WS-FMD-PRODUCT-NAME    PIC X(22).
         10  WS-FMD-UNITS-SOLD      PIC ZZZZZZ9.
         10  FILLER                 PIC X(02)   VALUE SPACES.
         10  WS-FMD-REVENUE         PIC $$$,$$$,$$9.99.
*****************************************************************
 PROCEDURE          DIVISION.
*-----------------------------------------------------------------
* MAIN PROCEDURE - LOAD, COMPUTE, RANK AND PRINT BOTH LISTINGS.
*-----------------------------------------------------------------
 100-DEMAND-FORECAST.
     PERFORM 200-INITIATE-DEMAND-FORECAST.
     PERFORM 200-COMPUTE-ALL-FORECASTS.
     PERFORM 200-RANK-AND-PRINT-FORECAST.
     PERFORM 200-RANK-AND-PRINT-FASTMOVE.
     PERFORM 200-TERMINATE-DEMAND-FORECAST.

     STOP RUN.
*-----------------------------------------------------------------
* OPEN THE FILES, CLEAR THE COUNTERS, STAMP THE RUN DATE, AND
* LOAD THE PRODUCT MASTER AND THE 90-DAY SLICE OF HISTORY.
*-----------------------------------------------------------------
 200-INITIATE-DEMAND-FORECAST.
     PERFORM 300-OPEN-ALL-FILES.
     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     PERFORM 300-LOAD-PRODUCT-TABLE.
     PERFORM 300-LOAD-SALES-WINDOW.
*-----------------------------------------------------------------
* WALK THE FULL PRODUCT TABLE COMPUTING EACH PRODUCT'S FORECAST -
* SEE 300-COMPUTE-ONE-FORECAST FOR THE SIX-STEP SEQUENCE.
*-----------------------------------------------------------------
 200-COMPUTE-ALL-FORECASTS.
     SET PRD-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             PERFORM 300-COMPUTE-ONE-FORECAST
             SET PRD-IDX UP BY 1.
*-----------------------------------------------------------------
* BUILD AND SORT THE RISK-RANK POINTER TABLE, THEN PRINT THE
* FORECAST LISTING IN RISK-DESCENDING ORDER.
*-----------------------------------------------------------------
 200-RANK-AND-PRINT-FORECAST.
     PERFORM 300-BUILD-RISK-SORT-TABLE.
     PERFORM 300-SORT-RISK-TABLE.
     PERFORM 300-PRINT-FORECAST-REPORT.
*-----------------------------------------------------------------
* BUILD AND SORT THE FAST-MOVER POINTER TABLE, THEN PRINT THE
* TOP-10 LISTING - ADDED UNDER WH-0184.
*-----------------------------------------------------------------
 200-RANK-AND-PRINT-FASTMOVE.
     PERFORM 300-BUILD-FASTMOVE-SORT-TABLE.
     PERFORM 300-SORT-FASTMOVE-TABLE.
     PERFORM 300-PRINT-FASTMOVE-REPORT.
*-----------------------------------------------------------------
* CLOSE ALL FOUR FILES.
*-----------------------------------------------------------------
 200-TERMINATE-DEMAND-FORECAST.
     PERFORM 300-CLOSE-ALL-FILES.
*****************************************************************
* OPEN - TWO INPUTS, TWO OUTPUTS.
*-----------------------------------------------------------------
 300-OPEN-ALL-FILES.
     OPEN    INPUT   PRODUCT-MASTER-IN
             INPUT   TRANSACTION-HISTORY
             OUTPUT  FORECAST-REPORT-OUT
             OUTPUT  FASTMOVE-REPORT-OUT.
*-----------------------------------------------------------------
* CLEAR THE FOOTER COUNTERS AND STAMP TODAY'S SERIAL DAY NUMBER -
* SEE WH-0177 FOR WHY THIS IS A SERIAL RATHER THAN A RAW DATE
* COMPARE.
*-----------------------------------------------------------------
 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     INITIALIZE SWITCHES-AND-COUNTERS.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     COMPUTE WS-RUN-SERIAL =
             (WS-RUN-CCYY * 360) + (WS-RUN-MM * 30) + WS-RUN-DD.
*-----------------------------------------------------------------
* LOAD THE FULL PRODUCT MASTER INTO WS-PRODUCT-TABLE-AREA.
*-----------------------------------------------------------------
 300-LOAD-PRODUCT-TABLE.
     MOVE 0 TO WS-PRODUCT-COUNT.
     PERFORM 400-READ-PRODUCT-MASTER-IN
             UNTIL PRODUCT-EOF.
*-----------------------------------------------------------------
* THE PRODUCT-EOF-SW LIVES HERE, NOT IN SWITCHES-AND-COUNTERS -
* IT ONLY SERVES THE LOAD LOOP ABOVE.
*-----------------------------------------------------------------
 400-READ-PRODUCT-MASTER-IN.
     READ PRODUCT-MASTER-IN
             AT END      MOVE "Y" TO PRODUCT-EOF-SW
             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE INBOUND PRODUCT RECORD INTO THE NEXT TABLE SLOT AND
* ZERO OUT EVERY RUNNING FORECAST WORK FIELD FOR IT.
*-----------------------------------------------------------------
 500-ADD-PRODUCT-TABLE-ENTRY.
     ADD 1 TO WS-PRODUCT-COUNT.
     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-FC-SALE-COUNT (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-FC-SALE-QTY-SUM (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-FC-FIRST-SERIAL (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-FC-LAST-SERIAL (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-FM-SALE-QTY-SUM (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-FC-DETAIL-COUNT (WS-PRODUCT-COUNT).
*-----------------------------------------------------------------
* ONE PASS OVER THE WHOLE POSTED HISTORY.  TRANSACTIONS ARE
* WRITTEN IN DATE ORDER AS THEY ARE POSTED, SO THE FILE IS ALREADY
* IN ASCENDING TXN-SALE-DATE ORDER - NO SORT NEEDED.
*-----------------------------------------------------------------
 300-LOAD-SALES-WINDOW.
     PERFORM 400-READ-TRANSACTION-HISTORY
             UNTIL TXN-EOF.
*-----------------------------------------------------------------
 400-READ-TRANSACTION-HISTORY.
     READ TRANSACTION-HISTORY
             AT END      MOVE "Y" TO TXN-EOF-SW
             NOT AT END  PERFORM 500-APPLY-ONE-TRANSACTION
     END-READ.
*-----------------------------------------------------------------
* ONLY SALE RECORDS ARE ANALYZED - SHIPMENTS AND RETURNS DO NOT
* FEED THE FORECAST.  A SALE OLDER THAN THE 90-DAY WINDOW IS
* SKIPPED ENTIRELY, NOT JUST EXCLUDED FROM THE SUMS.
*-----------------------------------------------------------------
 500-APPLY-ONE-TRANSACTION.
     IF TXN-IS-SALE
             COMPUTE WS-TXN-SERIAL =
                     (TXN-SALE-CCYY * 360) + (TXN-SALE-MM * 30)
                                            + TXN-SALE-DD
             COMPUTE WS-DAYS-SINCE-SALE =
                     WS-RUN-SERIAL - WS-TXN-SERIAL
             IF WS-DAYS-SINCE-SALE >= 0 AND
                     WS-DAYS-SINCE-SALE <= WS-SALES-WINDOW-DAYS
                     PERFORM 600-APPLY-SALE-TO-PRODUCT
             END-IF
     END-IF.
*-----------------------------------------------------------------
* LOOK UP THE SOLD PRODUCT BY BINARY SEARCH AND POST THE SALE TO
* ITS RUNNING TOTALS.  A SALE FOR A PRODUCT NOT IN THE MASTER
* (DELETED SINCE THE SALE POSTED) IS SILENTLY DROPPED - THE SAME
* TREATMENT USED BY THE OTHER PROGRAMS IN THIS CHAIN.
*-----------------------------------------------------------------
 600-APPLY-SALE-TO-PRODUCT.
     SEARCH ALL WS-PRODUCT-ENTRY
             AT END
                 CONTINUE
             WHEN WS-PRODUCT-ID (PRD-IDX) = TXN-PRODUCT-ID
                 PERFORM 700-POST-SALE-TO-ENTRY
     END-SEARCH.
*-----------------------------------------------------------------
* POST ONE SALE TO ITS PRODUCT'S 90-DAY TOTALS, DETAIL LIST AND -
* WHEN IT FALLS WITHIN THE LAST 30 DAYS - ITS FAST-MOVER TOTAL.
*-----------------------------------------------------------------
 700-POST-SALE-TO-ENTRY.
     ADD 1              TO WS-FC-SALE-COUNT (PRD-IDX).
     ADD TXN-QUANTITY   TO WS-FC-SALE-QTY-SUM (PRD-IDX).
     IF WS-FC-FIRST-SERIAL (PRD-IDX) = 0
             MOVE WS-TXN-SERIAL TO WS-FC-FIRST-SERIAL (PRD-IDX)
     END-IF.
     MOVE WS-TXN-SERIAL TO WS-FC-LAST-SERIAL (PRD-IDX).
     IF WS-FC-DETAIL-COUNT (PRD-IDX) < 100
             ADD 1 TO WS-FC-DETAIL-COUNT (PRD-IDX)
             MOVE WS-FC-DETAIL-COUNT (PRD-IDX) TO WS-SUBSCRIPT
             MOVE TXN-QUANTITY TO
                     WS-FC-DETAIL-QTY (PRD-IDX, WS-SUBSCRIPT)
     END-IF.
     IF WS-DAYS-SINCE-SALE <= WS-FASTMOVE-WINDOW-DAYS
             ADD TXN-QUANTITY TO WS-FM-SALE-QTY-SUM (PRD-IDX)
     END-IF.
*-----------------------------------------------------------------
* COMPUTE ONE PRODUCT'S FORECAST - SEE BUSINESS RULES, DEMAND
* FORECASTING SECTION.  PRD-IDX IS SET BY THE CALLING PERFORM AT
* 200-COMPUTE-ALL-FORECASTS.  THE SIX STEPS BELOW RUN IN A FIXED
* ORDER BECAUSE EACH LATER STEP DEPENDS ON AN EARLIER ONE'S
* RESULT (RISK LEVEL NEEDS DAYS-STOCK-LEFT, ACTION QTY NEEDS
* BOTH THE RISK LEVEL AND THE FORECASTED DEMAND).
*-----------------------------------------------------------------
 300-COMPUTE-ONE-FORECAST.
     ADD 1 TO WS-TOTAL-PRODUCTS-CNT.
     PERFORM 400-COMPUTE-AVG-DAILY-SALES.
     PERFORM 400-COMPUTE-SALES-TREND
             THRU 400-COMPUTE-SALES-TREND-EXIT.
     PERFORM 400-COMPUTE-DAYS-STOCK-LEFT.
     PERFORM 400-COMPUTE-FORECASTED-DEMAND.
     PERFORM 400-CLASSIFY-RISK-LEVEL.
     PERFORM 400-COMPUTE-ACTION-QTY.
*-----------------------------------------------------------------
* AVG DAILY SALES = TOTAL QTY SOLD / DAYS BETWEEN FIRST AND LAST
* SALE IN THE WINDOW.  A PRODUCT WITH NO SALES GETS ZERO; A
* PRODUCT WITH ONE SALE OR A ZERO-DAY SPAN (ALL SALES ON ONE DAY)
* USES THE RAW QUANTITY SOLD RATHER THAN DIVIDING BY ZERO.
*-----------------------------------------------------------------
 400-COMPUTE-AVG-DAILY-SALES.
     COMPUTE WS-DAYS-SPAN =
             WS-FC-LAST-SERIAL (PRD-IDX) - WS-FC-FIRST-SERIAL
                                                        (PRD-IDX).
     IF WS-FC-SALE-COUNT (PRD-IDX) = 0
             MOVE 0 TO WS-FC-AVG-DAILY-SALES (PRD-IDX)
     ELSE
             IF WS-FC-SALE-COUNT (PRD-IDX) < 2 OR WS-DAYS-SPAN < 1
                     MOVE WS-FC-SALE-QTY-SUM (PRD-IDX)
                             TO WS-FC-AVG-DAILY-SALES (PRD-IDX)
             ELSE
                     COMPUTE WS-FC-AVG-DAILY-SALES (PRD-IDX)
                             ROUNDED =
                             WS-FC-SALE-QTY-SUM (PRD-IDX) /
                             WS-DAYS-SPAN
             END-IF
     END-IF.
*-----------------------------------------------------------------
* SPLIT THE STORED SALE-DETAIL LIST INTO AN EARLIER HALF AND A
* LATER HALF BY RECORD COUNT (MIDPOINT = COUNT / 2, INTEGER), AND
* EXPRESS THE CHANGE FROM THE FIRST HALF'S AVERAGE TO THE SECOND
* HALF'S AVERAGE AS A PERCENT.  FEWER THAN TWO DETAIL ENTRIES, OR
* A ZERO FIRST-HALF AVERAGE, LEAVES THE TREND AT ZERO RATHER THAN
* DIVIDING BY ZERO - BOTH EXITS USE GO TO SINCE THIS PARAGRAPH IS
* ALWAYS ENTERED VIA PERFORM ... THRU ... (SEE 300-COMPUTE-ONE-
* FORECAST).
*-----------------------------------------------------------------
 400-COMPUTE-SALES-TREND.
     MOVE 0 TO WS-1ST-HALF-QTY  WS-2ND-HALF-QTY.
     MOVE 0 TO WS-FC-SALES-TREND-PCT (PRD-IDX).
     IF WS-FC-DETAIL-COUNT (PRD-IDX) < 2
             GO TO 400-COMPUTE-SALES-TREND-EXIT
     END-IF.
     COMPUTE WS-HALF-COUNT = WS-FC-DETAIL-COUNT (PRD-IDX) / 2.
     PERFORM VARYING WS-SUBSCRIPT FROM 1 BY 1
             UNTIL WS-SUBSCRIPT > WS-FC-DETAIL-COUNT (PRD-IDX)
             IF WS-SUBSCRIPT <= WS-HALF-COUNT
                     ADD WS-FC-DETAIL-QTY (PRD-IDX, WS-SUBSCRIPT)
                             TO WS-1ST-HALF-QTY
             ELSE
                     ADD WS-FC-DETAIL-QTY (PRD-IDX, WS-SUBSCRIPT)
                             TO WS-2ND-HALF-QTY
             END-IF.
     COMPUTE WS-1ST-HALF-AVG ROUNDED = WS-1ST-HALF-QTY /
             WS-HALF-COUNT.
     IF WS-1ST-HALF-AVG = 0
             GO TO 400-COMPUTE-SALES-TREND-EXIT
     END-IF.
     COMPUTE WS-2ND-HALF-AVG ROUNDED = WS-2ND-HALF-QTY /
             (WS-FC-DETAIL-COUNT (PRD-IDX) - WS-HALF-COUNT).
     COMPUTE WS-FC-SALES-TREND-PCT (PRD-IDX) ROUNDED =
             ((WS-2ND-HALF-AVG - WS-1ST-HALF-AVG) /
                     WS-1ST-HALF-AVG) * 100.
 400-COMPUTE-SALES-TREND-EXIT.
     EXIT.
*-----------------------------------------------------------------
* DAYS OF STOCK LEFT = ON-HAND / AVG DAILY SALES.  A PRODUCT WITH
* NO MEASURABLE DAILY RATE IS TREATED AS EFFECTIVELY INFINITE
* STOCK (99999) RATHER THAN DIVIDING BY ZERO - SUCH A PRODUCT
* FALLS OUT AS SAFE OR LOW RISK AT 400-CLASSIFY-RISK-LEVEL BELOW
* UNLESS ITS ON-HAND IS ALREADY ZERO, WHICH IS CAUGHT FIRST.
*-----------------------------------------------------------------
 400-COMPUTE-DAYS-STOCK-LEFT.
     IF WS-FC-AVG-DAILY-SALES (PRD-IDX) NOT GREATER THAN 0
             MOVE 99999 TO WS-FC-DAYS-STOCK-LEFT (PRD-IDX)
     ELSE
             COMPUTE WS-FC-DAYS-STOCK-LEFT (PRD-IDX) =
                     WS-PRODUCT-QUANTITY (PRD-IDX) /
                     WS-FC-AVG-DAILY-SALES (PRD-IDX)
     END-IF.
*-----------------------------------------------------------------
* CEILING(AVG * (1 + TREND/100) * HORIZON) - THE COMPUTE TRUNCATES
* SO 1 IS ADDED WHENEVER THE TRUE RESULT HAS A REMAINDER.  THE
* SAME EXPRESSION IS RECOMPUTED ROUNDED INTO WS-WORK-CHECK PURELY
* TO DETECT THAT REMAINDER - THERE IS NO INTRINSIC CEILING
* FUNCTION AVAILABLE IN THIS COMPILE ENVIRONMENT.
*-----------------------------------------------------------------
 400-COMPUTE-FORECASTED-DEMAND.
     COMPUTE WS-FC-FORECASTED-DEMAND (PRD-IDX) =
             WS-FC-AVG-DAILY-SALES (PRD-IDX) *
             (1 + (WS-FC-SALES-TREND-PCT (PRD-IDX) / 100)) *
             WS-DAYS-TO-FORECAST.
     COMPUTE WS-WORK-CHECK ROUNDED =
             WS-FC-AVG-DAILY-SALES (PRD-IDX) *
             (1 + (WS-FC-SALES-TREND-PCT (PRD-IDX) / 100)) *
             WS-DAYS-TO-FORECAST.
     IF WS-WORK-CHECK > WS-FC-FORECASTED-DEMAND (PRD-IDX)
             ADD 1 TO WS-FC-FORECASTED-DEMAND (PRD-IDX)
     END-IF.
*-----------------------------------------------------------------
* FIVE-TIER RISK CLASSIFICATION, ZERO ON HAND OUTRANKING EVERY
* OTHER TEST.  NOTE - THE CRITICAL TIER OUTRANKS HIGH FOR SORTING
* PURPOSES BUT DOES NOT ADD INTO THE HIGH-RISK-COUNT FOOTER TOTAL
* - THAT TOTAL COUNTS THE HIGH TIER ONLY, PER WH-0201 (THE
* FOOTER ONCE DOUBLE-COUNTED CRITICAL PRODUCTS AS BOTH TIERS).
*-----------------------------------------------------------------
 400-CLASSIFY-RISK-LEVEL.
     EVALUATE TRUE
         WHEN WS-PRODUCT-QUANTITY (PRD-IDX) = 0
             MOVE "CRITICAL" TO WS-FC-RISK-LEVEL (PRD-IDX)
             MOVE 4          TO WS-FC-RISK-RANK (PRD-IDX)
         WHEN WS-FC-DAYS-STOCK-LEFT (PRD-IDX) <= 3
             MOVE "HIGH    " TO WS-FC-RISK-LEVEL (PRD-IDX)
             MOVE 3          TO WS-FC-RISK-RANK (PRD-IDX)
             ADD 1 TO WS-HIGH-RISK-CNT
         WHEN WS-FC-DAYS-STOCK-LEFT (PRD-IDX) <= 7
             MOVE "MEDIUM  " TO WS-FC-RISK-LEVEL (PRD-IDX)
             MOVE 2          TO WS-FC-RISK-RANK (PRD-IDX)
             ADD 1 TO WS-MEDIUM-RISK-CNT
         WHEN WS-FC-DAYS-STOCK-LEFT (PRD-IDX) <=
                     WS-REORDER-THRESHOLD (PRD-IDX)
             MOVE "LOW     " TO WS-FC-RISK-LEVEL (PRD-IDX)
             MOVE 1          TO WS-FC-RISK-RANK (PRD-IDX)
         WHEN OTHER
             MOVE "SAFE    " TO WS-FC-RISK-LEVEL (PRD-IDX)
             MOVE 0          TO WS-FC-RISK-RANK (PRD-IDX)
     END-EVALUATE.
*-----------------------------------------------------------------
* ACTION QUANTITY - HOW MUCH TO ORDER GIVEN THE FORECAST AND THE
* RISK TIER.  CRITICAL DOUBLES THE FORECAST; HIGH, MEDIUM AND LOW
* USE THE RAW FORECAST, EACH WITH ITS OWN MINIMUM FLOOR TIED TO
* THE REORDER THRESHOLD SO A THIN FORECAST NEVER PRODUCES A
* TRIVIALLY SMALL ACTION QUANTITY ON A RISKY PRODUCT.  SAFE
* PRODUCTS GET ZERO - NO ACTION IS CALLED FOR.
*-----------------------------------------------------------------
 400-COMPUTE-ACTION-QTY.
     EVALUATE TRUE
         WHEN FC-RISK-CRITICAL (PRD-IDX)
             COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
                     WS-FC-FORECASTED-DEMAND (PRD-IDX) * 2
             IF WS-REORDER-THRESHOLD (PRD-IDX) + 20 >
                     WS-FC-ACTION-QTY (PRD-IDX)
                     COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
                             WS-REORDER-THRESHOLD (PRD-IDX) + 20
             END-IF
         WHEN FC-RISK-HIGH (PRD-IDX)
             MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX)
                     TO WS-FC-ACTION-QTY (PRD-IDX)
             IF WS-REORDER-THRESHOLD (PRD-IDX) + 15 >
                     WS-FC-ACTION-QTY (PRD-IDX)
                     COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
                             WS-REORDER-THRESHOLD (PRD-IDX) + 15
             END-IF
         WHEN FC-RISK-MEDIUM (PRD-IDX)
             MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX)
                     TO WS-FC-ACTION-QTY (PRD-IDX)
             IF WS-REORDER-THRESHOLD (PRD-IDX) + 10 >
                     WS-FC-ACTION-QTY (PRD-IDX)
                     COMPUTE WS-FC-ACTION-QTY (PRD-IDX) =
                             WS-REORDER-THRESHOLD (PRD-IDX) + 10
             END-IF
         WHEN FC-RISK-LOW (PRD-IDX)
             MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX)
                     TO WS-FC-ACTION-QTY (PRD-IDX)
         WHEN OTHER
             MOVE 0 TO WS-FC-ACTION-QTY (PRD-IDX)
     END-EVALUATE.
*****************************************************************
* RISK-DESCENDING RANKING - INSERTION SORT OVER THE POINTER TABLE.
* THE PRODUCT TABLE ITSELF IS NEVER REORDERED - ONLY THE SMALL
* POINTER TABLE MOVES DURING THE SORT.
*-----------------------------------------------------------------
 300-BUILD-RISK-SORT-TABLE.
     SET RSK-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             SET PRD-IDX TO RSK-IDX
             MOVE WS-FC-RISK-RANK (PRD-IDX)
                     TO WS-RISK-SORT-RANK (RSK-IDX)
             MOVE RSK-IDX TO WS-RISK-SORT-PRD-IDX (RSK-IDX)
             SET RSK-IDX UP BY 1.
*-----------------------------------------------------------------
* CLASSIC INSERTION SORT - EACH NEW ENTRY IS SLID LEFT PAST ANY
* LOWER-RANKED ENTRY UNTIL IT FINDS ITS PLACE.  FINE FOR THE
* PRODUCT-COUNT SIZES THIS SHOP RUNS; NOT INTENDED FOR A LARGE
* CATALOG.
*-----------------------------------------------------------------
 300-SORT-RISK-TABLE.
     PERFORM VARYING WS-SUBSCRIPT FROM 2 BY 1
             UNTIL WS-SUBSCRIPT > WS-PRODUCT-COUNT
             PERFORM 400-INSERT-RISK-ENTRY.
*-----------------------------------------------------------------
* SLIDE ONE ENTRY LEFTWARD UNTIL THE ENTRY TO ITS LEFT HAS A RANK
* AT LEAST AS HIGH, THEN DROP IT IN PLACE.
*-----------------------------------------------------------------
 400-INSERT-RISK-ENTRY.
     MOVE WS-RISK-SORT-RANK (WS-SUBSCRIPT)    TO WS-HOLD-RANK.
     MOVE WS-RISK-SORT-PRD-IDX (WS-SUBSCRIPT) TO WS-HOLD-PRD-IDX.
     MOVE WS-SUBSCRIPT TO WS-SCAN-SUB.
     PERFORM UNTIL WS-SCAN-SUB <= 1 OR
             WS-RISK-SORT-RANK (WS-SCAN-SUB - 1) >= WS-HOLD-RANK
             MOVE WS-RISK-SORT-RANK (WS-SCAN-SUB - 1)
                     TO WS-RISK-SORT-RANK (WS-SCAN-SUB)
             MOVE WS-RISK-SORT-PRD-IDX (WS-SCAN-SUB - 1)
                     TO WS-RISK-SORT-PRD-IDX (WS-SCAN-SUB)
             SUBTRACT 1 FROM WS-SCAN-SUB.
     MOVE WS-HOLD-RANK    TO WS-RISK-SORT-RANK (WS-SCAN-SUB).
     MOVE WS-HOLD-PRD-IDX TO WS-RISK-SORT-PRD-IDX (WS-SCAN-SUB).
*-----------------------------------------------------------------
* PRINT THE FORECAST LISTING - RANK 1 (HIGHEST) FIRST, WALKING
* THE POINTER TABLE BACKWARD SINCE THE INSERTION SORT LEAVES IT
* ASCENDING.  FOOTER LINES CARRY THE TOTAL PRODUCTS FORECAST AND
* THE HIGH- AND MEDIUM-RISK COUNTS.
*-----------------------------------------------------------------
 300-PRINT-FORECAST-REPORT.
     WRITE FORECAST-LINE FROM WS-FCST-TITLE
             AFTER ADVANCING TOP-OF-FORM.
     WRITE FORECAST-LINE FROM WS-FCST-HEADER
             AFTER ADVANCING 2 LINES.
     SET WS-SUBSCRIPT TO WS-PRODUCT-COUNT.
     PERFORM WS-PRODUCT-COUNT TIMES
             SET RSK-IDX TO WS-SUBSCRIPT
             SET PRD-IDX TO WS-RISK-SORT-PRD-IDX (RSK-IDX)
             PERFORM 400-PRINT-ONE-FORECAST-LINE
             SUBTRACT 1 FROM WS-SUBSCRIPT.
     MOVE WS-TOTAL-PRODUCTS-CNT TO WS-FCST-TOTAL-PRODUCTS.
     WRITE FORECAST-LINE FROM WS-FCST-TOTAL
             AFTER ADVANCING 2 LINES.
     MOVE WS-HIGH-RISK-CNT   TO WS-FCST-HIGH-CNT.
     WRITE FORECAST-LINE FROM WS-FCST-HIGH-RISK
             AFTER ADVANCING 1 LINES.
     MOVE WS-MEDIUM-RISK-CNT TO WS-FCST-MEDIUM-CNT.
     WRITE FORECAST-LINE FROM WS-FCST-MEDIUM-RISK
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* MOVE ONE PRODUCT'S FORECAST FIELDS TO THE DETAIL LINE AND
* WRITE IT.  PRD-IDX IS SET BY THE CALLING PERFORM.  CUR-STOCK AND
* THRESHOLD COME STRAIGHT OFF THE PRODUCT TABLE ENTRY, NOT OFF ANY
* FORECAST WORK FIELD - ADDED UNDER WH-0262.
*-----------------------------------------------------------------
 400-PRINT-ONE-FORECAST-LINE.
     MOVE WS-PRODUCT-ID (PRD-IDX)          TO WS-FCD-PRODUCT-ID.
     MOVE WS-PRODUCT-NAME (PRD-IDX)        TO WS-FCD-PRODUCT-NAME.
     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)    TO WS-FCD-CUR-STOCK.
     MOVE WS-REORDER-THRESHOLD (PRD-IDX)   TO WS-FCD-THRESHOLD.
     MOVE WS-FC-AVG-DAILY-SALES (PRD-IDX)  TO WS-FCD-AVG-DAILY.
     MOVE WS-FC-SALES-TREND-PCT (PRD-IDX)  TO WS-FCD-TREND-PCT.
     MOVE WS-FC-DAYS-STOCK-LEFT (PRD-IDX)  TO WS-FCD-DAYS-LEFT.
     MOVE WS-FC-FORECASTED-DEMAND (PRD-IDX) TO WS-FCD-DEMAND.
     MOVE WS-FC-RISK-LEVEL (PRD-IDX)       TO WS-FCD-RISK.
     MOVE WS-FC-ACTION-QTY (PRD-IDX)       TO WS-FCD-ACTION-QTY.
     WRITE FORECAST-LINE FROM WS-FCST-DETAIL
             AFTER ADVANCING 1 LINES.
*****************************************************************
* FAST-MOVER RANKING - SAME INSERTION-SORT IDIOM, KEYED ON THE
* 30-DAY SALE QUANTITY DESCENDING.  ADDED UNDER WH-0184.
*-----------------------------------------------------------------
 300-BUILD-FASTMOVE-SORT-TABLE.
     SET FMS-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             SET PRD-IDX TO FMS-IDX
             MOVE WS-FM-SALE-QTY-SUM (PRD-IDX)
                     TO WS-FM-SORT-QTY (FMS-IDX)
             MOVE FMS-IDX TO WS-FM-SORT-PRD-IDX (FMS-IDX)
             SET FMS-IDX UP BY 1.
*-----------------------------------------------------------------
 300-SORT-FASTMOVE-TABLE.
     PERFORM VARYING WS-SUBSCRIPT FROM 2 BY 1
             UNTIL WS-SUBSCRIPT > WS-PRODUCT-COUNT
             PERFORM 400-INSERT-FASTMOVE-ENTRY.
*-----------------------------------------------------------------
* SAME SLIDE-LEFT INSERTION LOGIC AS 400-INSERT-RISK-ENTRY,
* KEYED ON SALE QUANTITY INSTEAD OF RISK RANK.
*-----------------------------------------------------------------
 400-INSERT-FASTMOVE-ENTRY.
     MOVE WS-FM-SORT-QTY (WS-SUBSCRIPT)     TO WS-HOLD-QTY.
     MOVE WS-FM-SORT-PRD-IDX (WS-SUBSCRIPT) TO WS-HOLD-PRD-IDX.
     MOVE WS-SUBSCRIPT TO WS-SCAN-SUB.
     PERFORM UNTIL WS-SCAN-SUB <= 1 OR
             WS-FM-SORT-QTY (WS-SCAN-SUB - 1) >= WS-HOLD-QTY
             MOVE WS-FM-SORT-QTY (WS-SCAN-SUB - 1)
                     TO WS-FM-SORT-QTY (WS-SCAN-SUB)
             MOVE WS-FM-SORT-PRD-IDX (WS-SCAN-SUB - 1)
                     TO WS-FM-SORT-PRD-IDX (WS-SCAN-SUB)
             SUBTRACT 1 FROM WS-SCAN-SUB.
     MOVE WS-HOLD-QTY     TO WS-FM-SORT-QTY (WS-SCAN-SUB).
     MOVE WS-HOLD-PRD-IDX TO WS-FM-SORT-PRD-IDX (WS-SCAN-SUB).
*-----------------------------------------------------------------
* PRINT ONLY THE TOP N (WS-FASTMOVE-TOP-N) ENTRIES, OR FEWER IF
* THE CATALOG DOES NOT HAVE THAT MANY PRODUCTS.
*-----------------------------------------------------------------
 300-PRINT-FASTMOVE-REPORT.
     WRITE FASTMOVE-LINE FROM WS-FM-TITLE
             AFTER ADVANCING TOP-OF-FORM.
     WRITE FASTMOVE-LINE FROM WS-FM-HEADER
             AFTER ADVANCING 2 LINES.
     MOVE WS-PRODUCT-COUNT TO WS-FM-PRINT-LIMIT.
     IF WS-FM-PRINT-LIMIT > WS-FASTMOVE-TOP-N
             MOVE WS-FASTMOVE-TOP-N TO WS-FM-PRINT-LIMIT
     END-IF.
     SET FMS-IDX TO 1.
     PERFORM WS-FM-PRINT-LIMIT TIMES
             SET PRD-IDX TO WS-FM-SORT-PRD-IDX (FMS-IDX)
             PERFORM 400-PRINT-ONE-FASTMOVE-LINE
             SET FMS-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE PRODUCT'S UNITS SOLD AND COMPUTED REVENUE TO THE
* DETAIL LINE AND WRITE IT.  REVENUE IS UNITS SOLD TIMES CURRENT
* LIST PRICE - NOT THE ACTUAL SALE PRICE HISTORY, WHICH THIS
* PROGRAM DOES NOT CARRY.
*-----------------------------------------------------------------
 400-PRINT-ONE-FASTMOVE-LINE.
     MOVE WS-PRODUCT-ID (PRD-IDX)     TO WS-FMD-PRODUCT-ID.
     MOVE WS-PRODUCT-NAME (PRD-IDX)   TO WS-FMD-PRODUCT-NAME.
     MOVE WS-FM-SALE-QTY-SUM (PRD-IDX) TO WS-FMD-UNITS-SOLD.
     COMPUTE WS-FMD-REVENUE ROUNDED =
             WS-FM-SALE-QTY-SUM (PRD-IDX) *
             WS-PRODUCT-PRICE (PRD-IDX).
     WRITE FASTMOVE-LINE FROM WS-FM-DETAIL
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* CLOSE ALL FOUR FILES.
*-----------------------------------------------------------------
 300-CLOSE-ALL-FILES.
     CLOSE   PRODUCT-MASTER-IN
             TRANSACTION-HISTORY
             FORECAST-REPORT-OUT
             FASTMOVE-REPORT-OUT.
