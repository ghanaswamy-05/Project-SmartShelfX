*****************************************************************
*                                                               *
*   COPYBOOK:  SALESREC                                        *
*   TITLE:     TRANSACTION-HISTORY RECORD LAYOUT                *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE POSTED MOVEMENT PER RECORD ON TRANSACTION-HISTORY -   *
*     EVERY SHIPMENT, SALE AND RETURN THAT SALES-POST ACCEPTS,  *
*     PLUS THE SHIPMENT LEG OF EVERY COMPLETED PURCHASE ORDER   *
*     (MANUAL OR AUTO-TRIGGERED).  READ BACK BY DEMAND-FORECAST *
*     AND ANALYTICS-DASHBOARD FOR THE TRAILING-WINDOW ROLLUPS.  *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     04/02/97 AHM   WH-0105   ORIGINAL COPYBOOK.                *
*     09/17/98 BSK   WH-0163   ADDED TXN-ID FOR THE AUDIT TRAIL  *
*                              REQUESTED BY WAREHOUSE ACCTG.     *
*     01/14/99 EVS   WH-0177   Y2K - DATE REDEFINED INTO CENTURY *
*                              YEAR/MONTH/DAY GROUP.             *
*****************************************************************
 01  SALES-RECORD.
*        UNIQUE TRANSACTION IDENTIFIER
     05  TXN-ID                   PIC 9(09).
*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
     05  TXN-PRODUCT-ID           PIC 9(09).
*        UNITS MOVED
     05  TXN-QUANTITY             PIC S9(07).
*        QUANTITY TIMES UNIT PRICE AT TIME OF POSTING
     05  TXN-TOTAL-AMOUNT         PIC S9(09)V99.
*        DATE OF THE TRANSACTION, CCYYMMDD
     05  TXN-SALE-DATE            PIC 9(08).
*        Y2K CENTURY BREAKOUT - SEE WH-0177
     05  TXN-SALE-DATE-R REDEFINES TXN-SALE-DATE.
         10  TXN-SALE-CCYY            PIC 9(04).
         10  TXN-SALE-MM              PIC 9(02).
         10  TXN-SALE-DD              PIC 9(02).
*        WAREHOUSE LOCATION CODE
     05  TXN-WAREHOUSE            PIC X(20).
*        SHIPMENT / SALE / RETURN
     05  TXN-TYPE                 PIC X(08).
         88  TXN-IS-SHIPMENT          VALUE "SHIPMENT".
         88  TXN-IS-SALE              VALUE "SALE    ".
         88  TXN-IS-RETURN            VALUE "RETURN  ".
*        NAME OF PERSON OR SYSTEM WHO POSTED THE MOVEMENT
     05  TXN-HANDLER              PIC X(30).
*        RESERVED FOR FUTURE AUDIT-TRAIL EXPANSION
     05  FILLER                   PIC X(10)   VALUE SPACES.
