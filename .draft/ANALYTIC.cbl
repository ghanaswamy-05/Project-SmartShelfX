*****************************************************************
* THIS PROGRAM BUILDS THE NIGHTLY ANALYTICS DASHBOARD - THE
*    INVENTORY SNAPSHOT, PER-WAREHOUSE REVENUE, CATEGORY
*    PERFORMANCE, BUYER SPENDING, AND TODAY'S TURNOVER BY
*    WAREHOUSE - FOR THE MORNING MANAGEMENT PACKET.  THIS IS A
*    NEW PROGRAM, NOT A CONVERSION OF AN EXISTING ONE, BUT IS
*    BUILT TO THE SAME PATTERN AS THE REST OF THE NIGHTLY CHAIN.
*
* USED FILES
*    - PRODUCT MASTER (IN)      : PRODUCT-MASTER-IN
*    - BUYER MASTER (IN)        : BUYER-MASTER-IN
*    - PURCHASE ORDER (IN)      : PURCHASE-ORDER-IN
*    - TRANSACTION HISTORY (IN) : TRANSACTION-HISTORY
*    - ANALYTICS REPORT (OUT)   : ANALYTIC-REPORT-OUT
*
* THIS RUN IS THE LAST LEG OF THE NIGHTLY CYCLE - IT READS THE
*    PRODUCT MASTER, BUYER MASTER AND PURCHASE ORDER FILE AS
*    LEFT BY REPL-SWEEP, AND THE FULL TRANSACTION HISTORY BUILT
*    UP BY SALES-POST AND PO-MAINTENANCE.  IT WRITES NOTHING
*    BACK TO ANY OF THOSE FILES - THIS IS A READ-ONLY REPORTING
*    PASS, NOT A MAINTENANCE RUN.
*****************************************************************
 IDENTIFICATION              DIVISION.
*-----------------------------------------------------------------
 PROGRAM-ID.                 ANALYTICS-DASHBOARD.
 AUTHOR.                     NADIA CHUBAREV,
                             ARADHITA MOHANTY,
                             ELENA SVESHNIKOVA.
 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
 DATE-WRITTEN.               MARCH 30, 2001.
 DATE-COMPILED.
 SECURITY.                   COMPANY CONFIDENTIAL.
*-----------------------------------------------------------------
* CHANGE ACTIVITY :
*   DATE       PGMR   TICKET     DESCRIPTION
*   ---------- ------ ---------- -------------------------------
*   03/30/01   NCH    WH-0207    ORIGINAL PROGRAM - MANAGEMENT
*                                WANTED ONE PACKET COVERING STOCK
*                                POSITION, WAREHOUSE REVENUE AND
*                                BUYER SPEND INSTEAD OF THREE
*                                SEPARATE REQUESTS EVERY MORNING.
*   09/17/01   AHM    WH-0219    ADDED CATEGORY PERFORMANCE BLOCK
*                                (KEYWORD MATCH ON PRODUCT NAME)
*                                AT MERCHANDISING'S REQUEST.
*   02/11/02   EVS    WH-0231    ADDED TODAY'S TURNOVER BLOCK FOR
*                                THE STORE MANAGERS - THEY WERE
*                                RE-KEYING IT BY HAND FROM THE
*                                POSTING REPORT EVERY MORNING.
*   05/06/03   NCH    WH-0244    THE CATEGORY KEYWORD SCAN NOW
*                                EXITS AS SOON AS A TIER MATCHES
*                                INSTEAD OF FALLING THROUGH TWO
*                                MORE IF TESTS EVERY TIME - NO
*                                BEHAVIOR CHANGE, JUST FEWER
*                                WASTED INSPECT STATEMENTS ON A
*                                BUSY OVERNIGHT RUN.
*   08/10/03   EVS    WH-0251    ADDED THE TOP-5 PRODUCTS BLOCK -
*                                MANAGEMENT WANTED A SHORT
*                                DASHBOARD-SIZED LIST TO SIT BESIDE
*                                THE FULL TOP-10 FAST-MOVER REPORT
*                                DEMAND-FORECAST ALREADY PRINTS.
*                                RANKED ON A NEW PER-PRODUCT
*                                TRAILING-30-DAY SALE-QUANTITY
*                                TOTAL, POSTED IN THE SAME PASS
*                                THAT FEEDS THE CATEGORY BLOCK.
*-----------------------------------------------------------------
 ENVIRONMENT                 DIVISION.
*-----------------------------------------------------------------
* C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF THE DASHBOARD TITLE
*    LINE - SEE 300-PRINT-TITLE.  NO CLASS OR UPSI SWITCHES ARE
*    NEEDED IN THIS COMPILE UNIT.
*-----------------------------------------------------------------
 CONFIGURATION               SECTION.
 SOURCE-COMPUTER.            IBM-370.
 OBJECT-COMPUTER.            IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*-----------------------------------------------------------------
* FOUR INPUT FILES, ALL READ ONLY, AND ONE PRINTED REPORT.  ALL
*    FIVE ARE LINE SEQUENTIAL, MATCHING THE REST OF THE STREAM.
*-----------------------------------------------------------------
 INPUT-OUTPUT                SECTION.
 FILE-CONTROL.
*        PRODUCT MASTER AS LEFT BY REPL-SWEEP.
     SELECT  PRODUCT-MASTER-IN
             ASSIGN TO "PRODIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        BUYER MASTER, USED TO BUILD THE BUYER DASHBOARD BLOCK.
     SELECT  BUYER-MASTER-IN
             ASSIGN TO "BUYERIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        FULL PURCHASE ORDER FILE, USED TO COUNT AND SUM EACH
*        BUYER'S ORDERS FOR THE BUYER DASHBOARD BLOCK.
     SELECT  PURCHASE-ORDER-IN
             ASSIGN TO "POIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        FULL SALES/SHIPMENT/RETURN HISTORY, SCANNED ONCE FOR THE
*        WAREHOUSE, CATEGORY AND TODAY'S-TURNOVER BLOCKS.
     SELECT  TRANSACTION-HISTORY
             ASSIGN TO "TXNHIST"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PRINTED MORNING MANAGEMENT PACKET.
     SELECT  ANALYTIC-REPORT-OUT
             ASSIGN TO "ANALYTRP"
             ORGANIZATION IS LINE SEQUENTIAL.
*****************************************************************
 DATA                        DIVISION.
*-----------------------------------------------------------------
 FILE                        SECTION.
*        INBOUND PRODUCT MASTER - SAME 172-BYTE LAYOUT USED
*        ACROSS THE NIGHTLY CHAIN.
 FD  PRODUCT-MASTER-IN
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-IN.
 01  PRODUCT-RECORD-IN.
     05  PROD-ID-IN                PIC 9(09).
     05  PROD-NAME-IN              PIC X(40).
     05  PROD-DESC-IN              PIC X(80).
     05  PROD-QUANTITY-IN          PIC S9(07).
     05  PROD-THRESHOLD-IN         PIC S9(07).
     05  PROD-PRICE-IN             PIC S9(07)V99.
     05  FILLER                    PIC X(20).

*        BUYER MASTER - SEE BUYERMST.cpy.
 FD  BUYER-MASTER-IN
     RECORD CONTAINS 25 CHARACTERS
     DATA RECORD IS BUYER-RECORD.
     COPY "C:\Copybooks\BUYERMST.cpy".

*        FULL PURCHASE ORDER FILE, ALL STATUSES.
 FD  PURCHASE-ORDER-IN
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PO-RECORD-IN.
 01  PO-RECORD-IN.
     05  PO-ID-IN                  PIC 9(09).
     05  PO-PRODUCT-ID-IN          PIC 9(09).
     05  PO-BUYER-ID-IN            PIC 9(09).
     05  PO-QUANTITY-IN            PIC S9(07).
     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
     05  PO-STATUS-IN              PIC X(10).
     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
     05  PO-ORDER-DATE-IN          PIC 9(08).
     05  PO-COMPLETION-DATE-IN     PIC 9(08).
     05  FILLER                    PIC X(10).

*        SHARED HISTORY FILE - SEE SALESREC.cpy.  ONLY SALE-TYPE
*        RECORDS DRIVE THE ANALYTICS BLOCKS - SHIPMENTS AND
*        RETURNS ARE SKIPPED AT 500-APPLY-ONE-TRANSACTION.
 FD  TRANSACTION-HISTORY
     RECORD CONTAINS 112 CHARACTERS
     DATA RECORD IS SALES-RECORD.
     COPY "C:\Copybooks\SALESREC.cpy".

*        PRINTED DASHBOARD LINE, 80-BYTE PRINT LINE.
 FD  ANALYTIC-REPORT-OUT
     RECORD CONTAINS 80 CHARACTERS
     DATA RECORD IS ANALYTIC-PRINT-LINE.
 01  ANALYTIC-PRINT-LINE.
     05  FILLER                    PIC X(80).
*-----------------------------------------------------------------
 WORKING-STORAGE             SECTION.
*-----------------------------------------------------------------
* END-OF-FILE SWITCHES, THE CATEGORY-MATCH SWITCH USED BY THE
*    KEYWORD SCAN, AND THE THREE INVENTORY SNAPSHOT COUNTERS.
*-----------------------------------------------------------------
 01  SWITCHES-AND-COUNTERS.
     05  PRODUCT-EOF-SW            PIC X(01).
         88  PRODUCT-EOF               VALUE "Y".
     05  BUYER-EOF-SW              PIC X(01).
         88  BUYER-EOF                 VALUE "Y".
     05  PO-EOF-SW                 PIC X(01).
         88  PO-EOF                    VALUE "Y".
     05  TXN-EOF-SW                PIC X(01).
         88  TXN-EOF                   VALUE "Y".
*        SET "Y" BY 800-TEST-xxxxxxx WHEN A KEYWORD MATCHES -
*        TESTED BY 700-CLASSIFY-CATEGORY TO SKIP REMAINING TIERS.
     05  WS-CAT-MATCH-SW           PIC X(01).
     05  WS-TOTAL-PRODUCTS-CNT     PIC 9(07)   COMP.
     05  WS-LOW-STOCK-CNT          PIC 9(07)   COMP.
     05  WS-OUT-OF-STOCK-CNT       PIC 9(07)   COMP.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* TRAILING-WINDOW SIZE FOR THE WAREHOUSE AND CATEGORY BLOCKS -
*    30 DAYS, SEE BUSINESS RULES, ANALYTICS.  KEPT AS A NAMED
*    CONSTANT RATHER THAN A LITERAL IN 500-APPLY-ONE-TRANSACTION
*    SO A FUTURE CHANGE TO THE WINDOW IS A ONE-LINE FIX.
*-----------------------------------------------------------------
 01  WS-ANALYTICS-CONSTANTS.
     05  WS-WINDOW-DAYS            PIC 9(03)   COMP VALUE 30.
*        HOW MANY LINES THE TOP PRODUCTS BLOCK PRINTS - WH-0251.
*        THE FAST-MOVER LISTING IN DEMAND-FORECAST PRINTS TEN;
*        THIS IS THE SHORTER DASHBOARD-SIZED VERSION.
     05  WS-TOPPROD-TOP-N          PIC 9(03)   COMP VALUE 5.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRODUCT TABLE - LOADED IN FULL AT OPEN TIME AND SCANNED ONCE
*    FOR THE INVENTORY SNAPSHOT BLOCK, THEN SEARCHED BY PRODUCT-
*    ID DURING THE HISTORY SCAN TO RESOLVE EACH SALE'S CATEGORY.
*    SORTED ASCENDING BY PRODUCT-ID FOR SEARCH ALL.
*-----------------------------------------------------------------
 01  WS-PRODUCT-TABLE-AREA.
     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PRODUCT-COUNT
             ASCENDING KEY IS WS-PRODUCT-ID
             INDEXED BY PRD-IDX.
         10  WS-PRODUCT-ID             PIC 9(09).
         10  WS-PRODUCT-NAME           PIC X(40).
         10  WS-PRODUCT-DESC           PIC X(80).
         10  WS-PRODUCT-QUANTITY       PIC S9(07).
*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
*            FROM THIS COMPILE UNIT TODAY.
         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
             15  WS-QTY-HIGH               PIC 9(05).
             15  WS-QTY-LOW                PIC S9(02).
         10  WS-REORDER-THRESHOLD      PIC S9(07).
         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
             15  WS-PRICE-DOLLARS          PIC 9(07).
             15  WS-PRICE-CENTS            PIC 9(02).
*            TRAILING-30-DAY SALE QUANTITY, POSTED ALONGSIDE THE
*            CATEGORY REVENUE AT 600-POST-TO-CATEGORY - DRIVES THE
*            TOP PRODUCTS BLOCK - WH-0251.
         10  WS-PROD-SALE-QTY-SUM      PIC S9(09)  COMP.
         10  FILLER                    PIC X(20)   VALUE SPACES.
*-----------------------------------------------------------------
* BUYER TABLE - LOADED IN FULL AT OPEN TIME.  UNLIKE THE OTHER
*    PROGRAMS' BUYER TABLES, THIS ONE CARRIES RUNNING ORDER
*    COUNTS AND SPEND, ACCUMULATED AS THE PO TABLE IS SCANNED AT
*    200-COMPUTE-BUYER-DASHBOARD - SEE 300-ACCUMULATE-ONE-PO-TO-
*    BUYER.
*-----------------------------------------------------------------
 01  WS-BUYER-TABLE-AREA.
     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
             DEPENDING ON WS-BUYER-COUNT
             ASCENDING KEY IS WS-BUYER-ID
             INDEXED BY BYR-IDX.
         10  WS-BUYER-ID               PIC 9(09).
         10  WS-BUYER-ROLE             PIC X(08).
             88  WS-BUYER-IS-BUYER         VALUE "BUYER   ".
         10  WS-BYR-TOTAL-CNT          PIC 9(05)   COMP.
         10  WS-BYR-PENDING-CNT        PIC 9(05)   COMP.
         10  WS-BYR-COMPLETED-CNT      PIC 9(05)   COMP.
         10  WS-BYR-TOTAL-SPENT        PIC S9(09)V99.
         10  FILLER                    PIC X(08).
*-----------------------------------------------------------------
* PURCHASE ORDER TABLE - LOADED IN FULL, READ ONLY.  NOT KEPT IN
*    KEY ORDER (NO ASCENDING KEY CLAUSE) SINCE THIS PROGRAM
*    SCANS IT ONCE STRAIGHT THROUGH RATHER THAN SEARCHING IT.
*-----------------------------------------------------------------
 01  WS-PO-TABLE-AREA.
     05  WS-PO-COUNT               PIC 9(05)   COMP.
     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PO-COUNT
             INDEXED BY POT-IDX.
         10  WS-PO-ID                  PIC 9(09).
         10  WS-PO-PRODUCT-ID          PIC 9(09).
         10  WS-PO-BUYER-ID            PIC 9(09).
         10  WS-PO-QUANTITY            PIC S9(07).
         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
         10  WS-PO-STATUS              PIC X(10).
             88  WS-PO-IS-PENDING          VALUE "PENDING   ".
             88  WS-PO-IS-COMPLETED        VALUE "COMPLETED ".
         10  FILLER                    PIC X(05).
*-----------------------------------------------------------------
* THREE-WAREHOUSE SHOP LIST - THE NAMES ARE MOVED IN AT
* INITIALIZATION TIME (300-INITIALIZE-SWITCHES-AND-COUNTERS)
* RATHER THAN CARRIED AS OCCURS-TABLE VALUE CLAUSES, SINCE EACH
* ENTRY ALSO CARRIES A RUNNING TOTAL THAT CHANGES DURING THE RUN.
*    WS-WH-REVENUE IS THE TRAILING-30-DAY TOTAL, WS-WH-TODAY-
*    REVENUE IS TODAY ONLY - SEE 600-POST-TO-WAREHOUSE AND
*    600-POST-TO-TODAY-TURNOVER.
*-----------------------------------------------------------------
 01  WS-WAREHOUSE-TABLE-AREA.
     05  WS-WH-ENTRY OCCURS 3 TIMES
             INDEXED BY WH-IDX.
         10  WS-WH-NAME                PIC X(20).
         10  WS-WH-REVENUE             PIC S9(09)V99.
         10  WS-WH-TXN-CNT             PIC 9(07)   COMP.
         10  WS-WH-TODAY-REVENUE       PIC S9(09)V99.
         10  FILLER                    PIC X(05).
*-----------------------------------------------------------------
* FIVE-CATEGORY SHOP LIST, SAME TECHNIQUE - ELECTRONICS,
*    CLOTHING, FOOD, HOME, OTHER, IN THE FIXED ORDER THE
*    KEYWORD SCAN AT 700-CLASSIFY-CATEGORY TESTS THEM.
*-----------------------------------------------------------------
 01  WS-CATEGORY-TABLE-AREA.
     05  WS-CAT-ENTRY OCCURS 5 TIMES
             INDEXED BY CAT-IDX.
         10  WS-CAT-NAME               PIC X(12).
         10  WS-CAT-REVENUE            PIC S9(09)V99.
         10  FILLER                    PIC X(05).
*-----------------------------------------------------------------
* TOP PRODUCTS POINTER TABLE - HOLDS ONLY THE SORT KEY AND A
*    POINTER BACK TO THE PRODUCT ENTRY, SAME SHAPE AS DEMAND-
*    FORECAST'S WS-FASTMOVE-SORT-TABLE-AREA - ADDED UNDER WH-0251.
*-----------------------------------------------------------------
 01  WS-TOPPROD-SORT-TABLE-AREA.
     05  WS-TP-SORT-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PRODUCT-COUNT
             INDEXED BY TPS-IDX.
         10  WS-TP-SORT-QTY            PIC S9(09)  COMP.
         10  WS-TP-SORT-PRD-IDX        PIC 9(05)   COMP.
         10  FILLER                    PIC X(02).
*-----------------------------------------------------------------
* RUN DATE AND ITS SERIAL-DAY-NUMBER FORM - THE SERIAL IS USED
*    TO TELL HOW MANY CALENDAR DAYS OLD A GIVEN SALE IS WITHOUT
*    RESORTING TO INTRINSIC DATE FUNCTIONS (NONE ARE USED IN
*    THIS COMPILE UNIT, PER SHOP STANDARD).  A 360-DAY YEAR AND
*    30-DAY MONTH ARE CLOSE ENOUGH FOR A ROLLING 30-DAY WINDOW -
*    SEE 500-APPLY-ONE-TRANSACTION.
*-----------------------------------------------------------------
 01  WS-DATE-AREA.
     05  WS-RUN-DATE               PIC 9(08).
     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
         10  WS-RUN-CCYY               PIC 9(04).
         10  WS-RUN-MM                 PIC 9(02).
         10  WS-RUN-DD                 PIC 9(02).
     05  WS-RUN-SERIAL             PIC 9(07)   COMP.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* SCRATCH FIELDS FOR THE HISTORY SCAN - THE TRANSACTION'S OWN
*    SERIAL-DAY-NUMBER, THE AGE COMPUTED FROM IT, THE UPPERCASED
*    PRODUCT NAME USED FOR KEYWORD MATCHING, THE RUNNING KEYWORD
*    HIT COUNT, THE RESOLVED CATEGORY SUBSCRIPT, AND THE FOUND
*    SWITCH FOR THE PRODUCT LOOKUP BEHIND EACH SALE.
*-----------------------------------------------------------------
 01  WS-WORK-FIELDS.
     05  WS-TXN-SERIAL             PIC 9(07)   COMP.
     05  WS-DAYS-SINCE-TXN         PIC S9(07)  COMP.
     05  WS-NAME-UPPER             PIC X(40).
     05  WS-KEYWORD-CNT            PIC 9(03)   COMP.
     05  WS-CAT-SUB                PIC 9(01)   COMP.
     05  WS-TXN-PRD-FOUND-SW       PIC X(01).
         88  WS-TXN-PRD-FOUND          VALUE "Y".
     05  WS-INVENTORY-VALUE        PIC S9(11)V99.
*        TOP PRODUCTS INSERTION SORT WORK FIELDS - SAME NAMES AND
*        SHAPE AS DEMAND-FORECAST'S FAST-MOVER SORT - WH-0251.
     05  WS-SUBSCRIPT              PIC 9(05)   COMP.
     05  WS-SCAN-SUB               PIC 9(05)   COMP.
     05  WS-HOLD-QTY               PIC S9(09)  COMP.
     05  WS-HOLD-PRD-IDX           PIC 9(05)   COMP.
     05  WS-TP-PRINT-LIMIT         PIC 9(05)   COMP.
     05  WS-TP-RANK                PIC 9(02)   COMP.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRINT LINE LAYOUTS - ONE 01-GROUP PER REPORT BLOCK, EACH WITH
*    ITS OWN FILLER PADDING TO THE 80-BYTE PRINT WIDTH.  THE
*    TITLE LINE CARRIES A GENERIC BANNER, NOT A PRODUCT NAME -
*    WH-0207.
*-----------------------------------------------------------------
 01  WS-REPORT-LINES.
     05  WS-TITLE-LINE.
         10  FILLER                PIC X(18)   VALUE SPACES.
         10  FILLER                PIC X(44)
             VALUE "WAREHOUSE ANALYTICS DASHBOARD".
         10  FILLER                PIC X(10)   VALUE "RUN DATE".
         10  WS-TL-RUN-DATE        PIC 9(08).
     05  WS-BLOCK-HEADER-LINE.
         10  FILLER                PIC X(05)   VALUE SPACES.
         10  WS-BH-TEXT            PIC X(60).
         10  FILLER                PIC X(15)   VALUE SPACES.
     05  WS-SNAPSHOT-LINE.
         10  FILLER                PIC X(10)   VALUE SPACES.
         10  WS-SN-LABEL           PIC X(30).
         10  WS-SN-VALUE           PIC $$$,$$$,$$9.99.
         10  FILLER                PIC X(25)   VALUE SPACES.
     05  WS-SNAPSHOT-COUNT-LINE.
         10  FILLER                PIC X(10)   VALUE SPACES.
         10  WS-SC-LABEL           PIC X(30).
         10  WS-SC-VALUE           PIC ZZZ,ZZ9.
         10  FILLER                PIC X(31)   VALUE SPACES.
     05  WS-WAREHOUSE-LINE.
         10  FILLER                PIC X(10)   VALUE SPACES.
         10  WS-WH-LINE-NAME       PIC X(20).
         10  WS-WH-LINE-REVENUE    PIC $$$,$$$,$$9.99.
         10  FILLER                PIC X(03)   VALUE SPACES.
         10  WS-WH-LINE-CNT        PIC ZZZ,ZZ9.
         10  FILLER                PIC X(12)   VALUE SPACES.
     05  WS-CATEGORY-LINE.
         10  FILLER                PIC X(10)   VALUE SPACES.
         10  WS-CAT-LINE-NAME      PIC X(12).
         10  WS-CAT-LINE-REVENUE   PIC $$$,$$$,$$9.99.
         10  FILLER                PIC X(31)   VALUE SPACES.
     05  WS-BUYER-LINE.
         10  FILLER                PIC X(08)   VALUE SPACES.
         10  WS-BY-LINE-ID         PIC 9(09).
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-BY-LINE-TOTAL      PIC ZZ9.
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-BY-LINE-PENDING    PIC ZZ9.
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-BY-LINE-COMPLETED  PIC ZZ9.
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-BY-LINE-SPENT      PIC $$$,$$$,$$9.99.
         10  FILLER                PIC X(19)   VALUE SPACES.
     05  WS-TURNOVER-LINE.
         10  FILLER                PIC X(10)   VALUE SPACES.
         10  WS-TO-LINE-NAME       PIC X(20).
         10  WS-TO-LINE-REVENUE    PIC $$$,$$$,$$9.99.
         10  FILLER                PIC X(35)   VALUE SPACES.
*            TOP PRODUCTS DASHBOARD LINE - RANK, PRODUCT, NAME AND
*            TRAILING-30-DAY UNITS SOLD - ADDED UNDER WH-0251.
     05  WS-TOPPROD-LINE.
         10  FILLER                PIC X(10)   VALUE SPACES.
         10  WS-TP-LINE-RANK       PIC Z9.
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-TP-LINE-PRODUCT-ID PIC 9(09).
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-TP-LINE-NAME       PIC X(22).
         10  FILLER                PIC X(02)   VALUE SPACES.
         10  WS-TP-LINE-QTY        PIC ZZZZZZ9.
         10  FILLER                PIC X(10)   VALUE SPACES.
*****************************************************************
 PROCEDURE          DIVISION.
*-----------------------------------------------------------------
* MAIN PROCEDURE - LOAD THE TABLES, SCAN THE HISTORY FILE ONCE,
*    COMPUTE THE TWO PER-PRODUCT/PER-PO ROLL-UPS, THEN PRINT THE
*    SIX REPORT BLOCKS IN ORDER.
*-----------------------------------------------------------------
 100-ANALYTICS-DASHBOARD.
     PERFORM 200-INITIATE-ANALYTICS.
     PERFORM 200-COMPUTE-INVENTORY-SNAPSHOT.
     PERFORM 200-COMPUTE-BUYER-DASHBOARD.
     PERFORM 200-RANK-TOP-PRODUCTS.
     PERFORM 200-PRINT-REPORT.
     PERFORM 200-TERMINATE-ANALYTICS.

     STOP RUN.
*-----------------------------------------------------------------
* OPEN THE FIVE FILES, CLEAR THE COUNTERS AND SHOP-LIST TABLES,
*    LOAD THE THREE MASTER TABLES AND SCAN THE FULL HISTORY FILE
*    ONCE TO POST THE WAREHOUSE, CATEGORY AND TURNOVER TOTALS.
*-----------------------------------------------------------------
 200-INITIATE-ANALYTICS.
     PERFORM 300-OPEN-ALL-FILES.
     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     PERFORM 300-LOAD-PRODUCT-TABLE.
     PERFORM 300-LOAD-BUYER-TABLE.
     PERFORM 300-LOAD-PO-TABLE.
     PERFORM 300-SCAN-TRANSACTION-HISTORY.
*-----------------------------------------------------------------
* ONE PASS OVER THE PRODUCT TABLE FOR THE LOW-STOCK / OUT-OF-
*    STOCK COUNTS AND THE TOTAL INVENTORY VALUE.
*-----------------------------------------------------------------
 200-COMPUTE-INVENTORY-SNAPSHOT.
     SET PRD-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             PERFORM 300-CLASSIFY-ONE-PRODUCT-STOCK
             SET PRD-IDX UP BY 1.
*-----------------------------------------------------------------
* ONE PASS OVER THE PO TABLE, ROLLING EACH ORDER UP TO ITS OWN
*    BUYER'S COUNTS AND SPEND FOR THE BUYER DASHBOARD BLOCK.
*-----------------------------------------------------------------
 200-COMPUTE-BUYER-DASHBOARD.
     SET POT-IDX TO 1.
     PERFORM WS-PO-COUNT TIMES
             PERFORM 300-ACCUMULATE-ONE-PO-TO-BUYER
             SET POT-IDX UP BY 1.
*-----------------------------------------------------------------
* BUILD AND SORT THE TOP PRODUCTS POINTER TABLE, DESCENDING ON
*    TRAILING-30-DAY SALE QUANTITY - ADDED UNDER WH-0251.
*-----------------------------------------------------------------
 200-RANK-TOP-PRODUCTS.
     PERFORM 500-BUILD-TOP-PRODUCTS-TABLE.
     PERFORM 500-SORT-TOP-PRODUCTS-TABLE.
*-----------------------------------------------------------------
* PRINT THE SEVEN REPORT BLOCKS, IN THE ORDER MANAGEMENT ASKED
*    FOR THEM (WH-0207, WH-0219, WH-0231, WH-0251).
*-----------------------------------------------------------------
 200-PRINT-REPORT.
     PERFORM 300-PRINT-TITLE.
     PERFORM 300-PRINT-INVENTORY-SNAPSHOT.
     PERFORM 300-PRINT-WAREHOUSE-ANALYSIS.
     PERFORM 300-PRINT-CATEGORY-PERFORMANCE.
     PERFORM 300-PRINT-BUYER-DASHBOARD.
     PERFORM 300-PRINT-DAILY-TURNOVER.
     PERFORM 500-PRINT-TOP-PRODUCTS.
*-----------------------------------------------------------------
* CLOSE ALL FIVE FILES - NOTHING ELSE TO DO, THIS RUN NEVER
*    WRITES BACK TO ANY MASTER OR HISTORY FILE.
*-----------------------------------------------------------------
 200-TERMINATE-ANALYTICS.
     PERFORM 300-CLOSE-ALL-FILES.
*****************************************************************
* OPEN - FOUR INPUT FILES, ONE OUTPUT REPORT.
*-----------------------------------------------------------------
 300-OPEN-ALL-FILES.
     OPEN    INPUT   PRODUCT-MASTER-IN
             INPUT   BUYER-MASTER-IN
             INPUT   PURCHASE-ORDER-IN
             INPUT   TRANSACTION-HISTORY
             OUTPUT  ANALYTIC-REPORT-OUT.
*-----------------------------------------------------------------
* CLEAR SWITCHES/COUNTERS AND BOTH SHOP-LIST TABLES, STAMP THE
*    RUN DATE, COMPUTE ITS SERIAL DAY NUMBER, AND LOAD THE THREE
*    WAREHOUSE NAMES AND FIVE CATEGORY NAMES - SEE BUSINESS
*    RULES, ANALYTICS FOR WHY THESE ARE FIXED SHOP LISTS RATHER
*    THAN DATA READ FROM A FILE.
*-----------------------------------------------------------------
 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     INITIALIZE SWITCHES-AND-COUNTERS
                WS-WAREHOUSE-TABLE-AREA
                WS-CATEGORY-TABLE-AREA.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     COMPUTE WS-RUN-SERIAL =
             (WS-RUN-CCYY * 360) + (WS-RUN-MM * 30) + WS-RUN-DD.
     MOVE "MAIN WAREHOUSE" TO WS-WH-NAME (1).
     MOVE "EAST WAREHOUSE" TO WS-WH-NAME (2).
     MOVE "WEST WAREHOUSE" TO WS-WH-NAME (3).
     MOVE "ELECTRONICS" TO WS-CAT-NAME (1).
     MOVE "CLOTHING"    TO WS-CAT-NAME (2).
     MOVE "FOOD"         TO WS-CAT-NAME (3).
     MOVE "HOME"         TO WS-CAT-NAME (4).
     MOVE "OTHER"        TO WS-CAT-NAME (5).
*-----------------------------------------------------------------
* LOAD THE FULL PRODUCT MASTER INTO WS-PRODUCT-TABLE-AREA.
*-----------------------------------------------------------------
 300-LOAD-PRODUCT-TABLE.
     MOVE 0 TO WS-PRODUCT-COUNT.
     PERFORM 400-READ-PRODUCT-MASTER-IN
             UNTIL PRODUCT-EOF.
*-----------------------------------------------------------------
* LOAD THE FULL BUYER MASTER INTO WS-BUYER-TABLE-AREA, ZEROING
*    EACH BUYER'S RUNNING COUNTS AND SPEND AS IT IS LOADED.
*-----------------------------------------------------------------
 300-LOAD-BUYER-TABLE.
     MOVE 0 TO WS-BUYER-COUNT.
     PERFORM 400-READ-BUYER-MASTER-IN
             UNTIL BUYER-EOF.
*-----------------------------------------------------------------
* LOAD THE FULL PURCHASE ORDER FILE INTO WS-PO-TABLE-AREA.
*-----------------------------------------------------------------
 300-LOAD-PO-TABLE.
     MOVE 0 TO WS-PO-COUNT.
     PERFORM 400-READ-PURCHASE-ORDER-IN
             UNTIL PO-EOF.
*-----------------------------------------------------------------
* SCAN THE FULL TRANSACTION HISTORY FILE ONE RECORD AT A TIME -
*    THIS IS THE ONE PASS THAT POSTS THE WAREHOUSE, CATEGORY AND
*    TODAY'S-TURNOVER TOTALS - SEE 500-APPLY-ONE-TRANSACTION.
*-----------------------------------------------------------------
 300-SCAN-TRANSACTION-HISTORY.
     PERFORM 400-READ-TRANSACTION-HISTORY
             UNTIL TXN-EOF.
*-----------------------------------------------------------------
* INVENTORY SNAPSHOT - LOW STOCK / OUT OF STOCK COUNTS AND TOTAL
* INVENTORY VALUE.  SEE BUSINESS RULES, ANALYTICS.
*-----------------------------------------------------------------
 300-CLASSIFY-ONE-PRODUCT-STOCK.
     ADD 1 TO WS-TOTAL-PRODUCTS-CNT.
     IF WS-PRODUCT-QUANTITY (PRD-IDX) = 0
             ADD 1 TO WS-OUT-OF-STOCK-CNT
     ELSE
             IF WS-PRODUCT-QUANTITY (PRD-IDX) <=
                     WS-REORDER-THRESHOLD (PRD-IDX)
                     ADD 1 TO WS-LOW-STOCK-CNT
             END-IF
     END-IF.
     COMPUTE WS-INVENTORY-VALUE ROUNDED = WS-INVENTORY-VALUE +
             (WS-PRODUCT-PRICE (PRD-IDX) *
                     WS-PRODUCT-QUANTITY (PRD-IDX)).
*-----------------------------------------------------------------
* BUYER DASHBOARD - COUNT TOTAL/PENDING/COMPLETED ORDERS AND SUM
* COMPLETED-ORDER SPEND, PER BUYER.
*-----------------------------------------------------------------
 300-ACCUMULATE-ONE-PO-TO-BUYER.
     SEARCH ALL WS-BUYER-ENTRY
             AT END
                 CONTINUE
             WHEN WS-BUYER-ID (BYR-IDX) = WS-PO-BUYER-ID (POT-IDX)
                 ADD 1 TO WS-BYR-TOTAL-CNT (BYR-IDX)
                 IF WS-PO-IS-PENDING (POT-IDX)
                     ADD 1 TO WS-BYR-PENDING-CNT (BYR-IDX)
                 END-IF
                 IF WS-PO-IS-COMPLETED (POT-IDX)
                     ADD 1 TO WS-BYR-COMPLETED-CNT (BYR-IDX)
                     ADD WS-PO-TOTAL-AMOUNT (POT-IDX)
                             TO WS-BYR-TOTAL-SPENT (BYR-IDX)
                 END-IF
     END-SEARCH.
*-----------------------------------------------------------------
* PRINT THE TITLE LINE - NEW PAGE, RUN DATE STAMPED ON THE SAME
*    LINE AS THE BANNER TEXT.
*-----------------------------------------------------------------
 300-PRINT-TITLE.
     MOVE WS-RUN-DATE TO WS-TL-RUN-DATE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-TITLE-LINE
             AFTER ADVANCING TOP-OF-FORM.
*-----------------------------------------------------------------
* PRINT THE INVENTORY SNAPSHOT BLOCK - TOTAL PRODUCTS, LOW STOCK,
*    OUT OF STOCK AND TOTAL INVENTORY VALUE.
*-----------------------------------------------------------------
 300-PRINT-INVENTORY-SNAPSHOT.
     MOVE "INVENTORY SNAPSHOT" TO WS-BH-TEXT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
             AFTER ADVANCING 3 LINES.
     MOVE "TOTAL PRODUCTS . . . . . . . ." TO WS-SC-LABEL.
     MOVE WS-TOTAL-PRODUCTS-CNT TO WS-SC-VALUE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-COUNT-LINE
             AFTER ADVANCING 2 LINES.
     MOVE "LOW STOCK PRODUCTS . . . . . ." TO WS-SC-LABEL.
     MOVE WS-LOW-STOCK-CNT TO WS-SC-VALUE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-COUNT-LINE
             AFTER ADVANCING 1 LINES.
     MOVE "OUT OF STOCK PRODUCTS  . . . ." TO WS-SC-LABEL.
     MOVE WS-OUT-OF-STOCK-CNT TO WS-SC-VALUE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-COUNT-LINE
             AFTER ADVANCING 1 LINES.
     MOVE "TOTAL INVENTORY VALUE  . . . ." TO WS-SN-LABEL.
     MOVE WS-INVENTORY-VALUE TO WS-SN-VALUE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-SNAPSHOT-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* PRINT THE WAREHOUSE ANALYSIS BLOCK - TRAILING 30-DAY REVENUE
*    AND TRANSACTION COUNT, ONE LINE PER WAREHOUSE, FIXED ORDER.
*-----------------------------------------------------------------
 300-PRINT-WAREHOUSE-ANALYSIS.
     MOVE "WAREHOUSE ANALYSIS - TRAILING 30 DAYS" TO WS-BH-TEXT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
             AFTER ADVANCING 3 LINES.
     SET WH-IDX TO 1.
     PERFORM 3 TIMES
             PERFORM 400-PRINT-ONE-WAREHOUSE-LINE
             SET WH-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE WAREHOUSE TABLE ENTRY TO THE PRINT LINE AND WRITE IT.
*-----------------------------------------------------------------
 400-PRINT-ONE-WAREHOUSE-LINE.
     MOVE WS-WH-NAME (WH-IDX)         TO WS-WH-LINE-NAME.
     MOVE WS-WH-REVENUE (WH-IDX)      TO WS-WH-LINE-REVENUE.
     MOVE WS-WH-TXN-CNT (WH-IDX)      TO WS-WH-LINE-CNT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-WAREHOUSE-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* PRINT THE CATEGORY PERFORMANCE BLOCK - TRAILING 30-DAY REVENUE
*    PER CATEGORY, FIXED ORDER - ADDED UNDER WH-0219.
*-----------------------------------------------------------------
 300-PRINT-CATEGORY-PERFORMANCE.
     MOVE "CATEGORY PERFORMANCE - TRAILING 30 DAYS" TO WS-BH-TEXT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
             AFTER ADVANCING 3 LINES.
     SET CAT-IDX TO 1.
     PERFORM 5 TIMES
             PERFORM 400-PRINT-ONE-CATEGORY-LINE
             SET CAT-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE CATEGORY TABLE ENTRY TO THE PRINT LINE AND WRITE IT.
*-----------------------------------------------------------------
 400-PRINT-ONE-CATEGORY-LINE.
     MOVE WS-CAT-NAME (CAT-IDX)       TO WS-CAT-LINE-NAME.
     MOVE WS-CAT-REVENUE (CAT-IDX)    TO WS-CAT-LINE-REVENUE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-CATEGORY-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* PRINT THE BUYER DASHBOARD BLOCK - ONE LINE PER BUYER-ROLE
*    ENTRY, SKIPPING ANY BUYER-MASTER ENTRY THAT IS NOT ROLE
*    BUYER (SEE 400-PRINT-ONE-BUYER-LINE'S GUARD).
*-----------------------------------------------------------------
 300-PRINT-BUYER-DASHBOARD.
     MOVE "BUYER DASHBOARD" TO WS-BH-TEXT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
             AFTER ADVANCING 3 LINES.
     SET BYR-IDX TO 1.
     PERFORM WS-BUYER-COUNT TIMES
             PERFORM 400-PRINT-ONE-BUYER-LINE
             SET BYR-IDX UP BY 1.
*-----------------------------------------------------------------
* PRINT ONE BUYER LINE, ONLY WHEN THE TABLE ENTRY IS ROLE BUYER -
*    THE BUYER MASTER CAN CARRY OTHER ROLES NOT RELEVANT HERE.
*-----------------------------------------------------------------
 400-PRINT-ONE-BUYER-LINE.
     IF WS-BUYER-IS-BUYER (BYR-IDX)
             MOVE WS-BUYER-ID (BYR-IDX)         TO WS-BY-LINE-ID
             MOVE WS-BYR-TOTAL-CNT (BYR-IDX)    TO WS-BY-LINE-TOTAL
             MOVE WS-BYR-PENDING-CNT (BYR-IDX)  TO WS-BY-LINE-PENDING
             MOVE WS-BYR-COMPLETED-CNT (BYR-IDX)
                     TO WS-BY-LINE-COMPLETED
             MOVE WS-BYR-TOTAL-SPENT (BYR-IDX)  TO WS-BY-LINE-SPENT
             WRITE ANALYTIC-PRINT-LINE FROM WS-BUYER-LINE
                     AFTER ADVANCING 1 LINES
     END-IF.
*-----------------------------------------------------------------
* PRINT THE DAILY TURNOVER BLOCK - TODAY-ONLY REVENUE PER
*    WAREHOUSE, ADDED UNDER WH-0231 SO THE STORE MANAGERS STOP
*    RE-KEYING IT BY HAND FROM THE POSTING REPORT.
*-----------------------------------------------------------------
 300-PRINT-DAILY-TURNOVER.
     MOVE "DAILY TURNOVER BY WAREHOUSE - TODAY" TO WS-BH-TEXT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
             AFTER ADVANCING 3 LINES.
     SET WH-IDX TO 1.
     PERFORM 3 TIMES
             PERFORM 400-PRINT-ONE-TURNOVER-LINE
             SET WH-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE WAREHOUSE'S TODAY-ONLY REVENUE TO THE PRINT LINE AND
*    WRITE IT.
*-----------------------------------------------------------------
 400-PRINT-ONE-TURNOVER-LINE.
     MOVE WS-WH-NAME (WH-IDX)              TO WS-TO-LINE-NAME.
     MOVE WS-WH-TODAY-REVENUE (WH-IDX)     TO WS-TO-LINE-REVENUE.
     WRITE ANALYTIC-PRINT-LINE FROM WS-TURNOVER-LINE
             AFTER ADVANCING 1 LINES.
*****************************************************************
* TOP PRODUCTS RANKING - SAME INSERTION-SORT IDIOM AS DEMAND-
*    FORECAST'S FAST-MOVER LISTING AND REPL-SWEEP'S LOW-STOCK
*    LISTING.  THE PRODUCT TABLE ITSELF IS NEVER REORDERED - ONLY
*    THE SMALL POINTER TABLE MOVES DURING THE SORT.  ADDED UNDER
*    WH-0251.
*-----------------------------------------------------------------
 500-BUILD-TOP-PRODUCTS-TABLE.
     SET TPS-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             SET PRD-IDX TO TPS-IDX
             MOVE WS-PROD-SALE-QTY-SUM (PRD-IDX)
                     TO WS-TP-SORT-QTY (TPS-IDX)
             MOVE TPS-IDX TO WS-TP-SORT-PRD-IDX (TPS-IDX)
             SET TPS-IDX UP BY 1.
*-----------------------------------------------------------------
 500-SORT-TOP-PRODUCTS-TABLE.
     PERFORM VARYING WS-SUBSCRIPT FROM 2 BY 1
             UNTIL WS-SUBSCRIPT > WS-PRODUCT-COUNT
             PERFORM 600-INSERT-TOP-PRODUCT-ENTRY.
*-----------------------------------------------------------------
* SLIDE ONE ENTRY LEFTWARD UNTIL THE ENTRY TO ITS LEFT HAS A SALE
*    QUANTITY AT LEAST AS HIGH, THEN DROP IT IN PLACE - SAME
*    SLIDE-LEFT LOGIC AS DEMAND-FORECAST'S 400-INSERT-FASTMOVE-
*    ENTRY.
*-----------------------------------------------------------------
 600-INSERT-TOP-PRODUCT-ENTRY.
     MOVE WS-TP-SORT-QTY (WS-SUBSCRIPT)     TO WS-HOLD-QTY.
     MOVE WS-TP-SORT-PRD-IDX (WS-SUBSCRIPT) TO WS-HOLD-PRD-IDX.
     MOVE WS-SUBSCRIPT TO WS-SCAN-SUB.
     PERFORM UNTIL WS-SCAN-SUB <= 1 OR
             WS-TP-SORT-QTY (WS-SCAN-SUB - 1) >= WS-HOLD-QTY
             MOVE WS-TP-SORT-QTY (WS-SCAN-SUB - 1)
                     TO WS-TP-SORT-QTY (WS-SCAN-SUB)
             MOVE WS-TP-SORT-PRD-IDX (WS-SCAN-SUB - 1)
                     TO WS-TP-SORT-PRD-IDX (WS-SCAN-SUB)
             SUBTRACT 1 FROM WS-SCAN-SUB.
     MOVE WS-HOLD-QTY     TO WS-TP-SORT-QTY (WS-SCAN-SUB).
     MOVE WS-HOLD-PRD-IDX TO WS-TP-SORT-PRD-IDX (WS-SCAN-SUB).
*-----------------------------------------------------------------
* PRINT ONLY THE TOP N (WS-TOPPROD-TOP-N) ENTRIES, OR FEWER IF THE
*    CATALOG DOES NOT HAVE THAT MANY PRODUCTS - SAME GUARD AS
*    DEMAND-FORECAST'S 300-PRINT-FASTMOVE-REPORT.
*-----------------------------------------------------------------
 500-PRINT-TOP-PRODUCTS.
     MOVE "TOP 5 PRODUCTS - TRAILING 30 DAYS" TO WS-BH-TEXT.
     WRITE ANALYTIC-PRINT-LINE FROM WS-BLOCK-HEADER-LINE
             AFTER ADVANCING 3 LINES.
     MOVE WS-PRODUCT-COUNT TO WS-TP-PRINT-LIMIT.
     IF WS-TP-PRINT-LIMIT > WS-TOPPROD-TOP-N
             MOVE WS-TOPPROD-TOP-N TO WS-TP-PRINT-LIMIT
     END-IF.
     SET TPS-IDX TO 1.
     MOVE 1 TO WS-TP-RANK.
     PERFORM WS-TP-PRINT-LIMIT TIMES
             SET PRD-IDX TO WS-TP-SORT-PRD-IDX (TPS-IDX)
             PERFORM 400-PRINT-ONE-TOP-PRODUCT-LINE
             ADD 1 TO WS-TP-RANK
             SET TPS-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE PRODUCT'S RANK, ID, NAME AND TRAILING-30-DAY UNITS SOLD
*    TO THE PRINT LINE AND WRITE IT.  PRD-IDX IS SET BY THE
*    CALLING PERFORM.
*-----------------------------------------------------------------
 400-PRINT-ONE-TOP-PRODUCT-LINE.
     MOVE WS-TP-RANK                     TO WS-TP-LINE-RANK.
     MOVE WS-PRODUCT-ID (PRD-IDX)        TO WS-TP-LINE-PRODUCT-ID.
     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO WS-TP-LINE-NAME.
     MOVE WS-PROD-SALE-QTY-SUM (PRD-IDX) TO WS-TP-LINE-QTY.
     WRITE ANALYTIC-PRINT-LINE FROM WS-TOPPROD-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* CLOSE ALL FIVE FILES.
*-----------------------------------------------------------------
 300-CLOSE-ALL-FILES.
     CLOSE   PRODUCT-MASTER-IN
             BUYER-MASTER-IN
             PURCHASE-ORDER-IN
             TRANSACTION-HISTORY
             ANALYTIC-REPORT-OUT.
*****************************************************************
* TABLE LOAD PARAGRAPHS - ONE READ PARAGRAPH AND ONE ADD-ENTRY
*    PARAGRAPH PER SOURCE FILE, SAME SHAPE AS THE OTHER FOUR
*    PROGRAMS IN THE NIGHTLY CHAIN.
*-----------------------------------------------------------------
 400-READ-PRODUCT-MASTER-IN.
     READ PRODUCT-MASTER-IN
             AT END      MOVE "Y" TO PRODUCT-EOF-SW
             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE INBOUND PRODUCT RECORD INTO THE NEXT TABLE SLOT.
*-----------------------------------------------------------------
 500-ADD-PRODUCT-TABLE-ENTRY.
     ADD 1 TO WS-PRODUCT-COUNT.
     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
     MOVE 0 TO WS-PROD-SALE-QTY-SUM (WS-PRODUCT-COUNT).
*-----------------------------------------------------------------
 400-READ-BUYER-MASTER-IN.
     READ BUYER-MASTER-IN
             AT END      MOVE "Y" TO BUYER-EOF-SW
             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE BUYER RECORD INTO THE NEXT TABLE SLOT AND ZERO ITS
*    RUNNING ORDER COUNTS AND SPEND.
*-----------------------------------------------------------------
 500-ADD-BUYER-TABLE-ENTRY.
     ADD 1 TO WS-BUYER-COUNT.
     MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT).
     MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT).
     MOVE 0 TO WS-BYR-TOTAL-CNT (WS-BUYER-COUNT)
               WS-BYR-PENDING-CNT (WS-BUYER-COUNT)
               WS-BYR-COMPLETED-CNT (WS-BUYER-COUNT).
     MOVE 0 TO WS-BYR-TOTAL-SPENT (WS-BUYER-COUNT).
*-----------------------------------------------------------------
 400-READ-PURCHASE-ORDER-IN.
     READ PURCHASE-ORDER-IN
             AT END      MOVE "Y" TO PO-EOF-SW
             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE PO RECORD INTO THE NEXT TABLE SLOT - AUTO-TRIGGERED
*    FLAG AND DATES ARE NOT NEEDED BY THIS PROGRAM SO THEY ARE
*    NOT CARRIED IN THE TABLE.
*-----------------------------------------------------------------
 500-ADD-PO-TABLE-ENTRY.
     ADD 1 TO WS-PO-COUNT.
     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
*-----------------------------------------------------------------
 400-READ-TRANSACTION-HISTORY.
     READ TRANSACTION-HISTORY
             AT END      MOVE "Y" TO TXN-EOF-SW
             NOT AT END  PERFORM 500-APPLY-ONE-TRANSACTION
     END-READ.
*-----------------------------------------------------------------
* ONE HISTORY RECORD - ONLY SALE-TYPE RECORDS ARE ANALYZED.
*    TRAILING-30-DAY POSTING (WAREHOUSE AND CATEGORY BLOCKS) USES
*    THE SERIAL-DAY-NUMBER AGE TEST; TODAY'S TURNOVER USES A
*    STRAIGHT DATE COMPARE SINCE IT ONLY EVER NEEDS TODAY.
*-----------------------------------------------------------------
 500-APPLY-ONE-TRANSACTION.
     IF TXN-IS-SALE
             COMPUTE WS-TXN-SERIAL =
                     (TXN-SALE-CCYY * 360) + (TXN-SALE-MM * 30)
                                            + TXN-SALE-DD
             COMPUTE WS-DAYS-SINCE-TXN =
                     WS-RUN-SERIAL - WS-TXN-SERIAL
             IF WS-DAYS-SINCE-TXN >= 0 AND
                     WS-DAYS-SINCE-TXN <= WS-WINDOW-DAYS
                     PERFORM 600-POST-TO-WAREHOUSE
                     PERFORM 600-POST-TO-CATEGORY
             END-IF
             IF TXN-SALE-DATE = WS-RUN-DATE
                     PERFORM 600-POST-TO-TODAY-TURNOVER
             END-IF
     END-IF.
*-----------------------------------------------------------------
* POST ONE SALE'S AMOUNT TO ITS WAREHOUSE'S TRAILING-30-DAY
*    REVENUE AND TRANSACTION COUNT.
*-----------------------------------------------------------------
 600-POST-TO-WAREHOUSE.
     SET WH-IDX TO 1.
     SEARCH WS-WH-ENTRY
             AT END
                 CONTINUE
             WHEN WS-WH-NAME (WH-IDX) = TXN-WAREHOUSE
                 ADD TXN-TOTAL-AMOUNT TO WS-WH-REVENUE (WH-IDX)
                 ADD 1 TO WS-WH-TXN-CNT (WH-IDX)
     END-SEARCH.
*-----------------------------------------------------------------
* POST ONE SALE'S AMOUNT TO ITS WAREHOUSE'S TODAY-ONLY REVENUE -
*    SAME SEARCH PATTERN AS 600-POST-TO-WAREHOUSE, SEPARATE
*    TOTAL FIELD - ADDED UNDER WH-0231.
*-----------------------------------------------------------------
 600-POST-TO-TODAY-TURNOVER.
     SET WH-IDX TO 1.
     SEARCH WS-WH-ENTRY
             AT END
                 CONTINUE
             WHEN WS-WH-NAME (WH-IDX) = TXN-WAREHOUSE
                 ADD TXN-TOTAL-AMOUNT
                         TO WS-WH-TODAY-REVENUE (WH-IDX)
     END-SEARCH.
*-----------------------------------------------------------------
* RESOLVE THE PRODUCT BEHIND THIS SALE, UPPERCASE ITS NAME, RUN
*    THE KEYWORD SCAN TO PICK A CATEGORY, AND POST THE SALE
*    AMOUNT TO THAT CATEGORY'S REVENUE - ADDED UNDER WH-0219.
*-----------------------------------------------------------------
 600-POST-TO-CATEGORY.
     MOVE "N" TO WS-TXN-PRD-FOUND-SW.
     SEARCH ALL WS-PRODUCT-ENTRY
             AT END
                 CONTINUE
             WHEN WS-PRODUCT-ID (PRD-IDX) = TXN-PRODUCT-ID
                 MOVE "Y" TO WS-TXN-PRD-FOUND-SW
     END-SEARCH.
     IF WS-TXN-PRD-FOUND
             MOVE WS-PRODUCT-NAME (PRD-IDX) TO WS-NAME-UPPER
             INSPECT WS-NAME-UPPER CONVERTING
                 "abcdefghijklmnopqrstuvwxyz"
                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
             PERFORM 700-CLASSIFY-CATEGORY
                     THRU    700-CLASSIFY-CATEGORY-EXIT
             ADD TXN-TOTAL-AMOUNT
                     TO WS-CAT-REVENUE (WS-CAT-SUB)
             ADD TXN-QUANTITY
                     TO WS-PROD-SALE-QTY-SUM (PRD-IDX)
     END-IF.
*-----------------------------------------------------------------
* CATEGORY CLASSIFICATION - FIRST MATCH WINS, ELECTRONICS THEN
* CLOTHING THEN FOOD THEN HOME, OTHERWISE OTHER.  SEE BUSINESS
* RULES, ANALYTICS.  UNDER WH-0244 EACH TIER TEST NOW EXITS THE
* PARAGRAPH THE MOMENT IT MATCHES INSTEAD OF SETTING THE SWITCH
* AND LETTING THREE MORE IF TESTS RUN ANYWAY - THIS PARAGRAPH IS
* ALWAYS ENTERED VIA PERFORM ... THRU ... (SEE 600-POST-TO-
* CATEGORY) SO THE GO TO'S BELOW ARE SAFE.
*-----------------------------------------------------------------
 700-CLASSIFY-CATEGORY.
     MOVE 5 TO WS-CAT-SUB.
     PERFORM 800-TEST-ELECTRONICS.
     IF WS-CAT-MATCH-SW = "Y"
             GO TO 700-CLASSIFY-CATEGORY-EXIT
     END-IF.
     PERFORM 800-TEST-CLOTHING.
     IF WS-CAT-MATCH-SW = "Y"
             GO TO 700-CLASSIFY-CATEGORY-EXIT
     END-IF.
     PERFORM 800-TEST-FOOD.
     IF WS-CAT-MATCH-SW = "Y"
             GO TO 700-CLASSIFY-CATEGORY-EXIT
     END-IF.
     PERFORM 800-TEST-HOME.
 700-CLASSIFY-CATEGORY-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ELECTRONICS TIER - LAPTOP, COMPUTER, PHONE, TABLET.  FIRST
*    KEYWORD THAT TALLIES ABOVE ZERO WINS; THE REMAINING INSPECT
*    STATEMENTS ARE SKIPPED ONCE ONE HITS.
*-----------------------------------------------------------------
 800-TEST-ELECTRONICS.
     MOVE "N" TO WS-CAT-MATCH-SW.
     MOVE 0 TO WS-KEYWORD-CNT.
     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT FOR ALL "LAPTOP".
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "COMPUTER"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "PHONE"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "TABLET"
     END-IF.
     IF WS-KEYWORD-CNT > 0
         MOVE 1 TO WS-CAT-SUB
         MOVE "Y" TO WS-CAT-MATCH-SW
     END-IF.
*-----------------------------------------------------------------
* CLOTHING TIER - SHIRT, PANT, DRESS, SHOE.
*-----------------------------------------------------------------
 800-TEST-CLOTHING.
     MOVE "N" TO WS-CAT-MATCH-SW.
     MOVE 0 TO WS-KEYWORD-CNT.
     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT FOR ALL "SHIRT".
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "PANT"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "DRESS"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "SHOE"
     END-IF.
     IF WS-KEYWORD-CNT > 0
         MOVE 2 TO WS-CAT-SUB
         MOVE "Y" TO WS-CAT-MATCH-SW
     END-IF.
*-----------------------------------------------------------------
* FOOD TIER - FOOD, FRUIT, VEGETABLE, SNACK.
*-----------------------------------------------------------------
 800-TEST-FOOD.
     MOVE "N" TO WS-CAT-MATCH-SW.
     MOVE 0 TO WS-KEYWORD-CNT.
     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT FOR ALL "FOOD".
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "FRUIT"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "VEGETABLE"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "SNACK"
     END-IF.
     IF WS-KEYWORD-CNT > 0
         MOVE 3 TO WS-CAT-SUB
         MOVE "Y" TO WS-CAT-MATCH-SW
     END-IF.
*-----------------------------------------------------------------
* HOME TIER - FURNITURE, HOME, DECOR.  NO MATCH IN ANY OF THE
*    FOUR TIERS LEAVES WS-CAT-SUB AT 5 (OTHER), SET BY THE
*    CALLING PARAGRAPH BEFORE ANY TIER RUNS.
*-----------------------------------------------------------------
 800-TEST-HOME.
     MOVE "N" TO WS-CAT-MATCH-SW.
     MOVE 0 TO WS-KEYWORD-CNT.
     INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
             FOR ALL "FURNITURE".
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "HOME"
     END-IF.
     IF WS-KEYWORD-CNT = 0
         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-CNT
                 FOR ALL "DECOR"
     END-IF.
     IF WS-KEYWORD-CNT > 0
         MOVE 4 TO WS-CAT-SUB
         MOVE "Y" TO WS-CAT-MATCH-SW
     END-IF.
