*****************************************************************
* THIS PROGRAM APPLIES THE DAY'S PURCHASE ORDER MAINTENANCE
*    REQUESTS AGAINST THE PURCHASE ORDER FILE - CREATE A MANUAL
*    ORDER, APPROVE A PENDING ORDER, OR PROCESS (COMPLETE) AN
*    APPROVED ORDER.  REPLACES THE OLD SCREEN-DRIVEN ONE-RECORD-
*    AT-A-TIME UPDATE WITH A BATCH REQUEST FEED KEYED DURING THE
*    DAY BY THE ORDER DESK - SEE PMREQ.cpy.
*
* USED FILES
*    - PO MAINTENANCE REQUESTS  : PO-MAINT-IN
*    - PRODUCT MASTER (IN/OUT)  : PRODUCT-MASTER-IN/-OUT
*    - BUYER MASTER (IN)        : BUYER-MASTER-IN
*    - PURCHASE ORDER (IN/OUT)  : PURCHASE-ORDER-IN/-OUT
*    - ID CONTROL (IN/OUT)      : ID-CONTROL-IN/-OUT
*    - TRANSACTION HISTORY (OUT): TRANSACTION-HISTORY (EXTEND)
*    - MAINTENANCE RUN LOG      : PMAINT-LOG-OUT
*
* THIS RUN IS THE THIRD LEG OF THE NIGHTLY WAREHOUSE CYCLE, AFTER
*    SALES-POST AND BEFORE REPL-SWEEP - IT MUST SEE THE PRODUCT
*    MASTER AS SALES-POST LEFT IT AND MUST HAND REPL-SWEEP A
*    PRODUCT MASTER AND PURCHASE ORDER FILE THAT ALREADY REFLECT
*    TODAY'S MANUAL ORDER DESK ACTIVITY.  RUN ORDER IS FIXED BY
*    THE NIGHTLY JCL STREAM, NOT BY ANYTHING IN THIS COMPILE UNIT.
*****************************************************************
 IDENTIFICATION              DIVISION.
*-----------------------------------------------------------------
 PROGRAM-ID.                 PO-MAINTENANCE.
 AUTHOR.                     ARADHITA MOHANTY,
                             BYUNG SEON KIM,
                             ELENA SVESHNIKOVA,
                             KARADJORDJE DABIC,
                             NADIA CHUBAREV.
 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
 DATE-WRITTEN.               JUNE 30, 1997.
 DATE-COMPILED.
 SECURITY.                   COMPANY CONFIDENTIAL.
*-----------------------------------------------------------------
* CHANGE ACTIVITY :
*   DATE       PGMR   TICKET     DESCRIPTION
*   ---------- ------ ---------- -------------------------------
*   06/30/97   AHM    WH-0116    ORIGINAL PROGRAM - SCREEN-DRIVEN
*                                PART-NUMBER/TRANSACTION-CODE
*                                PROMPT AGAINST THE INDEXED
*                                INVENTORY MASTER.
*   07/14/98   BSK    WH-0151    REWORKED AS A BATCH PROGRAM - THE
*                                ORDER DESK NO LONGER SITS AT A
*                                3270 SESSION ALL DAY, THEY KEY
*                                REQUESTS INTO PO-MAINT-IN AND
*                                THIS RUNS THEM OVERNIGHT.  SCREEN
*                                SECTION REMOVED ENTIRELY.
*   01/14/99   EVS    WH-0177    Y2K - ORDER/COMPLETION DATES
*                                CARRIED CCYYMMDD.
*   03/30/01   AHM    WH-0206    ADDED THE MAINTENANCE RUN LOG TO
*                                MATCH THE SUMMARY REPORTS ADDED
*                                TO SALES-POST AND REPL-SWEEP.
*   09/18/02   NCH    WH-0231    CREATE REQUESTS NOW EXIT EARLY ON
*                                A BAD PRODUCT OR A BAD BUYER
*                                RATHER THAN NESTING THE TWO TESTS
*                                THREE LEVELS DEEP - SEE THE NOTE
*                                AT 300-CREATE-MANUAL-PO.
*-----------------------------------------------------------------
 ENVIRONMENT                 DIVISION.
*-----------------------------------------------------------------
* CONFIGURATION SECTION - C01 DRIVES THE TOP-OF-FORM SKIP ON THE
*    MAINTENANCE RUN LOG PRINTED AT 300-PRINT-RUN-LOG.  NO CLASS
*    OR UPSI SWITCHES ARE NEEDED IN THIS COMPILE UNIT.
*-----------------------------------------------------------------
 CONFIGURATION               SECTION.
 SOURCE-COMPUTER.            IBM-370.
 OBJECT-COMPUTER.            IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*-----------------------------------------------------------------
* INPUT-OUTPUT SECTION - ALL NINE FILES ARE LINE SEQUENTIAL, IN
*    KEEPING WITH THE REST OF THE NIGHTLY STREAM.  THE PRODUCT
*    MASTER, BUYER MASTER AND PURCHASE ORDER FILES ARE LOADED
*    ENTIRELY INTO WORKING-STORAGE TABLES AT OPEN TIME AND
*    RE-WRITTEN IN FULL AT CLOSE TIME - THIS PROGRAM DOES NOT
*    HOLD ANY OF THE THREE FILES OPEN FOR RANDOM ACCESS.
*-----------------------------------------------------------------
 INPUT-OUTPUT                SECTION.
 FILE-CONTROL.
*        MAINTENANCE REQUEST FEED KEYED BY THE ORDER DESK DURING
*        THE BUSINESS DAY - SEE PMREQ.cpy FOR THE REQUEST CODES.
     SELECT  PO-MAINT-IN
             ASSIGN TO "PMIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PRODUCT MASTER AS LEFT BY SALES-POST.
     SELECT  PRODUCT-MASTER-IN
             ASSIGN TO "PRODIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PRODUCT MASTER AS UPDATED BY THIS RUN'S COMPLETIONS.
     SELECT  PRODUCT-MASTER-OUT
             ASSIGN TO "PRODOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        BUYER MASTER - READ ONLY, USED TO VALIDATE THE BUYER-ID
*        ON A CREATE REQUEST CARRIES ROLE BUYER.
     SELECT  BUYER-MASTER-IN
             ASSIGN TO "BUYERIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PURCHASE ORDER FILE AS LEFT BY SALES-POST'S AUTO-TRIGGER
*        RUN AND YESTERDAY'S PO-MAINTENANCE RUN.
     SELECT  PURCHASE-ORDER-IN
             ASSIGN TO "POIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PURCHASE ORDER FILE AS UPDATED BY TODAY'S CREATE, APPROVE
*        AND PROCESS REQUESTS.
     SELECT  PURCHASE-ORDER-OUT
             ASSIGN TO "POOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        NEXT-TXN-ID / NEXT-PO-ID CARRY-FORWARD COUNTERS, SHARED
*        ACROSS SALES-POST, PO-MAINTENANCE AND REPL-SWEEP.
     SELECT  ID-CONTROL-IN
             ASSIGN TO "IDCIN"
             ORGANIZATION IS LINE SEQUENTIAL.

     SELECT  ID-CONTROL-OUT
             ASSIGN TO "IDCOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        SHARED SALES/SHIPMENT/RETURN HISTORY FILE - THIS PROGRAM
*        EXTENDS IT WITH ONE "SHIPMENT" RECORD PER PO COMPLETION.
     SELECT  TRANSACTION-HISTORY
             ASSIGN TO "TXNHIST"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PRINTED MAINTENANCE RUN LOG - COUNTS OF CREATED, APPROVED,
*        COMPLETED AND REJECTED REQUESTS FOR THE NIGHT'S RUN.
     SELECT  PMAINT-LOG-OUT
             ASSIGN TO "PMAINTLG"
             ORGANIZATION IS LINE SEQUENTIAL.
*****************************************************************
 DATA                        DIVISION.
*-----------------------------------------------------------------
 FILE                        SECTION.
*        MAINTENANCE REQUEST RECORD - SEE PMREQ.cpy FOR THE FULL
*        LAYOUT (REQUEST CODE, PRODUCT-ID, BUYER-ID, PO-ID,
*        QUANTITY).
 FD  PO-MAINT-IN
     RECORD CONTAINS 45 CHARACTERS
     DATA RECORD IS PO-MAINT-REQUEST.
     COPY "C:\Copybooks\PMREQ.cpy".

*        INBOUND PRODUCT MASTER - SAME 172-BYTE LAYOUT SALES-POST
*        AND REPL-SWEEP CARRY.  NOT COPYBOOK'D HERE BECAUSE THE
*        IN AND OUT SIDES NEED SEPARATE 01-LEVELS FOR THE REWRITE.
 FD  PRODUCT-MASTER-IN
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-IN.
 01  PRODUCT-RECORD-IN.
     05  PROD-ID-IN                PIC 9(09).
     05  PROD-NAME-IN              PIC X(40).
     05  PROD-DESC-IN              PIC X(80).
     05  PROD-QUANTITY-IN          PIC S9(07).
     05  PROD-THRESHOLD-IN         PIC S9(07).
     05  PROD-PRICE-IN             PIC S9(07)V99.
     05  FILLER                    PIC X(20).

*        OUTBOUND PRODUCT MASTER - REWRITTEN IN FULL FROM THE
*        WORKING-STORAGE TABLE AT 300-DUMP-PRODUCT-TABLE, WITH
*        ANY QUANTITY UPDATES FROM TODAY'S COMPLETIONS APPLIED.
 FD  PRODUCT-MASTER-OUT
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-OUT.
 01  PRODUCT-RECORD-OUT.
     05  PROD-ID-OUT                PIC 9(09).
     05  PROD-NAME-OUT              PIC X(40).
     05  PROD-DESC-OUT              PIC X(80).
     05  PROD-QUANTITY-OUT          PIC S9(07).
     05  PROD-THRESHOLD-OUT         PIC S9(07).
     05  PROD-PRICE-OUT             PIC S9(07)V99.
     05  FILLER                     PIC X(20)   VALUE SPACES.

*        BUYER MASTER, READ ONLY - SEE BUYERMST.cpy.
 FD  BUYER-MASTER-IN
     RECORD CONTAINS 25 CHARACTERS
     DATA RECORD IS BUYER-RECORD.
     COPY "C:\Copybooks\BUYERMST.cpy".

*        INBOUND PURCHASE ORDER FILE.
 FD  PURCHASE-ORDER-IN
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PO-RECORD-IN.
 01  PO-RECORD-IN.
     05  PO-ID-IN                  PIC 9(09).
     05  PO-PRODUCT-ID-IN          PIC 9(09).
     05  PO-BUYER-ID-IN            PIC 9(09).
     05  PO-QUANTITY-IN            PIC S9(07).
     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
     05  PO-STATUS-IN              PIC X(10).
     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
     05  PO-ORDER-DATE-IN          PIC 9(08).
     05  PO-COMPLETION-DATE-IN     PIC 9(08).
     05  FILLER                    PIC X(10).

*        OUTBOUND PURCHASE ORDER FILE - SAME LAYOUT AS THE INBOUND
*        SIDE, COPYBOOK'D HERE SINCE THE LAYOUT IS SHARED WITH
*        REPL-SWEEP'S OWN AUTO-TRIGGERED-ORDER APPEND.
 FD  PURCHASE-ORDER-OUT
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PURCHASE-ORDER-RECORD.
     COPY "C:\Copybooks\PURCHORD.cpy".

*        ID CONTROL CARRY-FORWARD, INBOUND SIDE.
 FD  ID-CONTROL-IN
     RECORD CONTAINS 28 CHARACTERS
     DATA RECORD IS ID-CONTROL-RECORD-IN.
 01  ID-CONTROL-RECORD-IN.
     05  NEXT-TXN-ID-IN            PIC 9(09).
     05  NEXT-PO-ID-IN             PIC 9(09).
     05  FILLER                    PIC X(10).

*        ID CONTROL CARRY-FORWARD, OUTBOUND SIDE - SEE IDCTL.cpy.
 FD  ID-CONTROL-OUT
     RECORD CONTAINS 28 CHARACTERS
     DATA RECORD IS ID-CONTROL-RECORD.
     COPY "C:\Copybooks\IDCTL.cpy".

*        SHARED HISTORY FILE, EXTENDED WITH ONE SHIPMENT RECORD
*        PER PO COMPLETION - SEE SALESREC.cpy.
 FD  TRANSACTION-HISTORY
     RECORD CONTAINS 112 CHARACTERS
     DATA RECORD IS SALES-RECORD.
     COPY "C:\Copybooks\SALESREC.cpy".

*        PRINTED MAINTENANCE RUN LOG LINE - 80-BYTE PRINT LINE,
*        BUILT FROM THE WS-LOG-LINES GROUP BELOW.
 FD  PMAINT-LOG-OUT
     RECORD CONTAINS 80 CHARACTERS
     DATA RECORD IS LOG-LINE.
 01  LOG-LINE.
     05  FILLER                    PIC X(80).
*-----------------------------------------------------------------
 WORKING-STORAGE             SECTION.
*-----------------------------------------------------------------
* END-OF-FILE SWITCHES, FOUND SWITCHES AND RUN COUNTERS - ONE
*    88-LEVEL PER SWITCH, ONE COMP COUNTER PER RUN LOG LINE.
*-----------------------------------------------------------------
 01  SWITCHES-AND-COUNTERS.
     05  REQUEST-EOF-SW            PIC X(01).
         88  REQUEST-EOF               VALUE "Y".
     05  PRODUCT-EOF-SW            PIC X(01).
         88  PRODUCT-EOF               VALUE "Y".
     05  BUYER-EOF-SW              PIC X(01).
         88  BUYER-EOF                 VALUE "Y".
     05  PO-EOF-SW                 PIC X(01).
         88  PO-EOF                    VALUE "Y".
     05  WS-PRODUCT-FOUND-SW       PIC X(01).
         88  WS-PRODUCT-FOUND          VALUE "Y".
     05  WS-BUYER-FOUND-SW         PIC X(01).
         88  WS-BUYER-FOUND            VALUE "Y".
     05  WS-PO-FOUND-SW            PIC X(01).
         88  WS-PO-FOUND               VALUE "Y".
*        RUN LOG COUNTERS - PRINTED AT 300-PRINT-RUN-LOG.
     05  WS-CREATED-CNT            PIC 9(07)   COMP.
     05  WS-APPROVED-CNT           PIC 9(07)   COMP.
     05  WS-COMPLETED-CNT          PIC 9(07)   COMP.
     05  WS-REJECTED-CNT           PIC 9(07)   COMP.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRODUCT TABLE - LOADED IN FULL AT OPEN TIME, SEARCHED BY
*    PRODUCT-ID ON EVERY CREATE OR COMPLETE REQUEST, AND DUMPED
*    BACK OUT IN FULL AT CLOSE TIME.  SORTED ASCENDING BY
*    PRODUCT-ID SO SEARCH ALL CAN BE USED - SEE 400-FIND-PRODUCT.
*    WS-PRICE-EDIT REDEFINES THE PRICE FOR DISPLAY/AUDIT USE.
*-----------------------------------------------------------------
 01  WS-PRODUCT-TABLE-AREA.
     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PRODUCT-COUNT
             ASCENDING KEY IS WS-PRODUCT-ID
             INDEXED BY PRD-IDX.
         10  WS-PRODUCT-ID             PIC 9(09).
         10  WS-PRODUCT-NAME           PIC X(40).
         10  WS-PRODUCT-DESC           PIC X(80).
         10  WS-PRODUCT-QUANTITY       PIC S9(07).
         10  WS-REORDER-THRESHOLD      PIC S9(07).
         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
             15  WS-PRICE-DOLLARS          PIC 9(07).
             15  WS-PRICE-CENTS            PIC 9(02).
         10  FILLER                    PIC X(20)   VALUE SPACES.
*-----------------------------------------------------------------
* BUYER TABLE - LOADED IN FULL AT OPEN TIME, READ ONLY.  A CREATE
*    REQUEST IS REJECTED UNLESS THE BUYER-ID IS ON FILE WITH ROLE
*    BUYER - SEE 400-FIND-BUYER AND WS-BUYER-IS-BUYER BELOW.
*-----------------------------------------------------------------
 01  WS-BUYER-TABLE-AREA.
     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
             DEPENDING ON WS-BUYER-COUNT
             ASCENDING KEY IS WS-BUYER-ID
             INDEXED BY BYR-IDX.
         10  WS-BUYER-ID               PIC 9(09).
         10  WS-BUYER-ROLE             PIC X(08).
             88  WS-BUYER-IS-BUYER         VALUE "BUYER   ".
         10  FILLER                    PIC X(08)   VALUE SPACES.
*-----------------------------------------------------------------
* PURCHASE ORDER TABLE - LOADED IN FULL AT OPEN TIME, GROWN BY
*    CREATE REQUESTS, UPDATED IN PLACE BY APPROVE AND PROCESS
*    REQUESTS, AND DUMPED BACK OUT IN FULL AT CLOSE TIME.  THE
*    THREE 88-LEVELS ON WS-PO-STATUS DRIVE THE APPROVE/PROCESS
*    STATE-MACHINE GUARDS - SEE 300-APPROVE-PO AND 300-COMPLETE-PO.
*-----------------------------------------------------------------
 01  WS-PO-TABLE-AREA.
     05  WS-PO-COUNT               PIC 9(05)   COMP.
     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PO-COUNT
             ASCENDING KEY IS WS-PO-ID
             INDEXED BY POT-IDX.
         10  WS-PO-ID                  PIC 9(09).
         10  WS-PO-PRODUCT-ID          PIC 9(09).
         10  WS-PO-BUYER-ID            PIC 9(09).
         10  WS-PO-QUANTITY            PIC S9(07).
         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
         10  WS-PO-STATUS              PIC X(10).
             88  WS-PO-IS-PENDING          VALUE "PENDING   ".
             88  WS-PO-IS-APPROVED         VALUE "APPROVED  ".
             88  WS-PO-IS-COMPLETED        VALUE "COMPLETED ".
         10  WS-PO-AUTO-TRIGGERED      PIC X(01).
         10  WS-PO-ORDER-DATE          PIC 9(08).
         10  WS-PO-COMPLETION-DATE     PIC 9(08).
         10  FILLER                    PIC X(10)   VALUE SPACES.
*-----------------------------------------------------------------
* CARRY-FORWARD ID COUNTERS, READ AT OPEN, INCREMENTED AS EACH
*    NEW TRANSACTION-HISTORY OR PURCHASE-ORDER RECORD IS BUILT,
*    AND WRITTEN BACK OUT AT 300-WRITE-ID-CONTROL.
*-----------------------------------------------------------------
 01  WS-ID-CONTROL-AREA.
     05  WS-NEXT-TXN-ID            PIC 9(09).
     05  WS-NEXT-PO-ID             PIC 9(09).
     05  FILLER                    PIC X(10)   VALUE SPACES.
*-----------------------------------------------------------------
* RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK AT OPEN TIME AND
*    STAMPED ON EVERY PO ORDER-DATE AND COMPLETION-DATE AND ON
*    THE MAINTENANCE RUN LOG.  WS-RUN-DATE-R REDEFINES THE PACKED
*    CCYYMMDD FOR THE Y2K-ERA COMPONENT BREAKOUT.
*-----------------------------------------------------------------
 01  WS-DATE-AREA.
     05  WS-RUN-DATE               PIC 9(08).
     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
         10  WS-RUN-CCYY               PIC 9(04).
         10  WS-RUN-MM                 PIC 9(02).
         10  WS-RUN-DD                 PIC 9(02).
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* SCRATCH ACCUMULATOR FOR THE SHIPMENT HISTORY RECORD'S TOTAL
*    AMOUNT - SEE 400-WRITE-COMPLETION-HISTORY.
*-----------------------------------------------------------------
 01  WS-WORK-FIELDS.
     05  WS-TXN-TOTAL-AMOUNT       PIC S9(09)V99.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* MAINTENANCE RUN LOG PRINT LINES - TITLE, RUN DATE AND FOUR
*    COUNT LINES (CREATED/APPROVED/COMPLETED/REJECTED), ADDED
*    UNDER WH-0206 TO MATCH THE SUMMARY REPORTS SALES-POST AND
*    REPL-SWEEP ALREADY PRINT.
*-----------------------------------------------------------------
 01  WS-LOG-LINES.
     05  WS-LOG-TITLE.
         10  FILLER                PIC X(20)   VALUE SPACES.
         10  FILLER                PIC X(40)
             VALUE "PURCHASE ORDER MAINTENANCE RUN LOG".
         10  FILLER                PIC X(20)   VALUE SPACES.
     05  WS-LOG-DATE-LINE.
         10  FILLER                PIC X(10)   VALUE "RUN DATE  ".
         10  WS-LOG-DATE           PIC 9(08).
         10  FILLER                PIC X(62)   VALUE SPACES.
     05  WS-LOG-CREATED-LINE.
         10  FILLER                PIC X(30)
             VALUE "ORDERS CREATED . . . . . . . .".
         10  WS-LOG-CREATED        PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-LOG-APPROVED-LINE.
         10  FILLER                PIC X(30)
             VALUE "ORDERS APPROVED  . . . . . . .".
         10  WS-LOG-APPROVED       PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-LOG-COMPLETED-LINE.
         10  FILLER                PIC X(30)
             VALUE "ORDERS COMPLETED . . . . . . .".
         10  WS-LOG-COMPLETED      PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-LOG-REJECTED-LINE.
         10  FILLER                PIC X(30)
             VALUE "REQUESTS REJECTED  . . . . . .".
         10  WS-LOG-REJECTED       PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
*****************************************************************
 PROCEDURE          DIVISION.
*-----------------------------------------------------------------
* MAIN PROCEDURE - LOAD THE THREE TABLES, THEN DRIVE THE REQUEST
*    FEED ONE RECORD AT A TIME UNTIL END OF FILE, THEN DUMP THE
*    UPDATED TABLES AND PRINT THE RUN LOG.
*-----------------------------------------------------------------
 100-PO-MAINTENANCE.
     PERFORM 200-INITIATE-PO-MAINTENANCE.
     PERFORM 200-PROCEED-PO-MAINTENANCE
             UNTIL REQUEST-EOF.
     PERFORM 200-TERMINATE-PO-MAINTENANCE.

     STOP RUN.
*-----------------------------------------------------------------
* OPEN THE NINE FILES, ZERO THE COUNTERS, LOAD THE THREE TABLES
*    AND PRIME THE FIRST MAINTENANCE REQUEST RECORD.
*-----------------------------------------------------------------
 200-INITIATE-PO-MAINTENANCE.
     PERFORM 300-OPEN-ALL-FILES.
     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     PERFORM 300-LOAD-PRODUCT-TABLE.
     PERFORM 300-LOAD-BUYER-TABLE.
     PERFORM 300-LOAD-PO-TABLE.
     PERFORM 300-READ-ID-CONTROL.
     PERFORM 300-READ-PO-MAINT-IN.
*-----------------------------------------------------------------
* ONE PASS OF THE MAIN LOOP - DISPATCH ON THE REQUEST CODE, THEN
*    PRIME THE NEXT RECORD.  PM-REQUEST-CODE IS DEFINED IN
*    PMREQ.cpy (88-LEVELS PM-IS-CREATE / PM-IS-APPROVE /
*    PM-IS-PROCESS).
*-----------------------------------------------------------------
 200-PROCEED-PO-MAINTENANCE.
     EVALUATE TRUE
         WHEN PM-IS-CREATE
             PERFORM 300-CREATE-MANUAL-PO
                     THRU    300-CREATE-MANUAL-PO-EXIT
         WHEN PM-IS-APPROVE
             PERFORM 300-APPROVE-PO
         WHEN PM-IS-PROCESS
             PERFORM 300-COMPLETE-PO
         WHEN OTHER
             PERFORM 300-REJECT-UNKNOWN-REQUEST
     END-EVALUATE.
     PERFORM 300-READ-PO-MAINT-IN.
*-----------------------------------------------------------------
* DUMP THE UPDATED PRODUCT AND PO TABLES, WRITE THE ID CONTROL
*    CARRY-FORWARD, PRINT THE RUN LOG AND CLOSE EVERYTHING.
*-----------------------------------------------------------------
 200-TERMINATE-PO-MAINTENANCE.
     PERFORM 300-DUMP-PRODUCT-TABLE.
     PERFORM 300-DUMP-PO-TABLE.
     PERFORM 300-WRITE-ID-CONTROL.
     PERFORM 300-PRINT-RUN-LOG.
     PERFORM 300-CLOSE-ALL-FILES.
*****************************************************************
* OPEN - FIVE INPUT FILES, THREE OUTPUT FILES, ONE FILE EXTENDED
*    IN PLACE (TRANSACTION-HISTORY, SHARED WITH SALES-POST AND
*    REPL-SWEEP).
*-----------------------------------------------------------------
 300-OPEN-ALL-FILES.
     OPEN    INPUT   PO-MAINT-IN
             INPUT   PRODUCT-MASTER-IN
             INPUT   BUYER-MASTER-IN
             INPUT   PURCHASE-ORDER-IN
             INPUT   ID-CONTROL-IN
             OUTPUT  PRODUCT-MASTER-OUT
             OUTPUT  PURCHASE-ORDER-OUT
             OUTPUT  ID-CONTROL-OUT
             OUTPUT  PMAINT-LOG-OUT
             EXTEND  TRANSACTION-HISTORY.
*-----------------------------------------------------------------
* CLEAR ALL SWITCHES AND COUNTERS AND STAMP THE RUN DATE.
*-----------------------------------------------------------------
 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     INITIALIZE SWITCHES-AND-COUNTERS.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
*-----------------------------------------------------------------
* LOAD THE FULL PRODUCT MASTER INTO WS-PRODUCT-TABLE-AREA.
*-----------------------------------------------------------------
 300-LOAD-PRODUCT-TABLE.
     MOVE 0 TO WS-PRODUCT-COUNT.
     PERFORM 400-READ-PRODUCT-MASTER-IN
             UNTIL PRODUCT-EOF.
*-----------------------------------------------------------------
* LOAD THE FULL BUYER MASTER INTO WS-BUYER-TABLE-AREA.
*-----------------------------------------------------------------
 300-LOAD-BUYER-TABLE.
     MOVE 0 TO WS-BUYER-COUNT.
     PERFORM 400-READ-BUYER-MASTER-IN
             UNTIL BUYER-EOF.
*-----------------------------------------------------------------
* LOAD THE FULL PURCHASE ORDER FILE INTO WS-PO-TABLE-AREA.
*-----------------------------------------------------------------
 300-LOAD-PO-TABLE.
     MOVE 0 TO WS-PO-COUNT.
     PERFORM 400-READ-PURCHASE-ORDER-IN
             UNTIL PO-EOF.
*-----------------------------------------------------------------
* READ THE CARRY-FORWARD COUNTERS.  A MISSING FILE (FIRST RUN OF
*    THE SYSTEM) DEFAULTS BOTH COUNTERS TO 1, SAME AS SALES-POST
*    AND REPL-SWEEP DO ON THEIR OWN 300-READ-ID-CONTROL.
*-----------------------------------------------------------------
 300-READ-ID-CONTROL.
     READ ID-CONTROL-IN
             AT END      MOVE 1 TO NEXT-TXN-ID-IN
                         MOVE 1 TO NEXT-PO-ID-IN
     END-READ.
     MOVE NEXT-TXN-ID-IN TO WS-NEXT-TXN-ID.
     MOVE NEXT-PO-ID-IN  TO WS-NEXT-PO-ID.
*-----------------------------------------------------------------
* PRIME THE NEXT MAINTENANCE REQUEST RECORD OR SET END OF FILE.
*-----------------------------------------------------------------
 300-READ-PO-MAINT-IN.
     READ PO-MAINT-IN
             AT END      MOVE "Y" TO REQUEST-EOF-SW
     END-READ.
*-----------------------------------------------------------------
* CREATE - BUYER MUST HAVE ROLE BUYER, ELSE REJECT.  UNIT PRICE
* 80 PERCENT OF LIST, STATUS PENDING - SEE BUSINESS RULES,
* PURCHASE ORDERS SECTION.  UNDER WH-0231 THE PRODUCT AND BUYER
* CHECKS EACH EXIT EARLY ON FAILURE SO ONLY ONE OF THE TWO REJECT
* PARAGRAPHS OR THE BUILD PARAGRAPH EVER FIRES FOR A GIVEN
* REQUEST - THE OLD THREE-LEVEL-DEEP IF/ELSE/IF/ELSE WAS HARD TO
* READ AND HARDER TO ADD A THIRD CHECK TO.  THIS PARAGRAPH IS
* ENTERED VIA PERFORM ... THRU ... AT THE CALL SITE IN
* 200-PROCEED-PO-MAINTENANCE, SO THE GO TO'S BELOW LAND CLEANLY
* ON THE EXIT PARAGRAPH RATHER THAN FALLING INTO WHATEVER
* PARAGRAPH HAPPENS TO FOLLOW NEXT IN THE LISTING.
*-----------------------------------------------------------------
 300-CREATE-MANUAL-PO.
     PERFORM 400-FIND-PRODUCT.
     IF NOT WS-PRODUCT-FOUND
             PERFORM 400-REJECT-CREATE-BAD-PRODUCT
             GO TO 300-CREATE-MANUAL-PO-EXIT
     END-IF.
     PERFORM 400-FIND-BUYER.
     IF NOT WS-BUYER-FOUND OR NOT WS-BUYER-IS-BUYER (BYR-IDX)
             PERFORM 400-REJECT-CREATE-BAD-BUYER
             GO TO 300-CREATE-MANUAL-PO-EXIT
     END-IF.
     PERFORM 400-BUILD-NEW-PO-ENTRY.
 300-CREATE-MANUAL-PO-EXIT.
     EXIT.
*-----------------------------------------------------------------
* SEARCH ALL REQUIRES THE PRODUCT TABLE STAY IN ASCENDING
*    PRODUCT-ID ORDER - IT IS LOADED THAT WAY FROM THE INPUT FILE
*    AND NEVER RE-SORTED IN THIS PROGRAM.
*-----------------------------------------------------------------
 400-FIND-PRODUCT.
     MOVE "N" TO WS-PRODUCT-FOUND-SW.
     SEARCH ALL WS-PRODUCT-ENTRY
             AT END
                 CONTINUE
             WHEN WS-PRODUCT-ID (PRD-IDX) = PM-PRODUCT-ID
                 MOVE "Y" TO WS-PRODUCT-FOUND-SW
     END-SEARCH.
*-----------------------------------------------------------------
* SAME SEARCH-ALL PATTERN AS 400-FIND-PRODUCT, AGAINST THE BUYER
*    TABLE - ROLE IS CHECKED SEPARATELY BY THE CALLER.
*-----------------------------------------------------------------
 400-FIND-BUYER.
     MOVE "N" TO WS-BUYER-FOUND-SW.
     SEARCH ALL WS-BUYER-ENTRY
             AT END
                 CONTINUE
             WHEN WS-BUYER-ID (BYR-IDX) = PM-BUYER-ID
                 MOVE "Y" TO WS-BUYER-FOUND-SW
     END-SEARCH.
*-----------------------------------------------------------------
* REJECT AND COUNT - UNKNOWN PRODUCT-ID ON A CREATE REQUEST.
*-----------------------------------------------------------------
 400-REJECT-CREATE-BAD-PRODUCT.
     DISPLAY "PO-MAINTENANCE - UNKNOWN PRODUCT ON CREATE REQUEST - "
             PM-PRODUCT-ID.
     ADD 1 TO WS-REJECTED-CNT.
*-----------------------------------------------------------------
* REJECT AND COUNT - BUYER-ID EITHER NOT ON FILE OR NOT ROLE
*    BUYER.  DOES NOT DISTINGUISH THE TWO CASES IN THE DISPLAY -
*    THE ORDER DESK GETS A SINGLE MESSAGE EITHER WAY.
*-----------------------------------------------------------------
 400-REJECT-CREATE-BAD-BUYER.
     DISPLAY "PO-MAINTENANCE - BUYER NOT ON FILE OR NOT ROLE BUYER - "
             PM-BUYER-ID.
     ADD 1 TO WS-REJECTED-CNT.
*-----------------------------------------------------------------
* BUILD THE NEW PO TABLE ENTRY - NEXT-PO-ID FROM THE CARRY-
*    FORWARD COUNTER, UNIT PRICE 80% OF LIST (ROUNDED), STATUS
*    PENDING, NOT AUTO-TRIGGERED, COMPLETION DATE ZERO UNTIL
*    300-COMPLETE-PO FILLS IT IN.
*-----------------------------------------------------------------
 400-BUILD-NEW-PO-ENTRY.
     ADD 1 TO WS-PO-COUNT.
     MOVE WS-NEXT-PO-ID TO WS-PO-ID (WS-PO-COUNT).
     ADD 1 TO WS-NEXT-PO-ID.
     MOVE PM-PRODUCT-ID TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE PM-BUYER-ID   TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE PM-QUANTITY   TO WS-PO-QUANTITY (WS-PO-COUNT).
     COMPUTE WS-PO-UNIT-PRICE (WS-PO-COUNT) ROUNDED =
             WS-PRODUCT-PRICE (PRD-IDX) * 0.8.
     COMPUTE WS-PO-TOTAL-AMOUNT (WS-PO-COUNT) ROUNDED =
             WS-PO-UNIT-PRICE (WS-PO-COUNT) * PM-QUANTITY.
     MOVE "N"          TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
     MOVE WS-RUN-DATE  TO WS-PO-ORDER-DATE (WS-PO-COUNT).
     MOVE 0            TO WS-PO-COMPLETION-DATE (WS-PO-COUNT).
     MOVE "PENDING   " TO WS-PO-STATUS (WS-PO-COUNT).
     ADD 1 TO WS-CREATED-CNT.
*-----------------------------------------------------------------
* APPROVE - LOOK UP THE ORDER BY ID AND SET STATUS APPROVED, NO
*    GUARD ON THE CURRENT STATUS (SEE BUSINESS RULES, PURCHASE
*    ORDERS).  NO EFFECT ON THE PRODUCT MASTER OR TRANSACTION
*    HISTORY UNTIL PROCESS (COMPLETE) RUNS AGAINST THE SAME ORDER
*    ON A LATER NIGHT.
*-----------------------------------------------------------------
 300-APPROVE-PO.
     PERFORM 400-FIND-PO.
     IF NOT WS-PO-FOUND
             PERFORM 400-REJECT-UNKNOWN-PO
     ELSE
             MOVE "APPROVED  " TO WS-PO-STATUS (POT-IDX)
             ADD 1 TO WS-APPROVED-CNT
     END-IF.
*-----------------------------------------------------------------
* SAME SEARCH-ALL PATTERN AS 400-FIND-PRODUCT, AGAINST THE PO
*    TABLE - USED BY BOTH APPROVE AND PROCESS REQUESTS.
*-----------------------------------------------------------------
 400-FIND-PO.
     MOVE "N" TO WS-PO-FOUND-SW.
     SEARCH ALL WS-PO-ENTRY
             AT END
                 CONTINUE
             WHEN WS-PO-ID (POT-IDX) = PM-PO-ID
                 MOVE "Y" TO WS-PO-FOUND-SW
     END-SEARCH.
*-----------------------------------------------------------------
* REJECT AND COUNT - PO-ID NOT ON FILE, ON EITHER AN APPROVE OR
*    PROCESS REQUEST.
*-----------------------------------------------------------------
 400-REJECT-UNKNOWN-PO.
     DISPLAY "PO-MAINTENANCE - UNKNOWN PO-ID ON REQUEST - " PM-PO-ID.
     ADD 1 TO WS-REJECTED-CNT.
*-----------------------------------------------------------------
* PROCESS (COMPLETE) - IDEMPOTENT GUARD: ONLY ACTS WHEN THE ORDER
*    IS APPROVED.  A PENDING ORDER HAS NOT BEEN SIGNED OFF YET AND
*    AN ALREADY-COMPLETED ORDER HAS ALREADY RECEIVED ITS QUANTITY
*    AND WRITTEN ITS HISTORY RECORD - RUNNING PROCESS TWICE AGAINST
*    THE SAME PO MUST NOT DOUBLE-RECEIVE THE STOCK, SO BOTH OF
*    THOSE STATUSES ARE LEFT UNTOUCHED HERE, NOT REJECTED - SEE
*    BUSINESS RULES, PURCHASE ORDERS.
*-----------------------------------------------------------------
 300-COMPLETE-PO.
     PERFORM 400-FIND-PO.
     IF NOT WS-PO-FOUND
             PERFORM 400-REJECT-UNKNOWN-PO
     ELSE
             IF WS-PO-IS-APPROVED (POT-IDX)
                     PERFORM 400-APPLY-PO-COMPLETION
             END-IF
     END-IF.
*-----------------------------------------------------------------
* MARK THE ORDER COMPLETED, STAMP THE COMPLETION DATE, RECEIVE
*    THE QUANTITY INTO THE PRODUCT MASTER AND WRITE THE SHIPMENT
*    HISTORY RECORD - SEE BUSINESS RULES, PURCHASE ORDERS.  IF THE
*    PO'S PRODUCT-ID NO LONGER MATCHES ANY TABLE ENTRY (SHOULD NOT
*    HAPPEN IN PRACTICE - PRODUCTS ARE NOT DELETED FROM THE MASTER)
*    THE STATUS AND COMPLETION DATE STILL UPDATE BUT THE QUANTITY
*    RECEIPT IS SKIPPED RATHER THAN ABENDING THE RUN.
*-----------------------------------------------------------------
 400-APPLY-PO-COMPLETION.
     MOVE "COMPLETED " TO WS-PO-STATUS (POT-IDX).
     MOVE WS-RUN-DATE  TO WS-PO-COMPLETION-DATE (POT-IDX).
     PERFORM 400-FIND-PRODUCT-FOR-PO.
     IF WS-PRODUCT-FOUND
             ADD WS-PO-QUANTITY (POT-IDX)
                     TO WS-PRODUCT-QUANTITY (PRD-IDX)
     END-IF.
     PERFORM 400-WRITE-COMPLETION-HISTORY.
     ADD 1 TO WS-COMPLETED-CNT.
*-----------------------------------------------------------------
* SAME SEARCH-ALL PATTERN AGAIN, THIS TIME LOOKING UP THE
*    PRODUCT BEHIND A PO'S PRODUCT-ID SO THE COMPLETION CAN
*    RECEIVE THE QUANTITY INTO THE RIGHT TABLE ENTRY.
*-----------------------------------------------------------------
 400-FIND-PRODUCT-FOR-PO.
     MOVE "N" TO WS-PRODUCT-FOUND-SW.
     SEARCH ALL WS-PRODUCT-ENTRY
             AT END
                 CONTINUE
             WHEN WS-PRODUCT-ID (PRD-IDX) = WS-PO-PRODUCT-ID (POT-IDX)
                 MOVE "Y" TO WS-PRODUCT-FOUND-SW
     END-SEARCH.
*-----------------------------------------------------------------
* WRITE THE SHIPMENT HISTORY RECORD FOR A COMPLETED PO - TYPE
*    "SHIPMENT", HANDLER "AUTO-BUYER SYSTEM" SINCE NO HUMAN
*    OPERATOR ID FLOWS THROUGH THE MAINTENANCE REQUEST RECORD.
*-----------------------------------------------------------------
 400-WRITE-COMPLETION-HISTORY.
     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
     ADD 1                 TO WS-NEXT-TXN-ID.
     MOVE WS-PO-PRODUCT-ID (POT-IDX) TO TXN-PRODUCT-ID.
     MOVE WS-PO-QUANTITY (POT-IDX)   TO TXN-QUANTITY.
     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
             WS-PO-QUANTITY (POT-IDX) * WS-PO-UNIT-PRICE (POT-IDX).
     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
     MOVE WS-RUN-DATE      TO TXN-SALE-DATE.
     MOVE "MAIN WAREHOUSE" TO TXN-WAREHOUSE.
     MOVE "AUTO-BUYER SYSTEM"
                           TO TXN-HANDLER.
     MOVE "SHIPMENT" TO TXN-TYPE.
     WRITE SALES-RECORD.
*-----------------------------------------------------------------
* REJECT AND COUNT - REQUEST CODE MATCHED NONE OF THE THREE
*    KNOWN VALUES IN PMREQ.cpy.
*-----------------------------------------------------------------
 300-REJECT-UNKNOWN-REQUEST.
     DISPLAY "PO-MAINTENANCE - UNKNOWN REQUEST CODE - "
             PM-REQUEST-CODE.
     ADD 1 TO WS-REJECTED-CNT.
*-----------------------------------------------------------------
* WRITE THE FULL PRODUCT TABLE BACK OUT, IN TABLE ORDER (WHICH
*    IS ASCENDING PRODUCT-ID SINCE THE TABLE IS NEVER RE-SORTED).
*-----------------------------------------------------------------
 300-DUMP-PRODUCT-TABLE.
     SET PRD-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             PERFORM 400-WRITE-PRODUCT-MASTER-OUT
             SET PRD-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE PRODUCT TABLE ENTRY OUT TO THE 172-BYTE OUTPUT LAYOUT
*    AND WRITE IT.
*-----------------------------------------------------------------
 400-WRITE-PRODUCT-MASTER-OUT.
     MOVE WS-PRODUCT-ID (PRD-IDX)        TO PROD-ID-OUT.
     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO PROD-NAME-OUT.
     MOVE WS-PRODUCT-DESC (PRD-IDX)      TO PROD-DESC-OUT.
     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO PROD-QUANTITY-OUT.
     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO PROD-THRESHOLD-OUT.
     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO PROD-PRICE-OUT.
     WRITE PRODUCT-RECORD-OUT.
*-----------------------------------------------------------------
* WRITE THE FULL PO TABLE BACK OUT, IN TABLE ORDER - INCLUDES
*    TODAY'S NEW CREATE ENTRIES APPENDED AT THE END OF THE TABLE.
*-----------------------------------------------------------------
 300-DUMP-PO-TABLE.
     SET POT-IDX TO 1.
     PERFORM WS-PO-COUNT TIMES
             PERFORM 400-WRITE-PURCHASE-ORDER-OUT
             SET POT-IDX UP BY 1.
*-----------------------------------------------------------------
* MOVE ONE PO TABLE ENTRY OUT TO THE 91-BYTE OUTPUT LAYOUT AND
*    WRITE IT.
*-----------------------------------------------------------------
 400-WRITE-PURCHASE-ORDER-OUT.
     MOVE WS-PO-ID (POT-IDX)              TO PO-ID.
     MOVE WS-PO-PRODUCT-ID (POT-IDX)      TO PO-PRODUCT-ID.
     MOVE WS-PO-BUYER-ID (POT-IDX)        TO PO-BUYER-ID.
     MOVE WS-PO-QUANTITY (POT-IDX)        TO PO-QUANTITY.
     MOVE WS-PO-UNIT-PRICE (POT-IDX)      TO PO-UNIT-PRICE.
     MOVE WS-PO-TOTAL-AMOUNT (POT-IDX)    TO PO-TOTAL-AMOUNT.
     MOVE WS-PO-STATUS (POT-IDX)          TO PO-STATUS.
     MOVE WS-PO-AUTO-TRIGGERED (POT-IDX)  TO PO-AUTO-TRIGGERED.
     MOVE WS-PO-ORDER-DATE (POT-IDX)      TO PO-ORDER-DATE.
     MOVE WS-PO-COMPLETION-DATE (POT-IDX) TO PO-COMPLETION-DATE.
     WRITE PURCHASE-ORDER-RECORD.
*-----------------------------------------------------------------
* WRITE THE UPDATED CARRY-FORWARD COUNTERS FOR TOMORROW'S RUN.
*-----------------------------------------------------------------
 300-WRITE-ID-CONTROL.
     MOVE WS-NEXT-TXN-ID TO NEXT-TXN-ID.
     MOVE WS-NEXT-PO-ID  TO NEXT-PO-ID.
     WRITE ID-CONTROL-RECORD.
*-----------------------------------------------------------------
* PRINT THE MAINTENANCE RUN LOG - TITLE ON A NEW PAGE, THEN THE
*    RUN DATE AND THE FOUR COUNT LINES - ADDED UNDER WH-0206.
*-----------------------------------------------------------------
 300-PRINT-RUN-LOG.
     MOVE WS-RUN-DATE      TO WS-LOG-DATE.
     MOVE WS-CREATED-CNT   TO WS-LOG-CREATED.
     MOVE WS-APPROVED-CNT  TO WS-LOG-APPROVED.
     MOVE WS-COMPLETED-CNT TO WS-LOG-COMPLETED.
     MOVE WS-REJECTED-CNT  TO WS-LOG-REJECTED.
     WRITE LOG-LINE FROM WS-LOG-TITLE
             AFTER ADVANCING TOP-OF-FORM.
     WRITE LOG-LINE FROM WS-LOG-DATE-LINE
             AFTER ADVANCING 2 LINES.
     WRITE LOG-LINE FROM WS-LOG-CREATED-LINE
             AFTER ADVANCING 2 LINES.
     WRITE LOG-LINE FROM WS-LOG-APPROVED-LINE
             AFTER ADVANCING 1 LINES.
     WRITE LOG-LINE FROM WS-LOG-COMPLETED-LINE
             AFTER ADVANCING 1 LINES.
     WRITE LOG-LINE FROM WS-LOG-REJECTED-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* CLOSE ALL NINE FILES.
*-----------------------------------------------------------------
 300-CLOSE-ALL-FILES.
     CLOSE   PO-MAINT-IN
             PRODUCT-MASTER-IN
             BUYER-MASTER-IN
             PURCHASE-ORDER-IN
             ID-CONTROL-IN
             PRODUCT-MASTER-OUT
             PURCHASE-ORDER-OUT
             ID-CONTROL-OUT
             PMAINT-LOG-OUT
             TRANSACTION-HISTORY.
*****************************************************************
* TABLE LOAD PARAGRAPHS - ONE READ PARAGRAPH AND ONE ADD-ENTRY
*    PARAGRAPH PER SOURCE FILE, SAME SHAPE AS SALES-POST AND
*    REPL-SWEEP USE FOR THEIR OWN OPEN-TIME TABLE LOADS.
*-----------------------------------------------------------------
 400-READ-PRODUCT-MASTER-IN.
     READ PRODUCT-MASTER-IN
             AT END      MOVE "Y" TO PRODUCT-EOF-SW
             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE INBOUND PRODUCT RECORD INTO THE NEXT TABLE SLOT.
*-----------------------------------------------------------------
 500-ADD-PRODUCT-TABLE-ENTRY.
     ADD 1 TO WS-PRODUCT-COUNT.
     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
*-----------------------------------------------------------------
* SAME READ-AND-LOAD SHAPE AS 400-READ-PRODUCT-MASTER-IN ABOVE.
*-----------------------------------------------------------------
 400-READ-BUYER-MASTER-IN.
     READ BUYER-MASTER-IN
             AT END      MOVE "Y" TO BUYER-EOF-SW
             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE BUYER RECORD INTO THE NEXT TABLE SLOT - ONLY THE
*    BUYER-ID AND ROLE ARE NEEDED BY THIS PROGRAM.
*-----------------------------------------------------------------
 500-ADD-BUYER-TABLE-ENTRY.
     ADD 1 TO WS-BUYER-COUNT.
     MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT).
     MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT).
*-----------------------------------------------------------------
* SAME READ-AND-LOAD SHAPE AGAIN, THIS TIME FOR THE PURCHASE ORDER
*    HISTORY FILE.
*-----------------------------------------------------------------
 400-READ-PURCHASE-ORDER-IN.
     READ PURCHASE-ORDER-IN
             AT END      MOVE "Y" TO PO-EOF-SW
             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* MOVE ONE INBOUND PO RECORD INTO THE NEXT TABLE SLOT - INCLUDES
*    ORDERS AUTO-TRIGGERED BY SALES-POST THE SAME NIGHT.
*-----------------------------------------------------------------
 500-ADD-PO-TABLE-ENTRY.
     ADD 1 TO WS-PO-COUNT.
     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
     MOVE PO-AUTO-TRIGGERED-IN  TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
     MOVE PO-ORDER-DATE-IN      TO WS-PO-ORDER-DATE (WS-PO-COUNT).
     MOVE PO-COMPLETION-DATE-IN TO WS-PO-COMPLETION-DATE
             (WS-PO-COUNT).
