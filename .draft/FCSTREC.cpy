*****************************************************************
*                                                               *
*   COPYBOOK:  FCSTREC                                         *
*   TITLE:     DEMAND FORECAST WORK-TABLE ENTRY LAYOUT          *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE ENTRY PER PRODUCT, BUILT BY DEMAND-FORECAST AND HELD  *
*     IN THE WS-FORECAST-TABLE LONG ENOUGH TO BE RANKED BY RISK *
*     LEVEL BEFORE THE REPORT IS PRINTED.  NOT A DISK FILE -    *
*     THE COPYBOOK EXISTS SO THE TABLE ENTRY AND THE FD PRINT   *
*     LINE AGREE FIELD FOR FIELD.                                *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     10/06/99 NCH   WH-0184   ORIGINAL COPYBOOK - CARVED OUT    *
*                              OF THE FORECAST PROGRAM'S OWN     *
*                              WORKING-STORAGE SO THE RANK FIELD *
*                              COULD BE SHARED WITH THE PRINT    *
*                              LINE BUILDER PARAGRAPH.           *
*****************************************************************
 01  FORECAST-RESULT.
*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
     05  FC-PRODUCT-ID            PIC 9(09).
*        CARRIED FORWARD FOR THE REPORT LINE - AVOIDS A SECOND
*        RANDOM READ OF THE PRODUCT MASTER DURING PRINT
     05  FC-PRODUCT-NAME          PIC X(40).
     05  FC-CUR-STOCK             PIC S9(07).
     05  FC-THRESHOLD             PIC S9(07).
*        AVERAGE UNITS SOLD PER DAY, 90-DAY WINDOW
     05  FC-AVG-DAILY-SALES       PIC S9(05)V99.
*        PERCENT CHANGE, 1ST HALF VS 2ND HALF OF WINDOW
     05  FC-SALES-TREND-PCT       PIC S9(05)V99.
*        TRUNC(QTY / AVG DAILY SALES) - 99999 = INFINITE
     05  FC-DAYS-STOCK-LEFT       PIC 9(05).
*        CEILING(AVG DAILY SALES * (1 + TREND) * HORIZON DAYS)
     05  FC-FORECASTED-DEMAND     PIC 9(07).
*        CRITICAL / HIGH / MEDIUM / LOW / SAFE
     05  FC-RISK-LEVEL            PIC X(08).
         88  FC-RISK-CRITICAL         VALUE "CRITICAL".
         88  FC-RISK-HIGH             VALUE "HIGH    ".
         88  FC-RISK-MEDIUM           VALUE "MEDIUM  ".
         88  FC-RISK-LOW              VALUE "LOW     ".
         88  FC-RISK-SAFE             VALUE "SAFE    ".
*        NUMERIC SORT WEIGHT FOR THE RISK LEVEL, CRITICAL=4 ... SAFE=0
*        SEE 300-RANK-FORECAST-TABLE - KEPT NUMERIC SO THE INSERTION
*        SORT PARAGRAPH DOES NOT HAVE TO EVALUATE FC-RISK-LEVEL AGAIN
     05  FC-RISK-RANK             PIC 9(01)   COMP.
*        RESERVED FOR FUTURE FORECAST-MODEL EXPANSION
     05  FILLER                   PIC X(08)   VALUE SPACES.
