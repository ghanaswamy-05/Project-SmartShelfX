*****************************************************************
*                                                               *
*   COPYBOOK:  PURCHORD                                        *
*   TITLE:     PURCHASE ORDER RECORD LAYOUT                    *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE PURCHASE ORDER PER RECORD ON PURCHASE-ORDER-FILE,     *
*     MANUAL OR SYSTEM AUTO-TRIGGERED.  CARRIED AS A RELATIVE   *
*     FILE, RELATIVE KEY = PO-ID POSITION, REWRITTEN IN PLACE   *
*     AS STATUS MOVES PENDING -> APPROVED -> COMPLETED.         *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     05/19/97 AHM   WH-0111   ORIGINAL COPYBOOK.                *
*     02/03/98 KJD   WH-0139   ADDED PO-AUTO-TRIGGERED SO THE    *
*                              NIGHTLY REPLENISHMENT SWEEP CAN   *
*                              BE TOLD APART FROM BUYER ORDERS.  *
*     01/14/99 EVS   WH-0177   Y2K - ORDER DATE REDEFINED INTO   *
*                              CENTURY YEAR/MONTH/DAY GROUP.     *
*****************************************************************
 01  PURCHASE-ORDER-RECORD.
*        UNIQUE PURCHASE ORDER IDENTIFIER - RELATIVE KEY
     05  PO-ID                    PIC 9(09).
*        FK TO PRODUCT-ID ON THE PRODUCT MASTER
     05  PO-PRODUCT-ID            PIC 9(09).
*        FK TO BUYER-ID ON THE BUYER MASTER
     05  PO-BUYER-ID              PIC 9(09).
*        QUANTITY ORDERED
     05  PO-QUANTITY              PIC S9(07).
*        80 PERCENT OF PRODUCT LIST PRICE - BULK DISCOUNT
     05  PO-UNIT-PRICE            PIC S9(07)V99.
*        PO-UNIT-PRICE TIMES PO-QUANTITY
     05  PO-TOTAL-AMOUNT          PIC S9(09)V99.
*        PENDING / APPROVED / COMPLETED / CANCELLED
     05  PO-STATUS                PIC X(10).
         88  PO-IS-PENDING            VALUE "PENDING   ".
         88  PO-IS-APPROVED           VALUE "APPROVED  ".
         88  PO-IS-COMPLETED          VALUE "COMPLETED ".
         88  PO-IS-CANCELLED          VALUE "CANCELLED ".
*        Y/N - SYSTEM GENERATED FLAG
     05  PO-AUTO-TRIGGERED        PIC X(01).
         88  PO-WAS-AUTO-TRIGGERED    VALUE "Y".
*        CCYYMMDD ORDER CREATION DATE
     05  PO-ORDER-DATE            PIC 9(08).
*        Y2K CENTURY BREAKOUT - SEE WH-0177
     05  PO-ORDER-DATE-R REDEFINES PO-ORDER-DATE.
         10  PO-ORDER-CCYY            PIC 9(04).
         10  PO-ORDER-MM              PIC 9(02).
         10  PO-ORDER-DD              PIC 9(02).
*        CCYYMMDD COMPLETION DATE, ZERO WHILE NOT COMPLETED
     05  PO-COMPLETION-DATE       PIC 9(08).
*        RESERVED FOR FUTURE APPROVAL-CHAIN EXPANSION
     05  FILLER                   PIC X(10)   VALUE SPACES.
