*****************************************************************
* THIS PROGRAM IS THE NIGHTLY LOW-STOCK SWEEP.  IT SCANS THE
*    ENTIRE PRODUCT MASTER FOR PRODUCTS AT OR NEAR THEIR REORDER
*    THRESHOLD, CALLS REPL-QTY FOR EACH ONE TO DECIDE ELIGIBILITY
*    AND FALLBACK QUANTITY, AND AUTO-CUTS + COMPLETES A PURCHASE
*    ORDER FOR EVERY ELIGIBLE PRODUCT WHEN A BUYER IS ON FILE.
*    RUNS AFTER SALES-POST IN THE NIGHTLY CHAIN AS A SAFETY NET
*    FOR PRODUCTS THE POST-SALE TRIGGER DID NOT CATCH (SHIPMENTS,
*    RETURNS, OR PRODUCTS THAT DRIFTED LOW WITHOUT A SALE).
*
* USED FILES
*    - PRODUCT MASTER (IN/OUT)   : PRODUCT-MASTER-IN/-OUT
*    - BUYER MASTER (IN)         : BUYER-MASTER-IN
*    - PURCHASE ORDER (IN/OUT)   : PURCHASE-ORDER-IN/-OUT
*    - ID CONTROL (IN/OUT)       : ID-CONTROL-IN/-OUT
*    - TRANSACTION HISTORY (OUT) : TRANSACTION-HISTORY (EXTEND)
*    - RUN SUMMARY (OUT)         : SWEEP-SUMMARY-OUT
*
* CALLS REPL-QTY ONCE PER FLAGGED PRODUCT.
*****************************************************************
 IDENTIFICATION              DIVISION.
*-----------------------------------------------------------------
 PROGRAM-ID.                 REPL-SWEEP.
 AUTHOR.                     ARADHITA MOHANTY,
                             BYUNG SEON KIM,
                             ELENA SVESHNIKOVA,
                             KARADJORDJE DABIC,
                             NADIA CHUBAREV.
 INSTALLATION.               WAREHOUSE SYSTEMS DIVISION.
 DATE-WRITTEN.               MAY 5, 1997.
 DATE-COMPILED.
 SECURITY.                   COMPANY CONFIDENTIAL.
*-----------------------------------------------------------------
* CHANGE ACTIVITY :
*   DATE       PGMR   TICKET     DESCRIPTION
*   ---------- ------ ---------- -------------------------------
*   05/05/97   BSK    WH-0114    ORIGINAL PROGRAM - REPLACED THE
*                                WEEKLY MANUAL REORDER WORKSHEET
*                                REVIEW WITH A NIGHTLY FULL-MASTER
*                                SCAN.  AT THIS POINT THE PROGRAM
*                                STILL ONLY BUILT THE INDEXED
*                                MASTER USED BY THE MORNING REPORT.
*   02/03/98   KJD    WH-0139    REWORKED TO CALL REPL-QTY PER
*                                FLAGGED PRODUCT AND AUTO-CUT +
*                                COMPLETE PURCHASE ORDERS - THE
*                                INDEXED-CONVERSION STEP IS GONE,
*                                THIS IS NOW THE REPLENISHMENT
*                                SWEEP ITSELF.
*   01/14/99   EVS    WH-0177    Y2K - RUN DATE PULLED FROM ACCEPT
*                                FROM DATE YYYYMMDD.
*   03/30/01   AHM    WH-0206    ADDED THE SWEEP SUMMARY REPORT TO
*                                MATCH THE ONE ADDED TO SALES-POST.
*-----------------------------------------------------------------
 ENVIRONMENT                 DIVISION.
*-----------------------------------------------------------------
 CONFIGURATION               SECTION.
 SOURCE-COMPUTER.            IBM-370.
 OBJECT-COMPUTER.            IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*-----------------------------------------------------------------
 INPUT-OUTPUT                SECTION.
 FILE-CONTROL.
*        LAST NIGHT'S PRODUCT MASTER, READ WHOLE INTO
*        WS-PRODUCT-TABLE-AREA AND SCANNED STRAIGHT THROUGH BELOW.
     SELECT  PRODUCT-MASTER-IN
             ASSIGN TO "PRODIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        TONIGHT'S PRODUCT MASTER - EVERY ENTRY REWRITTEN, TOUCHED
*        OR NOT, SO QUANTITIES BUMPED BY AN AUTO-PO CARRY FORWARD.
     SELECT  PRODUCT-MASTER-OUT
             ASSIGN TO "PRODOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        BUYER ROSTER - ONLY BUYER-ROLE ENTRIES ARE KEPT, SEE
*        500-ADD-BUYER-TABLE-ENTRY.
     SELECT  BUYER-MASTER-IN
             ASSIGN TO "BUYERIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        PRIOR RUNS' PURCHASE ORDER HISTORY, CARRIED FORWARD AND
*        APPENDED TO WHEN THIS RUN AUTO-CUTS A NEW ONE.
     SELECT  PURCHASE-ORDER-IN
             ASSIGN TO "POIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        FULL PURCHASE ORDER HISTORY AS OF TONIGHT, DUMPED WHOLE
*        AT CLOSE FROM WS-PO-TABLE-AREA.
     SELECT  PURCHASE-ORDER-OUT
             ASSIGN TO "POOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        INCOMING RUNNING TXN-ID/PO-ID SEQUENCES, SHARED WITH
*        SALES-POST SO NEITHER PROGRAM DUPLICATES A NUMBER.
     SELECT  ID-CONTROL-IN
             ASSIGN TO "IDCIN"
             ORGANIZATION IS LINE SEQUENTIAL.

*        OUTGOING RUNNING TXN-ID/PO-ID SEQUENCES FOR TOMORROW'S
*        NIGHTLY CHAIN.
     SELECT  ID-CONTROL-OUT
             ASSIGN TO "IDCOUT"
             ORGANIZATION IS LINE SEQUENTIAL.

*        SHARED SALES/SHIPMENT HISTORY FILE - THIS PROGRAM APPENDS
*        AN AUTO-REPLENISHMENT ENTRY FOR EVERY PO IT COMPLETES.
     SELECT  TRANSACTION-HISTORY
             ASSIGN TO "TXNHIST"
             ORGANIZATION IS LINE SEQUENTIAL.

*        NIGHTLY SWEEP SUMMARY REPORT - ADDED PER WH-0206.
     SELECT  SWEEP-SUMMARY-OUT
             ASSIGN TO "SWEEPSUM"
             ORGANIZATION IS LINE SEQUENTIAL.
*****************************************************************
 DATA                        DIVISION.
*-----------------------------------------------------------------
 FILE                        SECTION.
* SAME LOCAL-FD LAYOUT HABIT AS SALES-POST - NOT A SHARED
* COPYBOOK.
*        INBOUND PRODUCT MASTER - LOADED INTO THE TABLE BY
*        400-READ-PRODUCT-MASTER-IN/500-ADD-PRODUCT-TABLE-ENTRY.
 FD  PRODUCT-MASTER-IN
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-IN.
 01  PRODUCT-RECORD-IN.
     05  PROD-ID-IN               PIC 9(09).
     05  PROD-NAME-IN             PIC X(40).
     05  PROD-DESC-IN             PIC X(80).
     05  PROD-QUANTITY-IN         PIC S9(07).
     05  PROD-THRESHOLD-IN        PIC S9(07).
     05  PROD-PRICE-IN            PIC S9(07)V99.
     05  FILLER                   PIC X(20).

*        OUTBOUND PRODUCT MASTER - DUMPED WHOLE FROM THE TABLE BY
*        300-DUMP-PRODUCT-TABLE/400-WRITE-PRODUCT-MASTER-OUT.
 FD  PRODUCT-MASTER-OUT
     RECORD CONTAINS 172 CHARACTERS
     DATA RECORD IS PRODUCT-RECORD-OUT.
 01  PRODUCT-RECORD-OUT.
     05  PROD-ID-OUT               PIC 9(09).
     05  PROD-NAME-OUT             PIC X(40).
     05  PROD-DESC-OUT             PIC X(80).
     05  PROD-QUANTITY-OUT         PIC S9(07).
     05  PROD-THRESHOLD-OUT        PIC S9(07).
     05  PROD-PRICE-OUT            PIC S9(07)V99.
     05  FILLER                    PIC X(20)   VALUE SPACES.

*        BUYER ROSTER - SHARED COPYBOOK WITH SALES-POST.
 FD  BUYER-MASTER-IN
     RECORD CONTAINS 25 CHARACTERS
     DATA RECORD IS BUYER-RECORD.
     COPY "C:\Copybooks\BUYERMST.cpy".

*        INBOUND PURCHASE ORDER HISTORY - LOADED INTO THE TABLE BY
*        400-READ-PURCHASE-ORDER-IN/500-ADD-PO-TABLE-ENTRY.
 FD  PURCHASE-ORDER-IN
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PO-RECORD-IN.
 01  PO-RECORD-IN.
     05  PO-ID-IN                  PIC 9(09).
     05  PO-PRODUCT-ID-IN          PIC 9(09).
     05  PO-BUYER-ID-IN            PIC 9(09).
     05  PO-QUANTITY-IN            PIC S9(07).
     05  PO-UNIT-PRICE-IN          PIC S9(07)V99.
     05  PO-TOTAL-AMOUNT-IN        PIC S9(09)V99.
     05  PO-STATUS-IN              PIC X(10).
     05  PO-AUTO-TRIGGERED-IN      PIC X(01).
     05  PO-ORDER-DATE-IN          PIC 9(08).
     05  PO-COMPLETION-DATE-IN     PIC 9(08).
     05  FILLER                    PIC X(10).

*        OUTBOUND PURCHASE ORDER HISTORY - SHARED COPYBOOK WITH
*        SALES-POST.
 FD  PURCHASE-ORDER-OUT
     RECORD CONTAINS 91 CHARACTERS
     DATA RECORD IS PURCHASE-ORDER-RECORD.
     COPY "C:\Copybooks\PURCHORD.cpy".

*        INCOMING ID CONTROL RECORD - COLD-START HANDLING IS IN
*        300-READ-ID-CONTROL BELOW.
 FD  ID-CONTROL-IN
     RECORD CONTAINS 28 CHARACTERS
     DATA RECORD IS ID-CONTROL-RECORD-IN.
 01  ID-CONTROL-RECORD-IN.
     05  NEXT-TXN-ID-IN            PIC 9(09).
     05  NEXT-PO-ID-IN             PIC 9(09).
     05  FILLER                    PIC X(10).

*        OUTGOING ID CONTROL RECORD - SHARED COPYBOOK WITH
*        SALES-POST.
 FD  ID-CONTROL-OUT
     RECORD CONTAINS 28 CHARACTERS
     DATA RECORD IS ID-CONTROL-RECORD.
     COPY "C:\Copybooks\IDCTL.cpy".

*        SHARED SALES/SHIPMENT HISTORY - SHARED COPYBOOK WITH
*        SALES-POST.
 FD  TRANSACTION-HISTORY
     RECORD CONTAINS 112 CHARACTERS
     DATA RECORD IS SALES-RECORD.
     COPY "C:\Copybooks\SALESREC.cpy".

*        PLAIN PRINT LINE FOR THE NIGHTLY SWEEP SUMMARY REPORT -
*        MOVED INTO FROM THE WS-SUMMARY-LINES GROUP BELOW.
 FD  SWEEP-SUMMARY-OUT
     RECORD CONTAINS 80 CHARACTERS
     DATA RECORD IS SUMMARY-LINE.
 01  SUMMARY-LINE.
     05  FILLER                    PIC X(80).
*-----------------------------------------------------------------
 WORKING-STORAGE             SECTION.
*-----------------------------------------------------------------
 01  SWITCHES-AND-COUNTERS.
     05  PRODUCT-EOF-SW            PIC X(01).
         88  PRODUCT-EOF               VALUE "Y".
     05  BUYER-EOF-SW              PIC X(01).
         88  BUYER-EOF                 VALUE "Y".
     05  PO-EOF-SW                 PIC X(01).
         88  PO-EOF                    VALUE "Y".
*        WS-CHECKED-CNT COUNTS EVERY PRODUCT SCANNED, WS-FLAGGED-
*        CNT COUNTS ONLY THOSE AT OR BELOW THE FLAG LINE - THE
*        SUMMARY REPORT PRINTS BOTH SO WAREHOUSE ACCTG CAN SEE
*        WHAT FRACTION OF THE MASTER TRIPPED THE SCAN.
     05  WS-CHECKED-CNT            PIC 9(07)   COMP.
     05  WS-FLAGGED-CNT            PIC 9(07)   COMP.
     05  WS-AUTO-REPL-CNT          PIC 9(07)   COMP.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* PRODUCT MASTER TABLE - SAME LAYOUT SALES-POST BUILDS, SEE THAT
* PROGRAM'S COMMENTS.  SCANNED WHOLE HERE RATHER THAN SEARCHED.
*-----------------------------------------------------------------
 01  WS-PRODUCT-TABLE-AREA.
     05  WS-PRODUCT-COUNT          PIC 9(05)   COMP.
     05  WS-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PRODUCT-COUNT
             ASCENDING KEY IS WS-PRODUCT-ID
             INDEXED BY PRD-IDX.
         10  WS-PRODUCT-ID             PIC 9(09).
         10  WS-PRODUCT-NAME           PIC X(40).
         10  WS-PRODUCT-DESC           PIC X(80).
         10  WS-PRODUCT-QUANTITY       PIC S9(07).
*            HIGH/LOW BREAKOUT OF THE ON-HAND QUANTITY, SAME DEBUG-
*            VIEW HABIT REPL-QTY USES UNDER UPSI-0 - NOT DISPLAYED
*            FROM THIS COMPILE UNIT TODAY.
         10  WS-QTY-EDIT REDEFINES WS-PRODUCT-QUANTITY.
             15  WS-QTY-HIGH               PIC 9(05).
             15  WS-QTY-LOW                PIC S9(02).
         10  WS-REORDER-THRESHOLD      PIC S9(07).
         10  WS-PRODUCT-PRICE          PIC S9(07)V99.
         10  WS-PRICE-EDIT REDEFINES WS-PRODUCT-PRICE.
             15  WS-PRICE-DOLLARS          PIC 9(07).
             15  WS-PRICE-CENTS            PIC 9(02).
         10  FILLER                    PIC X(20)   VALUE SPACES.
* WS-BUYER-COUNT > 0 IS THE "AT LEAST ONE BUYER EXISTS" TEST,
* CHECKED BY 400-RUN-REPL-QTY-CHECK BEFORE CUTTING A PO.
*-----------------------------------------------------------------
 01  WS-BUYER-TABLE-AREA.
     05  WS-BUYER-COUNT            PIC 9(05)   COMP.
     05  WS-BUYER-ENTRY OCCURS 1 TO 500 TIMES
             DEPENDING ON WS-BUYER-COUNT
             ASCENDING KEY IS WS-BUYER-ID
             INDEXED BY BYR-IDX.
         10  WS-BUYER-ID               PIC 9(09).
         10  WS-BUYER-ROLE             PIC X(08).
         10  FILLER                    PIC X(08)   VALUE SPACES.
*-----------------------------------------------------------------
* CARRIED FORWARD RUN TO RUN AND APPENDED TO BY 500-CREATE-AND-
* COMPLETE-PO BELOW.
*-----------------------------------------------------------------
 01  WS-PO-TABLE-AREA.
     05  WS-PO-COUNT               PIC 9(05)   COMP.
     05  WS-PO-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON WS-PO-COUNT
             INDEXED BY POT-IDX.
         10  WS-PO-ID                  PIC 9(09).
         10  WS-PO-PRODUCT-ID          PIC 9(09).
         10  WS-PO-BUYER-ID            PIC 9(09).
         10  WS-PO-QUANTITY            PIC S9(07).
         10  WS-PO-UNIT-PRICE          PIC S9(07)V99.
         10  WS-PO-TOTAL-AMOUNT        PIC S9(09)V99.
         10  WS-PO-STATUS              PIC X(10).
         10  WS-PO-AUTO-TRIGGERED      PIC X(01).
         10  WS-PO-ORDER-DATE          PIC 9(08).
         10  WS-PO-COMPLETION-DATE     PIC 9(08).
         10  FILLER                    PIC X(10)   VALUE SPACES.
* SAME TWO RUNNING SEQUENCES AS SALES-POST, SHARED ACROSS BOTH
* PROGRAMS VIA THE ID-CONTROL FILE SO NEITHER PROGRAM EVER
* HANDS OUT A DUPLICATE TXN-ID OR PO-ID.
*-----------------------------------------------------------------
 01  WS-ID-CONTROL-AREA.
     05  WS-NEXT-TXN-ID            PIC 9(09).
     05  WS-NEXT-PO-ID             PIC 9(09).
     05  FILLER                    PIC X(10)   VALUE SPACES.
*-----------------------------------------------------------------
 01  WS-DATE-AREA.
     05  WS-RUN-DATE               PIC 9(08).
     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
         10  WS-RUN-CCYY               PIC 9(04).
         10  WS-RUN-MM                 PIC 9(02).
         10  WS-RUN-DD                 PIC 9(02).
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* SCRATCH TOTAL FOR THE AUTO-PO HISTORY RECORD ONLY - THIS
* PROGRAM NEVER POSTS A SALE, SO THERE IS ONLY ONE WRITER.
*-----------------------------------------------------------------
 01  WS-WORK-FIELDS.
     05  WS-TXN-TOTAL-AMOUNT       PIC S9(09)V99.
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
* LINKAGE-SHAPED WORK AREA PASSED TO REPL-QTY - SAME SHAPE AS
* SALES-POST'S OWN COPY OF THIS GROUP.
*-----------------------------------------------------------------
 01  LK-REPL-PARAMETERS.
     05  LK-QUANTITY               PIC S9(07).
     05  LK-THRESHOLD              PIC S9(07).
     05  LK-PRICE                  PIC S9(07)V99.
     05  LK-ELIGIBLE               PIC X(01).
         88  LK-IS-ELIGIBLE            VALUE "Y".
     05  LK-REPL-QTY               PIC S9(07).
     05  FILLER                    PIC X(05)   VALUE SPACES.
*-----------------------------------------------------------------
 01  WS-SUMMARY-LINES.
     05  WS-SUM-TITLE.
         10  FILLER                PIC X(20)   VALUE SPACES.
         10  FILLER                PIC X(40)
             VALUE "NIGHTLY REPLENISHMENT SWEEP SUMMARY".
         10  FILLER                PIC X(20)   VALUE SPACES.
     05  WS-SUM-DATE-LINE.
         10  FILLER                PIC X(10)   VALUE "RUN DATE  ".
         10  WS-SUM-DATE           PIC 9(08).
         10  FILLER                PIC X(62)   VALUE SPACES.
     05  WS-SUM-CHECKED-LINE.
         10  FILLER                PIC X(30)
             VALUE "PRODUCTS CHECKED . . . . . . .".
         10  WS-SUM-CHECKED        PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-SUM-FLAGGED-LINE.
         10  FILLER                PIC X(30)
             VALUE "PRODUCTS FLAGGED LOW-STOCK . .".
         10  WS-SUM-FLAGGED        PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
     05  WS-SUM-AUTO-REPL-LINE.
         10  FILLER                PIC X(30)
             VALUE "AUTO-REPLENISHMENT POS CUT . .".
         10  WS-SUM-AUTO-REPL      PIC ZZZ,ZZ9.
         10  FILLER                PIC X(43)   VALUE SPACES.
*****************************************************************
 PROCEDURE          DIVISION.
*-----------------------------------------------------------------
* MAIN PROCEDURE
*-----------------------------------------------------------------
 100-REPL-SWEEP.
     PERFORM 200-INITIATE-REPL-SWEEP.
     PERFORM 200-SCAN-PRODUCT-TABLE.
     PERFORM 200-TERMINATE-REPL-SWEEP.

     STOP RUN.
*-----------------------------------------------------------------
* OPENS FILES, ZEROES THE COUNTERS AND LOADS ALL THREE WORKING
* TABLES BEFORE THE MAIN SCAN BEGINS.
*-----------------------------------------------------------------
 200-INITIATE-REPL-SWEEP.
     PERFORM 300-OPEN-ALL-FILES.
     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     PERFORM 300-LOAD-PRODUCT-TABLE.
     PERFORM 300-LOAD-BUYER-TABLE.
     PERFORM 300-LOAD-PO-TABLE.
     PERFORM 300-READ-ID-CONTROL.
*-----------------------------------------------------------------
* ONE PASS OVER THE WHOLE PRODUCT TABLE - SEE BUSINESS RULE
* "LOW-STOCK SCAN FILTER" (THRESHOLD + 10) FOR THE FLAG TEST.
*-----------------------------------------------------------------
 200-SCAN-PRODUCT-TABLE.
     SET PRD-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             PERFORM 300-CHECK-ONE-PRODUCT
                     THRU    300-CHECK-ONE-PRODUCT-EXIT
             SET PRD-IDX UP BY 1.
*-----------------------------------------------------------------
* DUMPS THE TABLES BACK OUT, REWRITES THE ID CONTROL RECORD SO
* THE NEXT PROGRAM IN THE CHAIN PICKS UP CLEAN SEQUENCES, PRINTS
* THE SUMMARY, CLOSES DOWN.
*-----------------------------------------------------------------
 200-TERMINATE-REPL-SWEEP.
     PERFORM 300-DUMP-PRODUCT-TABLE.
     PERFORM 300-DUMP-PO-TABLE.
     PERFORM 300-WRITE-ID-CONTROL.
     PERFORM 300-PRINT-RUN-SUMMARY.
     PERFORM 300-CLOSE-ALL-FILES.
*****************************************************************
* SAME EIGHT-FILE OPEN HABIT AS SALES-POST - THE THREE MASTER-
* STYLE FILES ARE LOADED WHOLE INTO TABLES AND REWRITTEN WHOLE
* AT CLOSE.
*-----------------------------------------------------------------
 300-OPEN-ALL-FILES.
     OPEN    INPUT   PRODUCT-MASTER-IN
             INPUT   BUYER-MASTER-IN
             INPUT   PURCHASE-ORDER-IN
             INPUT   ID-CONTROL-IN
             OUTPUT  PRODUCT-MASTER-OUT
             OUTPUT  PURCHASE-ORDER-OUT
             OUTPUT  ID-CONTROL-OUT
             OUTPUT  SWEEP-SUMMARY-OUT
             EXTEND  TRANSACTION-HISTORY.
*-----------------------------------------------------------------
* Y2K FIX PER WH-0177 - RUN DATE COMES FROM ACCEPT FROM DATE
* YYYYMMDD, NOT A TWO-DIGIT YEAR FIELD.
*-----------------------------------------------------------------
 300-INITIALIZE-SWITCHES-AND-COUNTERS.
     INITIALIZE SWITCHES-AND-COUNTERS.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
*-----------------------------------------------------------------
* SAME TABLE LOAD AS SALES-POST - LOADED ASCENDING BY PRODUCT ID
* THOUGH THIS PROGRAM NEVER SEARCHES IT, ONLY SCANS IT STRAIGHT
* THROUGH IN 200-SCAN-PRODUCT-TABLE.
*-----------------------------------------------------------------
 300-LOAD-PRODUCT-TABLE.
     MOVE 0 TO WS-PRODUCT-COUNT.
     PERFORM 400-READ-PRODUCT-MASTER-IN
             UNTIL PRODUCT-EOF.
*-----------------------------------------------------------------
* SAME BUYER FILTER AS SALES-POST - ONLY BUYER-ROLE RECORDS LAND
* IN THE TABLE, EVERYONE ELSE ON THE FILE IS SKIPPED.
*-----------------------------------------------------------------
 300-LOAD-BUYER-TABLE.
     MOVE 0 TO WS-BUYER-COUNT.
     PERFORM 400-READ-BUYER-MASTER-IN
             UNTIL BUYER-EOF.
*-----------------------------------------------------------------
* PRIOR RUNS' ORDERS CARRY FORWARD THE SAME AS SALES-POST, SO
* THE OUTPUT FILE DUMPED AT CLOSE HOLDS THE FULL PO HISTORY.
*-----------------------------------------------------------------
 300-LOAD-PO-TABLE.
     MOVE 0 TO WS-PO-COUNT.
     PERFORM 400-READ-PURCHASE-ORDER-IN
             UNTIL PO-EOF.
*-----------------------------------------------------------------
* SAME COLD-START HANDLING AS SALES-POST - MISSING RECORD
* STARTS BOTH SEQUENCES AT 1.
*-----------------------------------------------------------------
 300-READ-ID-CONTROL.
     READ ID-CONTROL-IN
             AT END      MOVE 1 TO NEXT-TXN-ID-IN
                         MOVE 1 TO NEXT-PO-ID-IN
     END-READ.
     MOVE NEXT-TXN-ID-IN TO WS-NEXT-TXN-ID.
     MOVE NEXT-PO-ID-IN  TO WS-NEXT-PO-ID.
*-----------------------------------------------------------------
* FLAG, ELIGIBILITY-CHECK AND (IF ELIGIBLE) AUTO-REPLENISH ONE
* PRODUCT TABLE ENTRY.  PRD-IDX IS SET BY THE CALLING PERFORM.
* MOST PRODUCTS ARE WELL ABOVE THE FLAG LINE ON ANY GIVEN NIGHT,
* SO THE GO TO SKIPS THE REPL-QTY CALL FOR THE COMMON CASE
* RATHER THAN NESTING THE WHOLE REST OF THE PARAGRAPH IN AN IF.
*-----------------------------------------------------------------
 300-CHECK-ONE-PRODUCT.
     ADD 1 TO WS-CHECKED-CNT.
     IF WS-PRODUCT-QUANTITY (PRD-IDX) >
             WS-REORDER-THRESHOLD (PRD-IDX) + 10
             GO TO 300-CHECK-ONE-PRODUCT-EXIT
     END-IF.
     ADD 1 TO WS-FLAGGED-CNT.
     PERFORM 400-RUN-REPL-QTY-CHECK.
 300-CHECK-ONE-PRODUCT-EXIT.
     EXIT.
*-----------------------------------------------------------------
* RUNS REPL-QTY FOR ONE FLAGGED PRODUCT AND CUTS THE AUTO PO
* WHEN BOTH THE ELIGIBLE FLAG COMES BACK Y AND THE WAREHOUSE
* HAS AT LEAST ONE BUYER ON FILE TO OWN THE ORDER.
*-----------------------------------------------------------------
 400-RUN-REPL-QTY-CHECK.
     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO LK-QUANTITY.
     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO LK-THRESHOLD.
     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO LK-PRICE.
     CALL "REPL-QTY" USING LK-REPL-PARAMETERS.
     IF LK-IS-ELIGIBLE AND WS-BUYER-COUNT > 0
             PERFORM 500-CREATE-AND-COMPLETE-PO
     END-IF.
*-----------------------------------------------------------------
* SAME AUTO-CUT-AND-COMPLETE LOGIC AS SALES-POST 500-CREATE-AND-
* COMPLETE-PO, BUT SIZED BY REPL-QTY'S FALLBACK FORMULA RATHER
* THAN THE FLAT THRESHOLD+10 (THIS IS THE SMARTREPLENISHMENT-
* SERVICE SIZING PATH, NOT THE STOCK-POSTING TRIGGER - SEE WH-0139
* ON SALES-POST).
*-----------------------------------------------------------------
 500-CREATE-AND-COMPLETE-PO.
     ADD 1 TO WS-PO-COUNT.
     MOVE WS-NEXT-PO-ID TO WS-PO-ID (WS-PO-COUNT).
     ADD 1 TO WS-NEXT-PO-ID.
     MOVE WS-PRODUCT-ID (PRD-IDX)  TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE WS-BUYER-ID (1)          TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE LK-REPL-QTY              TO WS-PO-QUANTITY (WS-PO-COUNT).
     COMPUTE WS-PO-UNIT-PRICE (WS-PO-COUNT) ROUNDED =
             WS-PRODUCT-PRICE (PRD-IDX) * 0.8.
     COMPUTE WS-PO-TOTAL-AMOUNT (WS-PO-COUNT) ROUNDED =
             WS-PO-UNIT-PRICE (WS-PO-COUNT) * LK-REPL-QTY.
     MOVE "Y"          TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
     MOVE WS-RUN-DATE  TO WS-PO-ORDER-DATE (WS-PO-COUNT).
     MOVE WS-RUN-DATE  TO WS-PO-COMPLETION-DATE (WS-PO-COUNT).
     MOVE "COMPLETED " TO WS-PO-STATUS (WS-PO-COUNT).
     ADD LK-REPL-QTY   TO WS-PRODUCT-QUANTITY (PRD-IDX).
     PERFORM 600-WRITE-AUTO-PO-HISTORY.
     ADD 1 TO WS-AUTO-REPL-CNT.
*-----------------------------------------------------------------
 600-WRITE-AUTO-PO-HISTORY.
     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
     ADD 1                 TO WS-NEXT-TXN-ID.
     MOVE WS-PRODUCT-ID (PRD-IDX) TO TXN-PRODUCT-ID.
     MOVE LK-REPL-QTY      TO TXN-QUANTITY.
     COMPUTE WS-TXN-TOTAL-AMOUNT ROUNDED =
             LK-REPL-QTY * WS-PO-UNIT-PRICE (WS-PO-COUNT).
     MOVE WS-TXN-TOTAL-AMOUNT TO TXN-TOTAL-AMOUNT.
     MOVE WS-RUN-DATE      TO TXN-SALE-DATE.
     MOVE "MAIN WAREHOUSE" TO TXN-WAREHOUSE.
     MOVE "AUTO-BUYER SYSTEM"
                           TO TXN-HANDLER.
     MOVE "SHIPMENT" TO TXN-TYPE.
     WRITE SALES-RECORD.
* WRITES BACK EVERY PRODUCT ENTRY WHETHER TOUCHED TONIGHT OR
* NOT, SAME HABIT AS SALES-POST.
*-----------------------------------------------------------------
 300-DUMP-PRODUCT-TABLE.
     SET PRD-IDX TO 1.
     PERFORM WS-PRODUCT-COUNT TIMES
             PERFORM 400-WRITE-PRODUCT-MASTER-OUT
             SET PRD-IDX UP BY 1.
*-----------------------------------------------------------------
* SAME WHOLE-TABLE DUMP AS 300-DUMP-PRODUCT-TABLE ABOVE, BUT FOR
* THE PURCHASE ORDER HISTORY TABLE - INDEXED BY POT-IDX, NOT
* PRD-IDX.
*-----------------------------------------------------------------
 300-DUMP-PO-TABLE.
     SET POT-IDX TO 1.
     PERFORM WS-PO-COUNT TIMES
             PERFORM 400-WRITE-PURCHASE-ORDER-OUT
             SET POT-IDX UP BY 1.
*-----------------------------------------------------------------
* HANDS THE UPDATED TXN-ID/PO-ID SEQUENCES FORWARD TO WHATEVER
* PROGRAM RUNS NEXT IN THE NIGHTLY CHAIN.
*-----------------------------------------------------------------
 300-WRITE-ID-CONTROL.
     MOVE WS-NEXT-TXN-ID TO NEXT-TXN-ID.
     MOVE WS-NEXT-PO-ID  TO NEXT-PO-ID.
     WRITE ID-CONTROL-RECORD.
*-----------------------------------------------------------------
* ADDED PER WH-0206 TO MATCH THE SALES-POST RUN SUMMARY.
*-----------------------------------------------------------------
 300-PRINT-RUN-SUMMARY.
     MOVE WS-RUN-DATE      TO WS-SUM-DATE.
     MOVE WS-CHECKED-CNT   TO WS-SUM-CHECKED.
     MOVE WS-FLAGGED-CNT   TO WS-SUM-FLAGGED.
     MOVE WS-AUTO-REPL-CNT TO WS-SUM-AUTO-REPL.
     WRITE SUMMARY-LINE FROM WS-SUM-TITLE
             AFTER ADVANCING TOP-OF-FORM.
     WRITE SUMMARY-LINE FROM WS-SUM-DATE-LINE
             AFTER ADVANCING 2 LINES.
     WRITE SUMMARY-LINE FROM WS-SUM-CHECKED-LINE
             AFTER ADVANCING 2 LINES.
     WRITE SUMMARY-LINE FROM WS-SUM-FLAGGED-LINE
             AFTER ADVANCING 1 LINES.
     WRITE SUMMARY-LINE FROM WS-SUM-AUTO-REPL-LINE
             AFTER ADVANCING 1 LINES.
*-----------------------------------------------------------------
* NORMAL END-OF-RUN CLOSE - ALL EIGHT SELECTS PLUS THE SUMMARY
* REPORT COME DOWN TOGETHER.
*-----------------------------------------------------------------
 300-CLOSE-ALL-FILES.
     CLOSE   PRODUCT-MASTER-IN
             BUYER-MASTER-IN
             PURCHASE-ORDER-IN
             ID-CONTROL-IN
             PRODUCT-MASTER-OUT
             PURCHASE-ORDER-OUT
             ID-CONTROL-OUT
             SWEEP-SUMMARY-OUT
             TRANSACTION-HISTORY.
*****************************************************************
* SAME READ-AND-LOAD SHAPE AS SALES-POST'S 400/500 PAIRS.
*-----------------------------------------------------------------
 400-READ-PRODUCT-MASTER-IN.
     READ PRODUCT-MASTER-IN
             AT END      MOVE "Y" TO PRODUCT-EOF-SW
             NOT AT END  PERFORM 500-ADD-PRODUCT-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* APPENDS ONE ENTRY TO THE PRODUCT TABLE - CALLED ONCE PER INBOUND
* RECORD, NEVER DIRECTLY.
*-----------------------------------------------------------------
 500-ADD-PRODUCT-TABLE-ENTRY.
     ADD 1 TO WS-PRODUCT-COUNT.
     MOVE PROD-ID-IN        TO WS-PRODUCT-ID (WS-PRODUCT-COUNT).
     MOVE PROD-NAME-IN      TO WS-PRODUCT-NAME (WS-PRODUCT-COUNT).
     MOVE PROD-DESC-IN      TO WS-PRODUCT-DESC (WS-PRODUCT-COUNT).
     MOVE PROD-QUANTITY-IN  TO WS-PRODUCT-QUANTITY (WS-PRODUCT-COUNT).
     MOVE PROD-THRESHOLD-IN TO WS-REORDER-THRESHOLD (WS-PRODUCT-COUNT).
     MOVE PROD-PRICE-IN     TO WS-PRODUCT-PRICE (WS-PRODUCT-COUNT).
*-----------------------------------------------------------------
* SAME READ-AND-LOAD SHAPE AS 400-READ-PRODUCT-MASTER-IN ABOVE.
*-----------------------------------------------------------------
 400-READ-BUYER-MASTER-IN.
     READ BUYER-MASTER-IN
             AT END      MOVE "Y" TO BUYER-EOF-SW
             NOT AT END  PERFORM 500-ADD-BUYER-TABLE-ENTRY
     END-READ.
* ONLY BUYER-ROLE RECORDS MAKE IT INTO THE TABLE, SAME FILTER AS
* SALES-POST.
*-----------------------------------------------------------------
 500-ADD-BUYER-TABLE-ENTRY.
     IF BUYER-IS-BUYER
             ADD 1 TO WS-BUYER-COUNT
             MOVE BUYER-ID   TO WS-BUYER-ID (WS-BUYER-COUNT)
             MOVE BUYER-ROLE TO WS-BUYER-ROLE (WS-BUYER-COUNT)
     END-IF.
*-----------------------------------------------------------------
* SAME READ-AND-LOAD SHAPE AGAIN, THIS TIME FOR THE PURCHASE ORDER
* HISTORY FILE.
*-----------------------------------------------------------------
 400-READ-PURCHASE-ORDER-IN.
     READ PURCHASE-ORDER-IN
             AT END      MOVE "Y" TO PO-EOF-SW
             NOT AT END  PERFORM 500-ADD-PO-TABLE-ENTRY
     END-READ.
*-----------------------------------------------------------------
* APPENDS ONE ENTRY TO THE PO HISTORY TABLE - FIELD ORDER MUST
* MATCH PO-RECORD-IN ABOVE.
*-----------------------------------------------------------------
 500-ADD-PO-TABLE-ENTRY.
     ADD 1 TO WS-PO-COUNT.
     MOVE PO-ID-IN              TO WS-PO-ID (WS-PO-COUNT).
     MOVE PO-PRODUCT-ID-IN      TO WS-PO-PRODUCT-ID (WS-PO-COUNT).
     MOVE PO-BUYER-ID-IN        TO WS-PO-BUYER-ID (WS-PO-COUNT).
     MOVE PO-QUANTITY-IN        TO WS-PO-QUANTITY (WS-PO-COUNT).
     MOVE PO-UNIT-PRICE-IN      TO WS-PO-UNIT-PRICE (WS-PO-COUNT).
     MOVE PO-TOTAL-AMOUNT-IN    TO WS-PO-TOTAL-AMOUNT (WS-PO-COUNT).
     MOVE PO-STATUS-IN          TO WS-PO-STATUS (WS-PO-COUNT).
     MOVE PO-AUTO-TRIGGERED-IN  TO WS-PO-AUTO-TRIGGERED (WS-PO-COUNT).
     MOVE PO-ORDER-DATE-IN      TO WS-PO-ORDER-DATE (WS-PO-COUNT).
     MOVE PO-COMPLETION-DATE-IN TO WS-PO-COMPLETION-DATE
             (WS-PO-COUNT).
* FIELD ORDER MUST MATCH PRODUCT-RECORD-IN ABOVE - SEE SALES-
* POST FOR THE SAME NOTE.
*-----------------------------------------------------------------
 400-WRITE-PRODUCT-MASTER-OUT.
     MOVE WS-PRODUCT-ID (PRD-IDX)        TO PROD-ID-OUT.
     MOVE WS-PRODUCT-NAME (PRD-IDX)      TO PROD-NAME-OUT.
     MOVE WS-PRODUCT-DESC (PRD-IDX)      TO PROD-DESC-OUT.
     MOVE WS-PRODUCT-QUANTITY (PRD-IDX)  TO PROD-QUANTITY-OUT.
     MOVE WS-REORDER-THRESHOLD (PRD-IDX) TO PROD-THRESHOLD-OUT.
     MOVE WS-PRODUCT-PRICE (PRD-IDX)     TO PROD-PRICE-OUT.
     WRITE PRODUCT-RECORD-OUT.
*-----------------------------------------------------------------
* LAST PARAGRAPH IN THE PROGRAM - MOVES ONE PO TABLE ENTRY TO THE
* SHARED PURCHASE-ORDER-RECORD COPYBOOK LAYOUT AND WRITES IT.
*-----------------------------------------------------------------
 400-WRITE-PURCHASE-ORDER-OUT.
     MOVE WS-PO-ID (POT-IDX)              TO PO-ID.
     MOVE WS-PO-PRODUCT-ID (POT-IDX)      TO PO-PRODUCT-ID.
     MOVE WS-PO-BUYER-ID (POT-IDX)        TO PO-BUYER-ID.
     MOVE WS-PO-QUANTITY (POT-IDX)        TO PO-QUANTITY.
     MOVE WS-PO-UNIT-PRICE (POT-IDX)      TO PO-UNIT-PRICE.
     MOVE WS-PO-TOTAL-AMOUNT (POT-IDX)    TO PO-TOTAL-AMOUNT.
     MOVE WS-PO-STATUS (POT-IDX)          TO PO-STATUS.
     MOVE WS-PO-AUTO-TRIGGERED (POT-IDX)  TO PO-AUTO-TRIGGERED.
     MOVE WS-PO-ORDER-DATE (POT-IDX)      TO PO-ORDER-DATE.
     MOVE WS-PO-COMPLETION-DATE (POT-IDX) TO PO-COMPLETION-DATE.
     WRITE PURCHASE-ORDER-RECORD.
