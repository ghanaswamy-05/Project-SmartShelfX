*****************************************************************
*                                                               *
*   COPYBOOK:  PMREQ                                           *
*   TITLE:     PURCHASE ORDER MAINTENANCE REQUEST LAYOUT       *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE MAINTENANCE REQUEST PER RECORD ON PO-MAINT-IN - THE   *
*     BATCH REPLACEMENT FOR THE OLD SCREEN-DRIVEN PART-NUMBER/  *
*     TRANSACTION-CODE PROMPT.  THE BUYER'S ORDER DESK KEYS      *
*     THESE DURING THE DAY; PO-MAINTENANCE APPLIES THEM AT       *
*     NIGHT THE SAME WAY THE OLD PROGRAM APPLIED ITS SCREEN      *
*     ENTRIES ONE AT A TIME.                                     *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     07/14/98 BSK   WH-0151   ORIGINAL COPYBOOK - REPLACED THE  *
*                              SCREEN SECTION PROMPT WITH A       *
*                              BATCH REQUEST FEED SO THE ORDER    *
*                              DESK NO LONGER NEEDS A 3270          *
*                              SESSION OPEN AGAINST THE MASTER.   *
*****************************************************************
 01  PO-MAINT-REQUEST.
*        C = CREATE, A = APPROVE, P = PROCESS (COMPLETE)
     05  PM-REQUEST-CODE          PIC X(01).
         88  PM-IS-CREATE             VALUE "C".
         88  PM-IS-APPROVE             VALUE "A".
         88  PM-IS-PROCESS             VALUE "P".
*        PO-ID - REQUIRED ON APPROVE/PROCESS, ZERO ON CREATE
     05  PM-PO-ID                 PIC 9(09).
*        FK TO PRODUCT-ID - REQUIRED ON CREATE ONLY
     05  PM-PRODUCT-ID             PIC 9(09).
*        FK TO BUYER-ID - REQUIRED ON CREATE ONLY
     05  PM-BUYER-ID               PIC 9(09).
*        QUANTITY REQUESTED - REQUIRED ON CREATE ONLY
     05  PM-QUANTITY               PIC S9(07).
*        RESERVED FOR FUTURE REQUEST-TYPE EXPANSION
     05  FILLER                    PIC X(10)   VALUE SPACES.
