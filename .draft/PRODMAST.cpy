*****************************************************************
*                                                               *
*   COPYBOOK:  PRODMAST                                        *
*   TITLE:     PRODUCT MASTER RECORD LAYOUT                    *
*                                                               *
*   DESCRIPTION:                                                *
*     ONE ENTRY PER STOCKED PRODUCT.  THE MASTER IS CARRIED     *
*     AS A RELATIVE FILE, RELATIVE KEY = PRODUCT ID POSITION,   *
*     SO IT CAN BE BOTH SCANNED IN SEQUENCE (FORECAST AND       *
*     ANALYTICS PASSES) AND HIT AT RANDOM BY PRODUCT ID         *
*     (SALES POSTING, PO MAINTENANCE) WITHOUT INDEXED (ISAM)    *
*     FILE SUPPORT.                                             *
*                                                               *
*   CHANGE ACTIVITY :                                           *
*     DATE     PGMR  TICKET    DESCRIPTION                      *
*     -------- ----- --------- ------------------------------   *
*     03/11/97 AHM   WH-0104   ORIGINAL COPYBOOK - CONVERTED     *
*                              FROM FLAT MASTER LAYOUT.          *
*     08/22/98 BSK   WH-0161   ADDED PRODUCT-DESC FOR CATALOG    *
*                              MATCH IN THE FORECAST RUN.        *
*     01/14/99 EVS   WH-0177   Y2K - PRICE EDIT VIEW ADDED SO    *
*                              REPORT PROGRAMS QUIT UNSTRINGING  *
*                              THE PACKED PRICE BY HAND.         *
*     06/30/03 KJD   WH-0233   RESERVED FILLER EXPANDED FOR      *
*                              PLANNED WAREHOUSE-ZONE FIELD.     *
*****************************************************************
 01  PRODUCT-RECORD.
*        UNIQUE PRODUCT IDENTIFIER - RELATIVE KEY OF THE FILE
     05  PRODUCT-ID              PIC 9(09).
*        CATALOG NAME
     05  PRODUCT-NAME            PIC X(40).
*        CATALOG DESCRIPTION, TRUNCATED FOR THE BATCH LAYOUT
     05  PRODUCT-DESC            PIC X(80).
*        UNITS CURRENTLY ON HAND AT ALL WAREHOUSES
     05  PRODUCT-QUANTITY        PIC S9(07).
*        LEVEL AT WHICH REPLENISHMENT BECOMES DUE
     05  REORDER-THRESHOLD       PIC S9(07).
*        CURRENT LIST PRICE, 2 DECIMALS
     05  PRODUCT-PRICE           PIC S9(07)V99.
*        ALTERNATE EDIT VIEW OF THE PRICE FOR REPORT PROGRAMS
*        THAT BUILD THEIR OWN EDIT PICTURES (Y2K CLEANUP WORK)
     05  PRODUCT-PRICE-EDIT REDEFINES PRODUCT-PRICE.
         10  PRODUCT-PRICE-DOLLARS PIC 9(07).
         10  PRODUCT-PRICE-CENTS   PIC 9(02).
*        RESERVED FOR WAREHOUSE-ZONE EXPANSION - SEE WH-0233
     05  FILLER                  PIC X(20)   VALUE SPACES.
